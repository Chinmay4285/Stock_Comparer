000100*****************************************************************
000200* STK.CLSWRK  -  STOCK CLASSIFICATION WORK RECORD
000300* MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP
000400*
000500* OUTPUT OF STK.RATENG.  CARRIES BOTH THE VALUE-MODE AND THE
000600* GROWTH-MODE RATING RESULTS FOR ONE TICKER.  READ BY STK.RPTBLD
000700* TO PRINT THE PER-STOCK DETAIL SECTIONS AND BY STK.SUMRPT TO
000800* BUILD THE SUMMARY TABLES AND THE DUAL-ANALYSIS SECTION.
000900*
001000* REVISION HISTORY
001100*     02/02/1990  T.OKAFOR      ORIGINAL - WORK FILE INTRODUCED
001200*                               WHEN GROWTH/MOMENTUM PASS ADDED
001300*     09/17/1993  R.HALVERSEN   CARRY RUN DATE ON THE WORK REC
001400*                               SO DOWNSTREAM STEPS NEED NOT
001500*                               RE-ACCEPT FROM THE SYSTEM CLOCK
001600*     02/14/2000  T.OKAFOR      Y2K ROLLOVER REVIEWED -           
001700*                                CW-RUN-DATE CARRIES A 4-DIGIT    
001800*                                YEAR, NO CHANGE NEEDED.          
001900*****************************************************************
002000 01  CLASS-WORK-RECORD.
002100     05  CW-TICKER                      PIC X(8).
002200     05  CW-COMPANY-NAME                PIC X(30).
002300     05  CW-CURRENCY                    PIC X(3).
002400     05  CW-CURRENT-PRICE               PIC 9(7)V99.
002500*
002600     05  CW-RUN-DATE-CCYYMMDD           PIC 9(8).
002700     05  CW-RUN-DATE-GROUP REDEFINES CW-RUN-DATE-CCYYMMDD.
002800         10  CW-RUN-DATE-CC             PIC 9(2).
002900         10  CW-RUN-DATE-YY             PIC 9(2).
003000         10  CW-RUN-DATE-MM             PIC 9(2).
003100         10  CW-RUN-DATE-DD             PIC 9(2).
003200     05  CW-RUN-TIME-HHMMSS             PIC 9(6).
003300*
003400*    VALUE-MODE CLASSIFICATION.
003500     05  CW-VALUE-CLASS-CDE             PIC X(1).
003600         88  CW-VALUE-GREAT-BUY             VALUE '1'.
003700         88  CW-VALUE-GOOD-BUY              VALUE '2'.
003800         88  CW-VALUE-NO-BUY                VALUE '3'.
003900         88  CW-VALUE-INSUFFICIENT-DATA     VALUE '9'.
004000     05  CW-VALUE-COUNT-GROUP.
004100         10  CW-VALUE-GREAT-CNT         PIC S9(4) COMP.
004200         10  CW-VALUE-GOOD-CNT          PIC S9(4) COMP.
004300         10  CW-VALUE-NOBUY-CNT         PIC S9(4) COMP.
004400     05  CW-VALUE-COUNT-TABLE REDEFINES CW-VALUE-COUNT-GROUP
004500                             OCCURS 3 TIMES
004600                             PIC S9(4) COMP.
004700     05  CW-VALUE-TOTAL-RATED           PIC S9(4) COMP.
004800     05  CW-VALUE-METRIC-TABLE OCCURS 9 TIMES
004900                                INDEXED BY CW-VM-NDX.
005000         10  CW-VM-DISPLAY-NAME         PIC X(30).
005100         10  CW-VM-VALUE                PIC S9(5)V9(4).
005200         10  CW-VM-RATING-CDE           PIC X(1).
005300             88  CW-VM-RATED-GREAT          VALUE 'G'.
005400             88  CW-VM-RATED-GOOD           VALUE 'D'.
005500             88  CW-VM-RATED-NO-BUY         VALUE 'N'.
005600             88  CW-VM-UNRATED              VALUE SPACE.
005700*
005800*    GROWTH-MODE CLASSIFICATION.
005900     05  CW-GROWTH-CLASS-CDE            PIC X(1).
006000         88  CW-GROWTH-GREAT-OPPTY          VALUE '1'.
006100         88  CW-GROWTH-GOOD-OPPTY           VALUE '2'.
006200         88  CW-GROWTH-POOR-OPPTY           VALUE '3'.
006300         88  CW-GROWTH-INSUFFICIENT-DATA    VALUE '9'.
006400     05  CW-GROWTH-COUNT-GROUP.
006500         10  CW-GROWTH-GREAT-CNT        PIC S9(4) COMP.
006600         10  CW-GROWTH-GOOD-CNT         PIC S9(4) COMP.
006700         10  CW-GROWTH-NOBUY-CNT        PIC S9(4) COMP.
006800     05  CW-GROWTH-COUNT-TABLE REDEFINES CW-GROWTH-COUNT-GROUP
006900                             OCCURS 3 TIMES
007000                             PIC S9(4) COMP.
007100     05  CW-GROWTH-TOTAL-RATED          PIC S9(4) COMP.
007200     05  CW-GROWTH-METRIC-TABLE OCCURS 10 TIMES
007300                                INDEXED BY CW-GM-NDX.
007400         10  CW-GM-DISPLAY-NAME         PIC X(30).
007500         10  CW-GM-VALUE                PIC S9(5)V9(4).
007600         10  CW-GM-RATING-CDE           PIC X(1).
007700             88  CW-GM-RATED-GREAT          VALUE 'G'.
007800             88  CW-GM-RATED-GOOD           VALUE 'D'.
007900             88  CW-GM-RATED-NO-BUY         VALUE 'N'.
008000             88  CW-GM-UNRATED              VALUE SPACE.
008100*
008200     05  FILLER                         PIC X(15).
