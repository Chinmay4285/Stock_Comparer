000100*****************************************************************
000200* STK.MAST01  -  STOCK MASTER RECORD (SCREENING FEED)
000300* MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP
000400*
000500* ONE OCCURRENCE PER TICKER PRESENTED TO THE NIGHTLY SCREENING
000600* RUN.  QUOTE AND FUNDAMENTAL FIELDS ARRIVE FROM THE MARKET DATA
000700* EXTRACT; A ZERO IN ANY RATIO FIELD OTHER THAN SM-DIVIDEND-YIELD
000800* MEANS THE VENDOR HAD NO VALUE TO REPORT FOR THAT METRIC (NOT A
000900* TRUE ZERO) AND THE FIELD IS TREATED AS NOT AVAILABLE.
001000*
001100* REVISION HISTORY
001200*     04/09/1987  R.HALVERSEN   ORIGINAL LAYOUT - PE/PB/ROE ONLY
001300*     11/14/1988  R.HALVERSEN   ADDED PEG, GROWTH AND MARGIN GRP
001400*     02/02/1990  T.OKAFOR      ADDED PRIOR-PRICE PAIR FOR PERF
001500*     06/23/1998  T.OKAFOR      CENTURY WINDOW ON DATE FIELDS N/A
001600*                               THIS RECORD - NO DATE-OF-QUOTE
001700*                               FIELD CARRIED, NOTED FOR THE FILE
001800*     02/14/2000  T.OKAFOR      Y2K ROLLOVER REVIEWED - NO CHANGE 
001900*                                NEEDED, CONFIRMS THE 1998 FINDING
002000*****************************************************************
002100 01  STOCK-MASTER-RECORD.
002200     05  SM-TICKER                     PIC X(8).
002300     05  SM-COMPANY-NAME               PIC X(30).
002400     05  SM-CURRENCY                   PIC X(3).
002500         88  SM-CURRENCY-USD               VALUE 'USD'.
002600     05  SM-CURRENT-PRICE               PIC 9(7)V99.
002700*
002800*    FOUR VALUATION MULTIPLES OF IDENTICAL SIZE - CARRIED AS A
002900*    TABLE SO THE RATIO CALCULATOR CAN STEP THROUGH THEM.
003000     05  SM-VALUATION-GROUP.
003100         10  SM-PE-RATIO                PIC S9(5)V9(4).
003200         10  SM-PB-RATIO                PIC S9(5)V9(4).
003300         10  SM-PS-RATIO                PIC S9(5)V9(4).
003400         10  SM-DEBT-TO-EQUITY-PCT      PIC S9(5)V9(4).
003500     05  SM-VALUATION-TABLE REDEFINES SM-VALUATION-GROUP
003600                             OCCURS 4 TIMES
003700                             PIC S9(5)V9(4).
003800*
003900*    TEN FRACTIONAL METRICS OF IDENTICAL SIZE - ALSO CARRIED AS
004000*    A TABLE.  ORDER MATCHES THE FIELD-BY-FIELD LAYOUT BELOW.
004100     05  SM-FRACTIONAL-GROUP.
004200         10  SM-ROE                     PIC S9(3)V9(4).
004300         10  SM-CURRENT-RATIO           PIC S9(3)V9(4).
004400         10  SM-DIVIDEND-YIELD          PIC S9(3)V9(4).
004500         10  SM-PROFIT-MARGIN           PIC S9(3)V9(4).
004600         10  SM-PEG-RATIO               PIC S9(3)V9(4).
004700         10  SM-REVENUE-GROWTH          PIC S9(3)V9(4).
004800         10  SM-EARNINGS-GROWTH         PIC S9(3)V9(4).
004900         10  SM-EPS-GROWTH              PIC S9(3)V9(4).
005000         10  SM-GROSS-MARGIN            PIC S9(3)V9(4).
005100         10  SM-OPER-MARGIN             PIC S9(3)V9(4).
005200     05  SM-FRACTIONAL-TABLE REDEFINES SM-FRACTIONAL-GROUP
005300                             OCCURS 10 TIMES
005400                             PIC S9(3)V9(4).
005500*
005600     05  SM-ANALYST-REC                 PIC S9(1)V9(2).
005700*
005800*    PRIOR CLOSING PRICES - HELD AS A TWO-ENTRY TABLE SO 6-MONTH
005900*    AND 1-YEAR PERFORMANCE CAN BE COMPUTED IN ONE SMALL LOOP.
006000     05  SM-PRIOR-PRICE-GROUP.
006100         10  SM-PRICE-1Y-AGO            PIC 9(7)V99.
006200         10  SM-PRICE-6M-AGO            PIC 9(7)V99.
006300     05  SM-PRIOR-PRICE-TABLE REDEFINES SM-PRIOR-PRICE-GROUP
006400                             OCCURS 2 TIMES
006500                             PIC 9(7)V99.
006600*
006700     05  FILLER                         PIC X(23).
