000100*****************************************************************
000200* STK.RATWRK  -  STOCK RATIO WORK RECORD
000300* MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP
000400*
000500* OUTPUT OF STK.RATCLC / INPUT TO STK.RATENG.  CARRIES BOTH THE
000600* NINE VALUE-MODE METRICS AND THE TEN GROWTH-MODE METRICS FOR
000700* ONE TICKER SO THE RATING ENGINE CAN CLASSIFY BOTH PASSES FROM
000800* A SINGLE WORK RECORD WITHOUT RE-READING STOCK-MASTER.
000900*
001000* REVISION HISTORY
001100*     02/02/1990  T.OKAFOR      ORIGINAL - WORK FILE INTRODUCED
001200*                               WHEN GROWTH/MOMENTUM PASS ADDED
001300*     06/23/1998  T.OKAFOR      CENTURY WINDOW - SEE STK.RATCLC
001400*     02/14/2000  T.OKAFOR      Y2K ROLLOVER REVIEWED - NO 2-DIGIT
001500*                                YEAR FIELDS ON THIS RECORD.      
001600*****************************************************************
001700 01  RATIO-WORK-RECORD.
001800     05  RW-TICKER                      PIC X(8).
001900     05  RW-COMPANY-NAME                PIC X(30).
002000     05  RW-CURRENCY                    PIC X(3).
002100     05  RW-CURRENT-PRICE               PIC 9(7)V99.
002200*
002300*    VALUE-MODE METRICS, IN VALUE-CRITERIA-TABLE ORDER.
002400     05  RW-VALUE-METRIC-TABLE OCCURS 9 TIMES
002500                                INDEXED BY RW-VM-NDX.
002600         10  RW-VM-CODE                 PIC X(2).
002700         10  RW-VM-VALUE                PIC S9(5)V9(4).
002800         10  RW-VM-AVAIL                PIC X(1).
002900             88  RW-VM-IS-AVAILABLE         VALUE 'Y'.
003000             88  RW-VM-NOT-AVAILABLE        VALUE 'N'.
003100*
003200*    GROWTH-MODE METRICS, IN GROWTH-CRITERIA-TABLE ORDER.
003300     05  RW-GROWTH-METRIC-TABLE OCCURS 10 TIMES
003400                                INDEXED BY RW-GM-NDX.
003500         10  RW-GM-CODE                 PIC X(2).
003600         10  RW-GM-VALUE                PIC S9(5)V9(4).
003700         10  RW-GM-AVAIL                PIC X(1).
003800             88  RW-GM-IS-AVAILABLE         VALUE 'Y'.
003900             88  RW-GM-NOT-AVAILABLE        VALUE 'N'.
004000*
004100     05  FILLER                         PIC X(20).
