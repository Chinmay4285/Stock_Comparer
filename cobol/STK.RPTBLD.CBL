000100*****************************************************************
000200* STK.RPTBLD
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* PER-STOCK DETAIL REPORT BUILDER.  READS THE CLASS WORK FILE
000600* BUILT BY STK.RATENG AND PRINTS TWO SECTIONS PER TICKER - THE
000700* VALUE ANALYSIS AND THE GROWTH/MOMENTUM ANALYSIS - SINCE BOTH
000800* CLASSIFICATIONS ARRIVE ON THE SAME WORK RECORD.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    STOCK-DETAIL-REPORT.
001200 AUTHOR.        R. HALVERSEN.
001300 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
001400 DATE-WRITTEN.  05/06/1987.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*****************************************************************
001800*                     C H A N G E   L O G
001900*-----------------------------------------------------------
002000* DATE       BY   REQUEST    DESCRIPTION
002100*-----------------------------------------------------------
002200* 05/06/87   RH   PROJ-0114  ORIGINAL - VALUE ANALYSIS DETAIL     PROJ0114
002300*                            REPORT ONLY.                         PROJ0114
002400* 02/16/90   TO   PROJ-0190  GROWTH/MOMENTUM SECTION ADDED - ONE  PROJ0190
002500*                            REPORT NOW PRINTS BOTH SECTIONS PER  PROJ0190
002600*                            TICKER FROM THE ONE CLASS-WORK REC.  PROJ0190
002700* 03/02/90   TO   PROJ-0190  VERDICT SENTENCES ADDED PER RESEARCH PROJ0190
002800*                            DESK WRITE-UP STANDARDS.             PROJ0190
002900* 07/11/93   MO   TKT-1140   STRENGTH PERCENTAGE LINE ADDED TO    TKT1140 
003000*                            THE SUMMARY BLOCK ON REQUEST FROM    TKT1140 
003100*                            THE PORTFOLIO REVIEW COMMITTEE.      TKT1140 
003200* 09/17/93   MO   TKT-1187   TOP-OF-FORM SKIP NOW USED BETWEEN    TKT1187 
003300*                            TICKERS INSTEAD OF A BLANK-LINE      TKT1187 
003400*                            SPACER (PRINTER FORMS ALIGNMENT).    TKT1187 
003500* 06/23/98   TO   Y2K-0041   RUN DATE/TIME NOW PRINTED FROM THE   Y2K0041 
003600*                            4-DIGIT YEAR ON CLASS-WORK.          Y2K0041 
003700* 03/15/99   MO   TKT-1650   FILE STATUS, SWITCHES AND COUNTERS   TKT1650 
003800*                            MOVED TO 77-LEVEL ITEMS PER DEPT.    TKT1650 
003900*                            STANDARDS.  NO LOGIC CHANGE.         TKT1650 
004000* 02/14/00   MO   TKT-1804   Y2K ROLLOVER REVIEW - REPORT HEADER  TKT1804 
004100*                            DATE STAMP CONFIRMED CORRECT ON FIRSTTKT1804 
004200*                            2000 PRODUCTION RUN.                 TKT1804 
004300*-----------------------------------------------------------
004400*****************************************************************
004500*    REPORT OVERVIEW - TWO SECTIONS ARE PRINTED PER TICKER, ONE
004600*    FOR THE VALUE ANALYSIS AND ONE FOR THE GROWTH/MOMENTUM
004700*    ANALYSIS, BOTH OFF THE SAME CLASS-WORK RECORD.  300/400 LOAD
004800*    WS-CURRENT-MODE-AREA FOR ONE ANALYSIS AT A TIME SO THE
004900*    HEADER, CLASSIFICATION-LINE AND SUMMARY-BLOCK PARAGRAPHS
005000*    (310/320/340) ARE WRITTEN ONCE AND SHARED BY BOTH PASSES.
005100*****************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    CLASS-WORK-FILE - ONE RECORD PER TICKER, WRITTEN BY
006200*    STK.RATENG.  READ SEQUENTIALLY, NEVER RE-READ.
006300     SELECT CLASS-WORK-FILE   ASSIGN TO CLASSWK
006400            FILE STATUS IS WS-CLASSWK-STATUS.
006500*    DETAIL-REPORT-FILE - THE PRINTED OUTPUT OF THIS PROGRAM,
006600*    TWO SECTIONS (VALUE, GROWTH) WRITTEN PER TICKER READ.
006700     SELECT DETAIL-REPORT-FILE ASSIGN TO DETRPT
006800            FILE STATUS IS WS-DETRPT-STATUS.
006900
007000*****************************************************************
007100*    CLASS-WORK-FILE IS BUILT BY STK.RATENG - LAYOUT IN COPYBOOK
007200*    STK.CLSWRK.  DETAIL-REPORT-FILE IS A PLAIN 132-BYTE PRINT
007300*    FILE, ONE PHYSICAL LINE PER RECORD, NO CARRIAGE-CONTROL BYTE
007400*    (TOP-OF-FORM/LINE-SPACING IS DONE WITH ADVANCING CLAUSES).
007500*****************************************************************
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*    SEE STK.CLSWRK FOR THE FULL RECORD LAYOUT.
008000 FD  CLASS-WORK-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY STK.CLSWRK.
008300
008400*    ONE 132-BYTE LINE PER WRITE - NO REDEFINES NEEDED, THE
008500*    PRINT-LINE 01-GROUPS BELOW ARE MOVED IN INDIVIDUALLY.
008600 FD  DETAIL-REPORT-FILE
008700     LABEL RECORDS ARE OMITTED
008800     RECORD CONTAINS 132 CHARACTERS.
008900 01  DETAIL-PRINT-RECORD                PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200*****************************************************************
009300*    STANDALONE WORK FIELDS - FILE STATUS, THE END-OF-FILE SWITCH
009400*    AND THE RUN COUNTERS ARE CARRIED AS 77-LEVEL ITEMS PER DEPT.
009500*    PROGRAMMING STANDARDS (TKT-1650).
009600*****************************************************************
009700
009800 77  WS-CLASSWK-STATUS          PIC X(2)  VALUE SPACES.
009900     88  WS-CLASSWK-OK   VALUE '00'.
010000     88  WS-CLASSWK-EOF  VALUE '10'.
010100 77  WS-DETRPT-STATUS           PIC X(2)  VALUE SPACES.
010200     88  WS-DETRPT-OK    VALUE '00'.
010300
010400 77  WS-END-OF-CLASS-WORK-SW    PIC X(1)  VALUE 'N'.
010500     88  WS-END-OF-CLASS-WORK VALUE 'Y'.
010600
010700 77  WS-CLASSWK-READ-CNT        PIC S9(6) COMP  VALUE ZERO.
010800 77  WS-DETAIL-SECTIONS-CNT     PIC S9(6) COMP  VALUE ZERO.
010900 77  WS-SUB                     PIC S9(4) COMP  VALUE ZERO.
011000
011100*    BROKEN OUT OF THE PACKED CW-RUN-TIME-HHMMSS FOR PRINTING.
011200 01  WS-LOCAL-RUN-TIME.
011300     05  WS-LOCAL-HHMMSS            PIC 9(6).
011400     05  FILLER                     PIC X(1)  VALUE SPACE.
011500 01  WS-LOCAL-RUN-TIME-GROUP REDEFINES WS-LOCAL-RUN-TIME.
011600     05  WS-LOCAL-HH                PIC 9(2).
011700     05  WS-LOCAL-MI                PIC 9(2).
011800     05  WS-LOCAL-SS                PIC 9(2).
011900
012000*    CURRENT-MODE WORK AREA - LOADED BY 300/400 BEFORE THE SHARED
012100*    HEADER/CLASSIFICATION/SUMMARY PARAGRAPHS ARE PERFORMED, SO
012200*    ONE COPY OF THOSE PARAGRAPHS SERVES BOTH ANALYSIS MODES.
012300*    RELOADED FROM SCRATCH BY 300 OR 400 AT THE START OF
012400*    EACH SECTION - NOTHING HERE SURVIVES FROM THE PRIOR
012500*    TICKER OR THE PRIOR MODE.
012600 01  WS-CURRENT-MODE-AREA.
012700*    TITLE PRINTED ON WS-HDR-MODE-LINE - 'VALUE ANALYSIS' OR
012800*    'GROWTH/MOMENTUM ANALYSIS'.
012900     05  WS-CUR-MODE-TITLE          PIC X(30).
013000*    OVERALL CLASSIFICATION TEXT - GREAT/GOOD/NO BUY OR THE
013100*    GROWTH OPPORTUNITY EQUIVALENT, DEPENDING ON MODE.
013200     05  WS-CUR-CLASS-TEXT          PIC X(30).
013300*    GREAT/GOOD/NO-BUY-OR-POOR COUNTS AND THE TOTAL RATED
013400*    METRICS - COPIED STRAIGHT FROM CW-VALUE-COUNT-GROUP OR
013500*    CW-GROWTH-COUNT-GROUP BY 300/400.
013600     05  WS-CUR-GREAT-CNT           PIC S9(4) COMP.
013700     05  WS-CUR-GOOD-CNT            PIC S9(4) COMP.
013800     05  WS-CUR-NOBUY-CNT           PIC S9(4) COMP.
013900     05  WS-CUR-TOTAL-RATED         PIC S9(4) COMP.
014000*    PERCENTAGES COMPUTED BY 350 FROM THE COUNTS ABOVE - NOT
014100*    CARRIED ON CLASS-WORK, SINCE THE DETAIL REPORT IS THE
014200*    ONLY CONSUMER THAT NEEDS THEM AS PERCENTAGES.
014300     05  WS-CUR-GREAT-PCT           PIC S9(3)V9(1).
014400     05  WS-CUR-GOOD-PCT            PIC S9(3)V9(1).
014500     05  WS-CUR-NOBUY-PCT           PIC S9(3)V9(1).
014600     05  WS-CUR-STRENGTH-PCT        PIC S9(3)V9(1).
014700*    ONE-SENTENCE WRITE-UP SELECTED BY 300/400 FROM THE FIXED
014800*    TEXT LIST REQUIRED BY THE RESEARCH DESK (PROJ-0190).
014900     05  WS-CUR-VERDICT-TEXT        PIC X(120).
015000
015100*****************************************************************
015200*    PRINT LINE LAYOUTS - EACH BUILT SEPARATELY THEN MOVED TO
015300*    THE 132-BYTE DETAIL-PRINT-RECORD BEFORE WRITE.
015400*****************************************************************
015500     05  FILLER                     PIC X(1)  VALUE SPACE.
015600*    A ROW OF '=' UNDER TOP-OF-FORM TO SET OFF EACH TICKER'S
015700*    SECTIONS FROM THE ONE PRINTED BEFORE IT.
015800 01  WS-HDR-SEPARATOR-LINE.
015900     05  FILLER                     PIC X(60) VALUE ALL '='.
016000     05  FILLER                     PIC X(72) VALUE SPACES.
016100
016200*    COMPANY NAME AND TICKER, PARENTHESIZED.
016300 01  WS-HDR-COMPANY-LINE.
016400     05  WS-HCL-COMPANY             PIC X(30).
016500     05  FILLER                     PIC X(2)  VALUE ' ('.
016600     05  WS-HCL-TICKER              PIC X(8).
016700     05  FILLER                     PIC X(1)  VALUE ')'.
016800     05  FILLER                     PIC X(91) VALUE SPACES.
016900*    RAW 132-BYTE VIEW OF THE LINE ABOVE - LETS A ONE-OFF
017000*    DEBUGGING DISPLAY SHOW THE WHOLE BUILT LINE IN ONE SHOT
017100*    INSTEAD OF FIELD BY FIELD.
017200 01  WS-HDR-COMPANY-LINE-RAW REDEFINES WS-HDR-COMPANY-LINE.
017300     05  FILLER                     PIC X(132).
017400
017500
017600*    EITHER 'VALUE ANALYSIS' OR 'GROWTH/MOMENTUM ANALYSIS' -
017700*    SET BY 300 OR 400 INTO WS-CUR-MODE-TITLE.
017800 01  WS-HDR-MODE-LINE.
017900     05  WS-HML-TITLE               PIC X(30).
018000     05  FILLER                     PIC X(102) VALUE SPACES.
018100
018200*    CURRENT-PRICE CARRIES ITS OWN CURRENCY CODE - THIS SHOP
018300*    NEVER CONVERTS TO A COMMON CURRENCY FOR DISPLAY.
018400 01  WS-HDR-PRICE-LINE.
018500     05  FILLER                     PIC X(14)
018600                               VALUE 'CURRENT PRICE:'.
018700     05  WS-HPL-PRICE               PIC Z,ZZZ,ZZ9.99.
018800     05  FILLER                     PIC X(1)  VALUE SPACE.
018900     05  WS-HPL-CURRENCY            PIC X(3).
019000     05  FILLER                     PIC X(102) VALUE SPACES.
019100
019200*    THE STAMP CW-RUN-DATE-CC/YY/MM/DD, CW-RUN-TIME-HHMMSS
019300*    SET BY STK.RATENG, NOT A SEPARATE ACCEPT IN THIS
019400*    PROGRAM - EVERY TICKER ON ONE RUN PRINTS THE SAME
019500*    STAMP.
019600 01  WS-HDR-TIME-LINE.
019700     05  FILLER                     PIC X(14)
019800                               VALUE 'ANALYSIS TIME:'.
019900     05  WS-HTL-TIMESTAMP.
020000         10  WS-HTL-CC              PIC 9(2).
020100         10  WS-HTL-YY              PIC 9(2).
020200         10  FILLER                 PIC X(1) VALUE '-'.
020300         10  WS-HTL-MM              PIC 9(2).
020400         10  FILLER                 PIC X(1) VALUE '-'.
020500         10  WS-HTL-DD              PIC 9(2).
020600         10  FILLER                 PIC X(1) VALUE SPACE.
020700         10  WS-HTL-HH              PIC 9(2).
020800         10  FILLER                 PIC X(1) VALUE ':'.
020900         10  WS-HTL-MI              PIC 9(2).
021000         10  FILLER                 PIC X(1) VALUE ':'.
021100         10  WS-HTL-SS              PIC 9(2).
021200     05  FILLER                     PIC X(99) VALUE SPACES.
021300*    RAW 132-BYTE VIEW OF THE TIME LINE - SAME PURPOSE AS THE
021400*    REDEFINES ABOVE ON THE COMPANY LINE.
021500 01  WS-HDR-TIME-LINE-RAW REDEFINES WS-HDR-TIME-LINE.
021600     05  FILLER                     PIC X(132).
021700
021800
021900*    OVERALL CLASSIFICATION TEXT FOR WHICHEVER MODE IS
022000*    CURRENTLY LOADED - GREAT BUY, GOOD BUY, NO BUY, OR
022100*    INSUFFICIENT DATA (AND THE GROWTH-SIDE EQUIVALENTS).
022200 01  WS-CLASS-LINE.
022300     05  FILLER                     PIC X(26)
022400                               VALUE 'INVESTMENT CLASSIFICATION:'.
022500     05  FILLER                     PIC X(1)  VALUE SPACE.
022600     05  WS-CL-TEXT                 PIC X(30).
022700     05  FILLER                     PIC X(75) VALUE SPACES.
022800
022900*    ONE LINE PER RATED METRIC - NAME, VALUE, RATING WORD.
023000*    331/431 SKIP THIS LINE ENTIRELY FOR AN UNRATED SLOT.
023100 01  WS-RATIO-LINE.
023200     05  WS-RL-NAME                 PIC X(30).
023300     05  FILLER                     PIC X(2)  VALUE SPACES.
023400     05  WS-RL-VALUE                PIC ZZ,ZZ9.99-.
023500     05  FILLER                     PIC X(2)  VALUE SPACES.
023600     05  WS-RL-RATING               PIC X(6).
023700     05  FILLER                     PIC X(82) VALUE SPACES.
023800
023900*    PRINTED THREE TIMES PER SECTION (GREAT/GOOD/POOR) WITH
024000*    DIFFERENT WS-SCL-LABEL/COUNT/PCT VALUES EACH TIME.
024100 01  WS-SUMMARY-COUNT-LINE.
024200     05  WS-SCL-LABEL               PIC X(17).
024300     05  FILLER                     PIC X(1)  VALUE SPACE.
024400     05  WS-SCL-COUNT               PIC ZZ9.
024500     05  FILLER                     PIC X(1)  VALUE '/'.
024600     05  WS-SCL-TOTAL               PIC ZZ9.
024700     05  FILLER                     PIC X(2)  VALUE ' ('.
024800     05  WS-SCL-PCT                 PIC ZZ9.9.
024900     05  FILLER                     PIC X(2)  VALUE '%)'.
025000     05  FILLER                     PIC X(98) VALUE SPACES.
025100
025200*    ADDED TKT-1140 AT THE PORTFOLIO REVIEW COMMITTEE'S
025300*    REQUEST - (GREAT + GOOD) AS A PERCENT OF TOTAL RATED.
025400 01  WS-SUMMARY-STRENGTH-LINE.
025500     05  FILLER                     PIC X(9)  VALUE 'STRENGTH:'.
025600     05  FILLER                     PIC X(1)  VALUE SPACE.
025700     05  WS-SSL-PCT                 PIC ZZ9.9.
025800     05  FILLER                     PIC X(1)  VALUE '%'.
025900     05  FILLER                     PIC X(116) VALUE SPACES.
026000
026100*    THE ONE-SENTENCE WRITE-UP FROM 300/400, PER RESEARCH
026200*    DESK STANDARDS (PROJ-0190).
026300 01  WS-VERDICT-LINE.
026400     05  WS-VL-TEXT                 PIC X(120).
026500     05  FILLER                     PIC X(12) VALUE SPACES.
026600
026700*    PARAGRAPH NUMBERING - 0XX MAIN CONTROL, 1XX OPEN/PRIME,
026800*    2XX READ, 3XX/4XX MODE PREPARATION, 31X/32X/33X/43X/34X
026900*    PRINT PARAGRAPHS, 35X SUPPORTING COMPUTATION, 9XX
027000*    TERMINATION AND ABEND.
027100 PROCEDURE DIVISION.
027200*****************************************************************
027300*    PURPOSE  - TOP-LEVEL DRIVER.  OPENS BOTH FILES, PRIMES THE
027400*    READ, THEN PRINTS ONE DETAIL SECTION PAIR PER TICKER UNTIL
027500*    CLASS-WORK-FILE IS EXHAUSTED.
027600*****************************************************************
027700
027800*    THREE PHASES - OPEN/PRIME, THEN ONE PASS OF 200 PER
027900*    CLASS-WORK RECORD, THEN CLOSE/DISPLAY COUNTS.  NO SORT
028000*    AND NO PARAMETER CARD - THE CLASS-WORK FILE IS ALREADY
028100*    IN THE ORDER STK.RATENG WROTE IT, ONE RECORD PER TICKER.
028200 000-MAIN-CONTROL.
028300     PERFORM 100-INITIALIZE
028400        THRU 100-EXIT
028500
028600     PERFORM 200-PROCESS-ONE-STOCK
028700        THRU 200-EXIT
028800       UNTIL WS-END-OF-CLASS-WORK
028900
029000*    ONLY NORMAL EXIT FROM THE UNTIL LOOP IS END OF FILE ON
029100*    CLASS-WORK - THERE IS NO RECORD-COUNT LIMIT OR PARAMETER
029200*    CARD CUTOFF.
029300     PERFORM 900-TERMINATE
029400        THRU 900-EXIT
029500
029600     STOP RUN.
029700
029800*****************************************************************
029900*    PURPOSE  - OPEN BOTH FILES AND PRIME THE FIRST READ.
030000*    ABENDS TO 950 ON EITHER OPEN FAILING.
030100*****************************************************************
030200
030300 100-INITIALIZE.
030400*    CLASS-WORK OPENS INPUT-ONLY - THIS PROGRAM NEVER WRITES
030500*    BACK TO IT, THAT IS STK.RATENG'S JOB.
030600     OPEN INPUT  CLASS-WORK-FILE
030700     IF NOT WS-CLASSWK-OK
030800         DISPLAY 'STK.RPTBLD - CLASS-WORK OPEN FAILED, '
030900                 'STATUS ' WS-CLASSWK-STATUS
031000         GO TO 950-ABEND-FILE-ERROR
031100     END-IF
031200
031300*    DETAIL-REPORT OPENS OUTPUT, NOT EXTEND - EACH RUN
031400*    PRODUCES ONE FRESH REPORT, NOT AN ACCUMULATING ONE.
031500     OPEN OUTPUT DETAIL-REPORT-FILE
031600     IF NOT WS-DETRPT-OK
031700         DISPLAY 'STK.RPTBLD - DETAIL-REPORT OPEN FAILED, '
031800                 'STATUS ' WS-DETRPT-STATUS
031900         GO TO 950-ABEND-FILE-ERROR
032000     END-IF
032100
032200     PERFORM 210-READ-CLASS-WORK
032300        THRU 210-EXIT.
032400 100-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800*    PURPOSE  - READ ONE CLASS WORK RECORD.  SHARED BY
032900*    100-INITIALIZE (PRIMING READ) AND 200-PROCESS-ONE-STOCK
033000*    (EVERY SUBSEQUENT READ).
033100*****************************************************************
033200
033300 210-READ-CLASS-WORK.
033400*    SEQUENTIAL READ, NO KEY - CLASS-WORK-FILE IS NOT
033500*    INDEXED, IT IS WRITTEN AND READ IN THE SAME SEQUENCE.
033600     READ CLASS-WORK-FILE
033700         AT END
033800*    SET/88 STYLE RATHER THAN A LITERAL MOVE, PER DEPT.
033900*    STANDARDS FOR SWITCH FIELDS.
034000             SET WS-END-OF-CLASS-WORK TO TRUE
034100         NOT AT END
034200             ADD 1 TO WS-CLASSWK-READ-CNT
034300     END-READ.
034400 210-EXIT.
034500     EXIT.
034600
034700*****************************************************************
034800*    PURPOSE  - PRINT BOTH DETAIL SECTIONS (VALUE, THEN GROWTH/
034900*    MOMENTUM) FOR ONE TICKER, THEN READ THE NEXT CLASS WORK
035000*    RECORD FOR 000-MAIN-CONTROL'S UNTIL TEST.
035100*****************************************************************
035200
035300 200-PROCESS-ONE-STOCK.
035400*    VALUE SECTION FIRST, THEN GROWTH - ORDER MATCHES THE
035500*    RESEARCH DESK'S STANDARD REPORT LAYOUT (PROJ-0190),
035600*    NOT THE ORDER THE TWO CLASSIFICATIONS WERE RATED IN.
035700     PERFORM 300-PREPARE-VALUE-MODE-FIELDS
035800        THRU 300-EXIT
035900     PERFORM 310-PRINT-HEADER-BLOCK
036000        THRU 310-EXIT
036100     PERFORM 320-PRINT-CLASSIFICATION-LINE
036200        THRU 320-EXIT
036300     PERFORM 330-PRINT-VALUE-RATIO-ROWS
036400        THRU 330-EXIT
036500     PERFORM 340-PRINT-SUMMARY-BLOCK
036600        THRU 340-EXIT
036700*    FIRST OF TWO SIMILAR ADDS IN THIS PARAGRAPH - VALUE
036800*    SECTION JUST PRINTED.
036900     ADD 1 TO WS-DETAIL-SECTIONS-CNT
037000
037100     PERFORM 400-PREPARE-GROWTH-MODE-FIELDS
037200        THRU 400-EXIT
037300     PERFORM 310-PRINT-HEADER-BLOCK
037400        THRU 310-EXIT
037500     PERFORM 320-PRINT-CLASSIFICATION-LINE
037600        THRU 320-EXIT
037700     PERFORM 430-PRINT-GROWTH-RATIO-ROWS
037800        THRU 430-EXIT
037900     PERFORM 340-PRINT-SUMMARY-BLOCK
038000        THRU 340-EXIT
038100     ADD 1 TO WS-DETAIL-SECTIONS-CNT
038200
038300     PERFORM 210-READ-CLASS-WORK
038400        THRU 210-EXIT.
038500 200-EXIT.
038600     EXIT.
038700
038800*****************************************************************
038900*    PURPOSE  - LOAD WS-CURRENT-MODE-AREA FOR THE VALUE ANALYSIS
039000*    SECTION - TITLE, CLASSIFICATION TEXT, COUNTS AND THE
039100*    VERDICT SENTENCE THE RESEARCH DESK ASKED FOR (PROJ-0190).
039200*
039300*    INPUT    - CW-VALUE-CLASS-CDE, CW-VALUE-COUNT-GROUP,
039400*    CW-VALUE-TOTAL-RATED.
039500*    OUTPUT   - WS-CURRENT-MODE-AREA.
039600*****************************************************************
039700
039800 300-PREPARE-VALUE-MODE-FIELDS.
039900*    THE TITLE PRINTED BY 310 AND THE TEXT COMPARED BY
040000*    NOTHING ELSE - IT IS DISPLAY-ONLY.
040100     MOVE 'VALUE ANALYSIS' TO WS-CUR-MODE-TITLE
040200     EVALUATE TRUE
040300         WHEN CW-VALUE-GREAT-BUY
040400             MOVE 'GREAT BUY' TO WS-CUR-CLASS-TEXT
040500         WHEN CW-VALUE-GOOD-BUY
040600             MOVE 'GOOD BUY' TO WS-CUR-CLASS-TEXT
040700         WHEN CW-VALUE-NO-BUY
040800             MOVE 'NO BUY' TO WS-CUR-CLASS-TEXT
040900         WHEN OTHER
041000             MOVE 'INSUFFICIENT DATA' TO WS-CUR-CLASS-TEXT
041100     END-EVALUATE
041200
041300*    COUNTS COPIED VERBATIM FROM CLASS-WORK - 350 BELOW TURNS
041400*    THEM INTO THE PERCENTAGES PRINTED ON THE SUMMARY BLOCK.
041500     MOVE CW-VALUE-GREAT-CNT     TO WS-CUR-GREAT-CNT
041600     MOVE CW-VALUE-GOOD-CNT      TO WS-CUR-GOOD-CNT
041700     MOVE CW-VALUE-NOBUY-CNT     TO WS-CUR-NOBUY-CNT
041800     MOVE CW-VALUE-TOTAL-RATED   TO WS-CUR-TOTAL-RATED
041900
042000     PERFORM 350-COMPUTE-SUMMARY-PERCENTAGES
042100        THRU 350-EXIT
042200
042300*    RESEARCH DESK WRITE-UP STANDARDS (PROJ-0190) - ONE FIXED
042400*    SENTENCE PER TIER, NOT A GENERATED OR TEMPLATED ONE.
042500     EVALUATE TRUE
042600         WHEN CW-VALUE-GREAT-BUY
042700             MOVE 'This stock shows strong fundamentals across mul
042800-                 'tiple metrics and may be undervalued.'
042900                  TO WS-CUR-VERDICT-TEXT
043000         WHEN CW-VALUE-GOOD-BUY
043100             MOVE 'This stock shows decent fundamentals with some 
043200-                 'strengths, suggesting a reasonable investment.'
043300                  TO WS-CUR-VERDICT-TEXT
043400         WHEN OTHER
043500             MOVE 'This stock has several concerning indicators an
043600-                 'd may not be a good value investment at current
043700-                 ' prices.'
043800                  TO WS-CUR-VERDICT-TEXT
043900     END-EVALUATE.
044000 300-EXIT.
044100     EXIT.
044200
044300*****************************************************************
044400*    PURPOSE  - GROWTH/MOMENTUM COUNTERPART OF 300 ABOVE.
044500*
044600*    INPUT    - CW-GROWTH-CLASS-CDE, CW-GROWTH-COUNT-GROUP,
044700*    CW-GROWTH-TOTAL-RATED.
044800*    OUTPUT   - WS-CURRENT-MODE-AREA.
044900*****************************************************************
045000
045100 400-PREPARE-GROWTH-MODE-FIELDS.
045200*    GROWTH/MOMENTUM COUNTERPART OF THE NOTE ABOVE.
045300     MOVE 'GROWTH/MOMENTUM ANALYSIS' TO WS-CUR-MODE-TITLE
045400     EVALUATE TRUE
045500         WHEN CW-GROWTH-GREAT-OPPTY
045600             MOVE 'GREAT GROWTH OPPORTUNITY' TO WS-CUR-CLASS-TEXT
045700         WHEN CW-GROWTH-GOOD-OPPTY
045800             MOVE 'GOOD GROWTH OPPORTUNITY' TO WS-CUR-CLASS-TEXT
045900         WHEN CW-GROWTH-POOR-OPPTY
046000             MOVE 'POOR GROWTH OPPORTUNITY' TO WS-CUR-CLASS-TEXT
046100         WHEN OTHER
046200             MOVE 'INSUFFICIENT DATA' TO WS-CUR-CLASS-TEXT
046300     END-EVALUATE
046400
046500*    GROWTH/MOMENTUM COUNTERPART OF THE COPY ABOVE.
046600     MOVE CW-GROWTH-GREAT-CNT    TO WS-CUR-GREAT-CNT
046700     MOVE CW-GROWTH-GOOD-CNT     TO WS-CUR-GOOD-CNT
046800     MOVE CW-GROWTH-NOBUY-CNT    TO WS-CUR-NOBUY-CNT
046900     MOVE CW-GROWTH-TOTAL-RATED  TO WS-CUR-TOTAL-RATED
047000
047100     PERFORM 350-COMPUTE-SUMMARY-PERCENTAGES
047200        THRU 350-EXIT
047300
047400*    GROWTH/MOMENTUM COUNTERPART OF THE VALUE-SIDE SENTENCES
047500*    ABOVE - SAME PROJ-0190 STANDARDS.
047600     EVALUATE TRUE
047700         WHEN CW-GROWTH-GREAT-OPPTY
047800             MOVE 'This stock shows strong growth and momentum acr
047900-                 'oss multiple metrics and may be poised for cont
048000-                 'inued outperformance.'
048100                  TO WS-CUR-VERDICT-TEXT
048200         WHEN CW-GROWTH-GOOD-OPPTY
048300             MOVE 'This stock shows decent growth and momentum cha
048400-                 'racteristics, suggesting potential for continue
048500-                 'd performance.'
048600                  TO WS-CUR-VERDICT-TEXT
048700         WHEN OTHER
048800             MOVE 'This stock lacks sufficient growth and momentum
048900-                 ' characteristics to be considered a strong grow
049000-                 'th investment.'
049100                  TO WS-CUR-VERDICT-TEXT
049200     END-EVALUATE.
049300 400-EXIT.
049400     EXIT.
049500
049600*    NOTE 07/11/93 (MO) - STRENGTH AND THE THREE INDICATOR
049700*    PERCENTAGES ARE ALL ZERO WHEN NOTHING WAS RATED, NOT A
049800*    DIVIDE-BY-ZERO CONDITION.
049900 350-COMPUTE-SUMMARY-PERCENTAGES.
050000*    ZERO RATED METRICS MEANS CW-VALUE-CLASS-CDE OR
050100*    CW-GROWTH-CLASS-CDE WAS 'INSUFFICIENT DATA' - PERCENTAGES
050200*    ARE FORCED TO ZERO RATHER THAN LEFT TO DIVIDE BY ZERO.
050300     IF WS-CUR-TOTAL-RATED = ZERO
050400         MOVE ZERO TO WS-CUR-GREAT-PCT
050500         MOVE ZERO TO WS-CUR-GOOD-PCT
050600         MOVE ZERO TO WS-CUR-NOBUY-PCT
050700         MOVE ZERO TO WS-CUR-STRENGTH-PCT
050800     ELSE
050900         COMPUTE WS-CUR-GREAT-PCT ROUNDED =
051000             WS-CUR-GREAT-CNT / WS-CUR-TOTAL-RATED * 100
051100         COMPUTE WS-CUR-GOOD-PCT ROUNDED =
051200             WS-CUR-GOOD-CNT / WS-CUR-TOTAL-RATED * 100
051300         COMPUTE WS-CUR-NOBUY-PCT ROUNDED =
051400             WS-CUR-NOBUY-CNT / WS-CUR-TOTAL-RATED * 100
051500*    STRENGTH IS GREAT PLUS GOOD, NOT JUST GREAT - A STOCK
051600*    WITH MOSTLY GOOD RATINGS AND NO GREAT ONES STILL COUNTS
051700*    AS STRONG UNDER THE TKT-1140 DEFINITION.
051800         COMPUTE WS-CUR-STRENGTH-PCT ROUNDED =
051900             (WS-CUR-GREAT-CNT + WS-CUR-GOOD-CNT)
052000                 / WS-CUR-TOTAL-RATED * 100
052100     END-IF.
052200 350-EXIT.
052300     EXIT.
052400
052500*    NOTE 09/17/93 (MO) - TOP-OF-FORM SKIP AT THE START OF EACH
052600*    SECTION KEEPS PRESS-RUN FORMS ALIGNED ON THE OPERATIONS
052700*    FLOOR PRINTERS.
052800*****************************************************************
052900*    PURPOSE  - PRINT THE SEPARATOR, COMPANY/TICKER, MODE TITLE
053000*    AND PRICE/TIMESTAMP LINES.  RUN AT THE TOP OF BOTH THE
053100*    VALUE AND GROWTH SECTIONS.
053200*****************************************************************
053300
053400 310-PRINT-HEADER-BLOCK.
053500*    EACH SECTION STARTS WITH ITS OWN TOP-OF-FORM (ADVANCING
053600*    TOP-OF-FORM), SO ONE TICKER'S VALUE AND GROWTH SECTIONS
053700*    ALWAYS LAND ON SEPARATE PRESS-RUN PAGES.
053800     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-SEPARATOR-LINE
053900         AFTER ADVANCING TOP-OF-FORM
054000
054100*    COMPANY/TICKER LINE - CW-TICKER AND CW-COMPANY-NAME ARE
054200*    SET ONCE PER RECORD BY STK.RATENG AND CARRY THROUGH
054300*    UNCHANGED FOR BOTH THE VALUE AND GROWTH SECTIONS.
054400*    COMPANY NAME MOVED AHEAD OF TICKER SO THE PARENTHESES
054500*    BUILT INTO THE PRINT LINE'S FILLER LITERALS LINE UP.
054600     MOVE CW-COMPANY-NAME TO WS-HCL-COMPANY
054700     MOVE CW-TICKER       TO WS-HCL-TICKER
054800*    PARENTHESIZED TICKER FOLLOWS THE COMPANY NAME - HOUSE
054900*    STYLE FOR ALL RESEARCH DESK REPORTS SINCE PROJ-0114.
055000     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-COMPANY-LINE
055100         AFTER ADVANCING 1 LINES
055200
055300*    WS-CUR-MODE-TITLE COMES FROM 300 OR 400, WHICHEVER RAN
055400*    LAST - THIS IS WHAT MAKES 310 SERVE BOTH SECTIONS.
055500     MOVE WS-CUR-MODE-TITLE TO WS-HML-TITLE
055600*    MODE TITLE LINE - THE ONLY LINE IN THE HEADER BLOCK THAT
055700*    DIFFERS BETWEEN THE VALUE AND GROWTH SECTIONS.
055800     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-MODE-LINE
055900         AFTER ADVANCING 1 LINES
056000
056100*    CURRENT PRICE AND ITS CURRENCY CODE - SAME VALUE PRINTED
056200*    ON BOTH SECTIONS, THE PRICE DOES NOT CHANGE BETWEEN THEM.
056300     MOVE CW-CURRENT-PRICE TO WS-HPL-PRICE
056400*    THREE-CHARACTER ISO-STYLE CURRENCY CODE, NOT CONVERTED -
056500*    SEE THE NOTE ABOVE THE PRICE LINE LAYOUT.
056600     MOVE CW-CURRENCY      TO WS-HPL-CURRENCY
056700*    EDITED WITH A FLOATING SIGN AND COMMA INSERTION
056800*    (PIC Z,ZZZ,ZZ9.99) FOR READABILITY ON THE PRINTED PAGE.
056900     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-PRICE-LINE
057000         AFTER ADVANCING 1 LINES
057100
057200*    TIMESTAMP LINE - CW-RUN-TIME-HHMMSS IS UNPACKED THROUGH
057300*    WS-LOCAL-RUN-TIME-GROUP (SEE ITS REDEFINES ABOVE) SO THE
057400*    HH/MI/SS PIECES CAN BE EDITED SEPARATELY ON THE PRINT
057500*    LINE.  RUN DATE COMES STRAIGHT OFF CLASS-WORK PER THE
057600*    Y2K-0041 FIX (06/23/98) - NO WINDOWING NEEDED, THE
057700*    CENTURY WAS ALREADY RESOLVED WHEN STK.RATENG WROTE IT.
057800     MOVE CW-RUN-TIME-HHMMSS TO WS-LOCAL-HHMMSS
057900*    CENTURY/YEAR/MONTH/DAY MOVED FIELD-BY-FIELD RATHER THAN
058000*    GROUP-MOVED - WS-HTL-TIMESTAMP'S PUNCTUATION FILLERS SIT
058100*    BETWEEN THE NUMERIC PIECES, SO A GROUP MOVE FROM
058200*    CW-RUN-DATE-CCYYMMDD WOULD NOT LINE UP.
058300     MOVE CW-RUN-DATE-CC     TO WS-HTL-CC
058400     MOVE CW-RUN-DATE-YY     TO WS-HTL-YY
058500     MOVE CW-RUN-DATE-MM     TO WS-HTL-MM
058600     MOVE CW-RUN-DATE-DD     TO WS-HTL-DD
058700*    TIME PIECES FOLLOW THE DATE PIECES ON THE SAME LINE -
058800*    SEE WS-LOCAL-RUN-TIME-GROUP'S REDEFINES ABOVE.
058900     MOVE WS-LOCAL-HH        TO WS-HTL-HH
059000     MOVE WS-LOCAL-MI        TO WS-HTL-MI
059100     MOVE WS-LOCAL-SS        TO WS-HTL-SS
059200*    LAST LINE OF THE HEADER BLOCK - RATIO ROWS FOLLOW ON THE
059300*    NEXT WRITE (VIA 320/330 OR 320/430), NO ADVANCING GAP
059400*    BEYOND THE 1-LINE SPACING ALREADY CODED ABOVE.
059500     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-TIME-LINE
059600         AFTER ADVANCING 1 LINES.
059700 310-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100*    PURPOSE  - PRINT THE ONE-LINE OVERALL CLASSIFICATION FOR
060200*    WHICHEVER MODE IS CURRENTLY LOADED IN WS-CURRENT-MODE-AREA.
060300*****************************************************************
060400
060500 320-PRINT-CLASSIFICATION-LINE.
060600*    ONE LINE, TWO BLANK LINES AFTER IT TO SET OFF THE RATIO
060700*    ROWS THAT FOLLOW - COSMETIC ONLY.
060800     MOVE WS-CUR-CLASS-TEXT TO WS-CL-TEXT
060900     WRITE DETAIL-PRINT-RECORD FROM WS-CLASS-LINE
061000         AFTER ADVANCING 2 LINES.
061100 320-EXIT.
061200     EXIT.
061300
061400*****************************************************************
061500*    PURPOSE  - DRIVE 331 ACROSS ALL NINE VALUE METRIC SLOTS.
061600*****************************************************************
061700
061800 330-PRINT-VALUE-RATIO-ROWS.
061900*    WS-SUB IS SHARED WITH 331 THROUGH THE VARYING CLAUSE -
062000*    NO SEPARATE SUBSCRIPT IS DECLARED FOR THE PERFORMED
062100*    PARAGRAPH.
062200     MOVE 1 TO WS-SUB
062300     PERFORM 331-PRINT-ONE-VALUE-RATIO-ROW
062400        THRU 331-EXIT
062500       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
062600 330-EXIT.
062700     EXIT.
062800
062900*****************************************************************
063000*    PURPOSE  - PRINT ONE VALUE METRIC'S NAME/VALUE/RATING.
063100*    METRICS CW-VM-UNRATED (NO DATA OR NO BAND MATCHED) ARE
063200*    SKIPPED ENTIRELY RATHER THAN PRINTED WITH BLANKS.
063300*****************************************************************
063400
063500 331-PRINT-ONE-VALUE-RATIO-ROW.
063600*    UNRATED SLOTS HAPPEN WHEN STK.RATCLC HAD NO SOURCE DATA
063700*    FOR THAT METRIC (E.G. NO DIVIDEND PAID) - PRINTING A
063800*    BLANK ROW FOR THOSE WOULD JUST CLUTTER THE REPORT, SO
063900*    331 SKIPS THE ENTIRE ROW RATHER THAN PRINTING SPACES.
064000     IF NOT CW-VM-UNRATED(WS-SUB)
064100*    DISPLAY NAME COMES OFF THE CLASS-WORK TABLE ROW, NOT A
064200*    LOCAL LITERAL - STK.RATENG OWNS THE METRIC NAMES.
064300         MOVE CW-VM-DISPLAY-NAME(WS-SUB) TO WS-RL-NAME
064400*    VALUE FIELD IS EDITED WITH A TRAILING MINUS (PIC
064500*    ZZ,ZZ9.99-) SINCE SOME METRICS (E.G. EPS GROWTH) CAN
064600*    BE NEGATIVE.
064700         MOVE CW-VM-VALUE(WS-SUB)        TO WS-RL-VALUE
064800         EVALUATE TRUE
064900             WHEN CW-VM-RATED-GREAT(WS-SUB)
065000*    RATING WORDS ARE FIXED LITERALS, NOT MOVED FROM THE
065100*    CRITERIA TABLE - STK.RATENG CARRIES THE BAND BUT NOT
065200*    THE DISPLAY WORD FOR IT.
065300                 MOVE 'GREAT'  TO WS-RL-RATING
065400             WHEN CW-VM-RATED-GOOD(WS-SUB)
065500                 MOVE 'GOOD'   TO WS-RL-RATING
065600             WHEN CW-VM-RATED-NO-BUY(WS-SUB)
065700                 MOVE 'NO BUY' TO WS-RL-RATING
065800         END-EVALUATE
065900         WRITE DETAIL-PRINT-RECORD FROM WS-RATIO-LINE
066000             AFTER ADVANCING 1 LINES
066100     END-IF.
066200 331-EXIT.
066300     EXIT.
066400
066500*****************************************************************
066600*    PURPOSE  - GROWTH/MOMENTUM COUNTERPART OF 330, TEN SLOTS.
066700*****************************************************************
066800
066900 430-PRINT-GROWTH-RATIO-ROWS.
067000*    TEN SLOTS HERE VS. NINE ON THE VALUE SIDE - GROWTH HAS
067100*    ONE MORE RATED METRIC THAN VALUE (SEE STK.RATCLC).
067200     MOVE 1 TO WS-SUB
067300     PERFORM 431-PRINT-ONE-GROWTH-RATIO-ROW
067400        THRU 431-EXIT
067500       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
067600 430-EXIT.
067700     EXIT.
067800
067900*****************************************************************
068000*    PURPOSE  - GROWTH/MOMENTUM COUNTERPART OF 331.
068100*****************************************************************
068200
068300 431-PRINT-ONE-GROWTH-RATIO-ROW.
068400*    GROWTH/MOMENTUM COUNTERPART OF THE SKIP LOGIC IN 331.
068500     IF NOT CW-GM-UNRATED(WS-SUB)
068600*    GROWTH/MOMENTUM COUNTERPART OF THE NOTE IN 331.
068700         MOVE CW-GM-DISPLAY-NAME(WS-SUB) TO WS-RL-NAME
068800*    GROWTH/MOMENTUM COUNTERPART OF THE EDIT NOTE IN 331.
068900         MOVE CW-GM-VALUE(WS-SUB)        TO WS-RL-VALUE
069000         EVALUATE TRUE
069100             WHEN CW-GM-RATED-GREAT(WS-SUB)
069200*    GROWTH/MOMENTUM COUNTERPART OF THE NOTE IN 331.
069300                 MOVE 'GREAT'  TO WS-RL-RATING
069400             WHEN CW-GM-RATED-GOOD(WS-SUB)
069500                 MOVE 'GOOD'   TO WS-RL-RATING
069600             WHEN CW-GM-RATED-NO-BUY(WS-SUB)
069700                 MOVE 'NO BUY' TO WS-RL-RATING
069800         END-EVALUATE
069900         WRITE DETAIL-PRINT-RECORD FROM WS-RATIO-LINE
070000             AFTER ADVANCING 1 LINES
070100     END-IF.
070200 431-EXIT.
070300     EXIT.
070400
070500*****************************************************************
070600*    PURPOSE  - PRINT THE GREAT/GOOD/POOR INDICATOR COUNTS,
070700*    STRENGTH PERCENTAGE (TKT-1140) AND VERDICT SENTENCE FOR
070800*    WHICHEVER MODE IS CURRENTLY LOADED.
070900*****************************************************************
071000
071100 340-PRINT-SUMMARY-BLOCK.
071200*    THREE IDENTICAL WRITES OF WS-SUMMARY-COUNT-LINE WITH
071300*    DIFFERENT LABEL/COUNT/PCT VALUES - NOT A PERFORMED
071400*    LOOP, SINCE THE COLUMN ORDER (GREAT, GOOD, POOR) IS
071500*    FIXED BY THE RESEARCH DESK'S REPORT FORMAT MEMO.
071600     MOVE 'GREAT INDICATORS:' TO WS-SCL-LABEL
071700     MOVE WS-CUR-GREAT-CNT   TO WS-SCL-COUNT
071800*    TOTAL-RATED REPEATS ON ALL THREE SUMMARY-COUNT-LINE
071900*    WRITES SO EACH ROW SHOWS ITS OWN COUNT OVER THE SAME
072000*    DENOMINATOR (E.G. '4/9').
072100     MOVE WS-CUR-TOTAL-RATED TO WS-SCL-TOTAL
072200*    FIRST OF THREE SUMMARY-COUNT-LINE WRITES - GREAT ROW.
072300     MOVE WS-CUR-GREAT-PCT   TO WS-SCL-PCT
072400     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-COUNT-LINE
072500         AFTER ADVANCING 2 LINES
072600
072700     MOVE 'GOOD INDICATORS:' TO WS-SCL-LABEL
072800     MOVE WS-CUR-GOOD-CNT    TO WS-SCL-COUNT
072900     MOVE WS-CUR-TOTAL-RATED TO WS-SCL-TOTAL
073000*    SECOND OF THREE - GOOD ROW.
073100     MOVE WS-CUR-GOOD-PCT    TO WS-SCL-PCT
073200     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-COUNT-LINE
073300         AFTER ADVANCING 1 LINES
073400
073500     MOVE 'POOR INDICATORS:' TO WS-SCL-LABEL
073600     MOVE WS-CUR-NOBUY-CNT   TO WS-SCL-COUNT
073700     MOVE WS-CUR-TOTAL-RATED TO WS-SCL-TOTAL
073800*    THIRD OF THREE - POOR/NO-BUY ROW.  LABEL SAYS 'POOR' TO
073900*    COVER BOTH THE VALUE-SIDE 'NO BUY' AND THE GROWTH-SIDE
074000*    'POOR GROWTH OPPORTUNITY' WORDING.
074100     MOVE WS-CUR-NOBUY-PCT   TO WS-SCL-PCT
074200     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-COUNT-LINE
074300         AFTER ADVANCING 1 LINES
074400
074500*    STRENGTH LINE (TKT-1140) - PERCENT OF RATED METRICS THAT
074600*    CAME BACK EITHER GREAT OR GOOD, COMPUTED BY 350.  ADDED
074700*    AT THE RESEARCH DESK'S REQUEST SO THE READER DOES NOT
074800*    HAVE TO ADD THE GREAT AND GOOD PERCENTAGES BY HAND.
074900     MOVE WS-CUR-STRENGTH-PCT TO WS-SSL-PCT
075000     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-STRENGTH-LINE
075100         AFTER ADVANCING 1 LINES
075200
075300*    VERDICT SENTENCE FROM 300/400 - LAST LINE OF THE SECTION,
075400*    TWO BLANK LINES AFTER IT SO THE NEXT SECTION'S TOP-OF-
075500*    FORM DOES NOT LOOK CROWDED AGAINST THIS ONE ON A VIEWER
075600*    THAT DOES NOT HONOR THE PAGE EJECT.
075700     MOVE WS-CUR-VERDICT-TEXT TO WS-VL-TEXT
075800     WRITE DETAIL-PRINT-RECORD FROM WS-VERDICT-LINE
075900         AFTER ADVANCING 2 LINES.
076000 340-EXIT.
076100     EXIT.
076200
076300*****************************************************************
076400*    PURPOSE  - CLOSE BOTH FILES AND DISPLAY THE RUN COUNTS.
076500*****************************************************************
076600
076700 900-TERMINATE.
076800*    BOTH FILES CLOSED TOGETHER - NO STAGED CLOSE, NEITHER
076900*    FILE OUTLIVES THE OTHER IN THIS PROGRAM.
077000     CLOSE CLASS-WORK-FILE
077100           DETAIL-REPORT-FILE
077200
077300*    RUN COUNTS TO THE JOB LOG - DETAIL SECTIONS SHOULD ALWAYS
077400*    BE EXACTLY TWICE THE CLASS-WORK RECORDS READ (ONE VALUE
077500*    SECTION AND ONE GROWTH SECTION PER TICKER); OPERATIONS
077600*    CHECKS THIS BY EYE AGAINST THE STK.RATENG RUN LOG.
077700     DISPLAY 'STK.RPTBLD - CLASS-WORK RECORDS READ    = '
077800             WS-CLASSWK-READ-CNT
077900*    SECOND OF THE TWO RUN-COUNT DISPLAYS - SEE THE NOTE
078000*    ABOVE THE FIRST ONE FOR THE 2X RELATIONSHIP OPERATIONS
078100*    CHECKS FOR.
078200     DISPLAY 'STK.RPTBLD - DETAIL SECTIONS PRINTED    = '
078300             WS-DETAIL-SECTIONS-CNT.
078400*    STANDARD SECTION-EXIT PARAGRAPH - HOLDS THE PERFORM ...
078500*    THRU RANGE OPEN FOR A FUTURE STEP WITHOUT RENUMBERING
078600*    900-TERMINATE ITSELF.
078700 900-EXIT.
078800     EXIT.
078900
079000*****************************************************************
079100*    PURPOSE  - COMMON FILE-ERROR EXIT.  CLOSES WHAT IS OPEN AND
079200*    SETS RETURN-CODE 16 FOR THE JCL STEP CONDITION CODE TEST.
079300*****************************************************************
079400
079500*    REACHED FROM 100 OR 210 ON A BAD FILE STATUS - SEE THE
079600*    88-LEVELS ON WS-CLASSWK-STATUS/WS-DETRPT-STATUS ABOVE.
079700*    RETURN-CODE 16 IS THE SHOP-WIDE CONVENTION FOR A FATAL
079800*    FILE ERROR SO THE JCL COND STEP CAN SKIP EVERYTHING
079900*    DOWNSTREAM OF THIS STEP.
080000 950-ABEND-FILE-ERROR.
080100     CLOSE CLASS-WORK-FILE
080200           DETAIL-REPORT-FILE
080300     DISPLAY 'STK.RPTBLD - ABENDING ON FILE ERROR ABOVE'
080400*    16 MATCHES THE COND CODE THE JCL STEP AFTER THIS ONE
080500*    TESTS FOR - SAME CONVENTION AS STK.RATCLC AND STK.RATENG.
080600     MOVE 16 TO RETURN-CODE
080700     STOP RUN.
