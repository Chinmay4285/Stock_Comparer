000100*****************************************************************
000200* STK.RATENG
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* STOCK RATING ENGINE.  READS THE RATIO WORK FILE BUILT BY
000600* STK.RATCLC AND RATES EACH AVAILABLE METRIC AGAINST THE FIXED
000700* VALUE AND GROWTH/MOMENTUM CRITERIA TABLES BELOW, THEN DERIVES
000800* THE OVERALL VALUE CLASSIFICATION AND GROWTH CLASSIFICATION FOR
000900* THE STOCK.  BOTH RESULTS ARE CARRIED ON ONE CLASS-WORK RECORD
001000* SO STK.RPTBLD AND STK.SUMRPT NEVER HAVE TO RE-RATE A STOCK.
001100*
001200* A METRIC THAT FALLS IN NO BAND (POSSIBLE ONLY AT THE EDGES OF
001300* A TABLE, E.G. A NEGATIVE ROE) IS LEFT UNRATED AND DOES NOT
001400* COUNT TOWARD THE CLASSIFICATION DENOMINATOR.
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    STOCK-RATING-ENGINE.
001800 AUTHOR.        R. HALVERSEN.
001900 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
002000 DATE-WRITTEN.  04/22/1987.
002100 DATE-COMPILED.
002200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*                     C H A N G E   L O G
002500*-----------------------------------------------------------
002600* DATE       BY   REQUEST    DESCRIPTION
002700*-----------------------------------------------------------
002800* 04/22/87   RH   PROJ-0114  ORIGINAL - VALUE CRITERIA TABLE AND  PROJ0114
002900*                            GREAT/GOOD/NO BUY CLASSIFICATION.    PROJ0114
003000* 11/22/88   RH   CR-0233    PEG RATIO ADDED TO VALUE TABLE.      CR0233  
003100* 02/09/90   TO   PROJ-0190  GROWTH/MOMENTUM CRITERIA TABLE AND   PROJ0190
003200*                            SECOND CLASSIFICATION PASS ADDED -   PROJ0190
003300*                            ONE CLASS-WORK RECORD NOW CARRIES    PROJ0190
003400*                            BOTH RESULTS FOR ONE TICKER.         PROJ0190
003500* 02/16/90   TO   PROJ-0190  RUN DATE/TIME NOW STAMPED HERE AND   PROJ0190
003600*                            CARRIED ON CLASS-WORK FOR STK.RPTBLD.PROJ0190
003700* 04/03/91   RH   TKT-0402   CURRENT RATIO BAND CORRECTED - VALUESTKT0402 
003800*                            OF 3.0 AND ABOVE ARE LEFT UNRATED,   TKT0402 
003900*                            MATCHING THE VALUE DESK'S ORIGINAL   TKT0402 
004000*                            RESEARCH MEMO (WAS WRONGLY OPEN-     TKT0402 
004100*                            ENDED IN THE 87 RELEASE).            TKT0402 
004200* 09/17/93   MO   TKT-1187   TRACE SWITCH (UPSI-0) ADDED.         TKT1187 
004300* 06/23/98   TO   Y2K-0041   RUN-DATE STAMP NOW BUILT WITH A      Y2K0041 
004400*                            CENTURY WINDOW (PIVOT YEAR 50) - THE Y2K0041 
004500*                            OLD PROGRAM STORED YYMMDD ONLY.      Y2K0041 
004600* 01/11/99   MO   TKT-1509   ANALYST RECOMMENDATION BAND UPPER    TKT1509 
004700*                            LIMIT CLARIFIED AT 5.0 PER RESEARCH  TKT1509 
004800*                            DESK (SCALE RUNS 1.00 - 5.00 ONLY).  TKT1509 
004900* 03/08/99   MO   TKT-1622   VALUE/GROWTH CRITERIA TABLES NOW     TKT1622 
005000*                            CARRY A METRIC CODE PER ROW (WS-VC-  TKT1622 
005100*                            CODE/WS-GC-CODE), CHECKED AGAINST    TKT1622 
005200*                            RW-VM-CODE/RW-GM-CODE BEFORE A SLOT  TKT1622 
005300*                            IS RATED, SO THE TWO PROGRAMS CANNOT TKT1622 
005400*                            DRIFT OUT OF STEP POSITIONALLY.      TKT1622 
005500*                            WORKING-STORAGE SCALARS ALSO SPLIT   TKT1622 
005600*                            OUT TO 77-LEVEL ITEMS PER STANDARDS. TKT1622 
005700* 02/14/00   MO   TKT-1803   Y2K ROLLOVER REVIEW - SAME FINDING ASTKT1803 
005800*                            STK.RATCLC (TKT-1802) - NO           TKT1803 
005900*                            DATE-RELATED ANOMALIES ON THE CENTURYTKT1803 
006000*                            WINDOW LOGIC.                        TKT1803 
006100*-----------------------------------------------------------
006200*****************************************************************
006300*    HARDWARE/COMPILER SECTION.  UPSI-0 IS THE OPERATOR-SET TRACE
006400*    SWITCH READ AT 100-INITIALIZE (SEE 900-TERMINATE) - ON FOR A
006500*    VERBOSE RUN, OFF FOR NORMAL PRODUCTION SCHEDULING.
006600*****************************************************************
006700
006800*****************************************************************
006900*    RATING METHODOLOGY OVERVIEW - KEPT HERE SO A NEW ANALYST CAN
007000*    READ ONE BLOCK AND UNDERSTAND HOW A TICKER GETS CLASSIFIED
007100*    WITHOUT TRACING THROUGH ALL THIRTEEN PARAGRAPHS BELOW.
007200*
007300*    EACH OF THE NINE VALUE METRICS AND TEN GROWTH/MOMENTUM
007400*    METRICS IS COMPARED, ONE AT A TIME, AGAINST A THREE-BAND
007500*    TABLE (GREAT / GOOD / NO BUY).  A METRIC WITH NO PRICE OR
007600*    FINANCIAL DATA BEHIND IT (RW-VM-AVAIL/RW-GM-AVAIL = 'N') IS
007700*    SKIPPED RATHER THAN COUNTED AGAINST THE STOCK.
007800*
007900*    THE PER-METRIC RATINGS ARE THEN ROLLED UP: THE FRACTION OF
008000*    RATED METRICS THAT LANDED GREAT, GOOD OR NO BUY DRIVES THE
008100*    OVERALL VALUE CLASSIFICATION (500-CLASSIFY-VALUE) AND THE
008200*    OVERALL GROWTH/MOMENTUM CLASSIFICATION (700-CLASSIFY-GROWTH)
008300*    INDEPENDENTLY - A STOCK CAN BE A GREAT VALUE AND A POOR
008400*    GROWTH OPPORTUNITY, OR VICE VERSA, AT THE SAME TIME.
008500*
008600*    THE VALUE AND GROWTH BAND TABLES BELOW ARE POSITIONAL - SLOT
008700*    1 OF WS-VALUE-CRITERIA-TABLE RATES SLOT 1 OF THE INCOMING
008800*    RW-VALUE-METRIC-TABLE, AND SO ON.  TKT-1622 ADDED THE WS-VC-
008900*    CODE/WS-GC-CODE CHECK AT 410/610 SO A ROW ADDED OR REORDERED
009000*    IN ONLY ONE OF THE TWO PROGRAMS IS CAUGHT AT RUN TIME RATHER
009100*    THAN SILENTLY MIS-RATING EVERY TICKER THAT FOLLOWS.
009200*****************************************************************
009300
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER.  IBM-370.
009700 OBJECT-COMPUTER.  IBM-370.
009800 SPECIAL-NAMES.
009900     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
010000            OFF STATUS IS WS-TRACE-SWITCH-OFF.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300*    INPUT - RATIO WORK RECORD LAYOUT IN COPYBOOK STK.RATWRK,
010400*    SHARED WITH STK.RATCLC.
010500     SELECT RATIO-WORK-FILE  ASSIGN TO RATIOWK
010600            FILE STATUS IS WS-RATIOWK-STATUS.
010700*    OUTPUT - CLASS WORK RECORD LAYOUT IN COPYBOOK STK.CLSWRK,
010800*    SHARED WITH STK.RPTBLD AND STK.SUMRPT.
010900     SELECT CLASS-WORK-FILE  ASSIGN TO CLASSWK
011000            FILE STATUS IS WS-CLASSWK-STATUS.
011100
011200*****************************************************************
011300*    TWO-FILE DESIGN.  NO INTERNAL SORT AND NO SUBORDINATE CALLED
011400*    PROGRAMS - THE VALUE AND GROWTH CRITERIA TABLES BELOW ARE THE
011500*    ONLY LOOKUP DATA THIS PROGRAM NEEDS, SO THEY ARE CARRIED IN
011600*    WORKING-STORAGE RATHER THAN AS A THIRD FILE.
011700*****************************************************************
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100* RATIO WORK FILE - ONE RECORD PER TICKER, BUILT BY STK.RATCLC.
012200 FD  RATIO-WORK-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 298 CHARACTERS.
012500     COPY STK.RATWRK.
012600
012700* CLASS WORK FILE - ONE RECORD PER TICKER, VALUE AND GROWTH
012800* CLASSIFICATIONS TOGETHER SO NO DOWNSTREAM PROGRAM RE-RATES.
012900 FD  CLASS-WORK-FILE
013000     LABEL RECORDS ARE STANDARD.
013100     COPY STK.CLSWRK.
013200*****************************************************************
013300*    CLASS-WORK-RECORD FIELD CROSS-REFERENCE - WHO SETS WHAT.
013400*    KEPT HERE BECAUSE THIS IS THE ONLY PROGRAM THAT POPULATES
013500*    THE WHOLE RECORD; STK.RPTBLD AND STK.SUMRPT ONLY READ IT.
013600*
013700*    CW-TICKER/COMPANY-NAME/CURRENCY/CURRENT-PRICE
013800*        SET BY 300 FROM THE INCOMING RATIO-WORK-RECORD, VERBATIM.
013900*
014000*    CW-RUN-DATE-CCYYMMDD, CW-RUN-TIME-HHMMSS
014100*        SET BY 300 FROM WS-DATE-TIME-STAMP (ACCEPT ... FROM DATE/
014200*        TIME IN 100-INITIALIZE) - ONE STAMP FOR THE WHOLE RUN.
014300*
014400*    CW-VALUE-METRIC-TABLE (9 OCCURRENCES)
014500*        CW-VM-DISPLAY-NAME, CW-VM-VALUE, CW-VM-RATING-CDE SET BY
014600*        410-RATE-ONE-VALUE-METRIC, ONE SLOT PER PASS THROUGH THE
014700*        400-RATE-VALUE-METRICS LOOP.
014800*
014900*    CW-VALUE-COUNT-GROUP, CW-VALUE-TOTAL-RATED, CW-VALUE-CLASS-
015000*    CDE - SET BY 500-CLASSIFY-VALUE.  SUMMARIZE THE TABLE
015100*    ABOVE, THEY DO NOT REPLACE IT.
015200*
015300*    CW-GROWTH-METRIC-TABLE (10 OCCURRENCES)
015400*        SAME ROLE AS CW-VALUE-METRIC-TABLE, SET BY 610-RATE-ONE-
015500*        GROWTH-METRIC OUT OF THE 600-RATE-GROWTH-METRICS LOOP.
015600*
015700*    CW-GROWTH-COUNT-GROUP, CW-GROWTH-TOTAL-RATED, CW-GROWTH-CLASS
015800*        SET BY 700-CLASSIFY-GROWTH, THE GROWTH-SIDE COUNTERPART
015900*        OF 500-CLASSIFY-VALUE.
016000*
016100*    NONE OF THE ABOVE ARE INITIALIZED BY HAND ONE FIELD AT A
016200*    TIME - 300-BUILD-CLASS-WORK-RECORD OPENS WITH INITIALIZE
016300*    CLASS-WORK-RECORD SO A METRIC THAT NEVER GETS RATED (E.G.
016400*    RW-VM-AVAIL = 'N' FOR ALL NINE SLOTS) LEAVES BEHIND LOW-
016500*    VALUES/SPACES RATHER THAN A STALE VALUE FROM THE PRIOR
016600*    TICKER'S RECORD.
016700*****************************************************************
016800
016900
017000 WORKING-STORAGE SECTION.
017100*****************************************************************
017200*    STANDALONE WORK FIELDS - FILE STATUS, SWITCHES, COUNTERS AND
017300*    EDIT ACCUMULATORS ARE CARRIED AS 77-LEVEL ITEMS PER DEPT.
017400*    PROGRAMMING STANDARDS (TKT-1622).  WS-DATE-TIME-STAMP BELOW
017500*    STAYS A GROUP ITEM BECAUSE OF ITS REDEFINES BREAKDOWN.
017600*****************************************************************
017700
017800*    VSAM/QSAM FEEDBACK CODE FROM THE LAST RATIO-WORK-FILE
017900*    I/O.  '00' IS NORMAL, '10' IS END OF FILE.
018000 77  WS-RATIOWK-STATUS          PIC X(2)  VALUE SPACES.
018100     88  WS-RATIOWK-OK   VALUE '00'.
018200     88  WS-RATIOWK-EOF  VALUE '10'.
018300*    FEEDBACK CODE FROM THE LAST CLASS-WORK-FILE WRITE.
018400 77  WS-CLASSWK-STATUS          PIC X(2)  VALUE SPACES.
018500     88  WS-CLASSWK-OK   VALUE '00'.
018600
018700*    DRIVES THE 210/000 READ LOOP - SET TO 'Y' ONLY BY THE
018800*    AT END CLAUSE IN 210-READ-RATIO-WORK.
018900 77  WS-END-OF-RATIO-WORK-SW    PIC X(1)  VALUE 'N'.
019000     88  WS-END-OF-RATIO-WORK VALUE 'Y'.
019100
019200*    RUN-CONTROL COUNTS, DISPLAYED AT 900-TERMINATE WHEN
019300*    THE TRACE SWITCH IS ON.
019400 77  WS-RATIOWK-READ-CNT        PIC S9(6) COMP  VALUE ZERO.
019500 77  WS-CLASSWK-WRITTEN-CNT     PIC S9(6) COMP  VALUE ZERO.
019600 77  WS-SUB                     PIC S9(4) COMP  VALUE ZERO.
019700
019800*****************************************************************
019900*    RUN DATE/TIME, STAMPED ONCE AT 100-INITIALIZE AND CARRIED
020000*    ONTO EVERY CLASS WORK RECORD FOR STK.RPTBLD'S HEADINGS.
020100*
020200*    NOTE 06/23/98 (TO) - Y2K-0041 ADDED THE CENTURY WINDOW; SEE
020300*    300-BUILD-CLASS-WORK-RECORD FOR THE PIVOT-YEAR-50 TEST.
020400*****************************************************************
020500
020600 01  WS-DATE-TIME-STAMP.
020700     05  WS-CURRENT-YYMMDD          PIC 9(6).
020800     05  WS-CURRENT-YYMMDD-GROUP REDEFINES WS-CURRENT-YYMMDD.
020900         10  WS-CURRENT-YY          PIC 9(2).
021000         10  WS-CURRENT-MM          PIC 9(2).
021100         10  WS-CURRENT-DD          PIC 9(2).
021200     05  WS-CURRENT-TIME-RAW        PIC 9(8).
021300     05  WS-CURRENT-TIME-GROUP REDEFINES WS-CURRENT-TIME-RAW.
021400         10  WS-CURRENT-HHMMSS      PIC 9(6).
021500         10  FILLER                 PIC 9(2).
021600
021700*    FRACTION OF RATED (NOT SKIPPED) VALUE METRICS THAT
021800*    CAME BACK GREAT/GOOD/NO BUY - FEEDS 500-CLASSIFY-VALUE.
021900*    REBUILT FRESH FOR EACH TICKER BY 400-RATE-VALUE-METRICS.
022000 77  WS-VALUE-GREAT-PCT         PIC S9(1)V9(4)  VALUE ZERO.
022100 77  WS-VALUE-GOOD-PCT          PIC S9(1)V9(4)  VALUE ZERO.
022200 77  WS-VALUE-NOBUY-PCT         PIC S9(1)V9(4)  VALUE ZERO.
022300*    SAME ROLE AS THE WS-VALUE-XXX-PCT FIELDS ABOVE, BUT
022400*    FOR THE TEN GROWTH/MOMENTUM METRICS AND 700-CLASSIFY-
022500*    GROWTH.
022600 77  WS-GROWTH-GREAT-PCT        PIC S9(1)V9(4)  VALUE ZERO.
022700 77  WS-GROWTH-GOOD-PCT         PIC S9(1)V9(4)  VALUE ZERO.
022800 77  WS-GROWTH-NOBUY-PCT        PIC S9(1)V9(4)  VALUE ZERO.
022900
023000*****************************************************************
023100*    VALUE CRITERIA TABLE - NINE METRICS, IN THE SAME ORDER THE
023200*    RATIO WORK RECORD CARRIES THEM.  EACH ROW GIVES THE HALF-
023300*    OPEN [MIN,MAX) BAND FOR GREAT, GOOD AND NO BUY.  99999.9999
023400*    STANDS FOR "INF"; -99999.9999 STANDS FOR "-INF".
023500*****************************************************************
023600     05  FILLER                     PIC X(1)  VALUE SPACE.
023700 01  WS-VALUE-CRITERIA-DATA.
023800*        DISPLAY NAME / GREAT-MIN,MAX / GOOD-MIN,MAX / NOBUY-MIN
023900     05  FILLER.
024000*        P/E:  GREAT [0,15)  GOOD [15,25)  NO BUY [25,INF)
024100         10  FILLER  PIC X(30) VALUE 'P/E RATIO'.
024200         10  FILLER  PIC X(2)  VALUE 'PE'.
024300         10  FILLER  PIC S9(5)V9(4) VALUE 0.
024400         10  FILLER  PIC S9(5)V9(4) VALUE 15.
024500         10  FILLER  PIC S9(5)V9(4) VALUE 15.
024600         10  FILLER  PIC S9(5)V9(4) VALUE 25.
024700         10  FILLER  PIC S9(5)V9(4) VALUE 25.
024800         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
024900     05  FILLER.
025000*        P/BOOK:  GREAT [0,1.5)  GOOD [1.5,3)
025100*        NO BUY [3,INF)
025200         10  FILLER  PIC X(30) VALUE 'PRICE/BOOK RATIO'.
025300         10  FILLER  PIC X(2)  VALUE 'PB'.
025400         10  FILLER  PIC S9(5)V9(4) VALUE 0.
025500         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
025600         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
025700         10  FILLER  PIC S9(5)V9(4) VALUE 3.
025800         10  FILLER  PIC S9(5)V9(4) VALUE 3.
025900         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
026000     05  FILLER.
026100*        P/SALES:  GREAT [0,2)  GOOD [2,4)  NO BUY [4,INF)
026200         10  FILLER  PIC X(30) VALUE 'PRICE/SALES RATIO'.
026300         10  FILLER  PIC X(2)  VALUE 'PS'.
026400         10  FILLER  PIC S9(5)V9(4) VALUE 0.
026500         10  FILLER  PIC S9(5)V9(4) VALUE 2.
026600         10  FILLER  PIC S9(5)V9(4) VALUE 2.
026700         10  FILLER  PIC S9(5)V9(4) VALUE 4.
026800         10  FILLER  PIC S9(5)V9(4) VALUE 4.
026900         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
027000     05  FILLER.
027100*        DEBT/EQUITY:  GREAT [0,.5)  GOOD [.5,1.5)
027200*        NO BUY [1.5,INF)
027300         10  FILLER  PIC X(30) VALUE 'DEBT TO EQUITY RATIO'.
027400         10  FILLER  PIC X(2)  VALUE 'DE'.
027500         10  FILLER  PIC S9(5)V9(4) VALUE 0.
027600         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
027700         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
027800         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
027900         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
028000         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
028100     05  FILLER.
028200*        ROE:  GREAT [.15,INF)  GOOD [.10,.15)  NO BUY [0,.10)
028300         10  FILLER  PIC X(30) VALUE 'RETURN ON EQUITY'.
028400         10  FILLER  PIC X(2)  VALUE 'RO'.
028500         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
028600         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
028700         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
028800         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
028900         10  FILLER  PIC S9(5)V9(4) VALUE 0.
029000         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
029100     05  FILLER.
029200*        CURRENT RATIO: GREAT[1.5,3) GOOD[1.0,1.5) NOBUY[0,1.0)
029300         10  FILLER  PIC X(30) VALUE 'CURRENT RATIO'.
029400         10  FILLER  PIC X(2)  VALUE 'CR'.
029500         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
029600         10  FILLER  PIC S9(5)V9(4) VALUE 3.
029700         10  FILLER  PIC S9(5)V9(4) VALUE 1.0.
029800         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
029900         10  FILLER  PIC S9(5)V9(4) VALUE 0.
030000         10  FILLER  PIC S9(5)V9(4) VALUE 1.0.
030100     05  FILLER.
030200*        DIV YIELD:  GREAT [.03,INF)  GOOD [.01,.03)
030300*        NO BUY [0,.01)
030400         10  FILLER  PIC X(30) VALUE 'DIVIDEND YIELD'.
030500         10  FILLER  PIC X(2)  VALUE 'DY'.
030600         10  FILLER  PIC S9(5)V9(4) VALUE 0.03.
030700         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
030800         10  FILLER  PIC S9(5)V9(4) VALUE 0.01.
030900         10  FILLER  PIC S9(5)V9(4) VALUE 0.03.
031000         10  FILLER  PIC S9(5)V9(4) VALUE 0.
031100         10  FILLER  PIC S9(5)V9(4) VALUE 0.01.
031200     05  FILLER.
031300*        MARGIN:  GREAT [.15,INF)  GOOD [.08,.15)  NO BUY [0,.08)
031400         10  FILLER  PIC X(30) VALUE 'PROFIT MARGIN'.
031500         10  FILLER  PIC X(2)  VALUE 'PM'.
031600         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
031700         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
031800         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
031900         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
032000         10  FILLER  PIC S9(5)V9(4) VALUE 0.
032100         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
032200     05  FILLER.
032300*        PEG:  GREAT [0,1)  GOOD [1,2)  NO BUY [2,INF)
032400         10  FILLER  PIC X(30) VALUE 'PEG RATIO'.
032500         10  FILLER  PIC X(2)  VALUE 'PR'.
032600         10  FILLER  PIC S9(5)V9(4) VALUE 0.
032700         10  FILLER  PIC S9(5)V9(4) VALUE 1.
032800         10  FILLER  PIC S9(5)V9(4) VALUE 1.
032900         10  FILLER  PIC S9(5)V9(4) VALUE 2.
033000         10  FILLER  PIC S9(5)V9(4) VALUE 2.
033100         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
033200*****************************************************************
033300*    TABLE VIEW OF THE NINE ROWS ABOVE.  WS-VC-CODE IS THE SAME
033400*    TWO-CHARACTER CODE STK.RATCLC STAMPS INTO RW-VM-CODE - 410
033500*    CHECKS THE TWO AGAINST EACH OTHER BEFORE RATING (TKT-1622).
033600*****************************************************************
033700
033800 01  WS-VALUE-CRITERIA-TABLE REDEFINES WS-VALUE-CRITERIA-DATA
033900                             OCCURS 9 TIMES
034000                             INDEXED BY WS-VC-NDX.
034100     05  WS-VC-DISPLAY-NAME         PIC X(30).
034200     05  WS-VC-CODE                PIC X(2).
034300*    SIX FIELDS PER ROW: GREAT-MIN/MAX, GOOD-MIN/MAX,
034400*    NOBUY-MIN/MAX.  A METRIC VALUE THAT FALLS BETWEEN
034500*    GOOD-MAX AND NOBUY-MIN (OR ABOVE NOBUY-MAX) MATCHES
034600*    NO BAND AND IS LEFT UNRATED BY 410.
034700     05  WS-VC-GREAT-MIN            PIC S9(5)V9(4).
034800     05  WS-VC-GREAT-MAX            PIC S9(5)V9(4).
034900     05  WS-VC-GOOD-MIN             PIC S9(5)V9(4).
035000     05  WS-VC-GOOD-MAX             PIC S9(5)V9(4).
035100     05  WS-VC-NOBUY-MIN            PIC S9(5)V9(4).
035200     05  WS-VC-NOBUY-MAX            PIC S9(5)V9(4).
035300
035400*****************************************************************
035500*    GROWTH/MOMENTUM CRITERIA TABLE - TEN METRICS, ADDED PROJ-0190
035600*****************************************************************
035700 01  WS-GROWTH-CRITERIA-DATA.
035800     05  FILLER.
035900*        REV GROWTH: GREAT[.20,INF) GOOD[.10,.20) NOBUY[0,.10)
036000         10  FILLER  PIC X(30) VALUE 'REVENUE GROWTH'.
036100         10  FILLER  PIC X(2)  VALUE 'RG'.
036200         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
036300         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
036400         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
036500         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
036600         10  FILLER  PIC S9(5)V9(4) VALUE 0.
036700         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
036800     05  FILLER.
036900*        EPS GROWTH: GREAT[.20,INF) GOOD[.10,.20) NOBUY[0,.10)
037000         10  FILLER  PIC X(30) VALUE 'EARNINGS GROWTH'.
037100         10  FILLER  PIC X(2)  VALUE 'EG'.
037200         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
037300         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
037400         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
037500         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
037600         10  FILLER  PIC S9(5)V9(4) VALUE 0.
037700         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
037800     05  FILLER.
037900*        PRICE PERF 6M: GREAT[.15,INF) GOOD[.05,.15)
038000*        NOBUY[-INF,.05)
038100         10  FILLER  PIC X(30) VALUE 'PRICE PERF - 6 MONTH'.
038200         10  FILLER  PIC X(2)  VALUE 'P6'.
038300         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
038400         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
038500         10  FILLER  PIC S9(5)V9(4) VALUE 0.05.
038600         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
038700         10  FILLER  PIC S9(5)V9(4) VALUE -99999.9999.
038800         10  FILLER  PIC S9(5)V9(4) VALUE 0.05.
038900     05  FILLER.
039000*        PRICE PERF 1Y: GREAT[.25,INF) GOOD[.10,.25)
039100*        NOBUY[-INF,.10)
039200         10  FILLER  PIC X(30) VALUE 'PRICE PERFORMANCE - 1 YEAR'.
039300         10  FILLER  PIC X(2)  VALUE 'P1'.
039400         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
039500         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
039600         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
039700         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
039800         10  FILLER  PIC S9(5)V9(4) VALUE -99999.9999.
039900         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
040000     05  FILLER.
040100*        QTRLY EPS GROWTH: GREAT[.15,INF) GOOD[.08,.15)
040200*        NOBUY[0,.08)
040300         10  FILLER  PIC X(30) VALUE 'EPS GROWTH - QUARTERLY'.
040400         10  FILLER  PIC X(2)  VALUE 'QE'.
040500         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
040600         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
040700         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
040800         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
040900         10  FILLER  PIC S9(5)V9(4) VALUE 0.
041000         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
041100     05  FILLER.
041200*        GROSS MARGIN: GREAT[.40,INF) GOOD[.25,.40) NOBUY[0,.25)
041300         10  FILLER  PIC X(30) VALUE 'GROSS MARGIN'.
041400         10  FILLER  PIC X(2)  VALUE 'GM'.
041500         10  FILLER  PIC S9(5)V9(4) VALUE 0.40.
041600         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
041700         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
041800         10  FILLER  PIC S9(5)V9(4) VALUE 0.40.
041900         10  FILLER  PIC S9(5)V9(4) VALUE 0.
042000         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
042100     05  FILLER.
042200*        OPER MARGIN: GREAT[.20,INF) GOOD[.10,.20) NOBUY[0,.10)
042300         10  FILLER  PIC X(30) VALUE 'OPERATING MARGIN'.
042400         10  FILLER  PIC X(2)  VALUE 'OM'.
042500         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
042600         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
042700         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
042800         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
042900         10  FILLER  PIC S9(5)V9(4) VALUE 0.
043000         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
043100     05  FILLER.
043200*        REL STRENGTH: GREAT[.10,INF) GOOD[0,.10) NOBUY[-INF,0)
043300         10  FILLER  PIC X(30) VALUE 'RELATIVE STRENGTH VS INDEX'.
043400         10  FILLER  PIC X(2)  VALUE 'RS'.
043500         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
043600         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
043700         10  FILLER  PIC S9(5)V9(4) VALUE 0.
043800         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
043900         10  FILLER  PIC S9(5)V9(4) VALUE -99999.9999.
044000         10  FILLER  PIC S9(5)V9(4) VALUE 0.
044100     05  FILLER.
044200*        ANALYST REC (LOWER IS BETTER): GREAT[1.0,2.5)
044300*        GOOD[2.5,3.5) NOBUY[3.5,INF)
044400         10  FILLER  PIC X(30) VALUE 'ANALYST RECOMMENDATION'.
044500         10  FILLER  PIC X(2)  VALUE 'AR'.
044600         10  FILLER  PIC S9(5)V9(4) VALUE 1.0.
044700         10  FILLER  PIC S9(5)V9(4) VALUE 2.5.
044800         10  FILLER  PIC S9(5)V9(4) VALUE 2.5.
044900         10  FILLER  PIC S9(5)V9(4) VALUE 3.5.
045000         10  FILLER  PIC S9(5)V9(4) VALUE 3.5.
045100         10  FILLER  PIC S9(5)V9(4) VALUE 5.0.
045200     05  FILLER.
045300*        PE/GROWTH SCORE: GREAT[.8,INF) GOOD[.5,.8) NOBUY[0,.5)
045400         10  FILLER  PIC X(30) VALUE 'PE/GROWTH MOMENTUM SCORE'.
045500         10  FILLER  PIC X(2)  VALUE 'PG'.
045600         10  FILLER  PIC S9(5)V9(4) VALUE 0.8.
045700         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
045800         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
045900         10  FILLER  PIC S9(5)V9(4) VALUE 0.8.
046000         10  FILLER  PIC S9(5)V9(4) VALUE 0.
046100         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
046200*****************************************************************
046300*    TABLE VIEW OF THE TEN ROWS ABOVE.  WS-GC-CODE IS CHECKED
046400*    AGAINST RW-GM-CODE AT 610 THE SAME WAY WS-VC-CODE IS AT 410.
046500*****************************************************************
046600
046700 01  WS-GROWTH-CRITERIA-TABLE REDEFINES WS-GROWTH-CRITERIA-DATA
046800                              OCCURS 10 TIMES
046900                              INDEXED BY WS-GC-NDX.
047000     05  WS-GC-DISPLAY-NAME         PIC X(30).
047100     05  WS-GC-CODE                PIC X(2).
047200*    SAME SIX-FIELD LAYOUT AS WS-VALUE-CRITERIA-TABLE
047300*    ABOVE, READ BY 610 INSTEAD OF 410.
047400     05  WS-GC-GREAT-MIN            PIC S9(5)V9(4).
047500     05  WS-GC-GREAT-MAX            PIC S9(5)V9(4).
047600     05  WS-GC-GOOD-MIN             PIC S9(5)V9(4).
047700     05  WS-GC-GOOD-MAX             PIC S9(5)V9(4).
047800     05  WS-GC-NOBUY-MIN            PIC S9(5)V9(4).
047900     05  WS-GC-NOBUY-MAX            PIC S9(5)V9(4).
048000
048100*****************************************************************
048200*    PARAGRAPH NUMBERING FOLLOWS DEPT. CONVENTION - 0XX/1XX/2XX
048300*    ARE CONTROL AND I/O, 3XX BUILDS THE OUTPUT RECORD, 4XX/5XX
048400*    RATE AND CLASSIFY VALUE METRICS, 6XX/7XX DO THE SAME FOR
048500*    GROWTH/MOMENTUM METRICS, AND 9XX IS TERMINATION/ABEND.
048600*****************************************************************
048700
048800 PROCEDURE DIVISION.
048900*****************************************************************
049000*    PURPOSE  - TOP-LEVEL DRIVER.  OPENS THE RATIO WORK FILE
049100*    STK.RATCLC BUILT AND THE CLASS WORK FILE THIS PROGRAM
049200*    PRODUCES, DRIVES THE READ/RATE/WRITE LOOP ONE TICKER AT
049300*    A TIME, THEN CLOSES OUT.
049400*
049500*    INPUT    - RATIO-WORK-FILE (STK.RATCLC OUTPUT).
049600*    OUTPUT   - CLASS-WORK-FILE (STK.RPTBLD/STK.SUMRPT INPUT).
049700*****************************************************************
049800
049900 000-MAIN-CONTROL.
050000     PERFORM 100-INITIALIZE
050100        THRU 100-EXIT
050200
050300     PERFORM 200-PROCESS-ONE-STOCK
050400        THRU 200-EXIT
050500       UNTIL WS-END-OF-RATIO-WORK
050600
050700     PERFORM 900-TERMINATE
050800        THRU 900-EXIT
050900
051000     STOP RUN.
051100
051200*****************************************************************
051300*    PURPOSE  - OPEN BOTH FILES, STAMP THE RUN DATE/TIME, AND
051400*    PRIME THE READ LOOP WITH THE FIRST RATIO WORK RECORD.
051500*
051600*    NOTE 09/17/93 (MO) - UPSI-0 ON TURNS ON THE READ/WRITE
051700*    COUNT TRACE DISPLAYED AT 900-TERMINATE.
051800*****************************************************************
051900
052000 100-INITIALIZE.
052100*    BOTH FILES ARE ABENDED ON A BAD OPEN - THERE IS NOTHING
052200*    USEFUL THIS PROGRAM CAN DO WITHOUT THEM.
052300     OPEN INPUT  RATIO-WORK-FILE
052400     IF NOT WS-RATIOWK-OK
052500         DISPLAY 'STK.RATENG - RATIO-WORK OPEN FAILED, '
052600                 'STATUS ' WS-RATIOWK-STATUS
052700         GO TO 950-ABEND-FILE-ERROR
052800     END-IF
052900
053000     OPEN OUTPUT CLASS-WORK-FILE
053100     IF NOT WS-CLASSWK-OK
053200         DISPLAY 'STK.RATENG - CLASS-WORK OPEN FAILED, '
053300                 'STATUS ' WS-CLASSWK-STATUS
053400         GO TO 950-ABEND-FILE-ERROR
053500     END-IF
053600
053700*    ONE RUN DATE/TIME STAMP, TAKEN ONCE AND CARRIED ONTO
053800*    EVERY CLASS WORK RECORD WRITTEN THIS RUN.
053900     ACCEPT WS-CURRENT-YYMMDD FROM DATE
054000     ACCEPT WS-CURRENT-TIME-RAW FROM TIME
054100
054200     PERFORM 210-READ-RATIO-WORK
054300        THRU 210-EXIT.
054400 100-EXIT.
054500     EXIT.
054600
054700*****************************************************************
054800*    PURPOSE  - READ ONE RATIO WORK RECORD.  SHARED BY
054900*    100-INITIALIZE (PRIMING READ) AND 200-PROCESS-ONE-STOCK
055000*    (LOOP READ) SO THE END-OF-FILE TEST LIVES IN ONE PLACE.
055100*****************************************************************
055200
055300 210-READ-RATIO-WORK.
055400*    NO FILE-STATUS CHECK HERE BEYOND AT END/NOT AT END -
055500*    A DAMAGED RATIO-WORK-FILE WOULD HAVE FAILED THE OPEN
055600*    STATUS TEST IN 100-INITIALIZE.
055700     READ RATIO-WORK-FILE
055800         AT END
055900             SET WS-END-OF-RATIO-WORK TO TRUE
056000         NOT AT END
056100             ADD 1 TO WS-RATIOWK-READ-CNT
056200     END-READ.
056300 210-EXIT.
056400     EXIT.
056500
056600*****************************************************************
056700*    PURPOSE  - RATE ONE TICKER AND WRITE ITS CLASS WORK
056800*    RECORD, THEN READ THE NEXT RATIO WORK RECORD FOR THE
056900*    NEXT PASS THROUGH 000-MAIN-CONTROL'S UNTIL TEST.
057000*****************************************************************
057100
057200 200-PROCESS-ONE-STOCK.
057300     PERFORM 300-BUILD-CLASS-WORK-RECORD
057400        THRU 300-EXIT
057500
057600*    THE RECORD BUILT BY 300 IS WRITTEN BEFORE THE NEXT
057700*    READ SO A MID-RUN ABEND NEVER LOSES A COMPLETED
057800*    RATING.
057900     WRITE CLASS-WORK-RECORD
058000     IF NOT WS-CLASSWK-OK
058100         DISPLAY 'STK.RATENG - CLASS-WORK WRITE FAILED, '
058200                 'STATUS ' WS-CLASSWK-STATUS
058300         GO TO 950-ABEND-FILE-ERROR
058400     END-IF
058500     ADD 1 TO WS-CLASSWK-WRITTEN-CNT
058600
058700     PERFORM 210-READ-RATIO-WORK
058800        THRU 210-EXIT.
058900 200-EXIT.
059000     EXIT.
059100
059200*    NOTE 06/23/98 (TO) - CENTURY WINDOW, PIVOT YEAR 50.  YEARS
059300*    00-49 ARE TAKEN AS 20XX, YEARS 50-99 AS 19XX.
059400*****************************************************************
059500*    PURPOSE  - CARRY THE TICKER'S IDENTIFYING FIELDS AND RUN
059600*    DATE/TIME FORWARD ONTO THE CLASS WORK RECORD, THEN DRIVE
059700*    BOTH RATING PASSES (VALUE, THEN GROWTH/MOMENTUM).
059800*
059900*    INPUT    - RATIO-WORK-RECORD, WS-CURRENT-YY/MM/DD/HHMMSS.
060000*    OUTPUT   - CLASS-WORK-RECORD HEADER FIELDS.
060100*****************************************************************
060200
060300 300-BUILD-CLASS-WORK-RECORD.
060400     INITIALIZE CLASS-WORK-RECORD
060500
060600*    CARRY THE IDENTIFYING AND PRICING FIELDS STRAIGHT
060700*    ACROSS FROM THE RATIO-WORK RECORD - NONE OF THEM
060800*    PARTICIPATE IN THE RATING LOGIC BELOW.
060900     MOVE RW-TICKER              TO CW-TICKER
061000     MOVE RW-COMPANY-NAME        TO CW-COMPANY-NAME
061100     MOVE RW-CURRENCY            TO CW-CURRENCY
061200     MOVE RW-CURRENT-PRICE       TO CW-CURRENT-PRICE
061300
061400*    Y2K-0041 (06/23/98) - PIVOT YEAR 50.  00-49 READS AS 20XX,
061500*    50-99 AS 19XX.  MATCHES THE WINDOW STK.RATCLC USES.
061600     IF WS-CURRENT-YY < 50
061700         MOVE 20 TO CW-RUN-DATE-CC
061800     ELSE
061900         MOVE 19 TO CW-RUN-DATE-CC
062000     END-IF
062100     MOVE WS-CURRENT-YY          TO CW-RUN-DATE-YY
062200     MOVE WS-CURRENT-MM          TO CW-RUN-DATE-MM
062300     MOVE WS-CURRENT-DD          TO CW-RUN-DATE-DD
062400     MOVE WS-CURRENT-HHMMSS      TO CW-RUN-TIME-HHMMSS
062500
062600*    FROM HERE DOWN, VALUE AND GROWTH ARE RATED AND
062700*    CLASSIFIED INDEPENDENTLY - NEITHER SIDE LOOKS AT THE
062800*    OTHER'S WORK FIELDS OR RESULT.
062900     PERFORM 400-RATE-VALUE-METRICS
063000        THRU 400-EXIT
063100
063200     PERFORM 500-CLASSIFY-VALUE
063300        THRU 500-EXIT
063400
063500     PERFORM 600-RATE-GROWTH-METRICS
063600        THRU 600-EXIT
063700
063800     PERFORM 700-CLASSIFY-GROWTH
063900        THRU 700-EXIT.
064000 300-EXIT.
064100     EXIT.
064200
064300*****************************************************************
064400*    VALUE-MODE RATING
064500*****************************************************************
064600*****************************************************************
064700*    PURPOSE  - DRIVE 410 ACROSS ALL NINE VALUE-MODE METRIC
064800*    SLOTS, SUBSCRIPT ORDER MATCHING WS-VALUE-CRITERIA-TABLE.
064900*****************************************************************
065000
065100 400-RATE-VALUE-METRICS.
065200*    NINE VALUE-METRIC SLOTS - SEE THE ROW NOTES ABOVE ON
065300*    WS-VALUE-CRITERIA-DATA FOR THE BAND CUTOFFS BY SLOT.
065400     MOVE 1 TO WS-SUB
065500     PERFORM 410-RATE-ONE-VALUE-METRIC
065600        THRU 410-EXIT
065700       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
065800 400-EXIT.
065900     EXIT.
066000
066100*****************************************************************
066200*    PURPOSE  - RATE ONE VALUE METRIC AGAINST ITS CRITERIA-
066300*    TABLE ROW.  AN UNAVAILABLE METRIC IS LEFT UNRATED; A
066400*    METRIC IN NO BAND (POSSIBLE AT THE EDGES, E.G. A NEGATIVE
066500*    ROE) IS ALSO LEFT UNRATED RATHER THAN FORCED INTO THE
066600*    NEAREST BAND.
066700*
066800*    INPUT    - RW-VM-CODE/VALUE/AVAIL(WS-SUB), WS-VC-XXX.
066900*    OUTPUT   - CW-VM-DISPLAY-NAME/VALUE(WS-SUB), CW-VM-RATED-
067000*    XXX(WS-SUB).
067100*****************************************************************
067200
067300 410-RATE-ONE-VALUE-METRIC.
067400     MOVE WS-VC-DISPLAY-NAME(WS-SUB) TO CW-VM-DISPLAY-NAME(WS-SUB)
067500
067600*    TKT-1622 - CONFIRM THIS TABLE ROW STILL LINES UP WITH THE
067700*    CODE STK.RATCLC STAMPED ON THE RATIO WORK RECORD BEFORE
067800*    RATING THE SLOT POSITIONALLY.
067900     IF RW-VM-CODE(WS-SUB) NOT = WS-VC-CODE(WS-SUB)
068000         DISPLAY 'STK.RATENG - VALUE CRITERIA TABLE OUT OF STEP, '
068100                 'SLOT ' WS-SUB ' EXPECTED ' WS-VC-CODE(WS-SUB)
068200                 ' FOUND ' RW-VM-CODE(WS-SUB)
068300         GO TO 950-ABEND-FILE-ERROR
068400     END-IF
068500
068600     IF RW-VM-NOT-AVAILABLE(WS-SUB)
068700         MOVE ZERO TO CW-VM-VALUE(WS-SUB)
068800         SET CW-VM-UNRATED(WS-SUB) TO TRUE
068900     ELSE
069000         MOVE RW-VM-VALUE(WS-SUB) TO CW-VM-VALUE(WS-SUB)
069100         SET CW-VM-UNRATED(WS-SUB) TO TRUE
069200         IF RW-VM-VALUE(WS-SUB) >= WS-VC-GREAT-MIN(WS-SUB)
069300            AND RW-VM-VALUE(WS-SUB) <  WS-VC-GREAT-MAX(WS-SUB)
069400             SET CW-VM-RATED-GREAT(WS-SUB) TO TRUE
069500             ADD 1 TO CW-VALUE-GREAT-CNT
069600             ADD 1 TO CW-VALUE-TOTAL-RATED
069700         ELSE
069800             IF RW-VM-VALUE(WS-SUB) >= WS-VC-GOOD-MIN(WS-SUB)
069900                AND RW-VM-VALUE(WS-SUB) <  WS-VC-GOOD-MAX(WS-SUB)
070000                 SET CW-VM-RATED-GOOD(WS-SUB) TO TRUE
070100                 ADD 1 TO CW-VALUE-GOOD-CNT
070200                 ADD 1 TO CW-VALUE-TOTAL-RATED
070300             ELSE
070400                 IF RW-VM-VALUE(WS-SUB) >= WS-VC-NOBUY-MIN(WS-SUB)
070500                    AND RW-VM-VALUE(WS-SUB) <
070600                        WS-VC-NOBUY-MAX(WS-SUB)
070700                     SET CW-VM-RATED-NO-BUY(WS-SUB) TO TRUE
070800                     ADD 1 TO CW-VALUE-NOBUY-CNT
070900                     ADD 1 TO CW-VALUE-TOTAL-RATED
071000                 END-IF
071100             END-IF
071200         END-IF
071300     END-IF.
071400 410-EXIT.
071500     EXIT.
071600
071700*    NOTE 04/22/87 (RH) / 04/03/91 (RH) - THRESHOLDS PER THE
071800*    VALUE DESK'S SCREENING MEMO.  A ZERO-RATED STOCK IS
071900*    INSUFFICIENT DATA, NOT AN AUTOMATIC NO BUY.
072000*****************************************************************
072100*    PURPOSE  - ROLL THE NINE VALUE METRIC RATINGS UP INTO ONE
072200*    OVERALL VALUE CLASSIFICATION FOR THE TICKER.
072300*
072400*    NOTE 04/22/87 (RH) / 04/03/91 (RH) - THRESHOLDS PER THE
072500*    VALUE DESK'S SCREENING MEMO.  A ZERO-RATED STOCK IS
072600*    INSUFFICIENT DATA, NOT AN AUTOMATIC NO BUY.
072700*****************************************************************
072800
072900 500-CLASSIFY-VALUE.
073000*    A TICKER WITH NO RATED VALUE METRICS AT ALL (EVERY
073100*    RW-VM-AVAIL = 'N') CANNOT BE CLASSIFIED - LEFT AS
073200*    CW-VALUE-INSUFFICIENT-DATA RATHER THAN A DIVIDE BY
073300*    ZERO ON THE PERCENTAGES BELOW.
073400     IF CW-VALUE-TOTAL-RATED = ZERO
073500         SET CW-VALUE-INSUFFICIENT-DATA TO TRUE
073600     ELSE
073700         COMPUTE WS-VALUE-GREAT-PCT ROUNDED =
073800             CW-VALUE-GREAT-CNT / CW-VALUE-TOTAL-RATED
073900         COMPUTE WS-VALUE-GOOD-PCT ROUNDED =
074000             CW-VALUE-GOOD-CNT / CW-VALUE-TOTAL-RATED
074100         COMPUTE WS-VALUE-NOBUY-PCT ROUNDED =
074200             CW-VALUE-NOBUY-CNT / CW-VALUE-TOTAL-RATED
074300
074400*    GREAT BUY - AT LEAST HALF THE RATED METRICS CAME
074500*    BACK GREAT AND NO MORE THAN A FIFTH CAME BACK NO
074600*    BUY.  RESEARCH DESK CUTOFFS, PROJ-0114.
074700         IF WS-VALUE-GREAT-PCT >= 0.5
074800            AND WS-VALUE-NOBUY-PCT <= 0.2
074900             SET CW-VALUE-GREAT-BUY TO TRUE
075000         ELSE
075100*    GOOD BUY - AT LEAST SIX IN TEN RATED GREAT OR GOOD
075200*    AND NO MORE THAN THREE IN TEN CAME BACK NO BUY.
075300*    ANYTHING THAT FAILS BOTH TESTS IS CW-VALUE-NO-BUY.
075400             IF (WS-VALUE-GREAT-PCT + WS-VALUE-GOOD-PCT) >= 0.6
075500                AND WS-VALUE-NOBUY-PCT <= 0.3
075600                 SET CW-VALUE-GOOD-BUY TO TRUE
075700             ELSE
075800                 SET CW-VALUE-NO-BUY TO TRUE
075900             END-IF
076000         END-IF
076100     END-IF.
076200 500-EXIT.
076300     EXIT.
076400
076500*****************************************************************
076600*    GROWTH/MOMENTUM RATING - ADDED PROJ-0190, 02/09/90 (TO)
076700*****************************************************************
076800*****************************************************************
076900*    PURPOSE  - DRIVE 610 ACROSS ALL TEN GROWTH/MOMENTUM
077000*    METRIC SLOTS, ORDER MATCHING WS-GROWTH-CRITERIA-TABLE.
077100*    ADDED PROJ-0190, 02/09/90 (TO).
077200*****************************************************************
077300
077400 600-RATE-GROWTH-METRICS.
077500*    TEN GROWTH/MOMENTUM SLOTS - SEE THE ROW NOTES ABOVE ON
077600*    WS-GROWTH-CRITERIA-DATA FOR THE BAND CUTOFFS BY SLOT.
077700     MOVE 1 TO WS-SUB
077800     PERFORM 610-RATE-ONE-GROWTH-METRIC
077900        THRU 610-EXIT
078000       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
078100 600-EXIT.
078200     EXIT.
078300
078400*****************************************************************
078500*    PURPOSE  - RATE ONE GROWTH/MOMENTUM METRIC AGAINST ITS
078600*    CRITERIA-TABLE ROW.  SAME UNAVAILABLE/NO-BAND HANDLING
078700*    AS 410.
078800*
078900*    INPUT    - RW-GM-CODE/VALUE/AVAIL(WS-SUB), WS-GC-XXX.
079000*    OUTPUT   - CW-GM-DISPLAY-NAME/VALUE(WS-SUB), CW-GM-RATED-
079100*    XXX(WS-SUB).
079200*****************************************************************
079300
079400 610-RATE-ONE-GROWTH-METRIC.
079500     MOVE WS-GC-DISPLAY-NAME(WS-SUB) TO CW-GM-DISPLAY-NAME(WS-SUB)
079600
079700*    TKT-1622 - SAME GUARD AS 410, GROWTH SIDE.  A CODE MISMATCH
079800*    MEANS THE TWO TABLES DRIFTED - ABEND RATHER THAN MIS-RATE.
079900     IF RW-GM-CODE(WS-SUB) NOT = WS-GC-CODE(WS-SUB)
080000         DISPLAY 'STK.RATENG - GROWTH CRITERIA TABLE OUT OF STEP,'
080100                 'SLOT ' WS-SUB ' EXPECTED ' WS-GC-CODE(WS-SUB)
080200                 ' FOUND ' RW-GM-CODE(WS-SUB)
080300         GO TO 950-ABEND-FILE-ERROR
080400     END-IF
080500
080600     IF RW-GM-NOT-AVAILABLE(WS-SUB)
080700         MOVE ZERO TO CW-GM-VALUE(WS-SUB)
080800         SET CW-GM-UNRATED(WS-SUB) TO TRUE
080900     ELSE
081000         MOVE RW-GM-VALUE(WS-SUB) TO CW-GM-VALUE(WS-SUB)
081100         SET CW-GM-UNRATED(WS-SUB) TO TRUE
081200         IF RW-GM-VALUE(WS-SUB) >= WS-GC-GREAT-MIN(WS-SUB)
081300            AND RW-GM-VALUE(WS-SUB) <  WS-GC-GREAT-MAX(WS-SUB)
081400             SET CW-GM-RATED-GREAT(WS-SUB) TO TRUE
081500             ADD 1 TO CW-GROWTH-GREAT-CNT
081600             ADD 1 TO CW-GROWTH-TOTAL-RATED
081700         ELSE
081800             IF RW-GM-VALUE(WS-SUB) >= WS-GC-GOOD-MIN(WS-SUB)
081900                AND RW-GM-VALUE(WS-SUB) <  WS-GC-GOOD-MAX(WS-SUB)
082000                 SET CW-GM-RATED-GOOD(WS-SUB) TO TRUE
082100                 ADD 1 TO CW-GROWTH-GOOD-CNT
082200                 ADD 1 TO CW-GROWTH-TOTAL-RATED
082300             ELSE
082400                 IF RW-GM-VALUE(WS-SUB) >= WS-GC-NOBUY-MIN(WS-SUB)
082500                    AND RW-GM-VALUE(WS-SUB) <
082600                        WS-GC-NOBUY-MAX(WS-SUB)
082700                     SET CW-GM-RATED-NO-BUY(WS-SUB) TO TRUE
082800                     ADD 1 TO CW-GROWTH-NOBUY-CNT
082900                     ADD 1 TO CW-GROWTH-TOTAL-RATED
083000                 END-IF
083100             END-IF
083200         END-IF
083300     END-IF.
083400 610-EXIT.
083500     EXIT.
083600
083700*****************************************************************
083800*    PURPOSE  - ROLL THE TEN GROWTH METRIC RATINGS UP INTO ONE
083900*    OVERALL GROWTH/MOMENTUM CLASSIFICATION FOR THE TICKER.
084000*    BANDS ARE LOOSER THAN THE VALUE SIDE - GROWTH METRICS
084100*    ARE NOISIER.
084200*****************************************************************
084300
084400 700-CLASSIFY-GROWTH.
084500*    GROWTH-SIDE COUNTERPART OF THE VALUE-SIDE TEST ABOVE -
084600*    SAME REASON, DIFFERENT COUNTER GROUP.
084700     IF CW-GROWTH-TOTAL-RATED = ZERO
084800         SET CW-GROWTH-INSUFFICIENT-DATA TO TRUE
084900     ELSE
085000         COMPUTE WS-GROWTH-GREAT-PCT ROUNDED =
085100             CW-GROWTH-GREAT-CNT / CW-GROWTH-TOTAL-RATED
085200         COMPUTE WS-GROWTH-GOOD-PCT ROUNDED =
085300             CW-GROWTH-GOOD-CNT / CW-GROWTH-TOTAL-RATED
085400         COMPUTE WS-GROWTH-NOBUY-PCT ROUNDED =
085500             CW-GROWTH-NOBUY-CNT / CW-GROWTH-TOTAL-RATED
085600
085700*    GREAT OPPORTUNITY - THE GROWTH DESK'S CUTOFFS RUN
085800*    LOOSER THAN THE VALUE DESK'S (PROJ-0190); MOMENTUM
085900*    METRICS ARE NOISIER TICKER TO TICKER THAN THE VALUE
086000*    RATIOS ABOVE.
086100         IF WS-GROWTH-GREAT-PCT >= 0.4
086200            AND WS-GROWTH-NOBUY-PCT <= 0.3
086300             SET CW-GROWTH-GREAT-OPPTY TO TRUE
086400         ELSE
086500*    GOOD OPPORTUNITY - HALF OR MORE GREAT/GOOD AND NO
086600*    MORE THAN FOUR IN TEN NO BUY.  ANYTHING ELSE IS
086700*    CW-GROWTH-POOR-OPPTY.
086800             IF (WS-GROWTH-GREAT-PCT + WS-GROWTH-GOOD-PCT) >= 0.5
086900                AND WS-GROWTH-NOBUY-PCT <= 0.4
087000                 SET CW-GROWTH-GOOD-OPPTY TO TRUE
087100             ELSE
087200                 SET CW-GROWTH-POOR-OPPTY TO TRUE
087300             END-IF
087400         END-IF
087500     END-IF.
087600 700-EXIT.
087700     EXIT.
087800
087900*****************************************************************
088000*    PURPOSE  - CLOSE BOTH FILES AND, WHEN THE UPSI-0 TRACE
088100*    SWITCH IS ON, DISPLAY THE READ/WRITE COUNTS FOR THE
088200*    OPERATOR.
088300*
088400*    NOTE 09/17/93 (MO) - TKT-1187 ADDED THE TRACE SWITCH.
088500*****************************************************************
088600
088700 900-TERMINATE.
088800     CLOSE RATIO-WORK-FILE
088900           CLASS-WORK-FILE
089000
089100*    UPSI-0 (SET ON THE JCL EXEC CARD) TURNS THIS ON FOR
089200*    A TEST RUN WITHOUT RECOMPILING.
089300     IF WS-TRACE-SWITCH-ON
089400*    COUNTS ONLY - THE ACTUAL RATINGS ARE ON STK.CLSWRK,
089500*    NOT IN THIS DISPLAY.
089600         DISPLAY 'STK.RATENG - RATIO-WORK RECORDS READ    = '
089700                 WS-RATIOWK-READ-CNT
089800         DISPLAY 'STK.RATENG - CLASS-WORK RECORDS WRITTEN = '
089900                 WS-CLASSWK-WRITTEN-CNT
090000     END-IF.
090100 900-EXIT.
090200     EXIT.
090300
090400*****************************************************************
090500*    PURPOSE  - COMMON FILE-ERROR AND TABLE-DRIFT EXIT.
090600*    CLOSES WHAT IS OPEN, DISPLAYS THE OFFENDING STATUS OR
090700*    CODE MISMATCH (ALREADY ON THE SCREEN FROM THE CALLING
090800*    PARAGRAPH), AND SETS RETURN-CODE 16 SO THE JCL STEP
090900*    CONDITION CODE TEST CATCHES IT.
091000*****************************************************************
091100
091200*    REACHED FROM 100/200/210 ON A BAD FILE STATUS, OR FROM
091300*    410/610 ON A WS-VC-CODE/WS-GC-CODE MISMATCH (TKT-1622).
091400 950-ABEND-FILE-ERROR.
091500     CLOSE RATIO-WORK-FILE
091600           CLASS-WORK-FILE
091700     DISPLAY 'STK.RATENG - ABENDING ON FILE ERROR ABOVE'
091800     MOVE 16 TO RETURN-CODE
091900     STOP RUN.
