000100*****************************************************************
000200* STK.SUMRPT
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* MULTI-STOCK SUMMARY AND DUAL-ANALYSIS REPORT.  READS THE FULL
000600* CLASS WORK FILE INTO A WORKING-STORAGE TABLE (EACH RECORD
000700* ALREADY CARRIES BOTH THE VALUE AND THE GROWTH/MOMENTUM RESULT
000800* FOR ITS TICKER), THEN PRINTS THE VALUE SUMMARY, THE GROWTH
000900* SUMMARY AND THE COMBINED DUAL-ANALYSIS TABLE FROM THAT TABLE.
001000*****************************************************************
001100*    STK.SUMRPT IS THE LAST PROGRAM IN THE NIGHTLY STOCK
001200*    CLASSIFICATION CHAIN - IT ONLY READS WHAT STK.RATCLC AND
001300*    STK.RATENG ALREADY WROTE TO CLASS-WORK.
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    STOCK-SUMMARY-REPORT.
001600 AUTHOR.        R. HALVERSEN.
001700 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
001800 DATE-WRITTEN.  05/20/1987.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*****************************************************************
002200*                     C H A N G E   L O G
002300*-----------------------------------------------------------
002400* DATE       BY   REQUEST    DESCRIPTION
002500*-----------------------------------------------------------
002600* 05/20/87   RH   PROJ-0114  ORIGINAL - VALUE PERSPECTIVE SUMMARY PROJ0114
002700*                            TABLE AND CATEGORY ROLLUP ONLY.      PROJ0114
002800* 02/23/90   TO   PROJ-0190  GROWTH/MOMENTUM SUMMARY SECTION AND  PROJ0190
002900*                            DUAL-ANALYSIS SECTION ADDED.  BOTH   PROJ0190
003000*                            RESULTS NOW ARRIVE ON ONE CLASS-WORK PROJ0190
003100*                            RECORD SO THE STOCK TABLE IS BUILT   PROJ0190
003200*                            IN A SINGLE READ PASS.               PROJ0190
003300* 03/09/90   TO   PROJ-0190  WORKING-STORAGE STOCK TABLE ADDED,   PROJ0190
003400*                            MAX 500 TICKERS PER RUN - REVIEW     PROJ0190
003500*                            WITH OPERATIONS BEFORE RAISING.      PROJ0190
003600* 09/17/93   MO   TKT-1187   CATEGORY TICKER LISTS NOW WRAP ONTO  TKT1187 
003700*                            CONTINUATION LINES INSTEAD OF BEING  TKT1187 
003800*                            TRUNCATED AT ONE LINE.               TKT1187 
003900* 06/23/98   TO   Y2K-0041   REVIEWED - NO 2-DIGIT YEAR FIELDS.   Y2K0041 
004000*                            NO CHANGE REQUIRED.                  Y2K0041 
004100* 04/02/99   MO   TKT-1651   FILE STATUS, SWITCHES, COUNTERS,     TKT1651 
004200*                            STRENGTH-PCT AND DUAL-SCORE FIELDS   TKT1651 
004300*                            MOVED TO 77-LEVEL ITEMS PER DEPT.    TKT1651 
004400*                            STANDARDS. CATEGORY ROLLUP CONTROL   TKT1651 
004500*                            FIELDS LIKEWISE MOVED - THEY ARE NOT TKT1651 
004600*                            A REDEFINES OR AN OCCURS TABLE, JUST TKT1651 
004700*                            SHARED SCALARS. NO LOGIC CHANGE.     TKT1651 
004800* 02/14/00   MO   TKT-1805   Y2K ROLLOVER REVIEW - NO DATE FIELDS TKT1805 
004900*                            ON THIS REPORT, CONFIRMED NO IMPACT. TKT1805 
005000*-----------------------------------------------------------
005100*    THIS RUN NEEDS BOTH FILES OPEN AT ONCE - THE ENTIRE CLASS
005200*    WORK FILE IS LOADED INTO WS-STOCK-TABLE BEFORE ANY REPORT
005300*    LINE IS WRITTEN, SO THE INPUT FILE CAN BE CLOSED AS SOON AS
005400*    THE TABLE IS BUILT.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-370.
005800 OBJECT-COMPUTER.  IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    CLASS-WORK IS THE SAME FILE STK.RATCLC WRITES AND STK.RATENG
006400*    AND STK.RPTBLD READ - ONE RECORD PER TICKER, VALUE AND GROWTH
006500*    RESULT BOTH PRESENT ON EVERY RECORD.
006600*    LOGICAL NAMES ASSIGNED BY THE RUN JCL - SEE THE PRODUCTION
006700*    RUNBOOK FOR THE DD STATEMENTS THIS SHOP USES FOR CLASSWK
006800*    AND SUMRPT.
006900     SELECT CLASS-WORK-FILE    ASSIGN TO CLASSWK
007000            FILE STATUS IS WS-CLASSWK-STATUS.
007100     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMRPT
007200            FILE STATUS IS WS-SUMRPT-STATUS.
007300
007400*    RECORD LAYOUTS BELOW COVER THE INBOUND CLASS-WORK COPYBOOK,
007500*    THE OUTBOUND PRINT LINE, THE IN-MEMORY STOCK TABLE AND THE
007600*    SEVEN PRINT-LINE LAYOUTS USED BY THE THREE REPORT SECTIONS.
007700 DATA DIVISION.
007800 FILE SECTION.
007900*    BOTH FILES ARE OPENED FOR THE FULL DURATION OF THE RUN -
008000*    NO INTERMEDIATE CLOSE/REOPEN BETWEEN THE LOAD PASS AND
008100*    THE THREE PRINT SECTIONS.
008200*    LAYOUT IS THE SHARED STK.CLSWRK COPYBOOK - SEE THAT MEMBER
008300*    FOR FIELD DEFINITIONS.
008400 FD  CLASS-WORK-FILE
008500     LABEL RECORDS ARE STANDARD.
008600     COPY STK.CLSWRK.
008700
008800*    THE OUTPUT REPORT.  THREE SECTIONS ARE PRINTED FROM THE SAME
008900*    SUMMARY-PRINT-RECORD: VALUE PERSPECTIVE SUMMARY, GROWTH/
009000*    MOMENTUM PERSPECTIVE SUMMARY, AND THE DUAL-ANALYSIS TABLE.
009100 FD  SUMMARY-REPORT-FILE
009200     LABEL RECORDS ARE OMITTED
009300     RECORD CONTAINS 132 CHARACTERS.
009400 01  SUMMARY-PRINT-RECORD               PIC X(132).
009500
009600*    FILE STATUS BYTES, SWITCHES AND COUNTERS BELOW ARE ALL 77-
009700*    LEVEL PER DEPT. STANDARDS (TKT-1651) - NONE OF THEM IS PART
009800*    OF A REDEFINES OR AN OCCURS TABLE.
009900 WORKING-STORAGE SECTION.
010000*    NOTHING IN THIS SECTION IS SHARED WITH ANOTHER PROGRAM -
010100*    STK.SUMRPT DOES NOT CALL AND IS NOT CALLED BY ANY OTHER
010200*    STK PROGRAM.  IT ONLY READS THE FINISHED CLASS-WORK FILE.
010300*    I-O STATUS FOR THE INBOUND CLASS-WORK FILE.
010400 77  WS-CLASSWK-STATUS          PIC X(2)  VALUE SPACES.
010500     88  WS-CLASSWK-OK   VALUE '00'.
010600     88  WS-CLASSWK-EOF  VALUE '10'.
010700*    I-O STATUS FOR THE OUTBOUND SUMMARY REPORT.
010800 77  WS-SUMRPT-STATUS           PIC X(2)  VALUE SPACES.
010900     88  WS-SUMRPT-OK    VALUE '00'.
011000
011100*    SET TO 'Y' BY 210-READ-CLASS-WORK'S AT END CLAUSE - DRIVES
011200*    THE PERFORM ... UNTIL LOOP IN 000-MAIN-CONTROL.
011300 77  WS-END-OF-CLASS-WORK-SW    PIC X(1)  VALUE 'N'.
011400     88  WS-END-OF-CLASS-WORK VALUE 'Y'.
011500
011600*    TABLE SIZE CEILING.  RAISED PAST 500, WS-ST-NDX IS STILL ONLY
011700*    PIC S9(4) COMP, SO THE PIC WOULD ALSO NEED WIDENING - SEE THE
011800*    PROJ-0190 NOTE BELOW ON WS-STOCK-TABLE.
011900 77  WS-MAX-STOCKS              PIC S9(4)  COMP VALUE 500.
012000*    RUNNING COUNT OF TICKERS LOADED SO FAR - ALSO DOUBLES AS THE
012100*    UPPER BOUND FOR EVERY VARYING WS-ST-NDX LOOP BELOW ONCE
012200*    100-INITIALIZE HAS FINISHED READING.
012300 77  WS-STOCK-COUNT             PIC S9(4)  COMP VALUE ZERO.
012400
012500*****************************************************************
012600*    STOCK TABLE - ONE ENTRY PER TICKER, LOADED FROM CLASS-WORK
012700*    ON A SINGLE READ PASS.  CARRIES ENOUGH OF EACH STOCK'S
012800*    RATING RESULT TO DRIVE ALL THREE REPORT SECTIONS BELOW
012900*    WITHOUT RE-READING THE FILE.
013000*****************************************************************
013100 01  WS-STOCK-TABLE.
013200*    ONE ENTRY PER TICKER ON THE CLASS-WORK FILE, LOADED BY
013300*    200-LOAD-ONE-STOCK.  THE VALUE AND GROWTH GREAT/GOOD/TOTAL-
013400*    RATED COUNTS ARE CARRIED PER-TICKER SO 350-COMPUTE-STRENGTH
013500*    CAN BUILD THE 'RATED OF TOTAL' STRENGTH FIGURE FOR EACH ROW
013600*    WITHOUT GOING BACK TO THE CLASS-WORK RECORD.
013700     05  WS-STOCK-ENTRY OCCURS 500 TIMES
013800                        INDEXED BY WS-ST-NDX.
013900         10  WS-ST-TICKER               PIC X(8).
014000         10  WS-ST-PRICE                PIC 9(7)V99.
014100         10  WS-ST-VALUE-CLASS-CDE      PIC X(1).
014200*    SAME ONE-CHAR CLASSIFICATION CODE AS WS-ST-VALUE-CLASS-CDE
014300*    ABOVE, BUT SET BY THE GROWTH-SIDE RATING PASS IN STK.RATENG.
014400         10  WS-ST-GROWTH-CLASS-CDE     PIC X(1).
014500*    THESE SIX COUNTS ARE COPIED STRAIGHT FROM THE CLASS-WORK
014600*    RECORD BY 200-LOAD-ONE-STOCK - STK.SUMRPT NEVER RECOMPUTES
014700*    A RATING, ONLY DISPLAYS WHAT STK.RATCLC ALREADY DECIDED.
014800         10  WS-ST-VALUE-GREAT-CNT      PIC S9(4) COMP.
014900         10  WS-ST-VALUE-GOOD-CNT       PIC S9(4) COMP.
015000         10  WS-ST-VALUE-TOTAL-RATED    PIC S9(4) COMP.
015100         10  WS-ST-GROWTH-GREAT-CNT     PIC S9(4) COMP.
015200         10  WS-ST-GROWTH-GOOD-CNT      PIC S9(4) COMP.
015300*    GROWTH-SIDE COUNTERPARTS OF THE THREE VALUE-SIDE COUNTS
015400*    ABOVE - SAME MEANING, DIFFERENT RATING PASS.
015500         10  WS-ST-GROWTH-TOTAL-RATED   PIC S9(4) COMP.
015600     05  FILLER                     PIC X(1)  VALUE SPACE.
015700
015800*    350-COMPUTE-STRENGTH'S WORK FIELDS - RELOADED FOR EACH TABLE
015900*    ROW FROM EITHER THE VALUE OR THE GROWTH SIDE OF WS-STOCK-
016000*    ENTRY, DEPENDING ON WHICH SECTION IS CALLING.
016100 77  WS-SW-RATED-CNT            PIC S9(4)  COMP.
016200 77  WS-SW-TOTAL-CNT            PIC S9(4)  COMP.
016300 77  WS-SW-STRENGTH-PCT         PIC S9(3)V9(1).
016400
016500*    500-PRINT-DUAL-SECTION'S SCORING FIELDS - EACH SIDE SCORES
016600*    0/1/2 (SEE 510-PRINT-DUAL-STOCK-ROW), SUMMED INTO WS-DUAL-
016700*    SCORE UNLESS WS-EITHER-SIDE-ERROR IS SET.
016800 77  WS-VALUE-SCORE             PIC S9(1)  COMP.
016900 77  WS-GROWTH-SCORE            PIC S9(1)  COMP.
017000 77  WS-DUAL-SCORE              PIC S9(1)  COMP.
017100 77  WS-EITHER-ERROR-SW         PIC X(1).
017200     88  WS-EITHER-SIDE-ERROR VALUE 'Y'.
017300
017400*    CATEGORY ROLLUP CONTROL - SHARED BY BOTH MODES.
017500*    720-PRINT-CATEGORY-ROLLUP'S PARAMETER BLOCK - SET BY THE
017600*    CALLER (300 OR 400) BEFORE EACH CALL AND READ BY 721 AND 722
017700*    TO DECIDE WHICH SIDE OF WS-STOCK-ENTRY TO TEST.
017800 77  WS-CATG-MODE-SW            PIC X(1).
017900     88  WS-CATG-MODE-IS-VALUE VALUE 'V'.
018000     88  WS-CATG-MODE-IS-GROWTH VALUE 'G'.
018100 77  WS-CATG-TARGET-CDE         PIC X(1).
018200 77  WS-CATG-LABEL-TEXT         PIC X(26).
018300 77  WS-CATG-COUNT              PIC S9(4)  COMP.
018400 77  WS-CATG-LINE-MEMBER-CNT    PIC S9(4)  COMP.
018500 77  WS-CATG-LINES-PRINTED-CNT  PIC S9(4)  COMP.
018600 77  WS-CATG-SLOT-START         PIC S9(4)  COMP.
018700
018800*****************************************************************
018900*    PRINT LINE LAYOUTS
019000*****************************************************************
019100*    ONE TITLE LINE FOR EACH OF THE THREE REPORT SECTIONS - THE
019200*    TEXT ITSELF IS MOVED IN AT THE TOP OF 300, 400 AND 500.
019300 01  WS-SUMMARY-TITLE-LINE.
019400     05  WS-STL-TEXT                PIC X(60).
019500     05  FILLER                     PIC X(72) VALUE SPACES.
019600
019700*    COLUMN HEADINGS FOR THE VALUE AND GROWTH SUMMARY SECTIONS -
019800*    BOTH USE THIS SAME LAYOUT.
019900 01  WS-SUMMARY-COL-HEADER-LINE.
020000     05  FILLER                     PIC X(8)  VALUE 'TICKER'.
020100     05  FILLER                     PIC X(2)  VALUE SPACES.
020200     05  FILLER                     PIC X(26)
020300                               VALUE 'CLASSIFICATION'.
020400     05  FILLER                     PIC X(2)  VALUE SPACES.
020500     05  FILLER                     PIC X(12) VALUE 'PRICE'.
020600     05  FILLER                     PIC X(2)  VALUE SPACES.
020700     05  FILLER                     PIC X(15) VALUE 'STRENGTH'.
020800     05  FILLER                     PIC X(65) VALUE SPACES.
020900
021000*    ONE DETAIL ROW PER TICKER IN THE VALUE OR GROWTH SUMMARY -
021100*    TICKER, CLASSIFICATION TEXT, PRICE AND THE STRENGTH FIGURE
021200*    (RATED / TOTAL AS A PERCENT).
021300 01  WS-SUMMARY-STOCK-LINE.
021400     05  WS-SSL-TICKER              PIC X(8).
021500     05  FILLER                     PIC X(2)  VALUE SPACES.
021600     05  WS-SSL-CLASS               PIC X(26).
021700     05  FILLER                     PIC X(2)  VALUE SPACES.
021800*    ZERO-SUPPRESSED EDIT PICTURE - SAME STYLE STK.RPTBLD USES
021900*    FOR ITS PRICE LINE.
022000     05  WS-SSL-PRICE               PIC Z,ZZZ,ZZ9.99.
022100     05  FILLER                     PIC X(2)  VALUE SPACES.
022200     05  WS-SSL-R                   PIC ZZ9.
022300     05  FILLER                     PIC X(1)  VALUE '/'.
022400     05  WS-SSL-T                   PIC ZZ9.
022500     05  FILLER                     PIC X(2)  VALUE ' ('.
022600     05  WS-SSL-PCT                 PIC ZZ9.9.
022700     05  FILLER                     PIC X(2)  VALUE '%)'.
022800     05  FILLER                     PIC X(62) VALUE SPACES.
022900*    RAW 132-BYTE VIEW OF THE STOCK ROW ABOVE - LETS A ONE-OFF
023000*    DEBUGGING DISPLAY SHOW THE WHOLE BUILT LINE IN ONE SHOT
023100*    INSTEAD OF FIELD BY FIELD.
023200 01  WS-SUMMARY-STOCK-LINE-RAW REDEFINES WS-SUMMARY-STOCK-LINE.
023300     05  FILLER                     PIC X(132).
023400
023500
023600*    FIRST LINE OF A CATEGORY ROLLUP - LABEL, MEMBER COUNT AND UP
023700*    TO 11 TICKERS.  SEE 720-PRINT-CATEGORY-ROLLUP.
023800 01  WS-CATEGORY-LINE.
023900     05  WS-CATL-NAME               PIC X(26).
024000     05  FILLER                     PIC X(1)  VALUE '('.
024100*    MEMBER COUNT SHOWN IN PARENTHESES AFTER THE LABEL, E.G.
024200*    'GREAT BUY (14):'.
024300     05  WS-CATL-COUNT              PIC ZZ9.
024400     05  FILLER                     PIC X(2)  VALUE '):'.
024500     05  FILLER                     PIC X(1)  VALUE SPACE.
024600     05  WS-CATL-TICKERS            PIC X(99).
024700
024800*    RAW 132-BYTE VIEW OF THE CATEGORY LINE ABOVE - SAME
024900*    PURPOSE AS THE REDEFINES ON THE STOCK ROW.
025000 01  WS-CATEGORY-LINE-RAW REDEFINES WS-CATEGORY-LINE.
025100     05  FILLER                     PIC X(132).
025200
025300*    CONTINUATION LINE FOR A CATEGORY ROLLUP THAT RAN PAST 11
025400*    TICKERS - INDENTED UNDER THE LABEL, TKT-1187.
025500 01  WS-CATEGORY-CONT-LINE.
025600     05  FILLER                     PIC X(33) VALUE SPACES.
025700*    SAME WIDTH AND SLOT LAYOUT AS WS-CATL-TICKERS ABOVE SO 722
025800*    CAN ADDRESS EITHER ONE BY THE SAME COMPUTED SLOT OFFSET.
025900     05  WS-CATLC-TICKERS           PIC X(99).
026000
026100*    COLUMN HEADINGS FOR THE DUAL-ANALYSIS SECTION.
026200 01  WS-DUAL-COL-HEADER-LINE.
026300     05  FILLER                     PIC X(8)  VALUE 'TICKER'.
026400     05  FILLER                     PIC X(2)  VALUE SPACES.
026500     05  FILLER                     PIC X(26)
026600                               VALUE 'VALUE RATING'.
026700     05  FILLER                     PIC X(2)  VALUE SPACES.
026800     05  FILLER                     PIC X(26)
026900                               VALUE 'GROWTH RATING'.
027000     05  FILLER                     PIC X(2)  VALUE SPACES.
027100     05  FILLER                     PIC X(15) VALUE 'OVERALL'.
027200     05  FILLER                     PIC X(51) VALUE SPACES.
027300
027400*    ONE DETAIL ROW PER TICKER IN THE DUAL-ANALYSIS SECTION -
027500*    TICKER, VALUE RATING TEXT, GROWTH RATING TEXT AND THE
027600*    COMBINED OVERALL RECOMMENDATION.
027700 01  WS-DUAL-STOCK-LINE.
027800     05  WS-DSL-TICKER              PIC X(8).
027900     05  FILLER                     PIC X(2)  VALUE SPACES.
028000     05  WS-DSL-VALUE-RATING        PIC X(26).
028100     05  FILLER                     PIC X(2)  VALUE SPACES.
028200     05  WS-DSL-GROWTH-RATING       PIC X(26).
028300     05  FILLER                     PIC X(2)  VALUE SPACES.
028400*    WIDEST VALUE IS 'MODERATE BUY' - 15 BYTES COVERS ALL FOUR
028500*    OVERALL TEXTS PLUS 'N/A'.
028600     05  WS-DSL-OVERALL             PIC X(15).
028700     05  FILLER                     PIC X(51) VALUE SPACES.
028800*    RAW 132-BYTE VIEW OF THE DUAL ROW ABOVE - SAME PURPOSE
028900*    AS THE OTHER TWO RAW REDEFINES IN THIS PROGRAM.
029000 01  WS-DUAL-STOCK-LINE-RAW REDEFINES WS-DUAL-STOCK-LINE.
029100     05  FILLER                     PIC X(132).
029200
029300
029400*    PARAGRAPH NUMBERING FOLLOWS DEPT. CONVENTION - 0XX IS MAIN
029500*    LINE CONTROL, 1XX/2XX ARE SETUP AND TABLE LOAD, 3XX/4XX ARE
029600*    THE VALUE AND GROWTH SUMMARY SECTIONS, 5XX IS THE DUAL-
029700*    ANALYSIS SECTION, 7XX IS THE SHARED CATEGORY ROLLUP, AND
029800*    9XX IS CLEANUP AND ABEND HANDLING.
029900 PROCEDURE DIVISION.
030000*    PARAGRAPH NUMBERS FOLLOW THE USUAL STK CONVENTION - 0XX
030100*    MAIN CONTROL, 1XX/2XX SETUP AND LOAD, 3XX/4XX/5XX ONE
030200*    RANGE PER REPORT SECTION, 7XX SHARED CATEGORY ROLLUP,
030300*    9XX CLEANUP AND ABEND.
030400*    PURPOSE - TOP-LEVEL SEQUENCE: LOAD THE STOCK TABLE ONCE,
030500*    THEN DRIVE ALL THREE REPORT SECTIONS FROM IT.
030600*    INPUT  - NONE.
030700*    OUTPUT - NONE (DELEGATES TO THE PARAGRAPHS BELOW).
030800*    PURPOSE - TOP-LEVEL FLOW: LOAD THE TABLE ONCE, THEN PRINT
030900*    ALL THREE REPORT SECTIONS FROM IT.
031000 000-MAIN-CONTROL.
031100     PERFORM 100-INITIALIZE
031200        THRU 100-EXIT
031300
031400*    LOOP RUNS UNTIL 210-READ-CLASS-WORK SETS THE END SWITCH -
031500*    EVERY TICKER ON THE FILE ENDS UP IN WS-STOCK-TABLE BEFORE
031600*    ANY REPORT SECTION BELOW STARTS PRINTING.
031700     PERFORM 200-LOAD-ONE-STOCK
031800        THRU 200-EXIT
031900       UNTIL WS-END-OF-CLASS-WORK
032000
032100*    THE THREE REPORT SECTIONS BELOW ALL READ THE SAME COMPLETED
032200*    WS-STOCK-TABLE - NONE OF THEM TOUCHES CLASS-WORK-FILE AGAIN.
032300     PERFORM 300-PRINT-VALUE-SECTION
032400        THRU 300-EXIT
032500
032600*    GROWTH SECTION MIRRORS THE VALUE SECTION JUST FINISHED -
032700*    SAME TABLE, DIFFERENT CLASSIFICATION COLUMN AND HEADINGS.
032800     PERFORM 400-PRINT-GROWTH-SECTION
032900        THRU 400-EXIT
033000
033100*    THIRD AND LAST OF THE THREE REPORT SECTIONS - THIS ONE READS
033200*    BOTH CLASSIFICATION COLUMNS TOGETHER PER STOCK.
033300     PERFORM 500-PRINT-DUAL-SECTION
033400        THRU 500-EXIT
033500
033600     PERFORM 900-TERMINATE
033700        THRU 900-EXIT
033800
033900     STOP RUN.
034000
034100*    PURPOSE - OPEN BOTH FILES AND PRIME THE READ.
034200*    INPUT  - CLASS-WORK-FILE, SUMMARY-REPORT-FILE (OPEN ONLY).
034300*    OUTPUT - NONE.
034400 100-INITIALIZE.
034500     OPEN INPUT  CLASS-WORK-FILE
034600*    OPEN FAILURE ON EITHER FILE IS FATAL - NO PARTIAL REPORT IS
034700*    EVER WRITTEN.
034800     IF NOT WS-CLASSWK-OK
034900         DISPLAY 'STK.SUMRPT - CLASS-WORK OPEN FAILED, '
035000                 'STATUS ' WS-CLASSWK-STATUS
035100         GO TO 950-ABEND-FILE-ERROR
035200     END-IF
035300
035400*    OPENED SECOND SO A BAD CLASS-WORK OPEN NEVER LEAVES AN
035500*    EMPTY SUMMARY-REPORT-FILE BEHIND ON DISK.
035600     OPEN OUTPUT SUMMARY-REPORT-FILE
035700     IF NOT WS-SUMRPT-OK
035800         DISPLAY 'STK.SUMRPT - SUMMARY-REPORT OPEN FAILED, '
035900                 'STATUS ' WS-SUMRPT-STATUS
036000         GO TO 950-ABEND-FILE-ERROR
036100     END-IF
036200
036300     PERFORM 210-READ-CLASS-WORK
036400        THRU 210-EXIT.
036500 100-EXIT.
036600     EXIT.
036700
036800*    PURPOSE - READ ONE CLASS-WORK RECORD; SET THE END SWITCH
036900*    ON END OF FILE.  SHARED BY 100-INITIALIZE'S PRIMING READ AND
037000*    200-LOAD-ONE-STOCK'S END-OF-PARAGRAPH READ-AHEAD.
037100*    ON END, SET THE SWITCH ONLY - DO NOT TOUCH WS-STOCK-COUNT
037200*    HERE, THE CALLING PARAGRAPH OWNS THAT.
037300 210-READ-CLASS-WORK.
037400*    STANDARD SEQUENTIAL READ - CLASS-WORK-FILE HAS NO KEY,
037500*    RECORDS ARRIVE IN WHATEVER ORDER THE UPSTREAM JOB WROTE
037600*    THEM.
037700     READ CLASS-WORK-FILE
037800         AT END
037900             SET WS-END-OF-CLASS-WORK TO TRUE
038000     END-READ.
038100 210-EXIT.
038200     EXIT.
038300
038400*    NOTE 03/09/90 (TO) - RUN ABENDS RATHER THAN SILENTLY
038500*    DROPPING TICKERS IF THE FEED EXCEEDS THE TABLE SIZE.
038600*    PURPOSE - APPEND ONE CLASS-WORK RECORD TO WS-STOCK-TABLE
038700*    AND READ THE NEXT ONE AHEAD.
038800*    INPUT  - THE CURRENT CLASS-WORK RECORD.
038900*    OUTPUT - ONE MORE ENTRY IN WS-STOCK-TABLE.
039000*    PURPOSE - COPY ONE CLASS-WORK RECORD INTO THE NEXT FREE
039100*    WS-STOCK-TABLE SLOT, THEN READ AHEAD FOR THE NEXT PASS.
039200 200-LOAD-ONE-STOCK.
039300     ADD 1 TO WS-STOCK-COUNT
039400*    OVERFLOW CHECK RUNS BEFORE THE NEW ENTRY IS TOUCHED - NO
039500*    PARTIAL ROW IS EVER WRITTEN TO THE TABLE ON OVERFLOW.
039600     IF WS-STOCK-COUNT > WS-MAX-STOCKS
039700         DISPLAY 'STK.SUMRPT - STOCK TABLE FULL AT '
039800                 WS-MAX-STOCKS ' ENTRIES - RAISE WS-MAX-STOCKS'
039900         GO TO 950-ABEND-FILE-ERROR
040000     END-IF
040100
040200*    WS-ST-NDX POINTS AT THE NEW SLOT FOR THE REST OF THIS
040300*    PARAGRAPH - THE NINE FIELD MOVES BELOW ARE A STRAIGHT COPY
040400*    FROM THE CLASS-WORK RECORD, ONE FIELD AT A TIME BECAUSE THE
040500*    CLASS-WORK LAYOUT AND THE TABLE ENTRY LAYOUT DON'T LINE UP
040600*    BYTE FOR BYTE.
040700     SET WS-ST-NDX TO WS-STOCK-COUNT
040800     MOVE CW-TICKER              TO WS-ST-TICKER(WS-ST-NDX)
040900     MOVE CW-CURRENT-PRICE       TO WS-ST-PRICE(WS-ST-NDX)
041000     MOVE CW-VALUE-CLASS-CDE
041100        TO WS-ST-VALUE-CLASS-CDE(WS-ST-NDX)
041200     MOVE CW-GROWTH-CLASS-CDE
041300        TO WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX)
041400     MOVE CW-VALUE-GREAT-CNT
041500        TO WS-ST-VALUE-GREAT-CNT(WS-ST-NDX)
041600     MOVE CW-VALUE-GOOD-CNT
041700        TO WS-ST-VALUE-GOOD-CNT(WS-ST-NDX)
041800     MOVE CW-VALUE-TOTAL-RATED
041900        TO WS-ST-VALUE-TOTAL-RATED(WS-ST-NDX)
042000     MOVE CW-GROWTH-GREAT-CNT
042100        TO WS-ST-GROWTH-GREAT-CNT(WS-ST-NDX)
042200     MOVE CW-GROWTH-GOOD-CNT
042300        TO WS-ST-GROWTH-GOOD-CNT(WS-ST-NDX)
042400     MOVE CW-GROWTH-TOTAL-RATED
042500                          TO WS-ST-GROWTH-TOTAL-RATED(WS-ST-NDX)
042600
042700*    READ-AHEAD PATTERN - THE RECORD JUST LOADED WAS ALREADY
042800*    ON HAND FROM THE PRIOR CALL; THIS READ FETCHES THE NEXT
042900*    ONE FOR THE FOLLOWING PASS THROUGH THE LOOP.
043000     PERFORM 210-READ-CLASS-WORK
043100        THRU 210-EXIT.
043200 200-EXIT.
043300     EXIT.
043400
043500*****************************************************************
043600*    VALUE PERSPECTIVE SECTION
043700*****************************************************************
043800*    PURPOSE - PRINT THE VALUE PERSPECTIVE SUMMARY: TITLE,
043900*    COLUMN HEADINGS, ONE ROW PER TICKER, THEN THE FOUR VALUE
044000*    CATEGORY ROLLUPS (GREAT/GOOD/NO BUY/ERROR).
044100*    INPUT  - WS-STOCK-TABLE.
044200*    OUTPUT - SUMMARY-REPORT-FILE.
044300 300-PRINT-VALUE-SECTION.
044400*    TITLE, THEN COLUMN HEADINGS, THEN ONE ROW PER TICKER.
044500     MOVE 'MULTIPLE STOCK ANALYSIS SUMMARY (VALUE PERSPECTIVE)'
044600                                       TO WS-STL-TEXT
044700     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-TITLE-LINE
044800         AFTER ADVANCING TOP-OF-FORM
044900     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-COL-HEADER-LINE
045000         AFTER ADVANCING 2 LINES
045100
045200*    ONE PASS OVER THE WHOLE TABLE PRINTS EVERY TICKER'S VALUE
045300*    ROW IN LOAD ORDER (NOT SORTED - CLASS-WORK ORDER IS TICKER
045400*    ORDER FROM THE UPSTREAM FEED).
045500     PERFORM 310-PRINT-VALUE-STOCK-ROW
045600        THRU 310-EXIT
045700       VARYING WS-ST-NDX FROM 1 BY 1
045800          UNTIL WS-ST-NDX > WS-STOCK-COUNT
045900
046000*    FOUR CALLS BELOW COVER THE FOUR VALUE CLASSIFICATION CODES -
046100*    GREAT BUY, GOOD BUY, NO BUY AND THE INSUFFICIENT-DATA/ERROR
046200*    CODE '9' SET BY STK.RATCLC.CBL WHEN A TICKER CAN'T BE RATED.
046300     SET WS-CATG-MODE-IS-VALUE TO TRUE
046400     MOVE '1' TO WS-CATG-TARGET-CDE
046500     MOVE 'GREAT BUY' TO WS-CATG-LABEL-TEXT
046600*    FOURTH PASS OVER THE SAME IN-MEMORY TABLE - ONE CALL PER
046700*    ROLLUP CATEGORY, DRIVEN BY WS-CATG-TARGET-CDE.
046800     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
046900
047000*    SAME PATTERN REPEATED FOR THE REMAINING THREE VALUE
047100*    CATEGORIES - SET THE TARGET CODE AND LABEL, THEN CALL 720.
047200     MOVE '2' TO WS-CATG-TARGET-CDE
047300     MOVE 'GOOD BUY' TO WS-CATG-LABEL-TEXT
047400     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
047500
047600     MOVE '3' TO WS-CATG-TARGET-CDE
047700     MOVE 'NO BUY' TO WS-CATG-LABEL-TEXT
047800     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
047900
048000     MOVE '9' TO WS-CATG-TARGET-CDE
048100     MOVE 'ERROR' TO WS-CATG-LABEL-TEXT
048200     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT.
048300 300-EXIT.
048400     EXIT.
048500
048600*    PURPOSE - FORMAT AND WRITE ONE VALUE-SIDE DETAIL ROW.
048700*    INPUT  - WS-STOCK-ENTRY(WS-ST-NDX), VALUE SIDE ONLY.
048800*    OUTPUT - ONE LINE ON SUMMARY-REPORT-FILE.
048900 310-PRINT-VALUE-STOCK-ROW.
049000     MOVE WS-ST-TICKER(WS-ST-NDX)  TO WS-SSL-TICKER
049100     MOVE WS-ST-PRICE(WS-ST-NDX)   TO WS-SSL-PRICE
049200
049300*    SAME FOUR-WAY CLASSIFICATION TEXT USED IN 720'S LABELS.
049400*    SCORING: GREAT=2, GOOD=1, NO BUY=0.  UNRATED SETS THE ERROR
049500*    SWITCH INSTEAD OF SCORING ZERO, SO A NEVER-RATED TICKER
049600*    DOESN'T LOOK LIKE A CONFIRMED NO-BUY.
049700     EVALUATE WS-ST-VALUE-CLASS-CDE(WS-ST-NDX)
049800         WHEN '1'  MOVE 'GREAT BUY'          TO WS-SSL-CLASS
049900         WHEN '2'  MOVE 'GOOD BUY'            TO WS-SSL-CLASS
050000         WHEN '3'  MOVE 'NO BUY'              TO WS-SSL-CLASS
050100         WHEN OTHER MOVE 'INSUFFICIENT DATA'  TO WS-SSL-CLASS
050200     END-EVALUATE
050300
050400*    GREAT + GOOD = 'RATED' FOR STRENGTH PURPOSES - NO BUY
050500*    TICKERS COUNT TOWARD THE TOTAL BUT NOT TOWARD RATED.
050600     MOVE WS-ST-VALUE-GREAT-CNT(WS-ST-NDX)   TO WS-SW-RATED-CNT
050700     ADD  WS-ST-VALUE-GOOD-CNT(WS-ST-NDX)    TO WS-SW-RATED-CNT
050800     MOVE WS-ST-VALUE-TOTAL-RATED(WS-ST-NDX) TO WS-SW-TOTAL-CNT
050900     PERFORM 350-COMPUTE-STRENGTH THRU 350-EXIT
051000
051100     MOVE WS-SW-RATED-CNT      TO WS-SSL-R
051200     MOVE WS-SW-TOTAL-CNT      TO WS-SSL-T
051300     MOVE WS-SW-STRENGTH-PCT   TO WS-SSL-PCT
051400
051500*    ONE LINE PER TICKER - NO PAGE BREAK LOGIC HERE, THE WHOLE
051600*    VALUE SECTION IS ONE CONTINUOUS BLOCK ON THE REPORT.
051700     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-STOCK-LINE
051800         AFTER ADVANCING 1 LINES.
051900 310-EXIT.
052000     EXIT.
052100
052200*****************************************************************
052300*    GROWTH/MOMENTUM PERSPECTIVE SECTION - ADDED PROJ-0190
052400*****************************************************************
052500*    PURPOSE - SAME AS 300-PRINT-VALUE-SECTION BUT FOR THE
052600*    GROWTH/MOMENTUM SIDE - ADDED PROJ-0190.
052700*    INPUT  - WS-STOCK-TABLE.
052800*    OUTPUT - SUMMARY-REPORT-FILE.
052900 400-PRINT-GROWTH-SECTION.
053000     MOVE
053100*    LITERAL SPLIT ACROSS TWO MOVE LINES - IT RUNS PAST
053200*    COLUMN 72 ON ONE LINE.
053300       'MULTIPLE STOCK ANALYSIS SUMMARY (GROWTH/MOMENTUM PERSPECT'
053400       'IVE)' TO WS-STL-TEXT
053500     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-TITLE-LINE
053600         AFTER ADVANCING TOP-OF-FORM
053700     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-COL-HEADER-LINE
053800         AFTER ADVANCING 2 LINES
053900
054000     PERFORM 410-PRINT-GROWTH-STOCK-ROW
054100        THRU 410-EXIT
054200       VARYING WS-ST-NDX FROM 1 BY 1
054300          UNTIL WS-ST-NDX > WS-STOCK-COUNT
054400
054500*    SAME FOUR ROLLUPS AS 300, GROWTH SIDE THIS TIME.
054600     SET WS-CATG-MODE-IS-GROWTH TO TRUE
054700     MOVE '1' TO WS-CATG-TARGET-CDE
054800     MOVE 'GREAT GROWTH OPPORTUNITY' TO WS-CATG-LABEL-TEXT
054900     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
055000
055100*    SAME FOUR-CATEGORY PATTERN AS THE VALUE SECTION ABOVE.
055200     MOVE '2' TO WS-CATG-TARGET-CDE
055300     MOVE 'GOOD GROWTH OPPORTUNITY' TO WS-CATG-LABEL-TEXT
055400     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
055500
055600     MOVE '3' TO WS-CATG-TARGET-CDE
055700     MOVE 'POOR GROWTH OPPORTUNITY' TO WS-CATG-LABEL-TEXT
055800     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
055900
056000     MOVE '9' TO WS-CATG-TARGET-CDE
056100     MOVE 'ERROR' TO WS-CATG-LABEL-TEXT
056200     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT.
056300 400-EXIT.
056400     EXIT.
056500
056600*    PURPOSE - FORMAT AND WRITE ONE GROWTH-SIDE DETAIL ROW.
056700*    INPUT  - WS-STOCK-ENTRY(WS-ST-NDX), GROWTH SIDE ONLY.
056800*    OUTPUT - ONE LINE ON SUMMARY-REPORT-FILE.
056900 410-PRINT-GROWTH-STOCK-ROW.
057000     MOVE WS-ST-TICKER(WS-ST-NDX)  TO WS-SSL-TICKER
057100     MOVE WS-ST-PRICE(WS-ST-NDX)   TO WS-SSL-PRICE
057200
057300*    GROWTH-SIDE COUNTERPART OF 310'S CLASSIFICATION TEXT.
057400*    SAME SCORING RULE, GROWTH SIDE.
057500     EVALUATE WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX)
057600         WHEN '1'  MOVE 'GREAT GROWTH OPPORTUNITY' TO WS-SSL-CLASS
057700         WHEN '2'  MOVE 'GOOD GROWTH OPPORTUNITY'  TO WS-SSL-CLASS
057800         WHEN '3'  MOVE 'POOR GROWTH OPPORTUNITY'  TO WS-SSL-CLASS
057900         WHEN OTHER MOVE 'INSUFFICIENT DATA'       TO WS-SSL-CLASS
058000     END-EVALUATE
058100
058200*    SAME GREAT+GOOD-IS-RATED RULE AS 310, GROWTH SIDE.
058300     MOVE WS-ST-GROWTH-GREAT-CNT(WS-ST-NDX)   TO WS-SW-RATED-CNT
058400     ADD  WS-ST-GROWTH-GOOD-CNT(WS-ST-NDX)    TO WS-SW-RATED-CNT
058500     MOVE WS-ST-GROWTH-TOTAL-RATED(WS-ST-NDX) TO WS-SW-TOTAL-CNT
058600     PERFORM 350-COMPUTE-STRENGTH THRU 350-EXIT
058700
058800     MOVE WS-SW-RATED-CNT      TO WS-SSL-R
058900     MOVE WS-SW-TOTAL-CNT      TO WS-SSL-T
059000     MOVE WS-SW-STRENGTH-PCT   TO WS-SSL-PCT
059100
059200     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-STOCK-LINE
059300         AFTER ADVANCING 1 LINES.
059400 410-EXIT.
059500     EXIT.
059600
059700*    PURPOSE - TURN A RATED/TOTAL COUNT PAIR INTO A ROUNDED
059800*    PERCENT.  ZERO TOTAL IS GUARDED SO THIS NEVER DIVIDES BY
059900*    ZERO.  SHARED BY 310 AND 410 - WS-SW-RATED-CNT AND WS-SW-
060000*    TOTAL-CNT ARE LOADED BY THE CALLER BEFORE THE PERFORM.
060100* 11/14/91   RJT   NOTE - CALLED FROM BOTH 310 AND 410 SO THE
060200*                  STRENGTH FIGURE IS COMPUTED THE SAME WAY ON
060300*                  BOTH THE VALUE AND GROWTH ROWS.  DO NOT FORK
060400*                  THIS INTO TWO COPIES.
060500 350-COMPUTE-STRENGTH.
060600*    A TICKER WITH NO RATED HISTORY ON EITHER SIDE SHOWS 0.0%
060700*    RATHER THAN ABENDING ON A ZERO DIVISOR.
060800     IF WS-SW-TOTAL-CNT = ZERO
060900         MOVE ZERO TO WS-SW-STRENGTH-PCT
061000     ELSE
061100         COMPUTE WS-SW-STRENGTH-PCT ROUNDED =
061200             WS-SW-RATED-CNT / WS-SW-TOTAL-CNT * 100
061300     END-IF.
061400 350-EXIT.
061500     EXIT.
061600
061700*****************************************************************
061800*    CATEGORY ROLLUP - SHARED BY VALUE AND GROWTH SECTIONS.
061900*    TICKERS WRAP ONTO CONTINUATION LINES 11 TO A LINE.
062000*****************************************************************
062100*    PURPOSE - PRINT ONE CATEGORY ROLLUP LINE (PLUS CONTINUATION
062200*    LINES) LISTING EVERY TICKER MATCHING WS-CATG-TARGET-CDE ON
062300*    THE SIDE SELECTED BY WS-CATG-MODE-SW.  CALLED FOUR TIMES
062400*    EACH FROM 300 AND 400 - ONCE PER CLASSIFICATION CODE.
062500*    INPUT  - WS-STOCK-TABLE, WS-CATG-MODE-SW, WS-CATG-TARGET-CDE,
062600*             WS-CATG-LABEL-TEXT (ALL SET BY THE CALLER).
062700*    OUTPUT - ONE OR MORE LINES ON SUMMARY-REPORT-FILE, OR NONE
062800*             IF NO TICKER MATCHES.
062900 720-PRINT-CATEGORY-ROLLUP.
063000*    720 ALWAYS DOES A COUNTING PASS FIRST - IF NOTHING MATCHES,
063100*    NOTHING PRINTS AT ALL FOR THIS CATEGORY.
063200     MOVE ZERO TO WS-CATG-COUNT
063300     PERFORM 721-COUNT-CATEGORY-MEMBERS
063400        THRU 721-EXIT
063500       VARYING WS-ST-NDX FROM 1 BY 1
063600          UNTIL WS-ST-NDX > WS-STOCK-COUNT
063700
063800*    LABEL AND COUNT ARE MOVED ONCE, THEN 722 FILLS IN THE
063900*    TICKER SLOTS ON A SECOND PASS OVER THE TABLE.
064000     IF WS-CATG-COUNT > ZERO
064100         MOVE WS-CATG-LABEL-TEXT TO WS-CATL-NAME
064200         MOVE WS-CATG-COUNT      TO WS-CATL-COUNT
064300         MOVE SPACES             TO WS-CATL-TICKERS
064400         MOVE SPACES             TO WS-CATEGORY-CONT-LINE
064500         MOVE ZERO               TO WS-CATG-LINE-MEMBER-CNT
064600         MOVE ZERO               TO WS-CATG-LINES-PRINTED-CNT
064700
064800         PERFORM 722-PLACE-CATEGORY-TICKER
064900            THRU 722-EXIT
065000           VARYING WS-ST-NDX FROM 1 BY 1
065100             UNTIL WS-ST-NDX > WS-STOCK-COUNT
065200
065300*    FINAL PARTIAL LINE (FEWER THAN 11 TICKERS) STILL NEEDS ITS
065400*    OWN FLUSH - 722 ONLY FLUSHES ON EXACTLY 11.
065500         IF WS-CATG-LINE-MEMBER-CNT > ZERO
065600             PERFORM 723-FLUSH-CATEGORY-LINE THRU 723-EXIT
065700         END-IF
065800     END-IF.
065900 720-EXIT.
066000     EXIT.
066100
066200*    PURPOSE - TALLY HOW MANY TICKERS MATCH THE TARGET CODE SO
066300*    720 CAN DECIDE WHETHER TO PRINT ANYTHING AT ALL AND WHAT
066400*    COUNT TO SHOW IN THE LABEL.
066500*    TALLIES WS-CATG-COUNT ONLY - THE TICKER TEXT ITSELF IS
066600*    PLACED SEPARATELY BY 722 ON THE SECOND PASS.
066700 721-COUNT-CATEGORY-MEMBERS.
066800*    MODE SWITCH PICKS WHICH SIDE OF THE TABLE ENTRY TO TEST -
066900*    SET ONCE BY THE CALLER (300 OR 400) BEFORE EACH OF THE FOUR
067000*    720 CALLS.
067100     IF WS-CATG-MODE-IS-VALUE
067200         IF WS-ST-VALUE-CLASS-CDE(WS-ST-NDX) = WS-CATG-TARGET-CDE
067300             ADD 1 TO WS-CATG-COUNT
067400         END-IF
067500     ELSE
067600         IF WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX) = WS-CATG-TARGET-CDE
067700             ADD 1 TO WS-CATG-COUNT
067800         END-IF
067900     END-IF.
068000 721-EXIT.
068100     EXIT.
068200
068300*    PURPOSE - PLACE ONE MATCHING TICKER INTO THE NEXT 9-BYTE
068400*    SLOT ON THE CURRENT LINE (CATEGORY LINE OR CONTINUATION
068500*    LINE), FLUSHING AND STARTING A NEW LINE EVERY 11 TICKERS -
068600*    TKT-1187.  WS-CATG-SLOT-START IS RECOMPUTED FOR EACH TICKER
068700*    RATHER THAN CARRIED FORWARD, SO A PARTIAL LAST LINE IS NEVER
068800*    LEFT MISALIGNED.
068900*    RUNS ONLY ON THE SECOND PASS, AFTER WS-CATG-COUNT IS
069000*    ALREADY KNOWN FROM 721.
069100 722-PLACE-CATEGORY-TICKER.
069200*    SAME MODE TEST AS 721, REPEATED HERE RATHER THAN PASSED
069300*    DOWN, SINCE 722 IS PERFORMED VARYING AND CAN'T TAKE
069400*    PARAMETERS OF ITS OWN.
069500     IF (WS-CATG-MODE-IS-VALUE AND
069600            WS-ST-VALUE-CLASS-CDE(WS-ST-NDX) = WS-CATG-TARGET-CDE)
069700        OR (WS-CATG-MODE-IS-GROWTH AND
069800            WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX) =
069900               WS-CATG-TARGET-CDE)
070000         ADD 1 TO WS-CATG-LINE-MEMBER-CNT
070100*    9-BYTE SLOTS: 8 FOR THE TICKER, 1 FOR THE GAP TO THE NEXT
070200*    ONE.  SLOT 1 STARTS AT POSITION 1, SLOT 2 AT 10, AND SO ON.
070300         COMPUTE WS-CATG-SLOT-START =
070400             ((WS-CATG-LINE-MEMBER-CNT - 1) * 9) + 1
070500         IF WS-CATG-LINES-PRINTED-CNT = ZERO
070600             MOVE WS-ST-TICKER(WS-ST-NDX)
070700                 TO WS-CATL-TICKERS(WS-CATG-SLOT-START:8)
070800         ELSE
070900             MOVE WS-ST-TICKER(WS-ST-NDX)
071000                 TO WS-CATLC-TICKERS(WS-CATG-SLOT-START:8)
071100         END-IF
071200*    11 TICKERS AT 9 BYTES EACH IS 99 BYTES - EXACTLY THE WIDTH
071300*    OF WS-CATL-TICKERS AND WS-CATLC-TICKERS.
071400         IF WS-CATG-LINE-MEMBER-CNT = 11
071500             PERFORM 723-FLUSH-CATEGORY-LINE THRU 723-EXIT
071600         END-IF
071700     END-IF.
071800 722-EXIT.
071900     EXIT.
072000
072100*    PURPOSE - WRITE THE CATEGORY LINE (FIRST TIME) OR A
072200*    CONTINUATION LINE (SUBSEQUENT TIMES) AND RESET THE PER-LINE
072300*    MEMBER COUNT FOR THE NEXT BATCH OF TICKERS.
072400*    WRITES WHATEVER IS CURRENTLY BUILT IN WS-CATEGORY-LINE OR
072500*    WS-CATEGORY-CONT-LINE, THEN CLEARS BOTH FOR THE NEXT CALL.
072600 723-FLUSH-CATEGORY-LINE.
072700*    FIRST LINE OF A CATEGORY USES WS-CATEGORY-LINE (HAS THE
072800*    LABEL AND COUNT); EVERY LINE AFTER THAT USES THE PLAIN
072900*    WS-CATEGORY-CONT-LINE.
073000     IF WS-CATG-LINES-PRINTED-CNT = ZERO
073100         WRITE SUMMARY-PRINT-RECORD FROM WS-CATEGORY-LINE
073200             AFTER ADVANCING 1 LINES
073300     ELSE
073400         WRITE SUMMARY-PRINT-RECORD FROM WS-CATEGORY-CONT-LINE
073500             AFTER ADVANCING 1 LINES
073600     END-IF
073700     ADD 1 TO WS-CATG-LINES-PRINTED-CNT
073800     MOVE ZERO   TO WS-CATG-LINE-MEMBER-CNT
073900     MOVE SPACES TO WS-CATEGORY-CONT-LINE.
074000 723-EXIT.
074100     EXIT.
074200
074300*****************************************************************
074400*    DUAL-ANALYSIS SECTION - ADDED PROJ-0190, 02/23/90 (TO)
074500*****************************************************************
074600*    PURPOSE - PRINT THE COMBINED DUAL-ANALYSIS TABLE - ONE ROW
074700*    PER TICKER SHOWING BOTH RATINGS AND THE OVERALL CALL.
074800*    ADDED PROJ-0190, 02/23/90 (TO).
074900*    INPUT  - WS-STOCK-TABLE.
075000*    OUTPUT - SUMMARY-REPORT-FILE.  UNLIKE 300/400, THIS SECTION
075100*             HAS NO CATEGORY ROLLUP OF ITS OWN.
075200 500-PRINT-DUAL-SECTION.
075300     MOVE 'DUAL ANALYSIS SUMMARY' TO WS-STL-TEXT
075400     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-TITLE-LINE
075500         AFTER ADVANCING TOP-OF-FORM
075600     WRITE SUMMARY-PRINT-RECORD FROM WS-DUAL-COL-HEADER-LINE
075700         AFTER ADVANCING 2 LINES
075800
075900     PERFORM 510-PRINT-DUAL-STOCK-ROW
076000        THRU 510-EXIT
076100       VARYING WS-ST-NDX FROM 1 BY 1
076200          UNTIL WS-ST-NDX > WS-STOCK-COUNT.
076300 500-EXIT.
076400     EXIT.
076500
076600*    NOTE 02/23/90 (TO) - EITHER SIDE INSUFFICIENT MEANS THE
076700*    OVERALL RECOMMENDATION IS N/A, NOT JUST A LOW SCORE.
076800*    PURPOSE - SCORE BOTH SIDES OF ONE TICKER AND FORMAT THE
076900*    COMBINED ROW.  SEE THE NOTE ABOVE ON THE INSUFFICIENT-DATA
077000*    SHORT CIRCUIT.
077100*    PURPOSE - FORMAT AND WRITE ONE DUAL-ANALYSIS DETAIL ROW,
077200*    COMBINING BOTH CLASSIFICATION COLUMNS FOR ONE TICKER.
077300 510-PRINT-DUAL-STOCK-ROW.
077400     MOVE WS-ST-TICKER(WS-ST-NDX) TO WS-DSL-TICKER
077500*    RESET PER TICKER - AN ERROR ON A PRIOR ROW MUST NOT LEAK
077600*    INTO THE NEXT ONE.
077700     MOVE 'N' TO WS-EITHER-ERROR-SW
077800     MOVE ZERO TO WS-VALUE-SCORE
077900     MOVE ZERO TO WS-GROWTH-SCORE
078000
078100     EVALUATE WS-ST-VALUE-CLASS-CDE(WS-ST-NDX)
078200         WHEN '1'
078300             MOVE 'GREAT BUY' TO WS-DSL-VALUE-RATING
078400             MOVE 2 TO WS-VALUE-SCORE
078500         WHEN '2'
078600             MOVE 'GOOD BUY' TO WS-DSL-VALUE-RATING
078700             MOVE 1 TO WS-VALUE-SCORE
078800         WHEN '3'
078900             MOVE 'NO BUY' TO WS-DSL-VALUE-RATING
079000             MOVE 0 TO WS-VALUE-SCORE
079100         WHEN OTHER
079200             MOVE 'INSUFFICIENT DATA' TO WS-DSL-VALUE-RATING
079300             MOVE 'Y' TO WS-EITHER-ERROR-SW
079400     END-EVALUATE
079500
079600     EVALUATE WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX)
079700         WHEN '1'
079800             MOVE 'GREAT GROWTH OPPORTUNITY'
079900                TO WS-DSL-GROWTH-RATING
080000             MOVE 2 TO WS-GROWTH-SCORE
080100         WHEN '2'
080200             MOVE 'GOOD GROWTH OPPORTUNITY'
080300                TO WS-DSL-GROWTH-RATING
080400             MOVE 1 TO WS-GROWTH-SCORE
080500         WHEN '3'
080600             MOVE 'POOR GROWTH OPPORTUNITY'
080700                TO WS-DSL-GROWTH-RATING
080800             MOVE 0 TO WS-GROWTH-SCORE
080900         WHEN OTHER
081000             MOVE 'INSUFFICIENT DATA' TO WS-DSL-GROWTH-RATING
081100             MOVE 'Y' TO WS-EITHER-ERROR-SW
081200     END-EVALUATE
081300
081400*    OVERALL CALL COMBINES BOTH SCORES ONLY WHEN BOTH SIDES
081500*    ACTUALLY RATED THE TICKER - SEE THE 02/23/90 NOTE ABOVE.
081600     IF WS-EITHER-SIDE-ERROR
081700         MOVE 'N/A' TO WS-DSL-OVERALL
081800     ELSE
081900         COMPUTE WS-DUAL-SCORE = WS-VALUE-SCORE + WS-GROWTH-SCORE
082000         EVALUATE TRUE
082100*    4 (BOTH GREAT) AND 3 (GREAT+GOOD EITHER ORDER) BOTH READ
082200*    AS STRONG BUY; 2 IS MODERATE; 1 IS SPECULATIVE; 0 IS AVOID.
082300             WHEN WS-DUAL-SCORE >= 3
082400                 MOVE 'STRONG BUY'    TO WS-DSL-OVERALL
082500             WHEN WS-DUAL-SCORE = 2
082600                 MOVE 'MODERATE BUY'  TO WS-DSL-OVERALL
082700             WHEN WS-DUAL-SCORE = 1
082800                 MOVE 'SPECULATIVE'   TO WS-DSL-OVERALL
082900             WHEN OTHER
083000                 MOVE 'AVOID'         TO WS-DSL-OVERALL
083100         END-EVALUATE
083200     END-IF
083300
083400     WRITE SUMMARY-PRINT-RECORD FROM WS-DUAL-STOCK-LINE
083500         AFTER ADVANCING 1 LINES.
083600 510-EXIT.
083700     EXIT.
083800
083900*    PURPOSE - CLOSE BOTH FILES AND DISPLAY THE RUN TOTAL.
084000*    INPUT  - WS-STOCK-COUNT.
084100*    OUTPUT - OPERATOR CONSOLE MESSAGE.
084200* 02/09/92   LDW   NOTE - THIS PARAGRAPH RUNS EVEN WHEN ONE OF
084300*                  THE FOUR REPORT SECTIONS FOUND NOTHING TO
084400*                  PRINT - WS-STOCK-COUNT MAY LEGITIMATELY BE
084500*                  ZERO ON A DAY WITH NO CLASS-WORK RECORDS.
084600 900-TERMINATE.
084700*    NORMAL END-OF-RUN CLOSE - BOTH FILES TOGETHER.
084800     CLOSE CLASS-WORK-FILE
084900           SUMMARY-REPORT-FILE
085000
085100*    OPERATOR CONSOLE LINE - LETS PRODUCTION CONTROL CONFIRM THE
085200*    RUN SAW THE EXPECTED TICKER COUNT.
085300     DISPLAY 'STK.SUMRPT - STOCKS SUMMARIZED           = '
085400             WS-STOCK-COUNT.
085500 900-EXIT.
085600     EXIT.
085700
085800*    PURPOSE - COMMON FILE-ERROR EXIT REACHED BY GO TO FROM
085900*    100-INITIALIZE AND 200-LOAD-ONE-STOCK.  CLOSES WHATEVER IS
086000*    OPEN AND ENDS THE RUN WITH A NON-ZERO RETURN CODE SO THE
086100*    JOB STEP SHOWS AS FAILED.
086200*    REACHED ONLY BY GO TO FROM 100-INITIALIZE - NEVER FALLEN
086300*    INTO FROM THE PARAGRAPH ABOVE IT.
086400 950-ABEND-FILE-ERROR.
086500     CLOSE CLASS-WORK-FILE
086600           SUMMARY-REPORT-FILE
086700     DISPLAY 'STK.SUMRPT - ABENDING ON ERROR ABOVE'
086800*    RETURN CODE 16 MATCHES THE OTHER STK PROGRAMS' ABEND
086900*    CONVENTION - JCL COND CODES CATCH IT DOWNSTREAM.
087000     MOVE 16 TO RETURN-CODE
087100     STOP RUN.
