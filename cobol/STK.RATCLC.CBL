000100*****************************************************************
000200* STK.RATCLC
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* STOCK RATIO CALCULATOR.  READS THE NIGHTLY STOCK-MASTER FEED
000600* AND THE MARKET-INDEX BENCHMARK RECORD AND BUILDS ONE RATIO
000700* WORK RECORD PER TICKER, CARRYING BOTH THE VALUE-MODE AND THE
000800* GROWTH/MOMENTUM-MODE METRIC SETS FOR THE RATING ENGINE
000900* (STK.RATENG) TO CLASSIFY.
001000*
001100* A ZERO IN ANY INPUT RATIO FIELD OTHER THAN THE DIVIDEND YIELD
001200* MEANS THE DATA VENDOR HAD NOTHING TO REPORT FOR THAT METRIC -
001300* IT IS CARRIED FORWARD AS NOT AVAILABLE, NOT AS A TRUE ZERO.
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    STOCK-RATIO-CALCULATOR.
001700 AUTHOR.        R. HALVERSEN.
001800 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
001900 DATE-WRITTEN.  04/09/1987.
002000 DATE-COMPILED.
002100 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002200*****************************************************************
002300*                     C H A N G E   L O G
002400*-----------------------------------------------------------
002500* DATE       BY   REQUEST    DESCRIPTION
002600*-----------------------------------------------------------
002700* 04/09/87   RH   PROJ-0114  ORIGINAL VALUE-MODE RATIO CALC.      PROJ0114
002800*                            NINE-METRIC VALUATION SET ONLY.      PROJ0114
002900* 05/02/87   RH   PROJ-0114  ADDED ZERO-MEANS-N/A EDIT ON ALL     PROJ0114
003000*                            RATIO FIELDS EXCEPT DIV YIELD.       PROJ0114
003100* 11/14/88   RH   CR-0233    DEBT/EQUITY NOW SUPPLIED BY VENDOR   CR0233  
003200*                            AS A PERCENT - DIVIDE BY 100 HERE    CR0233  
003300*                            RATHER THAN DOWNSTREAM.              CR0233  
003400* 02/02/90   TO   PROJ-0190  GROWTH/MOMENTUM PASS ADDED.  NEW     PROJ0190
003500*                            RATIO-WORK FILE REPLACES THE OLD     PROJ0190
003600*                            IN-LINE CALL TO THE RATING STEP.     PROJ0190
003700* 02/09/90   TO   PROJ-0190  PRICE PERFORMANCE (6M/1Y) AND        PROJ0190
003800*                            RELATIVE STRENGTH VS SP500 ADDED.    PROJ0190
003900* 03/15/90   TO   PROJ-0190  PE-GROWTH MOMENTUM SCORE ADDED,      PROJ0190
004000*                            CAPPED AT 1.5000 PER RESEARCH DESK.  PROJ0190
004100* 09/17/93   MO   TKT-1187   TRACE SWITCH (UPSI-0) ADDED FOR      TKT1187 
004200*                            RECONCILING RECORD COUNTS ON REQUEST TKT1187 
004300*                            FROM OPERATIONS.                     TKT1187 
004400* 06/23/98   TO   Y2K-0041   YEAR 2000 REVIEW - NO 2-DIGIT YEAR   Y2K0041 
004500*                            FIELDS IN THIS PROGRAM.  NO CHANGE   Y2K0041 
004600*                            REQUIRED, SIGNED OFF PER Y2K-0041.   Y2K0041 
004700* 01/11/99   MO   TKT-1509   MINOR - CLARIFIED COMMENTS ON THE    TKT1509 
004800*                            RELATIVE STRENGTH GUARD CONDITION.   TKT1509 
004900* 03/08/99   MO   TKT-1622   WORKING-STORAGE SCALARS PULLED OUT   TKT1622 
005000*                            OF 01-GROUPS TO 77-LEVEL ITEMS PER   TKT1622 
005100*                            STANDARDS REVIEW.  PARAGRAPH-LEVEL   TKT1622 
005200*                            COMMENTARY EXPANDED - SEE MEMO ON    TKT1622 
005300*                            FILE WITH TKT-1622.                  TKT1622 
005400* 02/14/00   MO   TKT-1802   Y2K ROLLOVER REVIEW - FIRST FULL WEEKTKT1802 
005500*                            OF 2000 PRODUCTION RUNS SHOWED NO    TKT1802 
005600*                            DATE-RELATED ANOMALIES. Y2K-0041     TKT1802 
005700*                            REMEDIATION FORMALLY CLOSED.         TKT1802 
005800*-----------------------------------------------------------
005900*    RUNS ON THE SAME IBM-370 CLASS HARDWARE AS THE REST OF THE
006000*    EQUITY RESEARCH BATCH SUITE.  UPSI-0 IS THE OPERATIONS TRACE
006100*    SWITCH - SET ON FROM THE JCL WHEN OPS WANTS RUN COUNTS ON
006200*    THE JOB LOG (SEE TKT-1187).
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-370.
006600 OBJECT-COMPUTER.  IBM-370.
006700 SPECIAL-NAMES.
006800     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
006900            OFF STATUS IS WS-TRACE-SWITCH-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    NIGHTLY VENDOR FEED - ONE RECORD PER TICKER, KEY-SEQUENCED
007300*    BY TICKER ON THE FEED (NOT RE-SORTED HERE).
007400     SELECT STOCK-MASTER-FILE  ASSIGN TO STOCKIN
007500            FILE STATUS IS WS-STOCKIN-STATUS.
007600*    BENCHMARK FEED - A SINGLE RECORD CARRYING THE CURRENT AND
007700*    ONE-YEAR-AGO INDEX LEVEL, USED FOR RELATIVE STRENGTH.
007800     SELECT MARKET-INDEX-FILE  ASSIGN TO MKTIDX
007900            FILE STATUS IS WS-MKTIDX-STATUS.
008000*    THIS PROGRAM'S OUTPUT - ONE RATIO-WORK RECORD PER TICKER,
008100*    PICKED UP NEXT BY STK.RATENG.
008200     SELECT RATIO-WORK-FILE    ASSIGN TO RATIOWK
008300            FILE STATUS IS WS-RATIOWK-STATUS.
008400
008500*    THREE FILES ONLY - STOCK-MASTER AND MARKET-INDEX IN, RATIO-
008600*    WORK OUT.  NO INTERNAL TABLES OF STOCK DATA ARE HELD HERE;
008700*    EACH STOCK-MASTER RECORD IS PROCESSED AND WRITTEN BEFORE THE
008800*    NEXT ONE IS READ.
008900 DATA DIVISION.
009000 FILE SECTION.
009100*    RECORD LAYOUT IN COPYBOOK STK.MAST01 - SEE THAT MEMBER FOR
009200*    THE FULL VALUATION/FRACTIONAL TABLE FIELD LIST.
009300 FD  STOCK-MASTER-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 200 CHARACTERS.
009600     COPY STK.MAST01.
009700
009800*    RECORD LAYOUT IN COPYBOOK MKT.INDX01.
009900 FD  MARKET-INDEX-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 30 CHARACTERS.
010200     COPY MKT.INDX01.
010300
010400*    RECORD LAYOUT IN COPYBOOK STK.RATWRK - SHARED WITH RATENG.
010500 FD  RATIO-WORK-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 298 CHARACTERS.
010800     COPY STK.RATWRK.
010900
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200*    STANDALONE SCALAR WORK FIELDS - FILE STATUS SWITCHES, RUN
011300*    CONTROL SWITCHES, COUNTERS AND THE SUBSCRIPT USED TO DRIVE
011400*    THE VALUE-METRIC TABLE LOOPS.  DECLARED 77-LEVEL PER SHOP
011500*    STANDARD FOR ITEMS THAT ARE NOT PART OF A RECORD OR TABLE.
011600*    REORGANIZED FROM 01-GROUPS UNDER TKT-1622 (SEE CHANGE LOG).
011700*****************************************************************
011800 77  WS-STOCKIN-STATUS          PIC X(2)  VALUE SPACES.
011900     88  WS-STOCKIN-OK              VALUE '00'.
012000     88  WS-STOCKIN-EOF             VALUE '10'.
012100 77  WS-MKTIDX-STATUS           PIC X(2)  VALUE SPACES.
012200     88  WS-MKTIDX-OK               VALUE '00'.
012300 77  WS-RATIOWK-STATUS          PIC X(2)  VALUE SPACES.
012400     88  WS-RATIOWK-OK              VALUE '00'.
012500
012600 77  WS-END-OF-STOCK-MASTER-SW  PIC X(1)  VALUE 'N'.
012700     88  WS-END-OF-STOCK-MASTER     VALUE 'Y'.
012800 77  WS-MARKET-RETURN-SW        PIC X(1)  VALUE 'N'.
012900     88  WS-MARKET-RETURN-AVAILABLE VALUE 'Y'.
013000
013100*    RUN COUNTERS REPORTED AT 900-TERMINATE WHEN THE TRACE
013200*    SWITCH (UPSI-0) IS ON, PLUS THE VALUE-METRIC TABLE SUBSCRIPT
013300*    SHARED BY 310-COPY-VALUE-METRICS AND ITS CHILD PARAGRAPHS.
013400 77  WS-STOCKS-READ-CNT         PIC S9(6) COMP VALUE ZERO.
013500 77  WS-RATIOWK-WRITTEN-CNT     PIC S9(6) COMP VALUE ZERO.
013600 77  WS-SUB                     PIC S9(4) COMP VALUE ZERO.
013700
013800*    INTERMEDIATE COMPUTED VALUES CARRIED BETWEEN PARAGRAPHS -
013900*    MARKET RETURN (COMPUTED ONCE AT 110), THE TWO PRICE
014000*    PERFORMANCE FIGURES AND RELATIVE STRENGTH (330/340), AND
014100*    THE RAW PE/GROWTH MOMENTUM SCORE BEFORE ITS CAP (350).
014200 77  WS-MARKET-RETURN           PIC S9(3)V9(4) VALUE ZERO.
014300*    RAW 7-BYTE VIEW OF THE MARKET RETURN ABOVE - LETS A ONE-OFF
014400*    DEBUGGING DISPLAY SHOW THE UNEDITED BYTES WITHOUT PICKING
014500*    THE SIGN NIBBLE APART FIELD BY FIELD.
014600 77  WS-MARKET-RETURN-RAW REDEFINES WS-MARKET-RETURN PIC X(7).
014700 77  WS-PRICE-PERF-6M           PIC S9(3)V9(4) VALUE ZERO.
014800 77  WS-PRICE-PERF-1Y           PIC S9(3)V9(4) VALUE ZERO.
014900 77  WS-RELATIVE-STRENGTH       PIC S9(3)V9(4) VALUE ZERO.
015000*    SAME RAW-BYTE PURPOSE AS THE VIEW ON WS-MARKET-RETURN ABOVE.
015100 77  WS-RELATIVE-STRENGTH-RAW REDEFINES WS-RELATIVE-STRENGTH
015200                              PIC X(7).
015300 77  WS-PE-GROWTH-RAW           PIC S9(3)V9(4) VALUE ZERO.
015400 77  WS-PE-GROWTH-CAP           PIC S9(1)V9(4) VALUE 1.5000.
015500
015600*****************************************************************
015700*    STATIC TABLE OF THE NINE VALUE-METRIC CODES, IN CRITERIA-
015800*    TABLE ORDER (SEE STK.RATENG FOR THE MATCHING BAND TABLE).
015900*    THE TWO-CHARACTER CODE FOR EACH SLOT IS CARRIED ON THE
016000*    OUTGOING RATIO-WORK RECORD (RW-VM-CODE) SO STK.RATENG CAN
016100*    CONFIRM ITS OWN CRITERIA-TABLE ROW ORDER HAS NOT DRIFTED
016200*    OUT OF STEP WITH THIS PROGRAM BEFORE RATING POSITIONALLY.
016300*****************************************************************
016400 01  WS-VALUE-METRIC-CODE-LIST.
016500     05  FILLER                     PIC X(18)
016600                               VALUE 'PEPBPSDEROCRDYPMPR'.
016700 01  WS-VALUE-METRIC-CODE-TABLE REDEFINES
016800                               WS-VALUE-METRIC-CODE-LIST.
016900     05  WS-VM-CODE-ENTRY           PIC X(2) OCCURS 9 TIMES.
017000
017100 PROCEDURE DIVISION.
017200*****************************************************************
017300*    MAIN CONTROL
017400*
017500*    PURPOSE  - TOP-LEVEL DRIVER.  OPENS FILES, DRIVES THE READ/
017600*               BUILD/WRITE LOOP ONE STOCK PER PASS, THEN CLOSES
017700*               OUT AND REPORTS RUN COUNTS.
017800*    INPUT    - NONE (CALLS 100-INITIALIZE, 200-PROCESS-STOCK).
017900*    OUTPUT   - NONE DIRECTLY; SEE CHILD PARAGRAPHS.
018000*****************************************************************
018100 000-MAIN-CONTROL.
018200     PERFORM 100-INITIALIZE
018300        THRU 100-EXIT
018400
018500     PERFORM 200-PROCESS-ONE-STOCK
018600        THRU 200-EXIT
018700       UNTIL WS-END-OF-STOCK-MASTER
018800
018900     PERFORM 900-TERMINATE
019000        THRU 900-EXIT
019100
019200     STOP RUN.
019300
019400*****************************************************************
019500*    INITIALIZATION - OPEN FILES, READ INDEX, PRIME STOCK READ
019600*
019700*    PURPOSE  - OPEN ALL THREE FILES, PRIME THE MARKET-INDEX READ
019800*               (SINGLE RECORD) AND THE FIRST STOCK-MASTER READ.
019900*    INPUT    - STOCK-MASTER-FILE, MARKET-INDEX-FILE (OPEN ONLY).
020000*    OUTPUT   - RATIO-WORK-FILE (OPEN ONLY).  ABENDS THROUGH
020100*               950-ABEND-FILE-ERROR ON ANY OPEN FAILURE.
020200*****************************************************************
020300 100-INITIALIZE.
020400     OPEN INPUT  STOCK-MASTER-FILE
020500     IF NOT WS-STOCKIN-OK
020600         DISPLAY 'STK.RATCLC - STOCK-MASTER OPEN FAILED, '
020700                 'STATUS ' WS-STOCKIN-STATUS
020800         GO TO 950-ABEND-FILE-ERROR
020900     END-IF
021000
021100     OPEN INPUT  MARKET-INDEX-FILE
021200     IF NOT WS-MKTIDX-OK
021300         DISPLAY 'STK.RATCLC - MARKET-INDEX OPEN FAILED, '
021400                 'STATUS ' WS-MKTIDX-STATUS
021500         GO TO 950-ABEND-FILE-ERROR
021600     END-IF
021700
021800     OPEN OUTPUT RATIO-WORK-FILE
021900     IF NOT WS-RATIOWK-OK
022000         DISPLAY 'STK.RATCLC - RATIO-WORK OPEN FAILED, '
022100                 'STATUS ' WS-RATIOWK-STATUS
022200         GO TO 950-ABEND-FILE-ERROR
022300     END-IF
022400
022500     PERFORM 110-READ-MARKET-INDEX
022600        THRU 110-EXIT
022700
022800     PERFORM 210-READ-STOCK-MASTER
022900        THRU 210-EXIT.
023000 100-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400*    READ THE MARKET-INDEX BENCHMARK RECORD (ONE RECORD, ONCE)
023500*    AND COMPUTE THE ONE-YEAR MARKET RETURN USED BY 340 BELOW.
023600*    MARKET RETURN IS COMPUTED ONCE PER RUN - IT DOES NOT VARY BY
023700*    TICKER, SO IT IS NOT RECOMPUTED INSIDE THE PER-STOCK LOOP.
023800*
023900*    INPUT    - MARKET-INDEX-FILE.
024000*    OUTPUT   - WS-MARKET-RETURN, WS-MARKET-RETURN-AVAILABLE.
024100*****************************************************************
024200 110-READ-MARKET-INDEX.
024300     READ MARKET-INDEX-FILE
024400         AT END
024500             DISPLAY 'STK.RATCLC - MARKET-INDEX FILE EMPTY, '
024600                     'RELATIVE STRENGTH WILL BE UNAVAILABLE'
024700     END-READ
024800
024900     IF MI-PRICE-1Y-AGO > ZERO
025000         COMPUTE WS-MARKET-RETURN ROUNDED =
025100            (MI-PRICE-CURRENT - MI-PRICE-1Y-AGO) / MI-PRICE-1Y-AGO
025200         SET WS-MARKET-RETURN-AVAILABLE TO TRUE
025300     END-IF.
025400 110-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800*    READ THE NEXT NIGHTLY STOCK-MASTER RECORD; SET THE END SWITCH
025900*    AT END OF FILE.  SHARED BY 100-INITIALIZE (PRIMING READ) AND
026000*    BY 200-PROCESS-ONE-STOCK (THE MAIN LOOP READ-AHEAD).
026100*
026200*    INPUT    - STOCK-MASTER-FILE.
026300*    OUTPUT   - STOCK-MASTER-RECORD, WS-END-OF-STOCK-MASTER,
026400*               WS-STOCKS-READ-CNT.
026500*****************************************************************
026600 210-READ-STOCK-MASTER.
026700     READ STOCK-MASTER-FILE
026800         AT END
026900             SET WS-END-OF-STOCK-MASTER TO TRUE
027000         NOT AT END
027100             ADD 1 TO WS-STOCKS-READ-CNT
027200     END-READ.
027300 210-EXIT.
027400     EXIT.
027500
027600*****************************************************************
027700*    PER-STOCK PROCESSING
027800*
027900*    PURPOSE  - BUILD ONE RATIO-WORK RECORD FROM THE CURRENT
028000*               STOCK-MASTER RECORD, WRITE IT, THEN READ AHEAD.
028100*    INPUT    - STOCK-MASTER-RECORD (CURRENT), WS-MARKET-RETURN.
028200*    OUTPUT   - RATIO-WORK-FILE (ONE RECORD WRITTEN PER CALL).
028300*****************************************************************
028400 200-PROCESS-ONE-STOCK.
028500     PERFORM 300-BUILD-RATIO-WORK-RECORD
028600        THRU 300-EXIT
028700
028800     WRITE RATIO-WORK-RECORD
028900     IF NOT WS-RATIOWK-OK
029000         DISPLAY 'STK.RATCLC - RATIO-WORK WRITE FAILED, '
029100                 'STATUS ' WS-RATIOWK-STATUS
029200         GO TO 950-ABEND-FILE-ERROR
029300     END-IF
029400     ADD 1 TO WS-RATIOWK-WRITTEN-CNT
029500
029600     PERFORM 210-READ-STOCK-MASTER
029700        THRU 210-EXIT.
029800 200-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200*    MOVE THE IDENTIFYING FIELDS (TICKER, NAME, CURRENCY, PRICE)
030300*    STRAIGHT ACROSS, THEN DRIVE THE VALUE-MODE AND GROWTH-MODE
030400*    METRIC BUILDERS BELOW TO FILL THE REST OF THE RECORD.
030500*
030600*    INPUT    - STOCK-MASTER-RECORD.
030700*    OUTPUT   - RATIO-WORK-RECORD (IDENTIFYING FIELDS ONLY - SEE
030800*               310/320 FOR THE METRIC TABLES).
030900*****************************************************************
031000 300-BUILD-RATIO-WORK-RECORD.
031100     MOVE SPACES               TO RATIO-WORK-RECORD
031200     MOVE SM-TICKER             TO RW-TICKER
031300     MOVE SM-COMPANY-NAME       TO RW-COMPANY-NAME
031400     MOVE SM-CURRENCY           TO RW-CURRENCY
031500     MOVE SM-CURRENT-PRICE      TO RW-CURRENT-PRICE
031600
031700     PERFORM 310-COPY-VALUE-METRICS
031800        THRU 310-EXIT
031900
032000     PERFORM 320-COMPUTE-GROWTH-METRICS
032100        THRU 320-EXIT.
032200 300-EXIT.
032300     EXIT.
032400
032500*****************************************************************
032600*    VALUE-MODE METRICS - SLOTS 1-4 ARE THE VALUATION GROUP
032700*    (PE, PB, PS, DEBT/EQUITY), SLOTS 5-9 ARE THE FIRST FIVE
032800*    ENTRIES OF THE FRACTIONAL GROUP (ROE THRU PEG).
032900*
033000*    PURPOSE  - DRIVE 311 AND 312 ACROSS THE NINE VALUE SLOTS.
033100*    INPUT    - SM-VALUATION-TABLE, SM-FRACTIONAL-TABLE.
033200*    OUTPUT   - RW-VALUE-METRIC-TABLE (ALL 9 ENTRIES).
033300*****************************************************************
033400 310-COPY-VALUE-METRICS.
033500     MOVE 1 TO WS-SUB
033600     PERFORM 311-SET-VALUATION-METRIC
033700        THRU 311-EXIT
033800       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4
033900
034000     MOVE 1 TO WS-SUB
034100     PERFORM 312-SET-FRACTIONAL-VALUE-METRIC
034200        THRU 312-EXIT
034300       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
034400 310-EXIT.
034500     EXIT.
034600
034700*    NOTE 11/14/88 (RH) - SLOT 4 IS DEBT/EQUITY, SUPPLIED BY THE
034800*    VENDOR AS A PERCENT; DIVIDE BY 100 TO GET THE FRACTION.
034900*****************************************************************
035000*    SLOTS 1-4 (PE, PRICE/BOOK, PRICE/SALES, DEBT/EQUITY).  A ZERO
035100*    INPUT MEANS THE VENDOR HAD NOTHING TO REPORT - CARRY THE SLOT
035200*    AS NOT AVAILABLE RATHER THAN A TRUE ZERO RATIO.
035300*
035400*    INPUT    - SM-VALUATION-TABLE(WS-SUB), WS-VM-CODE-ENTRY.
035500*    OUTPUT   - RW-VM-CODE/VALUE/AVAIL(WS-SUB).
035600*****************************************************************
035700 311-SET-VALUATION-METRIC.
035800     MOVE WS-VM-CODE-ENTRY(WS-SUB) TO RW-VM-CODE(WS-SUB)
035900     IF SM-VALUATION-TABLE(WS-SUB) = ZERO
036000         MOVE 'N'  TO RW-VM-AVAIL(WS-SUB)
036100         MOVE ZERO TO RW-VM-VALUE(WS-SUB)
036200     ELSE
036300         SET RW-VM-IS-AVAILABLE(WS-SUB) TO TRUE
036400         IF WS-SUB = 4
036500             COMPUTE RW-VM-VALUE(WS-SUB) ROUNDED =
036600                 SM-VALUATION-TABLE(WS-SUB) / 100
036700         ELSE
036800             MOVE SM-VALUATION-TABLE(WS-SUB)
036900                                    TO RW-VM-VALUE(WS-SUB)
037000         END-IF
037100     END-IF.
037200 311-EXIT.
037300     EXIT.
037400
037500*    NOTE 05/02/87 (RH) - FRACTIONAL SLOT 3 IS DIVIDEND YIELD;
037600*    IT DEFAULTS TO ZERO WHEN ABSENT AND IS ALWAYS RATED, SO IT
037700*    IS THE ONE METRIC IN THIS GROUP THAT SKIPS THE ZERO EDIT.
037800*****************************************************************
037900*    SLOTS 5-9 (ROE, CURRENT RATIO, DIVIDEND YIELD, PROFIT MARGIN,
038000*    PEG RATIO).  DIVIDEND YIELD (SLOT 3 OF THIS GROUP, SLOT 7
038100*    OVERALL) IS THE ONE METRIC SKIPPING THE ZERO-MEANS-N/A EDIT.
038200*
038300*    INPUT    - SM-FRACTIONAL-TABLE(WS-SUB), WS-VM-CODE-ENTRY.
038400*    OUTPUT   - RW-VM-CODE/VALUE/AVAIL(WS-SUB + 4).
038500*****************************************************************
038600 312-SET-FRACTIONAL-VALUE-METRIC.
038700     MOVE WS-VM-CODE-ENTRY(WS-SUB + 4) TO RW-VM-CODE(WS-SUB + 4)
038800     IF WS-SUB = 3
038900         SET RW-VM-IS-AVAILABLE(WS-SUB + 4) TO TRUE
039000         MOVE SM-FRACTIONAL-TABLE(WS-SUB)
039100                                TO RW-VM-VALUE(WS-SUB + 4)
039200     ELSE
039300         IF SM-FRACTIONAL-TABLE(WS-SUB) = ZERO
039400             MOVE 'N'  TO RW-VM-AVAIL(WS-SUB + 4)
039500             MOVE ZERO TO RW-VM-VALUE(WS-SUB + 4)
039600         ELSE
039700             SET RW-VM-IS-AVAILABLE(WS-SUB + 4) TO TRUE
039800             MOVE SM-FRACTIONAL-TABLE(WS-SUB)
039900                                    TO RW-VM-VALUE(WS-SUB + 4)
040000         END-IF
040100     END-IF.
040200 312-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600*    GROWTH/MOMENTUM METRICS - ADDED PROJ-0190, 02/02/90 (TO)
040700*
040800*    PURPOSE  - DRIVE THE TEN GROWTH/MOMENTUM SLOTS: FIVE DIRECT
040900*               MOVES (321), TWO PRICE-PERFORMANCE COMPUTES (330),
041000*               RELATIVE STRENGTH (340), ANALYST RECOMMENDATION
041100*               (IN-LINE BELOW) AND PE-GROWTH MOMENTUM (350).
041200*    INPUT    - SM-FRACTIONAL-TABLE, SM-ANALYST-REC, STOCK PRICES.
041300*    OUTPUT   - RW-GROWTH-METRIC-TABLE (ALL 10 ENTRIES).
041400*****************************************************************
041500 320-COMPUTE-GROWTH-METRICS.
041600     PERFORM 321-SET-GROWTH-DIRECT-METRICS
041700        THRU 321-EXIT
041800
041900     PERFORM 330-COMPUTE-PRICE-PERFORMANCE
042000        THRU 330-EXIT
042100
042200     PERFORM 340-COMPUTE-RELATIVE-STRENGTH
042300        THRU 340-EXIT
042400
042500     MOVE 'AR' TO RW-GM-CODE(9)
042600     IF SM-ANALYST-REC = ZERO
042700         MOVE 'N' TO RW-GM-AVAIL(9)
042800     ELSE
042900         SET RW-GM-IS-AVAILABLE(9) TO TRUE
043000         MOVE SM-ANALYST-REC TO RW-GM-VALUE(9)
043100     END-IF
043200
043300     PERFORM 350-COMPUTE-PE-GROWTH
043400        THRU 350-EXIT.
043500 320-EXIT.
043600     EXIT.
043700
043800*    FRACTIONAL SLOTS 6-10 ARE REVENUE-GROWTH, EARNINGS-GROWTH,
043900*    EPS-GROWTH, GROSS-MARGIN AND OPER-MARGIN, IN THAT ORDER -
044000*    THEY MAP TO GROWTH SLOTS 1, 2, 5, 6 AND 7 RESPECTIVELY, SO
044100*    THEY ARE MOVED DIRECTLY RATHER THAN THROUGH A SUBSCRIPT LOOP.
044200*****************************************************************
044300*    FRACTIONAL SLOTS 6-10 (REVENUE GROWTH, EARNINGS GROWTH, EPS
044400*    GROWTH, GROSS MARGIN, OPER MARGIN) MAP TO GROWTH SLOTS 1, 2,
044500*    5, 6 AND 7 - MOVED DIRECTLY RATHER THAN THROUGH A SUBSCRIPT
044600*    LOOP SINCE THE MAPPING IS NOT A STRAIGHT 1-FOR-1 SEQUENCE.
044700*
044800*    INPUT    - SM-FRACTIONAL-TABLE(6 THRU 10).
044900*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(1,2,5,6,7).
045000*****************************************************************
045100 321-SET-GROWTH-DIRECT-METRICS.
045200     MOVE 'RG' TO RW-GM-CODE(1)
045300     IF SM-REVENUE-GROWTH = ZERO
045400         MOVE 'N' TO RW-GM-AVAIL(1)
045500     ELSE
045600         SET RW-GM-IS-AVAILABLE(1) TO TRUE
045700         MOVE SM-REVENUE-GROWTH TO RW-GM-VALUE(1)
045800     END-IF
045900
046000     MOVE 'EG' TO RW-GM-CODE(2)
046100     IF SM-EARNINGS-GROWTH = ZERO
046200         MOVE 'N' TO RW-GM-AVAIL(2)
046300     ELSE
046400         SET RW-GM-IS-AVAILABLE(2) TO TRUE
046500         MOVE SM-EARNINGS-GROWTH TO RW-GM-VALUE(2)
046600     END-IF
046700
046800     MOVE 'QE' TO RW-GM-CODE(5)
046900     IF SM-EPS-GROWTH = ZERO
047000         MOVE 'N' TO RW-GM-AVAIL(5)
047100     ELSE
047200         SET RW-GM-IS-AVAILABLE(5) TO TRUE
047300         MOVE SM-EPS-GROWTH TO RW-GM-VALUE(5)
047400     END-IF
047500
047600     MOVE 'GM' TO RW-GM-CODE(6)
047700     IF SM-GROSS-MARGIN = ZERO
047800         MOVE 'N' TO RW-GM-AVAIL(6)
047900     ELSE
048000         SET RW-GM-IS-AVAILABLE(6) TO TRUE
048100         MOVE SM-GROSS-MARGIN TO RW-GM-VALUE(6)
048200     END-IF
048300
048400     MOVE 'OM' TO RW-GM-CODE(7)
048500     IF SM-OPER-MARGIN = ZERO
048600         MOVE 'N' TO RW-GM-AVAIL(7)
048700     ELSE
048800         SET RW-GM-IS-AVAILABLE(7) TO TRUE
048900         MOVE SM-OPER-MARGIN TO RW-GM-VALUE(7)
049000     END-IF.
049100 321-EXIT.
049200     EXIT.
049300
049400*****************************************************************
049500*    GROWTH SLOTS 3-4 (PRICE PERFORMANCE 6-MONTH AND 1-YEAR).
049600*    UNAVAILABLE WHEN THE PRIOR PRICE ON FILE IS ZERO (NEW LISTING
049700*    OR VENDOR GAP) RATHER THAN DIVIDING BY ZERO.
049800*
049900*    INPUT    - SM-CURRENT-PRICE, SM-PRICE-6M-AGO, SM-PRICE-1Y-AGO
050000*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(3,4), WS-PRICE-PERF-6M/1Y.
050100*****************************************************************
050200 330-COMPUTE-PRICE-PERFORMANCE.
050300     MOVE 'P6' TO RW-GM-CODE(3)
050400     IF SM-PRICE-6M-AGO > ZERO
050500         COMPUTE WS-PRICE-PERF-6M ROUNDED =
050600            (SM-CURRENT-PRICE - SM-PRICE-6M-AGO) / SM-PRICE-6M-AGO
050700         SET RW-GM-IS-AVAILABLE(3) TO TRUE
050800         MOVE WS-PRICE-PERF-6M TO RW-GM-VALUE(3)
050900     ELSE
051000         MOVE 'N' TO RW-GM-AVAIL(3)
051100     END-IF
051200
051300     MOVE 'P1' TO RW-GM-CODE(4)
051400     IF SM-PRICE-1Y-AGO > ZERO
051500         COMPUTE WS-PRICE-PERF-1Y ROUNDED =
051600            (SM-CURRENT-PRICE - SM-PRICE-1Y-AGO) / SM-PRICE-1Y-AGO
051700         SET RW-GM-IS-AVAILABLE(4) TO TRUE
051800         MOVE WS-PRICE-PERF-1Y TO RW-GM-VALUE(4)
051900     ELSE
052000         MOVE 'N' TO RW-GM-AVAIL(4)
052100     END-IF.
052200 330-EXIT.
052300     EXIT.
052400
052500*    NOTE 01/11/99 (MO) - BOTH THE MARKET RETURN AND THIS STOCK'S
052600*    1-YEAR PERFORMANCE MUST BE AVAILABLE OR RELATIVE STRENGTH
052700*    IS LEFT UNAVAILABLE, NOT DEFAULTED TO ZERO.
052800*****************************************************************
052900*    GROWTH SLOT 8 (RELATIVE STRENGTH VS. THE BENCHMARK INDEX).
053000*    BOTH THE MARKET RETURN (110) AND THIS STOCK'S 1-YEAR
053100*    PERFORMANCE (330) MUST BE AVAILABLE OR THE SLOT IS LEFT
053200*    UNAVAILABLE, NOT DEFAULTED TO ZERO.
053300*
053400*    INPUT    - WS-MARKET-RETURN-AVAILABLE, WS-PRICE-PERF-1Y,
053500*               RW-GM-IS-AVAILABLE(4).
053600*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(8).
053700*****************************************************************
053800 340-COMPUTE-RELATIVE-STRENGTH.
053900     MOVE 'RS' TO RW-GM-CODE(8)
054000     IF WS-MARKET-RETURN-AVAILABLE AND RW-GM-IS-AVAILABLE(4)
054100         COMPUTE WS-RELATIVE-STRENGTH ROUNDED =
054200             WS-PRICE-PERF-1Y - WS-MARKET-RETURN
054300         SET RW-GM-IS-AVAILABLE(8) TO TRUE
054400         MOVE WS-RELATIVE-STRENGTH TO RW-GM-VALUE(8)
054500     ELSE
054600         MOVE 'N' TO RW-GM-AVAIL(8)
054700     END-IF.
054800 340-EXIT.
054900     EXIT.
055000
055100*    NOTE 03/15/90 (TO) - MOMENTUM SCORE IS CAPPED AT 1.5000 PER
055200*    THE RESEARCH DESK - AN UNCAPPED SCORE ON A NEAR-ZERO PE CAN
055300*    RUN INTO THE HUNDREDS AND SWAMPS THE GROWTH CLASSIFICATION.
055400*****************************************************************
055500*    GROWTH SLOT 10 (PE/GROWTH MOMENTUM SCORE).  REQUIRES BOTH THE
055600*    PE RATIO (VALUE SLOT 1) AND EARNINGS GROWTH (GROWTH SLOT 2)
055700*    AVAILABLE AND POSITIVE.  CAPPED AT WS-PE-GROWTH-CAP (1.5000)
055800*    PER THE RESEARCH DESK - AN UNCAPPED SCORE ON A NEAR-ZERO PE
055900*    CAN RUN INTO THE HUNDREDS AND SWAMP THE GROWTH SCORE.
056000*
056100*    INPUT    - RW-VM-VALUE(1), RW-GM-VALUE(2), WS-PE-GROWTH-CAP.
056200*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(10).
056300*****************************************************************
056400 350-COMPUTE-PE-GROWTH.
056500     MOVE 'PG' TO RW-GM-CODE(10)
056600     IF RW-VM-IS-AVAILABLE(1) AND RW-VM-VALUE(1) > ZERO
056700             AND RW-GM-IS-AVAILABLE(2) AND RW-GM-VALUE(2) > ZERO
056800         COMPUTE WS-PE-GROWTH-RAW ROUNDED =
056900             (RW-GM-VALUE(2) / RW-VM-VALUE(1)) * 10
057000         IF WS-PE-GROWTH-RAW > WS-PE-GROWTH-CAP
057100             MOVE WS-PE-GROWTH-CAP TO RW-GM-VALUE(10)
057200         ELSE
057300             MOVE WS-PE-GROWTH-RAW TO RW-GM-VALUE(10)
057400         END-IF
057500         SET RW-GM-IS-AVAILABLE(10) TO TRUE
057600     ELSE
057700         MOVE 'N' TO RW-GM-AVAIL(10)
057800     END-IF.
057900 350-EXIT.
058000     EXIT.
058100
058200*****************************************************************
058300*    TERMINATION
058400*
058500*    PURPOSE  - CLOSE ALL FILES; WHEN THE TRACE SWITCH (UPSI-0) IS
058600*               ON, DISPLAY THE RUN COUNTS FOR THE OPERATOR LOG.
058700*    INPUT    - WS-STOCKS-READ-CNT, WS-RATIOWK-WRITTEN-CNT.
058800*    OUTPUT   - NONE (DISPLAY ONLY).
058900*****************************************************************
059000*    REVISION POINTER - THE COUNT DISPLAYS WERE ADDED UNDER
059100*    TKT-1187; SEE THE CHANGE LOG BEFORE CHANGING THIS PARAGRAPH.
059200 900-TERMINATE.
059300     CLOSE STOCK-MASTER-FILE
059400           MARKET-INDEX-FILE
059500           RATIO-WORK-FILE
059600
059700     IF WS-TRACE-SWITCH-ON
059800         DISPLAY 'STK.RATCLC - STOCK-MASTER RECORDS READ  = '
059900                 WS-STOCKS-READ-CNT
060000         DISPLAY 'STK.RATCLC - RATIO-WORK RECORDS WRITTEN = '
060100                 WS-RATIOWK-WRITTEN-CNT
060200     END-IF.
060300 900-EXIT.
060400     EXIT.
060500
060600*****************************************************************
060700*    COMMON FILE-ERROR ABEND PATH.  REACHED VIA GO TO FROM ANY
060800*    OPEN, READ OR WRITE CHECK ABOVE THAT FOUND A BAD FILE STATUS.
060900*    CLOSES WHATEVER IS OPEN AND ENDS THE RUN WITH RETURN-CODE 16
061000*    SO THE JCL STEP CONDITION CODE TEST CATCHES IT.
061100*****************************************************************
061200*    REVISION POINTER - RETURN-CODE 16 IS THE SHOP STANDARD FOR
061300*    "BATCH STEP FAILED, DO NOT RUN DOWNSTREAM STEPS" - DO NOT
061400*    CHANGE IT WITHOUT CHECKING WITH OPERATIONS.
061500 950-ABEND-FILE-ERROR.
061600     CLOSE STOCK-MASTER-FILE
061700           MARKET-INDEX-FILE
061800           RATIO-WORK-FILE
061900     DISPLAY 'STK.RATCLC - ABENDING ON FILE ERROR ABOVE'
062000     MOVE 16 TO RETURN-CODE
062100     STOP RUN.
