000100*****************************************************************
000200* MKT.INDX01  -  MARKET INDEX BENCHMARK RECORD
000300* MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP
000400*
000500* SINGLE RECORD, READ ONCE AT THE START OF THE RUN, GIVING THE
000600* BENCHMARK LEVEL USED TO COMPUTE RELATIVE STRENGTH IN THE
000700* GROWTH/MOMENTUM PASS.
000800*
000900* REVISION HISTORY
001000*     02/02/1990  T.OKAFOR      ORIGINAL LAYOUT (SP500 ONLY)
001100*     02/14/2000  T.OKAFOR      Y2K ROLLOVER REVIEWED - NO DATE   
001200*                                FIELDS ON THIS RECORD, NO CHANGE 
001300*                                NEEDED.                          
001400*****************************************************************
001500 01  MARKET-INDEX-RECORD.
001600     05  MI-INDEX-ID                    PIC X(8).
001700     05  MI-PRICE-1Y-AGO                PIC 9(7)V99.
001800     05  MI-PRICE-CURRENT               PIC 9(7)V99.
001900     05  FILLER                         PIC X(4).
