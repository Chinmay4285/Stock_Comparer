000100*****************************************************************
000200* STK.SUMRPT
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* MULTI-STOCK SUMMARY AND DUAL-ANALYSIS REPORT.  READS THE FULL
000600* CLASS WORK FILE INTO A WORKING-STORAGE TABLE (EACH RECORD
000700* ALREADY CARRIES BOTH THE VALUE AND THE GROWTH/MOMENTUM RESULT
000800* FOR ITS TICKER), THEN PRINTS THE VALUE SUMMARY, THE GROWTH
000900* SUMMARY AND THE COMBINED DUAL-ANALYSIS TABLE FROM THAT TABLE.
001000*****************************************************************
001100*    STK.SUMRPT IS THE LAST PROGRAM IN THE NIGHTLY STOCK
001200*    CLASSIFICATION CHAIN - IT ONLY READS WHAT STK.RATCLC AND
001300*    STK.RATENG ALREADY WROTE TO CLASS-WORK.
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    STOCK-SUMMARY-REPORT.
001600 AUTHOR.        R. HALVERSEN.
001700 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
001800 DATE-WRITTEN.  05/20/1987.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*****************************************************************
002200*                     C H A N G E   L O G
002300*-----------------------------------------------------------
002400* DATE       BY   REQUEST    DESCRIPTION
002500*-----------------------------------------------------------
002600* 05/20/87   RH   PROJ-0114  ORIGINAL - VALUE PERSPECTIVE SUMMARY PROJ0114
002700*                            TABLE AND CATEGORY ROLLUP ONLY.      PROJ0114
002800* 02/23/90   TO   PROJ-0190  GROWTH/MOMENTUM SUMMARY SECTION AND  PROJ0190
002900*                            DUAL-ANALYSIS SECTION ADDED.  BOTH   PROJ0190
003000*                            RESULTS NOW ARRIVE ON ONE CLASS-WORK PROJ0190
003100*                            RECORD SO THE STOCK TABLE IS BUILT   PROJ0190
003200*                            IN A SINGLE READ PASS.               PROJ0190
003300* 03/09/90   TO   PROJ-0190  WORKING-STORAGE STOCK TABLE ADDED,   PROJ0190
003400*                            MAX 500 TICKERS PER RUN - REVIEW     PROJ0190
003500*                            WITH OPERATIONS BEFORE RAISING.      PROJ0190
003600* 09/17/93   MO   TKT-1187   CATEGORY TICKER LISTS NOW WRAP ONTO  TKT1187 
003700*                            CONTINUATION LINES INSTEAD OF BEING  TKT1187 
003800*                            TRUNCATED AT ONE LINE.               TKT1187 
003900* 06/23/98   TO   Y2K-0041   REVIEWED - NO 2-DIGIT YEAR FIELDS.   Y2K0041 
004000*                            NO CHANGE REQUIRED.                  Y2K0041 
004100* 04/02/99   MO   TKT-1651   FILE STATUS, SWITCHES, COUNTERS,
004200*                            STRENGTH-PCT AND DUAL-SCORE FIELDS
004300*                            MOVED TO 77-LEVEL ITEMS PER DEPT.
004400*                            STANDARDS.  CATEGORY ROLLUP CONTROL
004500*                            FIELDS LIKEWISE MOVED - THEY ARE NOT
004600*                            A REDEFINES OR AN OCCURS TABLE, JUST
004700*                            SHARED SCALARS.  NO LOGIC CHANGE.
004800*-----------------------------------------------------------
004900*    THIS RUN NEEDS BOTH FILES OPEN AT ONCE - THE ENTIRE CLASS
005000*    WORK FILE IS LOADED INTO WS-STOCK-TABLE BEFORE ANY REPORT
005100*    LINE IS WRITTEN, SO THE INPUT FILE CAN BE CLOSED AS SOON AS
005200*    THE TABLE IS BUILT.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    CLASS-WORK IS THE SAME FILE STK.RATCLC WRITES AND STK.RATENG
006200*    AND STK.RPTBLD READ - ONE RECORD PER TICKER, VALUE AND GROWTH
006300*    RESULT BOTH PRESENT ON EVERY RECORD.
006400*    LOGICAL NAMES ASSIGNED BY THE RUN JCL - SEE THE PRODUCTION
006500*    RUNBOOK FOR THE DD STATEMENTS THIS SHOP USES FOR CLASSWK
006600*    AND SUMRPT.
006700     SELECT CLASS-WORK-FILE    ASSIGN TO CLASSWK
006800            FILE STATUS IS WS-CLASSWK-STATUS.
006900     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMRPT
007000            FILE STATUS IS WS-SUMRPT-STATUS.
007100
007200*    RECORD LAYOUTS BELOW COVER THE INBOUND CLASS-WORK COPYBOOK,
007300*    THE OUTBOUND PRINT LINE, THE IN-MEMORY STOCK TABLE AND THE
007400*    SEVEN PRINT-LINE LAYOUTS USED BY THE THREE REPORT SECTIONS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700*    BOTH FILES ARE OPENED FOR THE FULL DURATION OF THE RUN -
007800*    NO INTERMEDIATE CLOSE/REOPEN BETWEEN THE LOAD PASS AND
007900*    THE THREE PRINT SECTIONS.
008000*    LAYOUT IS THE SHARED STK.CLSWRK COPYBOOK - SEE THAT MEMBER
008100*    FOR FIELD DEFINITIONS.
008200 FD  CLASS-WORK-FILE
008300     LABEL RECORDS ARE STANDARD.
008400     COPY STK.CLSWRK.
008500
008600*    THE OUTPUT REPORT.  THREE SECTIONS ARE PRINTED FROM THE SAME
008700*    SUMMARY-PRINT-RECORD: VALUE PERSPECTIVE SUMMARY, GROWTH/
008800*    MOMENTUM PERSPECTIVE SUMMARY, AND THE DUAL-ANALYSIS TABLE.
008900 FD  SUMMARY-REPORT-FILE
009000     LABEL RECORDS ARE OMITTED
009100     RECORD CONTAINS 132 CHARACTERS.
009200 01  SUMMARY-PRINT-RECORD               PIC X(132).
009300
009400*    FILE STATUS BYTES, SWITCHES AND COUNTERS BELOW ARE ALL 77-
009500*    LEVEL PER DEPT. STANDARDS (TKT-1651) - NONE OF THEM IS PART
009600*    OF A REDEFINES OR AN OCCURS TABLE.
009700 WORKING-STORAGE SECTION.
009800*    NOTHING IN THIS SECTION IS SHARED WITH ANOTHER PROGRAM -
009900*    STK.SUMRPT DOES NOT CALL AND IS NOT CALLED BY ANY OTHER
010000*    STK PROGRAM.  IT ONLY READS THE FINISHED CLASS-WORK FILE.
010100*    I-O STATUS FOR THE INBOUND CLASS-WORK FILE.
010200 77  WS-CLASSWK-STATUS          PIC X(2)  VALUE SPACES.
010300     88  WS-CLASSWK-OK   VALUE '00'.
010400     88  WS-CLASSWK-EOF  VALUE '10'.
010500*    I-O STATUS FOR THE OUTBOUND SUMMARY REPORT.
010600 77  WS-SUMRPT-STATUS           PIC X(2)  VALUE SPACES.
010700     88  WS-SUMRPT-OK    VALUE '00'.
010800
010900*    SET TO 'Y' BY 210-READ-CLASS-WORK'S AT END CLAUSE - DRIVES
011000*    THE PERFORM ... UNTIL LOOP IN 000-MAIN-CONTROL.
011100 77  WS-END-OF-CLASS-WORK-SW    PIC X(1)  VALUE 'N'.
011200     88  WS-END-OF-CLASS-WORK VALUE 'Y'.
011300
011400*    TABLE SIZE CEILING.  RAISED PAST 500, WS-ST-NDX IS STILL ONLY
011500*    PIC S9(4) COMP, SO THE PIC WOULD ALSO NEED WIDENING - SEE THE
011600*    PROJ-0190 NOTE BELOW ON WS-STOCK-TABLE.
011700 77  WS-MAX-STOCKS              PIC S9(4)  COMP VALUE 500.
011800*    RUNNING COUNT OF TICKERS LOADED SO FAR - ALSO DOUBLES AS THE
011900*    UPPER BOUND FOR EVERY VARYING WS-ST-NDX LOOP BELOW ONCE
012000*    100-INITIALIZE HAS FINISHED READING.
012100 77  WS-STOCK-COUNT             PIC S9(4)  COMP VALUE ZERO.
012200
012300*****************************************************************
012400*    STOCK TABLE - ONE ENTRY PER TICKER, LOADED FROM CLASS-WORK
012500*    ON A SINGLE READ PASS.  CARRIES ENOUGH OF EACH STOCK'S
012600*    RATING RESULT TO DRIVE ALL THREE REPORT SECTIONS BELOW
012700*    WITHOUT RE-READING THE FILE.
012800*****************************************************************
012900 01  WS-STOCK-TABLE.
013000*    ONE ENTRY PER TICKER ON THE CLASS-WORK FILE, LOADED BY
013100*    200-LOAD-ONE-STOCK.  THE VALUE AND GROWTH GREAT/GOOD/TOTAL-
013200*    RATED COUNTS ARE CARRIED PER-TICKER SO 350-COMPUTE-STRENGTH
013300*    CAN BUILD THE 'RATED OF TOTAL' STRENGTH FIGURE FOR EACH ROW
013400*    WITHOUT GOING BACK TO THE CLASS-WORK RECORD.
013500     05  WS-STOCK-ENTRY OCCURS 500 TIMES
013600                        INDEXED BY WS-ST-NDX.
013700         10  WS-ST-TICKER               PIC X(8).
013800         10  WS-ST-PRICE                PIC 9(7)V99.
013900         10  WS-ST-VALUE-CLASS-CDE      PIC X(1).
014000*    SAME ONE-CHAR CLASSIFICATION CODE AS WS-ST-VALUE-CLASS-CDE
014100*    ABOVE, BUT SET BY THE GROWTH-SIDE RATING PASS IN STK.RATENG.
014200         10  WS-ST-GROWTH-CLASS-CDE     PIC X(1).
014300*    THESE SIX COUNTS ARE COPIED STRAIGHT FROM THE CLASS-WORK
014400*    RECORD BY 200-LOAD-ONE-STOCK - STK.SUMRPT NEVER RECOMPUTES
014500*    A RATING, ONLY DISPLAYS WHAT STK.RATCLC ALREADY DECIDED.
014600         10  WS-ST-VALUE-GREAT-CNT      PIC S9(4) COMP.
014700         10  WS-ST-VALUE-GOOD-CNT       PIC S9(4) COMP.
014800         10  WS-ST-VALUE-TOTAL-RATED    PIC S9(4) COMP.
014900         10  WS-ST-GROWTH-GREAT-CNT     PIC S9(4) COMP.
015000         10  WS-ST-GROWTH-GOOD-CNT      PIC S9(4) COMP.
015100*    GROWTH-SIDE COUNTERPARTS OF THE THREE VALUE-SIDE COUNTS
015200*    ABOVE - SAME MEANING, DIFFERENT RATING PASS.
015300         10  WS-ST-GROWTH-TOTAL-RATED   PIC S9(4) COMP.
015400     05  FILLER                     PIC X(1)  VALUE SPACE.
015500
015600*    350-COMPUTE-STRENGTH'S WORK FIELDS - RELOADED FOR EACH TABLE
015700*    ROW FROM EITHER THE VALUE OR THE GROWTH SIDE OF WS-STOCK-
015800*    ENTRY, DEPENDING ON WHICH SECTION IS CALLING.
015900 77  WS-SW-RATED-CNT            PIC S9(4)  COMP.
016000 77  WS-SW-TOTAL-CNT            PIC S9(4)  COMP.
016100 77  WS-SW-STRENGTH-PCT         PIC S9(3)V9(1).
016200
016300*    500-PRINT-DUAL-SECTION'S SCORING FIELDS - EACH SIDE SCORES
016400*    0/1/2 (SEE 510-PRINT-DUAL-STOCK-ROW), SUMMED INTO WS-DUAL-
016500*    SCORE UNLESS WS-EITHER-SIDE-ERROR IS SET.
016600 77  WS-VALUE-SCORE             PIC S9(1)  COMP.
016700 77  WS-GROWTH-SCORE            PIC S9(1)  COMP.
016800 77  WS-DUAL-SCORE              PIC S9(1)  COMP.
016900 77  WS-EITHER-ERROR-SW         PIC X(1).
017000     88  WS-EITHER-SIDE-ERROR VALUE 'Y'.
017100
017200*    CATEGORY ROLLUP CONTROL - SHARED BY BOTH MODES.
017300*    720-PRINT-CATEGORY-ROLLUP'S PARAMETER BLOCK - SET BY THE
017400*    CALLER (300 OR 400) BEFORE EACH CALL AND READ BY 721 AND 722
017500*    TO DECIDE WHICH SIDE OF WS-STOCK-ENTRY TO TEST.
017600 77  WS-CATG-MODE-SW            PIC X(1).
017700     88  WS-CATG-MODE-IS-VALUE VALUE 'V'.
017800     88  WS-CATG-MODE-IS-GROWTH VALUE 'G'.
017900 77  WS-CATG-TARGET-CDE         PIC X(1).
018000 77  WS-CATG-LABEL-TEXT         PIC X(26).
018100 77  WS-CATG-COUNT              PIC S9(4)  COMP.
018200 77  WS-CATG-LINE-MEMBER-CNT    PIC S9(4)  COMP.
018300 77  WS-CATG-LINES-PRINTED-CNT  PIC S9(4)  COMP.
018400 77  WS-CATG-SLOT-START         PIC S9(4)  COMP.
018500
018600*****************************************************************
018700*    PRINT LINE LAYOUTS
018800*****************************************************************
018900*    ONE TITLE LINE FOR EACH OF THE THREE REPORT SECTIONS - THE
019000*    TEXT ITSELF IS MOVED IN AT THE TOP OF 300, 400 AND 500.
019100 01  WS-SUMMARY-TITLE-LINE.
019200     05  WS-STL-TEXT                PIC X(60).
019300     05  FILLER                     PIC X(72) VALUE SPACES.
019400
019500*    COLUMN HEADINGS FOR THE VALUE AND GROWTH SUMMARY SECTIONS -
019600*    BOTH USE THIS SAME LAYOUT.
019700 01  WS-SUMMARY-COL-HEADER-LINE.
019800     05  FILLER                     PIC X(8)  VALUE 'TICKER'.
019900     05  FILLER                     PIC X(2)  VALUE SPACES.
020000     05  FILLER                     PIC X(26) VALUE 'CLASSIFICATION'.     
020100     05  FILLER                     PIC X(2)  VALUE SPACES.
020200     05  FILLER                     PIC X(12) VALUE 'PRICE'.
020300     05  FILLER                     PIC X(2)  VALUE SPACES.
020400     05  FILLER                     PIC X(15) VALUE 'STRENGTH'.
020500     05  FILLER                     PIC X(65) VALUE SPACES.
020600
020700*    ONE DETAIL ROW PER TICKER IN THE VALUE OR GROWTH SUMMARY -
020800*    TICKER, CLASSIFICATION TEXT, PRICE AND THE STRENGTH FIGURE
020900*    (RATED / TOTAL AS A PERCENT).
021000 01  WS-SUMMARY-STOCK-LINE.
021100     05  WS-SSL-TICKER              PIC X(8).
021200     05  FILLER                     PIC X(2)  VALUE SPACES.
021300     05  WS-SSL-CLASS               PIC X(26).
021400     05  FILLER                     PIC X(2)  VALUE SPACES.
021500*    ZERO-SUPPRESSED EDIT PICTURE - SAME STYLE STK.RPTBLD USES
021600*    FOR ITS PRICE LINE.
021700     05  WS-SSL-PRICE               PIC Z,ZZZ,ZZ9.99.
021800     05  FILLER                     PIC X(2)  VALUE SPACES.
021900     05  WS-SSL-R                   PIC ZZ9.
022000     05  FILLER                     PIC X(1)  VALUE '/'.
022100     05  WS-SSL-T                   PIC ZZ9.
022200     05  FILLER                     PIC X(2)  VALUE ' ('.
022300     05  WS-SSL-PCT                 PIC ZZ9.9.
022400     05  FILLER                     PIC X(2)  VALUE '%)'.
022500     05  FILLER                     PIC X(62) VALUE SPACES.
022600*    RAW 132-BYTE VIEW OF THE STOCK ROW ABOVE - LETS A ONE-OFF
022700*    DEBUGGING DISPLAY SHOW THE WHOLE BUILT LINE IN ONE SHOT
022800*    INSTEAD OF FIELD BY FIELD.
022900 01  WS-SUMMARY-STOCK-LINE-RAW REDEFINES WS-SUMMARY-STOCK-LINE.
023000     05  FILLER                     PIC X(132).
023100
023200
023300*    FIRST LINE OF A CATEGORY ROLLUP - LABEL, MEMBER COUNT AND UP
023400*    TO 11 TICKERS.  SEE 720-PRINT-CATEGORY-ROLLUP.
023500 01  WS-CATEGORY-LINE.
023600     05  WS-CATL-NAME               PIC X(26).
023700     05  FILLER                     PIC X(1)  VALUE '('.
023800*    MEMBER COUNT SHOWN IN PARENTHESES AFTER THE LABEL, E.G.
023900*    'GREAT BUY (14):'.
024000     05  WS-CATL-COUNT              PIC ZZ9.
024100     05  FILLER                     PIC X(2)  VALUE '):'.
024200     05  FILLER                     PIC X(1)  VALUE SPACE.
024300     05  WS-CATL-TICKERS            PIC X(99).
024400
024500*    RAW 132-BYTE VIEW OF THE CATEGORY LINE ABOVE - SAME
024600*    PURPOSE AS THE REDEFINES ON THE STOCK ROW.
024700 01  WS-CATEGORY-LINE-RAW REDEFINES WS-CATEGORY-LINE.
024800     05  FILLER                     PIC X(132).
024900
025000*    CONTINUATION LINE FOR A CATEGORY ROLLUP THAT RAN PAST 11
025100*    TICKERS - INDENTED UNDER THE LABEL, TKT-1187.
025200 01  WS-CATEGORY-CONT-LINE.
025300     05  FILLER                     PIC X(33) VALUE SPACES.
025400*    SAME WIDTH AND SLOT LAYOUT AS WS-CATL-TICKERS ABOVE SO 722
025500*    CAN ADDRESS EITHER ONE BY THE SAME COMPUTED SLOT OFFSET.
025600     05  WS-CATLC-TICKERS           PIC X(99).
025700
025800*    COLUMN HEADINGS FOR THE DUAL-ANALYSIS SECTION.
025900 01  WS-DUAL-COL-HEADER-LINE.
026000     05  FILLER                     PIC X(8)  VALUE 'TICKER'.
026100     05  FILLER                     PIC X(2)  VALUE SPACES.
026200     05  FILLER                     PIC X(26) VALUE 'VALUE RATING'.       
026300     05  FILLER                     PIC X(2)  VALUE SPACES.
026400     05  FILLER                     PIC X(26) VALUE 'GROWTH RATING'.      
026500     05  FILLER                     PIC X(2)  VALUE SPACES.
026600     05  FILLER                     PIC X(15) VALUE 'OVERALL'.
026700     05  FILLER                     PIC X(51) VALUE SPACES.
026800
026900*    ONE DETAIL ROW PER TICKER IN THE DUAL-ANALYSIS SECTION -
027000*    TICKER, VALUE RATING TEXT, GROWTH RATING TEXT AND THE
027100*    COMBINED OVERALL RECOMMENDATION.
027200 01  WS-DUAL-STOCK-LINE.
027300     05  WS-DSL-TICKER              PIC X(8).
027400     05  FILLER                     PIC X(2)  VALUE SPACES.
027500     05  WS-DSL-VALUE-RATING        PIC X(26).
027600     05  FILLER                     PIC X(2)  VALUE SPACES.
027700     05  WS-DSL-GROWTH-RATING       PIC X(26).
027800     05  FILLER                     PIC X(2)  VALUE SPACES.
027900*    WIDEST VALUE IS 'MODERATE BUY' - 15 BYTES COVERS ALL FOUR
028000*    OVERALL TEXTS PLUS 'N/A'.
028100     05  WS-DSL-OVERALL             PIC X(15).
028200     05  FILLER                     PIC X(51) VALUE SPACES.
028300*    RAW 132-BYTE VIEW OF THE DUAL ROW ABOVE - SAME PURPOSE
028400*    AS THE OTHER TWO RAW REDEFINES IN THIS PROGRAM.
028500 01  WS-DUAL-STOCK-LINE-RAW REDEFINES WS-DUAL-STOCK-LINE.
028600     05  FILLER                     PIC X(132).
028700
028800
028900*    PARAGRAPH NUMBERING FOLLOWS DEPT. CONVENTION - 0XX IS MAIN
029000*    LINE CONTROL, 1XX/2XX ARE SETUP AND TABLE LOAD, 3XX/4XX ARE
029100*    THE VALUE AND GROWTH SUMMARY SECTIONS, 5XX IS THE DUAL-
029200*    ANALYSIS SECTION, 7XX IS THE SHARED CATEGORY ROLLUP, AND
029300*    9XX IS CLEANUP AND ABEND HANDLING.
029400 PROCEDURE DIVISION.
029500*    PARAGRAPH NUMBERS FOLLOW THE USUAL STK CONVENTION - 0XX
029600*    MAIN CONTROL, 1XX/2XX SETUP AND LOAD, 3XX/4XX/5XX ONE
029700*    RANGE PER REPORT SECTION, 7XX SHARED CATEGORY ROLLUP,
029800*    9XX CLEANUP AND ABEND.
029900*    PURPOSE - TOP-LEVEL SEQUENCE: LOAD THE STOCK TABLE ONCE,
030000*    THEN DRIVE ALL THREE REPORT SECTIONS FROM IT.
030100*    INPUT  - NONE.
030200*    OUTPUT - NONE (DELEGATES TO THE PARAGRAPHS BELOW).
030300*    PURPOSE - TOP-LEVEL FLOW: LOAD THE TABLE ONCE, THEN PRINT
030400*    ALL THREE REPORT SECTIONS FROM IT.
030500 000-MAIN-CONTROL.
030600     PERFORM 100-INITIALIZE
030700        THRU 100-EXIT
030800
030900*    LOOP RUNS UNTIL 210-READ-CLASS-WORK SETS THE END SWITCH -
031000*    EVERY TICKER ON THE FILE ENDS UP IN WS-STOCK-TABLE BEFORE
031100*    ANY REPORT SECTION BELOW STARTS PRINTING.
031200     PERFORM 200-LOAD-ONE-STOCK
031300        THRU 200-EXIT
031400       UNTIL WS-END-OF-CLASS-WORK
031500
031600*    THE THREE REPORT SECTIONS BELOW ALL READ THE SAME COMPLETED
031700*    WS-STOCK-TABLE - NONE OF THEM TOUCHES CLASS-WORK-FILE AGAIN.
031800     PERFORM 300-PRINT-VALUE-SECTION
031900        THRU 300-EXIT
032000
032100*    GROWTH SECTION MIRRORS THE VALUE SECTION JUST FINISHED -
032200*    SAME TABLE, DIFFERENT CLASSIFICATION COLUMN AND HEADINGS.
032300     PERFORM 400-PRINT-GROWTH-SECTION
032400        THRU 400-EXIT
032500
032600*    THIRD AND LAST OF THE THREE REPORT SECTIONS - THIS ONE READS
032700*    BOTH CLASSIFICATION COLUMNS TOGETHER PER STOCK.
032800     PERFORM 500-PRINT-DUAL-SECTION
032900        THRU 500-EXIT
033000
033100     PERFORM 900-TERMINATE
033200        THRU 900-EXIT
033300
033400     STOP RUN.
033500
033600*    PURPOSE - OPEN BOTH FILES AND PRIME THE READ.
033700*    INPUT  - CLASS-WORK-FILE, SUMMARY-REPORT-FILE (OPEN ONLY).
033800*    OUTPUT - NONE.
033900 100-INITIALIZE.
034000     OPEN INPUT  CLASS-WORK-FILE
034100*    OPEN FAILURE ON EITHER FILE IS FATAL - NO PARTIAL REPORT IS
034200*    EVER WRITTEN.
034300     IF NOT WS-CLASSWK-OK
034400         DISPLAY 'STK.SUMRPT - CLASS-WORK OPEN FAILED, '
034500                 'STATUS ' WS-CLASSWK-STATUS
034600         GO TO 950-ABEND-FILE-ERROR
034700     END-IF
034800
034900*    OPENED SECOND SO A BAD CLASS-WORK OPEN NEVER LEAVES AN
035000*    EMPTY SUMMARY-REPORT-FILE BEHIND ON DISK.
035100     OPEN OUTPUT SUMMARY-REPORT-FILE
035200     IF NOT WS-SUMRPT-OK
035300         DISPLAY 'STK.SUMRPT - SUMMARY-REPORT OPEN FAILED, '
035400                 'STATUS ' WS-SUMRPT-STATUS
035500         GO TO 950-ABEND-FILE-ERROR
035600     END-IF
035700
035800     PERFORM 210-READ-CLASS-WORK
035900        THRU 210-EXIT.
036000 100-EXIT.
036100     EXIT.
036200
036300*    PURPOSE - READ ONE CLASS-WORK RECORD; SET THE END SWITCH
036400*    ON END OF FILE.  SHARED BY 100-INITIALIZE'S PRIMING READ AND
036500*    200-LOAD-ONE-STOCK'S END-OF-PARAGRAPH READ-AHEAD.
036600*    ON END, SET THE SWITCH ONLY - DO NOT TOUCH WS-STOCK-COUNT
036700*    HERE, THE CALLING PARAGRAPH OWNS THAT.
036800 210-READ-CLASS-WORK.
036900*    STANDARD SEQUENTIAL READ - CLASS-WORK-FILE HAS NO KEY,
037000*    RECORDS ARRIVE IN WHATEVER ORDER THE UPSTREAM JOB WROTE
037100*    THEM.
037200     READ CLASS-WORK-FILE
037300         AT END
037400             SET WS-END-OF-CLASS-WORK TO TRUE
037500     END-READ.
037600 210-EXIT.
037700     EXIT.
037800
037900*    NOTE 03/09/90 (TO) - RUN ABENDS RATHER THAN SILENTLY
038000*    DROPPING TICKERS IF THE FEED EXCEEDS THE TABLE SIZE.
038100*    PURPOSE - APPEND ONE CLASS-WORK RECORD TO WS-STOCK-TABLE
038200*    AND READ THE NEXT ONE AHEAD.
038300*    INPUT  - THE CURRENT CLASS-WORK RECORD.
038400*    OUTPUT - ONE MORE ENTRY IN WS-STOCK-TABLE.
038500*    PURPOSE - COPY ONE CLASS-WORK RECORD INTO THE NEXT FREE
038600*    WS-STOCK-TABLE SLOT, THEN READ AHEAD FOR THE NEXT PASS.
038700 200-LOAD-ONE-STOCK.
038800     ADD 1 TO WS-STOCK-COUNT
038900*    OVERFLOW CHECK RUNS BEFORE THE NEW ENTRY IS TOUCHED - NO
039000*    PARTIAL ROW IS EVER WRITTEN TO THE TABLE ON OVERFLOW.
039100     IF WS-STOCK-COUNT > WS-MAX-STOCKS
039200         DISPLAY 'STK.SUMRPT - STOCK TABLE FULL AT '
039300                 WS-MAX-STOCKS ' ENTRIES - RAISE WS-MAX-STOCKS'
039400         GO TO 950-ABEND-FILE-ERROR
039500     END-IF
039600
039700*    WS-ST-NDX POINTS AT THE NEW SLOT FOR THE REST OF THIS
039800*    PARAGRAPH - THE NINE FIELD MOVES BELOW ARE A STRAIGHT COPY
039900*    FROM THE CLASS-WORK RECORD, ONE FIELD AT A TIME BECAUSE THE
040000*    CLASS-WORK LAYOUT AND THE TABLE ENTRY LAYOUT DON'T LINE UP
040100*    BYTE FOR BYTE.
040200     SET WS-ST-NDX TO WS-STOCK-COUNT
040300     MOVE CW-TICKER              TO WS-ST-TICKER(WS-ST-NDX)
040400     MOVE CW-CURRENT-PRICE       TO WS-ST-PRICE(WS-ST-NDX)
040500     MOVE CW-VALUE-CLASS-CDE     TO WS-ST-VALUE-CLASS-CDE(WS-ST-NDX)      
040600     MOVE CW-GROWTH-CLASS-CDE    TO WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX)     
040700     MOVE CW-VALUE-GREAT-CNT     TO WS-ST-VALUE-GREAT-CNT(WS-ST-NDX)      
040800     MOVE CW-VALUE-GOOD-CNT      TO WS-ST-VALUE-GOOD-CNT(WS-ST-NDX)       
040900     MOVE CW-VALUE-TOTAL-RATED   TO WS-ST-VALUE-TOTAL-RATED(WS-ST-NDX)    
041000     MOVE CW-GROWTH-GREAT-CNT    TO WS-ST-GROWTH-GREAT-CNT(WS-ST-NDX)     
041100     MOVE CW-GROWTH-GOOD-CNT     TO WS-ST-GROWTH-GOOD-CNT(WS-ST-NDX)      
041200     MOVE CW-GROWTH-TOTAL-RATED
041300                          TO WS-ST-GROWTH-TOTAL-RATED(WS-ST-NDX)
041400
041500*    READ-AHEAD PATTERN - THE RECORD JUST LOADED WAS ALREADY
041600*    ON HAND FROM THE PRIOR CALL; THIS READ FETCHES THE NEXT
041700*    ONE FOR THE FOLLOWING PASS THROUGH THE LOOP.
041800     PERFORM 210-READ-CLASS-WORK
041900        THRU 210-EXIT.
042000 200-EXIT.
042100     EXIT.
042200
042300*****************************************************************
042400*    VALUE PERSPECTIVE SECTION
042500*****************************************************************
042600*    PURPOSE - PRINT THE VALUE PERSPECTIVE SUMMARY: TITLE,
042700*    COLUMN HEADINGS, ONE ROW PER TICKER, THEN THE FOUR VALUE
042800*    CATEGORY ROLLUPS (GREAT/GOOD/NO BUY/ERROR).
042900*    INPUT  - WS-STOCK-TABLE.
043000*    OUTPUT - SUMMARY-REPORT-FILE.
043100 300-PRINT-VALUE-SECTION.
043200*    TITLE, THEN COLUMN HEADINGS, THEN ONE ROW PER TICKER.
043300     MOVE 'MULTIPLE STOCK ANALYSIS SUMMARY (VALUE PERSPECTIVE)'
043400                                       TO WS-STL-TEXT
043500     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-TITLE-LINE
043600         AFTER ADVANCING TOP-OF-FORM
043700     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-COL-HEADER-LINE
043800         AFTER ADVANCING 2 LINES
043900
044000*    ONE PASS OVER THE WHOLE TABLE PRINTS EVERY TICKER'S VALUE
044100*    ROW IN LOAD ORDER (NOT SORTED - CLASS-WORK ORDER IS TICKER
044200*    ORDER FROM THE UPSTREAM FEED).
044300     PERFORM 310-PRINT-VALUE-STOCK-ROW
044400        THRU 310-EXIT
044500       VARYING WS-ST-NDX FROM 1 BY 1 UNTIL WS-ST-NDX > WS-STOCK-COUNT     
044600
044700*    FOUR CALLS BELOW COVER THE FOUR VALUE CLASSIFICATION CODES -
044800*    GREAT BUY, GOOD BUY, NO BUY AND THE INSUFFICIENT-DATA/ERROR
044900*    CODE '9' SET BY STK.RATCLC.CBL WHEN A TICKER CAN'T BE RATED.
045000     SET WS-CATG-MODE-IS-VALUE TO TRUE
045100     MOVE '1' TO WS-CATG-TARGET-CDE
045200     MOVE 'GREAT BUY' TO WS-CATG-LABEL-TEXT
045300*    FOURTH PASS OVER THE SAME IN-MEMORY TABLE - ONE CALL PER
045400*    ROLLUP CATEGORY, DRIVEN BY WS-CATG-TARGET-CDE.
045500     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
045600
045700*    SAME PATTERN REPEATED FOR THE REMAINING THREE VALUE
045800*    CATEGORIES - SET THE TARGET CODE AND LABEL, THEN CALL 720.
045900     MOVE '2' TO WS-CATG-TARGET-CDE
046000     MOVE 'GOOD BUY' TO WS-CATG-LABEL-TEXT
046100     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
046200
046300     MOVE '3' TO WS-CATG-TARGET-CDE
046400     MOVE 'NO BUY' TO WS-CATG-LABEL-TEXT
046500     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
046600
046700     MOVE '9' TO WS-CATG-TARGET-CDE
046800     MOVE 'ERROR' TO WS-CATG-LABEL-TEXT
046900     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT.
047000 300-EXIT.
047100     EXIT.
047200
047300*    PURPOSE - FORMAT AND WRITE ONE VALUE-SIDE DETAIL ROW.
047400*    INPUT  - WS-STOCK-ENTRY(WS-ST-NDX), VALUE SIDE ONLY.
047500*    OUTPUT - ONE LINE ON SUMMARY-REPORT-FILE.
047600 310-PRINT-VALUE-STOCK-ROW.
047700     MOVE WS-ST-TICKER(WS-ST-NDX)  TO WS-SSL-TICKER
047800     MOVE WS-ST-PRICE(WS-ST-NDX)   TO WS-SSL-PRICE
047900
048000*    SAME FOUR-WAY CLASSIFICATION TEXT USED IN 720'S LABELS.
048100*    SCORING: GREAT=2, GOOD=1, NO BUY=0.  UNRATED SETS THE ERROR
048200*    SWITCH INSTEAD OF SCORING ZERO, SO A NEVER-RATED TICKER
048300*    DOESN'T LOOK LIKE A CONFIRMED NO-BUY.
048400     EVALUATE WS-ST-VALUE-CLASS-CDE(WS-ST-NDX)
048500         WHEN '1'  MOVE 'GREAT BUY'          TO WS-SSL-CLASS
048600         WHEN '2'  MOVE 'GOOD BUY'            TO WS-SSL-CLASS
048700         WHEN '3'  MOVE 'NO BUY'              TO WS-SSL-CLASS
048800         WHEN OTHER MOVE 'INSUFFICIENT DATA'  TO WS-SSL-CLASS
048900     END-EVALUATE
049000
049100*    GREAT + GOOD = 'RATED' FOR STRENGTH PURPOSES - NO BUY
049200*    TICKERS COUNT TOWARD THE TOTAL BUT NOT TOWARD RATED.
049300     MOVE WS-ST-VALUE-GREAT-CNT(WS-ST-NDX)   TO WS-SW-RATED-CNT
049400     ADD  WS-ST-VALUE-GOOD-CNT(WS-ST-NDX)    TO WS-SW-RATED-CNT
049500     MOVE WS-ST-VALUE-TOTAL-RATED(WS-ST-NDX) TO WS-SW-TOTAL-CNT
049600     PERFORM 350-COMPUTE-STRENGTH THRU 350-EXIT
049700
049800     MOVE WS-SW-RATED-CNT      TO WS-SSL-R
049900     MOVE WS-SW-TOTAL-CNT      TO WS-SSL-T
050000     MOVE WS-SW-STRENGTH-PCT   TO WS-SSL-PCT
050100
050200*    ONE LINE PER TICKER - NO PAGE BREAK LOGIC HERE, THE WHOLE
050300*    VALUE SECTION IS ONE CONTINUOUS BLOCK ON THE REPORT.
050400     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-STOCK-LINE
050500         AFTER ADVANCING 1 LINES.
050600 310-EXIT.
050700     EXIT.
050800
050900*****************************************************************
051000*    GROWTH/MOMENTUM PERSPECTIVE SECTION - ADDED PROJ-0190
051100*****************************************************************
051200*    PURPOSE - SAME AS 300-PRINT-VALUE-SECTION BUT FOR THE
051300*    GROWTH/MOMENTUM SIDE - ADDED PROJ-0190.
051400*    INPUT  - WS-STOCK-TABLE.
051500*    OUTPUT - SUMMARY-REPORT-FILE.
051600 400-PRINT-GROWTH-SECTION.
051700     MOVE
051800*    LITERAL SPLIT ACROSS TWO MOVE LINES - IT RUNS PAST
051900*    COLUMN 72 ON ONE LINE.
052000       'MULTIPLE STOCK ANALYSIS SUMMARY (GROWTH/MOMENTUM PERSPECT'
052100       'IVE)' TO WS-STL-TEXT
052200     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-TITLE-LINE
052300         AFTER ADVANCING TOP-OF-FORM
052400     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-COL-HEADER-LINE
052500         AFTER ADVANCING 2 LINES
052600
052700     PERFORM 410-PRINT-GROWTH-STOCK-ROW
052800        THRU 410-EXIT
052900       VARYING WS-ST-NDX FROM 1 BY 1 UNTIL WS-ST-NDX > WS-STOCK-COUNT     
053000
053100*    SAME FOUR ROLLUPS AS 300, GROWTH SIDE THIS TIME.
053200     SET WS-CATG-MODE-IS-GROWTH TO TRUE
053300     MOVE '1' TO WS-CATG-TARGET-CDE
053400     MOVE 'GREAT GROWTH OPPORTUNITY' TO WS-CATG-LABEL-TEXT
053500     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
053600
053700*    SAME FOUR-CATEGORY PATTERN AS THE VALUE SECTION ABOVE.
053800     MOVE '2' TO WS-CATG-TARGET-CDE
053900     MOVE 'GOOD GROWTH OPPORTUNITY' TO WS-CATG-LABEL-TEXT
054000     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
054100
054200     MOVE '3' TO WS-CATG-TARGET-CDE
054300     MOVE 'POOR GROWTH OPPORTUNITY' TO WS-CATG-LABEL-TEXT
054400     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT
054500
054600     MOVE '9' TO WS-CATG-TARGET-CDE
054700     MOVE 'ERROR' TO WS-CATG-LABEL-TEXT
054800     PERFORM 720-PRINT-CATEGORY-ROLLUP THRU 720-EXIT.
054900 400-EXIT.
055000     EXIT.
055100
055200*    PURPOSE - FORMAT AND WRITE ONE GROWTH-SIDE DETAIL ROW.
055300*    INPUT  - WS-STOCK-ENTRY(WS-ST-NDX), GROWTH SIDE ONLY.
055400*    OUTPUT - ONE LINE ON SUMMARY-REPORT-FILE.
055500 410-PRINT-GROWTH-STOCK-ROW.
055600     MOVE WS-ST-TICKER(WS-ST-NDX)  TO WS-SSL-TICKER
055700     MOVE WS-ST-PRICE(WS-ST-NDX)   TO WS-SSL-PRICE
055800
055900*    GROWTH-SIDE COUNTERPART OF 310'S CLASSIFICATION TEXT.
056000*    SAME SCORING RULE, GROWTH SIDE.
056100     EVALUATE WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX)
056200         WHEN '1'  MOVE 'GREAT GROWTH OPPORTUNITY' TO WS-SSL-CLASS
056300         WHEN '2'  MOVE 'GOOD GROWTH OPPORTUNITY'  TO WS-SSL-CLASS
056400         WHEN '3'  MOVE 'POOR GROWTH OPPORTUNITY'  TO WS-SSL-CLASS
056500         WHEN OTHER MOVE 'INSUFFICIENT DATA'       TO WS-SSL-CLASS
056600     END-EVALUATE
056700
056800*    SAME GREAT+GOOD-IS-RATED RULE AS 310, GROWTH SIDE.
056900     MOVE WS-ST-GROWTH-GREAT-CNT(WS-ST-NDX)   TO WS-SW-RATED-CNT
057000     ADD  WS-ST-GROWTH-GOOD-CNT(WS-ST-NDX)    TO WS-SW-RATED-CNT
057100     MOVE WS-ST-GROWTH-TOTAL-RATED(WS-ST-NDX) TO WS-SW-TOTAL-CNT
057200     PERFORM 350-COMPUTE-STRENGTH THRU 350-EXIT
057300
057400     MOVE WS-SW-RATED-CNT      TO WS-SSL-R
057500     MOVE WS-SW-TOTAL-CNT      TO WS-SSL-T
057600     MOVE WS-SW-STRENGTH-PCT   TO WS-SSL-PCT
057700
057800     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-STOCK-LINE
057900         AFTER ADVANCING 1 LINES.
058000 410-EXIT.
058100     EXIT.
058200
058300*    PURPOSE - TURN A RATED/TOTAL COUNT PAIR INTO A ROUNDED
058400*    PERCENT.  ZERO TOTAL IS GUARDED SO THIS NEVER DIVIDES BY
058500*    ZERO.  SHARED BY 310 AND 410 - WS-SW-RATED-CNT AND WS-SW-
058600*    TOTAL-CNT ARE LOADED BY THE CALLER BEFORE THE PERFORM.
058700* 11/14/91   RJT   NOTE - CALLED FROM BOTH 310 AND 410 SO THE
058800*                  STRENGTH FIGURE IS COMPUTED THE SAME WAY ON
058900*                  BOTH THE VALUE AND GROWTH ROWS.  DO NOT FORK
059000*                  THIS INTO TWO COPIES.
059100 350-COMPUTE-STRENGTH.
059200*    A TICKER WITH NO RATED HISTORY ON EITHER SIDE SHOWS 0.0%
059300*    RATHER THAN ABENDING ON A ZERO DIVISOR.
059400     IF WS-SW-TOTAL-CNT = ZERO
059500         MOVE ZERO TO WS-SW-STRENGTH-PCT
059600     ELSE
059700         COMPUTE WS-SW-STRENGTH-PCT ROUNDED =
059800             WS-SW-RATED-CNT / WS-SW-TOTAL-CNT * 100
059900     END-IF.
060000 350-EXIT.
060100     EXIT.
060200
060300*****************************************************************
060400*    CATEGORY ROLLUP - SHARED BY VALUE AND GROWTH SECTIONS.
060500*    TICKERS WRAP ONTO CONTINUATION LINES 11 TO A LINE.
060600*****************************************************************
060700*    PURPOSE - PRINT ONE CATEGORY ROLLUP LINE (PLUS CONTINUATION
060800*    LINES) LISTING EVERY TICKER MATCHING WS-CATG-TARGET-CDE ON
060900*    THE SIDE SELECTED BY WS-CATG-MODE-SW.  CALLED FOUR TIMES
061000*    EACH FROM 300 AND 400 - ONCE PER CLASSIFICATION CODE.
061100*    INPUT  - WS-STOCK-TABLE, WS-CATG-MODE-SW, WS-CATG-TARGET-CDE,
061200*             WS-CATG-LABEL-TEXT (ALL SET BY THE CALLER).
061300*    OUTPUT - ONE OR MORE LINES ON SUMMARY-REPORT-FILE, OR NONE
061400*             IF NO TICKER MATCHES.
061500 720-PRINT-CATEGORY-ROLLUP.
061600*    720 ALWAYS DOES A COUNTING PASS FIRST - IF NOTHING MATCHES,
061700*    NOTHING PRINTS AT ALL FOR THIS CATEGORY.
061800     MOVE ZERO TO WS-CATG-COUNT
061900     PERFORM 721-COUNT-CATEGORY-MEMBERS
062000        THRU 721-EXIT
062100       VARYING WS-ST-NDX FROM 1 BY 1 UNTIL WS-ST-NDX > WS-STOCK-COUNT     
062200
062300*    LABEL AND COUNT ARE MOVED ONCE, THEN 722 FILLS IN THE
062400*    TICKER SLOTS ON A SECOND PASS OVER THE TABLE.
062500     IF WS-CATG-COUNT > ZERO
062600         MOVE WS-CATG-LABEL-TEXT TO WS-CATL-NAME
062700         MOVE WS-CATG-COUNT      TO WS-CATL-COUNT
062800         MOVE SPACES             TO WS-CATL-TICKERS
062900         MOVE SPACES             TO WS-CATEGORY-CONT-LINE
063000         MOVE ZERO               TO WS-CATG-LINE-MEMBER-CNT
063100         MOVE ZERO               TO WS-CATG-LINES-PRINTED-CNT
063200
063300         PERFORM 722-PLACE-CATEGORY-TICKER
063400            THRU 722-EXIT
063500           VARYING WS-ST-NDX FROM 1 BY 1
063600             UNTIL WS-ST-NDX > WS-STOCK-COUNT
063700
063800*    FINAL PARTIAL LINE (FEWER THAN 11 TICKERS) STILL NEEDS ITS
063900*    OWN FLUSH - 722 ONLY FLUSHES ON EXACTLY 11.
064000         IF WS-CATG-LINE-MEMBER-CNT > ZERO
064100             PERFORM 723-FLUSH-CATEGORY-LINE THRU 723-EXIT
064200         END-IF
064300     END-IF.
064400 720-EXIT.
064500     EXIT.
064600
064700*    PURPOSE - TALLY HOW MANY TICKERS MATCH THE TARGET CODE SO
064800*    720 CAN DECIDE WHETHER TO PRINT ANYTHING AT ALL AND WHAT
064900*    COUNT TO SHOW IN THE LABEL.
065000*    TALLIES WS-CATG-COUNT ONLY - THE TICKER TEXT ITSELF IS
065100*    PLACED SEPARATELY BY 722 ON THE SECOND PASS.
065200 721-COUNT-CATEGORY-MEMBERS.
065300*    MODE SWITCH PICKS WHICH SIDE OF THE TABLE ENTRY TO TEST -
065400*    SET ONCE BY THE CALLER (300 OR 400) BEFORE EACH OF THE FOUR
065500*    720 CALLS.
065600     IF WS-CATG-MODE-IS-VALUE
065700         IF WS-ST-VALUE-CLASS-CDE(WS-ST-NDX) = WS-CATG-TARGET-CDE
065800             ADD 1 TO WS-CATG-COUNT
065900         END-IF
066000     ELSE
066100         IF WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX) = WS-CATG-TARGET-CDE
066200             ADD 1 TO WS-CATG-COUNT
066300         END-IF
066400     END-IF.
066500 721-EXIT.
066600     EXIT.
066700
066800*    PURPOSE - PLACE ONE MATCHING TICKER INTO THE NEXT 9-BYTE
066900*    SLOT ON THE CURRENT LINE (CATEGORY LINE OR CONTINUATION
067000*    LINE), FLUSHING AND STARTING A NEW LINE EVERY 11 TICKERS -
067100*    TKT-1187.  WS-CATG-SLOT-START IS RECOMPUTED FOR EACH TICKER
067200*    RATHER THAN CARRIED FORWARD, SO A PARTIAL LAST LINE IS NEVER
067300*    LEFT MISALIGNED.
067400*    RUNS ONLY ON THE SECOND PASS, AFTER WS-CATG-COUNT IS
067500*    ALREADY KNOWN FROM 721.
067600 722-PLACE-CATEGORY-TICKER.
067700*    SAME MODE TEST AS 721, REPEATED HERE RATHER THAN PASSED
067800*    DOWN, SINCE 722 IS PERFORMED VARYING AND CAN'T TAKE
067900*    PARAMETERS OF ITS OWN.
068000     IF (WS-CATG-MODE-IS-VALUE AND
068100            WS-ST-VALUE-CLASS-CDE(WS-ST-NDX) = WS-CATG-TARGET-CDE)
068200        OR (WS-CATG-MODE-IS-GROWTH AND
068300            WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX) = WS-CATG-TARGET-CDE)       
068400         ADD 1 TO WS-CATG-LINE-MEMBER-CNT
068500*    9-BYTE SLOTS: 8 FOR THE TICKER, 1 FOR THE GAP TO THE NEXT
068600*    ONE.  SLOT 1 STARTS AT POSITION 1, SLOT 2 AT 10, AND SO ON.
068700         COMPUTE WS-CATG-SLOT-START =
068800             ((WS-CATG-LINE-MEMBER-CNT - 1) * 9) + 1
068900         IF WS-CATG-LINES-PRINTED-CNT = ZERO
069000             MOVE WS-ST-TICKER(WS-ST-NDX)
069100                 TO WS-CATL-TICKERS(WS-CATG-SLOT-START:8)
069200         ELSE
069300             MOVE WS-ST-TICKER(WS-ST-NDX)
069400                 TO WS-CATLC-TICKERS(WS-CATG-SLOT-START:8)
069500         END-IF
069600*    11 TICKERS AT 9 BYTES EACH IS 99 BYTES - EXACTLY THE WIDTH
069700*    OF WS-CATL-TICKERS AND WS-CATLC-TICKERS.
069800         IF WS-CATG-LINE-MEMBER-CNT = 11
069900             PERFORM 723-FLUSH-CATEGORY-LINE THRU 723-EXIT
070000         END-IF
070100     END-IF.
070200 722-EXIT.
070300     EXIT.
070400
070500*    PURPOSE - WRITE THE CATEGORY LINE (FIRST TIME) OR A
070600*    CONTINUATION LINE (SUBSEQUENT TIMES) AND RESET THE PER-LINE
070700*    MEMBER COUNT FOR THE NEXT BATCH OF TICKERS.
070800*    WRITES WHATEVER IS CURRENTLY BUILT IN WS-CATEGORY-LINE OR
070900*    WS-CATEGORY-CONT-LINE, THEN CLEARS BOTH FOR THE NEXT CALL.
071000 723-FLUSH-CATEGORY-LINE.
071100*    FIRST LINE OF A CATEGORY USES WS-CATEGORY-LINE (HAS THE
071200*    LABEL AND COUNT); EVERY LINE AFTER THAT USES THE PLAIN
071300*    WS-CATEGORY-CONT-LINE.
071400     IF WS-CATG-LINES-PRINTED-CNT = ZERO
071500         WRITE SUMMARY-PRINT-RECORD FROM WS-CATEGORY-LINE
071600             AFTER ADVANCING 1 LINES
071700     ELSE
071800         WRITE SUMMARY-PRINT-RECORD FROM WS-CATEGORY-CONT-LINE
071900             AFTER ADVANCING 1 LINES
072000     END-IF
072100     ADD 1 TO WS-CATG-LINES-PRINTED-CNT
072200     MOVE ZERO   TO WS-CATG-LINE-MEMBER-CNT
072300     MOVE SPACES TO WS-CATEGORY-CONT-LINE.
072400 723-EXIT.
072500     EXIT.
072600
072700*****************************************************************
072800*    DUAL-ANALYSIS SECTION - ADDED PROJ-0190, 02/23/90 (TO)
072900*****************************************************************
073000*    PURPOSE - PRINT THE COMBINED DUAL-ANALYSIS TABLE - ONE ROW
073100*    PER TICKER SHOWING BOTH RATINGS AND THE OVERALL CALL.
073200*    ADDED PROJ-0190, 02/23/90 (TO).
073300*    INPUT  - WS-STOCK-TABLE.
073400*    OUTPUT - SUMMARY-REPORT-FILE.  UNLIKE 300/400, THIS SECTION
073500*             HAS NO CATEGORY ROLLUP OF ITS OWN.
073600 500-PRINT-DUAL-SECTION.
073700     MOVE 'DUAL ANALYSIS SUMMARY' TO WS-STL-TEXT
073800     WRITE SUMMARY-PRINT-RECORD FROM WS-SUMMARY-TITLE-LINE
073900         AFTER ADVANCING TOP-OF-FORM
074000     WRITE SUMMARY-PRINT-RECORD FROM WS-DUAL-COL-HEADER-LINE
074100         AFTER ADVANCING 2 LINES
074200
074300     PERFORM 510-PRINT-DUAL-STOCK-ROW
074400        THRU 510-EXIT
074500       VARYING WS-ST-NDX FROM 1 BY 1 UNTIL WS-ST-NDX > WS-STOCK-COUNT.    
074600 500-EXIT.
074700     EXIT.
074800
074900*    NOTE 02/23/90 (TO) - EITHER SIDE INSUFFICIENT MEANS THE
075000*    OVERALL RECOMMENDATION IS N/A, NOT JUST A LOW SCORE.
075100*    PURPOSE - SCORE BOTH SIDES OF ONE TICKER AND FORMAT THE
075200*    COMBINED ROW.  SEE THE NOTE ABOVE ON THE INSUFFICIENT-DATA
075300*    SHORT CIRCUIT.
075400*    PURPOSE - FORMAT AND WRITE ONE DUAL-ANALYSIS DETAIL ROW,
075500*    COMBINING BOTH CLASSIFICATION COLUMNS FOR ONE TICKER.
075600 510-PRINT-DUAL-STOCK-ROW.
075700     MOVE WS-ST-TICKER(WS-ST-NDX) TO WS-DSL-TICKER
075800*    RESET PER TICKER - AN ERROR ON A PRIOR ROW MUST NOT LEAK
075900*    INTO THE NEXT ONE.
076000     MOVE 'N' TO WS-EITHER-ERROR-SW
076100     MOVE ZERO TO WS-VALUE-SCORE
076200     MOVE ZERO TO WS-GROWTH-SCORE
076300
076400     EVALUATE WS-ST-VALUE-CLASS-CDE(WS-ST-NDX)
076500         WHEN '1'
076600             MOVE 'GREAT BUY' TO WS-DSL-VALUE-RATING
076700             MOVE 2 TO WS-VALUE-SCORE
076800         WHEN '2'
076900             MOVE 'GOOD BUY' TO WS-DSL-VALUE-RATING
077000             MOVE 1 TO WS-VALUE-SCORE
077100         WHEN '3'
077200             MOVE 'NO BUY' TO WS-DSL-VALUE-RATING
077300             MOVE 0 TO WS-VALUE-SCORE
077400         WHEN OTHER
077500             MOVE 'INSUFFICIENT DATA' TO WS-DSL-VALUE-RATING
077600             MOVE 'Y' TO WS-EITHER-ERROR-SW
077700     END-EVALUATE
077800
077900     EVALUATE WS-ST-GROWTH-CLASS-CDE(WS-ST-NDX)
078000         WHEN '1'
078100             MOVE 'GREAT GROWTH OPPORTUNITY' TO WS-DSL-GROWTH-RATING      
078200             MOVE 2 TO WS-GROWTH-SCORE
078300         WHEN '2'
078400             MOVE 'GOOD GROWTH OPPORTUNITY' TO WS-DSL-GROWTH-RATING       
078500             MOVE 1 TO WS-GROWTH-SCORE
078600         WHEN '3'
078700             MOVE 'POOR GROWTH OPPORTUNITY' TO WS-DSL-GROWTH-RATING       
078800             MOVE 0 TO WS-GROWTH-SCORE
078900         WHEN OTHER
079000             MOVE 'INSUFFICIENT DATA' TO WS-DSL-GROWTH-RATING
079100             MOVE 'Y' TO WS-EITHER-ERROR-SW
079200     END-EVALUATE
079300
079400*    OVERALL CALL COMBINES BOTH SCORES ONLY WHEN BOTH SIDES
079500*    ACTUALLY RATED THE TICKER - SEE THE 02/23/90 NOTE ABOVE.
079600     IF WS-EITHER-SIDE-ERROR
079700         MOVE 'N/A' TO WS-DSL-OVERALL
079800     ELSE
079900         COMPUTE WS-DUAL-SCORE = WS-VALUE-SCORE + WS-GROWTH-SCORE
080000         EVALUATE TRUE
080100*    4 (BOTH GREAT) AND 3 (GREAT+GOOD EITHER ORDER) BOTH READ
080200*    AS STRONG BUY; 2 IS MODERATE; 1 IS SPECULATIVE; 0 IS AVOID.
080300             WHEN WS-DUAL-SCORE >= 3
080400                 MOVE 'STRONG BUY'    TO WS-DSL-OVERALL
080500             WHEN WS-DUAL-SCORE = 2
080600                 MOVE 'MODERATE BUY'  TO WS-DSL-OVERALL
080700             WHEN WS-DUAL-SCORE = 1
080800                 MOVE 'SPECULATIVE'   TO WS-DSL-OVERALL
080900             WHEN OTHER
081000                 MOVE 'AVOID'         TO WS-DSL-OVERALL
081100         END-EVALUATE
081200     END-IF
081300
081400     WRITE SUMMARY-PRINT-RECORD FROM WS-DUAL-STOCK-LINE
081500         AFTER ADVANCING 1 LINES.
081600 510-EXIT.
081700     EXIT.
081800
081900*    PURPOSE - CLOSE BOTH FILES AND DISPLAY THE RUN TOTAL.
082000*    INPUT  - WS-STOCK-COUNT.
082100*    OUTPUT - OPERATOR CONSOLE MESSAGE.
082200* 02/09/92   LDW   NOTE - THIS PARAGRAPH RUNS EVEN WHEN ONE OF
082300*                  THE FOUR REPORT SECTIONS FOUND NOTHING TO
082400*                  PRINT - WS-STOCK-COUNT MAY LEGITIMATELY BE
082500*                  ZERO ON A DAY WITH NO CLASS-WORK RECORDS.
082600 900-TERMINATE.
082700*    NORMAL END-OF-RUN CLOSE - BOTH FILES TOGETHER.
082800     CLOSE CLASS-WORK-FILE
082900           SUMMARY-REPORT-FILE
083000
083100*    OPERATOR CONSOLE LINE - LETS PRODUCTION CONTROL CONFIRM THE
083200*    RUN SAW THE EXPECTED TICKER COUNT.
083300     DISPLAY 'STK.SUMRPT - STOCKS SUMMARIZED           = '
083400             WS-STOCK-COUNT.
083500 900-EXIT.
083600     EXIT.
083700
083800*    PURPOSE - COMMON FILE-ERROR EXIT REACHED BY GO TO FROM
083900*    100-INITIALIZE AND 200-LOAD-ONE-STOCK.  CLOSES WHATEVER IS
084000*    OPEN AND ENDS THE RUN WITH A NON-ZERO RETURN CODE SO THE
084100*    JOB STEP SHOWS AS FAILED.
084200*    REACHED ONLY BY GO TO FROM 100-INITIALIZE - NEVER FALLEN
084300*    INTO FROM THE PARAGRAPH ABOVE IT.
084400 950-ABEND-FILE-ERROR.
084500     CLOSE CLASS-WORK-FILE
084600           SUMMARY-REPORT-FILE
084700     DISPLAY 'STK.SUMRPT - ABENDING ON ERROR ABOVE'
084800*    RETURN CODE 16 MATCHES THE OTHER STK PROGRAMS' ABEND
084900*    CONVENTION - JCL COND CODES CATCH IT DOWNSTREAM.
085000     MOVE 16 TO RETURN-CODE
085100     STOP RUN.
