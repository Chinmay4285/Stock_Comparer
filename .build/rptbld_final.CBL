000100*****************************************************************
000200* STK.RPTBLD
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* PER-STOCK DETAIL REPORT BUILDER.  READS THE CLASS WORK FILE
000600* BUILT BY STK.RATENG AND PRINTS TWO SECTIONS PER TICKER - THE
000700* VALUE ANALYSIS AND THE GROWTH/MOMENTUM ANALYSIS - SINCE BOTH
000800* CLASSIFICATIONS ARRIVE ON THE SAME WORK RECORD.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    STOCK-DETAIL-REPORT.
001200 AUTHOR.        R. HALVERSEN.
001300 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
001400 DATE-WRITTEN.  05/06/1987.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*****************************************************************
001800*                     C H A N G E   L O G
001900*-----------------------------------------------------------
002000* DATE       BY   REQUEST    DESCRIPTION
002100*-----------------------------------------------------------
002200* 05/06/87   RH   PROJ-0114  ORIGINAL - VALUE ANALYSIS DETAIL     PROJ0114
002300*                            REPORT ONLY.                         PROJ0114
002400* 02/16/90   TO   PROJ-0190  GROWTH/MOMENTUM SECTION ADDED - ONE  PROJ0190
002500*                            REPORT NOW PRINTS BOTH SECTIONS PER  PROJ0190
002600*                            TICKER FROM THE ONE CLASS-WORK REC.  PROJ0190
002700* 03/02/90   TO   PROJ-0190  VERDICT SENTENCES ADDED PER RESEARCH PROJ0190
002800*                            DESK WRITE-UP STANDARDS.             PROJ0190
002900* 07/11/93   MO   TKT-1140   STRENGTH PERCENTAGE LINE ADDED TO    TKT1140 
003000*                            THE SUMMARY BLOCK ON REQUEST FROM    TKT1140 
003100*                            THE PORTFOLIO REVIEW COMMITTEE.      TKT1140 
003200* 09/17/93   MO   TKT-1187   TOP-OF-FORM SKIP NOW USED BETWEEN    TKT1187 
003300*                            TICKERS INSTEAD OF A BLANK-LINE      TKT1187 
003400*                            SPACER (PRINTER FORMS ALIGNMENT).    TKT1187 
003500* 06/23/98   TO   Y2K-0041   RUN DATE/TIME NOW PRINTED FROM THE   Y2K0041 
003600*                            4-DIGIT YEAR ON CLASS-WORK.          Y2K0041 
003700* 03/15/99   MO   TKT-1650   FILE STATUS, SWITCHES AND COUNTERS   TKT1650 
003800*                            MOVED TO 77-LEVEL ITEMS PER DEPT.    TKT1650 
003900*                            STANDARDS.  NO LOGIC CHANGE.         TKT1650 
004000*-----------------------------------------------------------
004100*****************************************************************
004200*    REPORT OVERVIEW - TWO SECTIONS ARE PRINTED PER TICKER, ONE
004300*    FOR THE VALUE ANALYSIS AND ONE FOR THE GROWTH/MOMENTUM
004400*    ANALYSIS, BOTH OFF THE SAME CLASS-WORK RECORD.  300/400 LOAD
004500*    WS-CURRENT-MODE-AREA FOR ONE ANALYSIS AT A TIME SO THE
004600*    HEADER, CLASSIFICATION-LINE AND SUMMARY-BLOCK PARAGRAPHS
004700*    (310/320/340) ARE WRITTEN ONCE AND SHARED BY BOTH PASSES.
004800*****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    CLASS-WORK-FILE - ONE RECORD PER TICKER, WRITTEN BY
005900*    STK.RATENG.  READ SEQUENTIALLY, NEVER RE-READ.
006000     SELECT CLASS-WORK-FILE   ASSIGN TO CLASSWK
006100            FILE STATUS IS WS-CLASSWK-STATUS.
006200*    DETAIL-REPORT-FILE - THE PRINTED OUTPUT OF THIS PROGRAM,
006300*    TWO SECTIONS (VALUE, GROWTH) WRITTEN PER TICKER READ.
006400     SELECT DETAIL-REPORT-FILE ASSIGN TO DETRPT
006500            FILE STATUS IS WS-DETRPT-STATUS.
006600
006700*****************************************************************
006800*    CLASS-WORK-FILE IS BUILT BY STK.RATENG - LAYOUT IN COPYBOOK
006900*    STK.CLSWRK.  DETAIL-REPORT-FILE IS A PLAIN 132-BYTE PRINT
007000*    FILE, ONE PHYSICAL LINE PER RECORD, NO CARRIAGE-CONTROL BYTE
007100*    (TOP-OF-FORM/LINE-SPACING IS DONE WITH ADVANCING CLAUSES).
007200*****************************************************************
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*    SEE STK.CLSWRK FOR THE FULL RECORD LAYOUT.
007700 FD  CLASS-WORK-FILE
007800     LABEL RECORDS ARE STANDARD.
007900     COPY STK.CLSWRK.
008000
008100*    ONE 132-BYTE LINE PER WRITE - NO REDEFINES NEEDED, THE
008200*    PRINT-LINE 01-GROUPS BELOW ARE MOVED IN INDIVIDUALLY.
008300 FD  DETAIL-REPORT-FILE
008400     LABEL RECORDS ARE OMITTED
008500     RECORD CONTAINS 132 CHARACTERS.
008600 01  DETAIL-PRINT-RECORD                PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900*****************************************************************
009000*    STANDALONE WORK FIELDS - FILE STATUS, THE END-OF-FILE SWITCH
009100*    AND THE RUN COUNTERS ARE CARRIED AS 77-LEVEL ITEMS PER DEPT.
009200*    PROGRAMMING STANDARDS (TKT-1650).
009300*****************************************************************
009400
009500 77  WS-CLASSWK-STATUS          PIC X(2)  VALUE SPACES.
009600     88  WS-CLASSWK-OK   VALUE '00'.
009700     88  WS-CLASSWK-EOF  VALUE '10'.
009800 77  WS-DETRPT-STATUS           PIC X(2)  VALUE SPACES.
009900     88  WS-DETRPT-OK    VALUE '00'.
010000
010100 77  WS-END-OF-CLASS-WORK-SW    PIC X(1)  VALUE 'N'.
010200     88  WS-END-OF-CLASS-WORK VALUE 'Y'.
010300
010400 77  WS-CLASSWK-READ-CNT        PIC S9(6) COMP  VALUE ZERO.
010500 77  WS-DETAIL-SECTIONS-CNT     PIC S9(6) COMP  VALUE ZERO.
010600 77  WS-SUB                     PIC S9(4) COMP  VALUE ZERO.
010700
010800*    BROKEN OUT OF THE PACKED CW-RUN-TIME-HHMMSS FOR PRINTING.
010900 01  WS-LOCAL-RUN-TIME.
011000     05  WS-LOCAL-HHMMSS            PIC 9(6).
011100     05  FILLER                     PIC X(1)  VALUE SPACE.
011200 01  WS-LOCAL-RUN-TIME-GROUP REDEFINES WS-LOCAL-RUN-TIME.
011300     05  WS-LOCAL-HH                PIC 9(2).
011400     05  WS-LOCAL-MI                PIC 9(2).
011500     05  WS-LOCAL-SS                PIC 9(2).
011600
011700*    CURRENT-MODE WORK AREA - LOADED BY 300/400 BEFORE THE SHARED
011800*    HEADER/CLASSIFICATION/SUMMARY PARAGRAPHS ARE PERFORMED, SO
011900*    ONE COPY OF THOSE PARAGRAPHS SERVES BOTH ANALYSIS MODES.
012000*    RELOADED FROM SCRATCH BY 300 OR 400 AT THE START OF
012100*    EACH SECTION - NOTHING HERE SURVIVES FROM THE PRIOR
012200*    TICKER OR THE PRIOR MODE.
012300 01  WS-CURRENT-MODE-AREA.
012400*    TITLE PRINTED ON WS-HDR-MODE-LINE - 'VALUE ANALYSIS' OR
012500*    'GROWTH/MOMENTUM ANALYSIS'.
012600     05  WS-CUR-MODE-TITLE          PIC X(30).
012700*    OVERALL CLASSIFICATION TEXT - GREAT/GOOD/NO BUY OR THE
012800*    GROWTH OPPORTUNITY EQUIVALENT, DEPENDING ON MODE.
012900     05  WS-CUR-CLASS-TEXT          PIC X(30).
013000*    GREAT/GOOD/NO-BUY-OR-POOR COUNTS AND THE TOTAL RATED
013100*    METRICS - COPIED STRAIGHT FROM CW-VALUE-COUNT-GROUP OR
013200*    CW-GROWTH-COUNT-GROUP BY 300/400.
013300     05  WS-CUR-GREAT-CNT           PIC S9(4) COMP.
013400     05  WS-CUR-GOOD-CNT            PIC S9(4) COMP.
013500     05  WS-CUR-NOBUY-CNT           PIC S9(4) COMP.
013600     05  WS-CUR-TOTAL-RATED         PIC S9(4) COMP.
013700*    PERCENTAGES COMPUTED BY 350 FROM THE COUNTS ABOVE - NOT
013800*    CARRIED ON CLASS-WORK, SINCE THE DETAIL REPORT IS THE
013900*    ONLY CONSUMER THAT NEEDS THEM AS PERCENTAGES.
014000     05  WS-CUR-GREAT-PCT           PIC S9(3)V9(1).
014100     05  WS-CUR-GOOD-PCT            PIC S9(3)V9(1).
014200     05  WS-CUR-NOBUY-PCT           PIC S9(3)V9(1).
014300     05  WS-CUR-STRENGTH-PCT        PIC S9(3)V9(1).
014400*    ONE-SENTENCE WRITE-UP SELECTED BY 300/400 FROM THE FIXED
014500*    TEXT LIST REQUIRED BY THE RESEARCH DESK (PROJ-0190).
014600     05  WS-CUR-VERDICT-TEXT        PIC X(120).
014700
014800*****************************************************************
014900*    PRINT LINE LAYOUTS - EACH BUILT SEPARATELY THEN MOVED TO
015000*    THE 132-BYTE DETAIL-PRINT-RECORD BEFORE WRITE.
015100*****************************************************************
015200     05  FILLER                     PIC X(1)  VALUE SPACE.
015300*    A ROW OF '=' UNDER TOP-OF-FORM TO SET OFF EACH TICKER'S
015400*    SECTIONS FROM THE ONE PRINTED BEFORE IT.
015500 01  WS-HDR-SEPARATOR-LINE.
015600     05  FILLER                     PIC X(60) VALUE ALL '='.
015700     05  FILLER                     PIC X(72) VALUE SPACES.
015800
015900*    COMPANY NAME AND TICKER, PARENTHESIZED.
016000 01  WS-HDR-COMPANY-LINE.
016100     05  WS-HCL-COMPANY             PIC X(30).
016200     05  FILLER                     PIC X(2)  VALUE ' ('.
016300     05  WS-HCL-TICKER              PIC X(8).
016400     05  FILLER                     PIC X(1)  VALUE ')'.
016500     05  FILLER                     PIC X(91) VALUE SPACES.
016600*    RAW 132-BYTE VIEW OF THE LINE ABOVE - LETS A ONE-OFF
016700*    DEBUGGING DISPLAY SHOW THE WHOLE BUILT LINE IN ONE SHOT
016800*    INSTEAD OF FIELD BY FIELD.
016900 01  WS-HDR-COMPANY-LINE-RAW REDEFINES WS-HDR-COMPANY-LINE.
017000     05  FILLER                     PIC X(132).
017100
017200
017300*    EITHER 'VALUE ANALYSIS' OR 'GROWTH/MOMENTUM ANALYSIS' -
017400*    SET BY 300 OR 400 INTO WS-CUR-MODE-TITLE.
017500 01  WS-HDR-MODE-LINE.
017600     05  WS-HML-TITLE               PIC X(30).
017700     05  FILLER                     PIC X(102) VALUE SPACES.
017800
017900*    CURRENT-PRICE CARRIES ITS OWN CURRENCY CODE - THIS SHOP
018000*    NEVER CONVERTS TO A COMMON CURRENCY FOR DISPLAY.
018100 01  WS-HDR-PRICE-LINE.
018200     05  FILLER                     PIC X(14) VALUE 'CURRENT PRICE:'.     
018300     05  WS-HPL-PRICE               PIC Z,ZZZ,ZZ9.99.
018400     05  FILLER                     PIC X(1)  VALUE SPACE.
018500     05  WS-HPL-CURRENCY            PIC X(3).
018600     05  FILLER                     PIC X(102) VALUE SPACES.
018700
018800*    THE STAMP CW-RUN-DATE-CC/YY/MM/DD, CW-RUN-TIME-HHMMSS
018900*    SET BY STK.RATENG, NOT A SEPARATE ACCEPT IN THIS
019000*    PROGRAM - EVERY TICKER ON ONE RUN PRINTS THE SAME
019100*    STAMP.
019200 01  WS-HDR-TIME-LINE.
019300     05  FILLER                     PIC X(14) VALUE 'ANALYSIS TIME:'.     
019400     05  WS-HTL-TIMESTAMP.
019500         10  WS-HTL-CC              PIC 9(2).
019600         10  WS-HTL-YY              PIC 9(2).
019700         10  FILLER                 PIC X(1) VALUE '-'.
019800         10  WS-HTL-MM              PIC 9(2).
019900         10  FILLER                 PIC X(1) VALUE '-'.
020000         10  WS-HTL-DD              PIC 9(2).
020100         10  FILLER                 PIC X(1) VALUE SPACE.
020200         10  WS-HTL-HH              PIC 9(2).
020300         10  FILLER                 PIC X(1) VALUE ':'.
020400         10  WS-HTL-MI              PIC 9(2).
020500         10  FILLER                 PIC X(1) VALUE ':'.
020600         10  WS-HTL-SS              PIC 9(2).
020700     05  FILLER                     PIC X(99) VALUE SPACES.
020800*    RAW 132-BYTE VIEW OF THE TIME LINE - SAME PURPOSE AS THE
020900*    REDEFINES ABOVE ON THE COMPANY LINE.
021000 01  WS-HDR-TIME-LINE-RAW REDEFINES WS-HDR-TIME-LINE.
021100     05  FILLER                     PIC X(132).
021200
021300
021400*    OVERALL CLASSIFICATION TEXT FOR WHICHEVER MODE IS
021500*    CURRENTLY LOADED - GREAT BUY, GOOD BUY, NO BUY, OR
021600*    INSUFFICIENT DATA (AND THE GROWTH-SIDE EQUIVALENTS).
021700 01  WS-CLASS-LINE.
021800     05  FILLER                     PIC X(26)
021900                               VALUE 'INVESTMENT CLASSIFICATION:'.
022000     05  FILLER                     PIC X(1)  VALUE SPACE.
022100     05  WS-CL-TEXT                 PIC X(30).
022200     05  FILLER                     PIC X(75) VALUE SPACES.
022300
022400*    ONE LINE PER RATED METRIC - NAME, VALUE, RATING WORD.
022500*    331/431 SKIP THIS LINE ENTIRELY FOR AN UNRATED SLOT.
022600 01  WS-RATIO-LINE.
022700     05  WS-RL-NAME                 PIC X(30).
022800     05  FILLER                     PIC X(2)  VALUE SPACES.
022900     05  WS-RL-VALUE                PIC ZZ,ZZ9.99-.
023000     05  FILLER                     PIC X(2)  VALUE SPACES.
023100     05  WS-RL-RATING               PIC X(6).
023200     05  FILLER                     PIC X(82) VALUE SPACES.
023300
023400*    PRINTED THREE TIMES PER SECTION (GREAT/GOOD/POOR) WITH
023500*    DIFFERENT WS-SCL-LABEL/COUNT/PCT VALUES EACH TIME.
023600 01  WS-SUMMARY-COUNT-LINE.
023700     05  WS-SCL-LABEL               PIC X(17).
023800     05  FILLER                     PIC X(1)  VALUE SPACE.
023900     05  WS-SCL-COUNT               PIC ZZ9.
024000     05  FILLER                     PIC X(1)  VALUE '/'.
024100     05  WS-SCL-TOTAL               PIC ZZ9.
024200     05  FILLER                     PIC X(2)  VALUE ' ('.
024300     05  WS-SCL-PCT                 PIC ZZ9.9.
024400     05  FILLER                     PIC X(2)  VALUE '%)'.
024500     05  FILLER                     PIC X(98) VALUE SPACES.
024600
024700*    ADDED TKT-1140 AT THE PORTFOLIO REVIEW COMMITTEE'S
024800*    REQUEST - (GREAT + GOOD) AS A PERCENT OF TOTAL RATED.
024900 01  WS-SUMMARY-STRENGTH-LINE.
025000     05  FILLER                     PIC X(9)  VALUE 'STRENGTH:'.
025100     05  FILLER                     PIC X(1)  VALUE SPACE.
025200     05  WS-SSL-PCT                 PIC ZZ9.9.
025300     05  FILLER                     PIC X(1)  VALUE '%'.
025400     05  FILLER                     PIC X(116) VALUE SPACES.
025500
025600*    THE ONE-SENTENCE WRITE-UP FROM 300/400, PER RESEARCH
025700*    DESK STANDARDS (PROJ-0190).
025800 01  WS-VERDICT-LINE.
025900     05  WS-VL-TEXT                 PIC X(120).
026000     05  FILLER                     PIC X(12) VALUE SPACES.
026100
026200*    PARAGRAPH NUMBERING - 0XX MAIN CONTROL, 1XX OPEN/PRIME,
026300*    2XX READ, 3XX/4XX MODE PREPARATION, 31X/32X/33X/43X/34X
026400*    PRINT PARAGRAPHS, 35X SUPPORTING COMPUTATION, 9XX
026500*    TERMINATION AND ABEND.
026600 PROCEDURE DIVISION.
026700*****************************************************************
026800*    PURPOSE  - TOP-LEVEL DRIVER.  OPENS BOTH FILES, PRIMES THE
026900*    READ, THEN PRINTS ONE DETAIL SECTION PAIR PER TICKER UNTIL
027000*    CLASS-WORK-FILE IS EXHAUSTED.
027100*****************************************************************
027200
027300*    THREE PHASES - OPEN/PRIME, THEN ONE PASS OF 200 PER
027400*    CLASS-WORK RECORD, THEN CLOSE/DISPLAY COUNTS.  NO SORT
027500*    AND NO PARAMETER CARD - THE CLASS-WORK FILE IS ALREADY
027600*    IN THE ORDER STK.RATENG WROTE IT, ONE RECORD PER TICKER.
027700 000-MAIN-CONTROL.
027800     PERFORM 100-INITIALIZE
027900        THRU 100-EXIT
028000
028100     PERFORM 200-PROCESS-ONE-STOCK
028200        THRU 200-EXIT
028300       UNTIL WS-END-OF-CLASS-WORK
028400
028500*    ONLY NORMAL EXIT FROM THE UNTIL LOOP IS END OF FILE ON
028600*    CLASS-WORK - THERE IS NO RECORD-COUNT LIMIT OR PARAMETER
028700*    CARD CUTOFF.
028800     PERFORM 900-TERMINATE
028900        THRU 900-EXIT
029000
029100     STOP RUN.
029200
029300*****************************************************************
029400*    PURPOSE  - OPEN BOTH FILES AND PRIME THE FIRST READ.
029500*    ABENDS TO 950 ON EITHER OPEN FAILING.
029600*****************************************************************
029700
029800 100-INITIALIZE.
029900*    CLASS-WORK OPENS INPUT-ONLY - THIS PROGRAM NEVER WRITES
030000*    BACK TO IT, THAT IS STK.RATENG'S JOB.
030100     OPEN INPUT  CLASS-WORK-FILE
030200     IF NOT WS-CLASSWK-OK
030300         DISPLAY 'STK.RPTBLD - CLASS-WORK OPEN FAILED, '
030400                 'STATUS ' WS-CLASSWK-STATUS
030500         GO TO 950-ABEND-FILE-ERROR
030600     END-IF
030700
030800*    DETAIL-REPORT OPENS OUTPUT, NOT EXTEND - EACH RUN
030900*    PRODUCES ONE FRESH REPORT, NOT AN ACCUMULATING ONE.
031000     OPEN OUTPUT DETAIL-REPORT-FILE
031100     IF NOT WS-DETRPT-OK
031200         DISPLAY 'STK.RPTBLD - DETAIL-REPORT OPEN FAILED, '
031300                 'STATUS ' WS-DETRPT-STATUS
031400         GO TO 950-ABEND-FILE-ERROR
031500     END-IF
031600
031700     PERFORM 210-READ-CLASS-WORK
031800        THRU 210-EXIT.
031900 100-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*    PURPOSE  - READ ONE CLASS WORK RECORD.  SHARED BY
032400*    100-INITIALIZE (PRIMING READ) AND 200-PROCESS-ONE-STOCK
032500*    (EVERY SUBSEQUENT READ).
032600*****************************************************************
032700
032800 210-READ-CLASS-WORK.
032900*    SEQUENTIAL READ, NO KEY - CLASS-WORK-FILE IS NOT
033000*    INDEXED, IT IS WRITTEN AND READ IN THE SAME SEQUENCE.
033100     READ CLASS-WORK-FILE
033200         AT END
033300*    SET/88 STYLE RATHER THAN A LITERAL MOVE, PER DEPT.
033400*    STANDARDS FOR SWITCH FIELDS.
033500             SET WS-END-OF-CLASS-WORK TO TRUE
033600         NOT AT END
033700             ADD 1 TO WS-CLASSWK-READ-CNT
033800     END-READ.
033900 210-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300*    PURPOSE  - PRINT BOTH DETAIL SECTIONS (VALUE, THEN GROWTH/
034400*    MOMENTUM) FOR ONE TICKER, THEN READ THE NEXT CLASS WORK
034500*    RECORD FOR 000-MAIN-CONTROL'S UNTIL TEST.
034600*****************************************************************
034700
034800 200-PROCESS-ONE-STOCK.
034900*    VALUE SECTION FIRST, THEN GROWTH - ORDER MATCHES THE
035000*    RESEARCH DESK'S STANDARD REPORT LAYOUT (PROJ-0190),
035100*    NOT THE ORDER THE TWO CLASSIFICATIONS WERE RATED IN.
035200     PERFORM 300-PREPARE-VALUE-MODE-FIELDS
035300        THRU 300-EXIT
035400     PERFORM 310-PRINT-HEADER-BLOCK
035500        THRU 310-EXIT
035600     PERFORM 320-PRINT-CLASSIFICATION-LINE
035700        THRU 320-EXIT
035800     PERFORM 330-PRINT-VALUE-RATIO-ROWS
035900        THRU 330-EXIT
036000     PERFORM 340-PRINT-SUMMARY-BLOCK
036100        THRU 340-EXIT
036200*    FIRST OF TWO SIMILAR ADDS IN THIS PARAGRAPH - VALUE
036300*    SECTION JUST PRINTED.
036400     ADD 1 TO WS-DETAIL-SECTIONS-CNT
036500
036600     PERFORM 400-PREPARE-GROWTH-MODE-FIELDS
036700        THRU 400-EXIT
036800     PERFORM 310-PRINT-HEADER-BLOCK
036900        THRU 310-EXIT
037000     PERFORM 320-PRINT-CLASSIFICATION-LINE
037100        THRU 320-EXIT
037200     PERFORM 430-PRINT-GROWTH-RATIO-ROWS
037300        THRU 430-EXIT
037400     PERFORM 340-PRINT-SUMMARY-BLOCK
037500        THRU 340-EXIT
037600     ADD 1 TO WS-DETAIL-SECTIONS-CNT
037700
037800     PERFORM 210-READ-CLASS-WORK
037900        THRU 210-EXIT.
038000 200-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400*    PURPOSE  - LOAD WS-CURRENT-MODE-AREA FOR THE VALUE ANALYSIS
038500*    SECTION - TITLE, CLASSIFICATION TEXT, COUNTS AND THE
038600*    VERDICT SENTENCE THE RESEARCH DESK ASKED FOR (PROJ-0190).
038700*
038800*    INPUT    - CW-VALUE-CLASS-CDE, CW-VALUE-COUNT-GROUP,
038900*    CW-VALUE-TOTAL-RATED.
039000*    OUTPUT   - WS-CURRENT-MODE-AREA.
039100*****************************************************************
039200
039300 300-PREPARE-VALUE-MODE-FIELDS.
039400*    THE TITLE PRINTED BY 310 AND THE TEXT COMPARED BY
039500*    NOTHING ELSE - IT IS DISPLAY-ONLY.
039600     MOVE 'VALUE ANALYSIS' TO WS-CUR-MODE-TITLE
039700     EVALUATE TRUE
039800         WHEN CW-VALUE-GREAT-BUY
039900             MOVE 'GREAT BUY' TO WS-CUR-CLASS-TEXT
040000         WHEN CW-VALUE-GOOD-BUY
040100             MOVE 'GOOD BUY' TO WS-CUR-CLASS-TEXT
040200         WHEN CW-VALUE-NO-BUY
040300             MOVE 'NO BUY' TO WS-CUR-CLASS-TEXT
040400         WHEN OTHER
040500             MOVE 'INSUFFICIENT DATA' TO WS-CUR-CLASS-TEXT
040600     END-EVALUATE
040700
040800*    COUNTS COPIED VERBATIM FROM CLASS-WORK - 350 BELOW TURNS
040900*    THEM INTO THE PERCENTAGES PRINTED ON THE SUMMARY BLOCK.
041000     MOVE CW-VALUE-GREAT-CNT     TO WS-CUR-GREAT-CNT
041100     MOVE CW-VALUE-GOOD-CNT      TO WS-CUR-GOOD-CNT
041200     MOVE CW-VALUE-NOBUY-CNT     TO WS-CUR-NOBUY-CNT
041300     MOVE CW-VALUE-TOTAL-RATED   TO WS-CUR-TOTAL-RATED
041400
041500     PERFORM 350-COMPUTE-SUMMARY-PERCENTAGES
041600        THRU 350-EXIT
041700
041800*    RESEARCH DESK WRITE-UP STANDARDS (PROJ-0190) - ONE FIXED
041900*    SENTENCE PER TIER, NOT A GENERATED OR TEMPLATED ONE.
042000     EVALUATE TRUE
042100         WHEN CW-VALUE-GREAT-BUY
042200             MOVE 'This stock shows strong fundamentals across mult'      
042300                  'iple metrics and may be undervalued.'
042400                  TO WS-CUR-VERDICT-TEXT
042500         WHEN CW-VALUE-GOOD-BUY
042600             MOVE 'This stock shows decent fundamentals with some s'      
042700                  'trengths, suggesting a reasonable investment.'
042800                  TO WS-CUR-VERDICT-TEXT
042900         WHEN OTHER
043000             MOVE 'This stock has several concerning indicators and'      
043100                  ' may not be a good value investment at current p'      
043200                  'rices.'
043300                  TO WS-CUR-VERDICT-TEXT
043400     END-EVALUATE.
043500 300-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900*    PURPOSE  - GROWTH/MOMENTUM COUNTERPART OF 300 ABOVE.
044000*
044100*    INPUT    - CW-GROWTH-CLASS-CDE, CW-GROWTH-COUNT-GROUP,
044200*    CW-GROWTH-TOTAL-RATED.
044300*    OUTPUT   - WS-CURRENT-MODE-AREA.
044400*****************************************************************
044500
044600 400-PREPARE-GROWTH-MODE-FIELDS.
044700*    GROWTH/MOMENTUM COUNTERPART OF THE NOTE ABOVE.
044800     MOVE 'GROWTH/MOMENTUM ANALYSIS' TO WS-CUR-MODE-TITLE
044900     EVALUATE TRUE
045000         WHEN CW-GROWTH-GREAT-OPPTY
045100             MOVE 'GREAT GROWTH OPPORTUNITY' TO WS-CUR-CLASS-TEXT
045200         WHEN CW-GROWTH-GOOD-OPPTY
045300             MOVE 'GOOD GROWTH OPPORTUNITY' TO WS-CUR-CLASS-TEXT
045400         WHEN CW-GROWTH-POOR-OPPTY
045500             MOVE 'POOR GROWTH OPPORTUNITY' TO WS-CUR-CLASS-TEXT
045600         WHEN OTHER
045700             MOVE 'INSUFFICIENT DATA' TO WS-CUR-CLASS-TEXT
045800     END-EVALUATE
045900
046000*    GROWTH/MOMENTUM COUNTERPART OF THE COPY ABOVE.
046100     MOVE CW-GROWTH-GREAT-CNT    TO WS-CUR-GREAT-CNT
046200     MOVE CW-GROWTH-GOOD-CNT     TO WS-CUR-GOOD-CNT
046300     MOVE CW-GROWTH-NOBUY-CNT    TO WS-CUR-NOBUY-CNT
046400     MOVE CW-GROWTH-TOTAL-RATED  TO WS-CUR-TOTAL-RATED
046500
046600     PERFORM 350-COMPUTE-SUMMARY-PERCENTAGES
046700        THRU 350-EXIT
046800
046900*    GROWTH/MOMENTUM COUNTERPART OF THE VALUE-SIDE SENTENCES
047000*    ABOVE - SAME PROJ-0190 STANDARDS.
047100     EVALUATE TRUE
047200         WHEN CW-GROWTH-GREAT-OPPTY
047300             MOVE 'This stock shows strong growth and momentum acro'      
047400                  'ss multiple metrics and may be poised for contin'      
047500                  'ued outperformance.'
047600                  TO WS-CUR-VERDICT-TEXT
047700         WHEN CW-GROWTH-GOOD-OPPTY
047800             MOVE 'This stock shows decent growth and momentum char'      
047900                  'acteristics, suggesting potential for continued'       
048000                  'performance.'
048100                  TO WS-CUR-VERDICT-TEXT
048200         WHEN OTHER
048300             MOVE 'This stock lacks sufficient growth and momentum'       
048400                  'characteristics to be considered a strong growth'      
048500                  ' investment.'
048600                  TO WS-CUR-VERDICT-TEXT
048700     END-EVALUATE.
048800 400-EXIT.
048900     EXIT.
049000
049100*    NOTE 07/11/93 (MO) - STRENGTH AND THE THREE INDICATOR
049200*    PERCENTAGES ARE ALL ZERO WHEN NOTHING WAS RATED, NOT A
049300*    DIVIDE-BY-ZERO CONDITION.
049400 350-COMPUTE-SUMMARY-PERCENTAGES.
049500*    ZERO RATED METRICS MEANS CW-VALUE-CLASS-CDE OR
049600*    CW-GROWTH-CLASS-CDE WAS 'INSUFFICIENT DATA' - PERCENTAGES
049700*    ARE FORCED TO ZERO RATHER THAN LEFT TO DIVIDE BY ZERO.
049800     IF WS-CUR-TOTAL-RATED = ZERO
049900         MOVE ZERO TO WS-CUR-GREAT-PCT
050000         MOVE ZERO TO WS-CUR-GOOD-PCT
050100         MOVE ZERO TO WS-CUR-NOBUY-PCT
050200         MOVE ZERO TO WS-CUR-STRENGTH-PCT
050300     ELSE
050400         COMPUTE WS-CUR-GREAT-PCT ROUNDED =
050500             WS-CUR-GREAT-CNT / WS-CUR-TOTAL-RATED * 100
050600         COMPUTE WS-CUR-GOOD-PCT ROUNDED =
050700             WS-CUR-GOOD-CNT / WS-CUR-TOTAL-RATED * 100
050800         COMPUTE WS-CUR-NOBUY-PCT ROUNDED =
050900             WS-CUR-NOBUY-CNT / WS-CUR-TOTAL-RATED * 100
051000*    STRENGTH IS GREAT PLUS GOOD, NOT JUST GREAT - A STOCK
051100*    WITH MOSTLY GOOD RATINGS AND NO GREAT ONES STILL COUNTS
051200*    AS STRONG UNDER THE TKT-1140 DEFINITION.
051300         COMPUTE WS-CUR-STRENGTH-PCT ROUNDED =
051400             (WS-CUR-GREAT-CNT + WS-CUR-GOOD-CNT)
051500                 / WS-CUR-TOTAL-RATED * 100
051600     END-IF.
051700 350-EXIT.
051800     EXIT.
051900
052000*    NOTE 09/17/93 (MO) - TOP-OF-FORM SKIP AT THE START OF EACH
052100*    SECTION KEEPS PRESS-RUN FORMS ALIGNED ON THE OPERATIONS
052200*    FLOOR PRINTERS.
052300*****************************************************************
052400*    PURPOSE  - PRINT THE SEPARATOR, COMPANY/TICKER, MODE TITLE
052500*    AND PRICE/TIMESTAMP LINES.  RUN AT THE TOP OF BOTH THE
052600*    VALUE AND GROWTH SECTIONS.
052700*****************************************************************
052800
052900 310-PRINT-HEADER-BLOCK.
053000*    EACH SECTION STARTS WITH ITS OWN TOP-OF-FORM (ADVANCING
053100*    TOP-OF-FORM), SO ONE TICKER'S VALUE AND GROWTH SECTIONS
053200*    ALWAYS LAND ON SEPARATE PRESS-RUN PAGES.
053300     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-SEPARATOR-LINE
053400         AFTER ADVANCING TOP-OF-FORM
053500
053600*    COMPANY/TICKER LINE - CW-TICKER AND CW-COMPANY-NAME ARE
053700*    SET ONCE PER RECORD BY STK.RATENG AND CARRY THROUGH
053800*    UNCHANGED FOR BOTH THE VALUE AND GROWTH SECTIONS.
053900*    COMPANY NAME MOVED AHEAD OF TICKER SO THE PARENTHESES
054000*    BUILT INTO THE PRINT LINE'S FILLER LITERALS LINE UP.
054100     MOVE CW-COMPANY-NAME TO WS-HCL-COMPANY
054200     MOVE CW-TICKER       TO WS-HCL-TICKER
054300*    PARENTHESIZED TICKER FOLLOWS THE COMPANY NAME - HOUSE
054400*    STYLE FOR ALL RESEARCH DESK REPORTS SINCE PROJ-0114.
054500     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-COMPANY-LINE
054600         AFTER ADVANCING 1 LINES
054700
054800*    WS-CUR-MODE-TITLE COMES FROM 300 OR 400, WHICHEVER RAN
054900*    LAST - THIS IS WHAT MAKES 310 SERVE BOTH SECTIONS.
055000     MOVE WS-CUR-MODE-TITLE TO WS-HML-TITLE
055100*    MODE TITLE LINE - THE ONLY LINE IN THE HEADER BLOCK THAT
055200*    DIFFERS BETWEEN THE VALUE AND GROWTH SECTIONS.
055300     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-MODE-LINE
055400         AFTER ADVANCING 1 LINES
055500
055600*    CURRENT PRICE AND ITS CURRENCY CODE - SAME VALUE PRINTED
055700*    ON BOTH SECTIONS, THE PRICE DOES NOT CHANGE BETWEEN THEM.
055800     MOVE CW-CURRENT-PRICE TO WS-HPL-PRICE
055900*    THREE-CHARACTER ISO-STYLE CURRENCY CODE, NOT CONVERTED -
056000*    SEE THE NOTE ABOVE THE PRICE LINE LAYOUT.
056100     MOVE CW-CURRENCY      TO WS-HPL-CURRENCY
056200*    EDITED WITH A FLOATING SIGN AND COMMA INSERTION
056300*    (PIC Z,ZZZ,ZZ9.99) FOR READABILITY ON THE PRINTED PAGE.
056400     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-PRICE-LINE
056500         AFTER ADVANCING 1 LINES
056600
056700*    TIMESTAMP LINE - CW-RUN-TIME-HHMMSS IS UNPACKED THROUGH
056800*    WS-LOCAL-RUN-TIME-GROUP (SEE ITS REDEFINES ABOVE) SO THE
056900*    HH/MI/SS PIECES CAN BE EDITED SEPARATELY ON THE PRINT
057000*    LINE.  RUN DATE COMES STRAIGHT OFF CLASS-WORK PER THE
057100*    Y2K-0041 FIX (06/23/98) - NO WINDOWING NEEDED, THE
057200*    CENTURY WAS ALREADY RESOLVED WHEN STK.RATENG WROTE IT.
057300     MOVE CW-RUN-TIME-HHMMSS TO WS-LOCAL-HHMMSS
057400*    CENTURY/YEAR/MONTH/DAY MOVED FIELD-BY-FIELD RATHER THAN
057500*    GROUP-MOVED - WS-HTL-TIMESTAMP'S PUNCTUATION FILLERS SIT
057600*    BETWEEN THE NUMERIC PIECES, SO A GROUP MOVE FROM
057700*    CW-RUN-DATE-CCYYMMDD WOULD NOT LINE UP.
057800     MOVE CW-RUN-DATE-CC     TO WS-HTL-CC
057900     MOVE CW-RUN-DATE-YY     TO WS-HTL-YY
058000     MOVE CW-RUN-DATE-MM     TO WS-HTL-MM
058100     MOVE CW-RUN-DATE-DD     TO WS-HTL-DD
058200*    TIME PIECES FOLLOW THE DATE PIECES ON THE SAME LINE -
058300*    SEE WS-LOCAL-RUN-TIME-GROUP'S REDEFINES ABOVE.
058400     MOVE WS-LOCAL-HH        TO WS-HTL-HH
058500     MOVE WS-LOCAL-MI        TO WS-HTL-MI
058600     MOVE WS-LOCAL-SS        TO WS-HTL-SS
058700*    LAST LINE OF THE HEADER BLOCK - RATIO ROWS FOLLOW ON THE
058800*    NEXT WRITE (VIA 320/330 OR 320/430), NO ADVANCING GAP
058900*    BEYOND THE 1-LINE SPACING ALREADY CODED ABOVE.
059000     WRITE DETAIL-PRINT-RECORD FROM WS-HDR-TIME-LINE
059100         AFTER ADVANCING 1 LINES.
059200 310-EXIT.
059300     EXIT.
059400
059500*****************************************************************
059600*    PURPOSE  - PRINT THE ONE-LINE OVERALL CLASSIFICATION FOR
059700*    WHICHEVER MODE IS CURRENTLY LOADED IN WS-CURRENT-MODE-AREA.
059800*****************************************************************
059900
060000 320-PRINT-CLASSIFICATION-LINE.
060100*    ONE LINE, TWO BLANK LINES AFTER IT TO SET OFF THE RATIO
060200*    ROWS THAT FOLLOW - COSMETIC ONLY.
060300     MOVE WS-CUR-CLASS-TEXT TO WS-CL-TEXT
060400     WRITE DETAIL-PRINT-RECORD FROM WS-CLASS-LINE
060500         AFTER ADVANCING 2 LINES.
060600 320-EXIT.
060700     EXIT.
060800
060900*****************************************************************
061000*    PURPOSE  - DRIVE 331 ACROSS ALL NINE VALUE METRIC SLOTS.
061100*****************************************************************
061200
061300 330-PRINT-VALUE-RATIO-ROWS.
061400*    WS-SUB IS SHARED WITH 331 THROUGH THE VARYING CLAUSE -
061500*    NO SEPARATE SUBSCRIPT IS DECLARED FOR THE PERFORMED
061600*    PARAGRAPH.
061700     MOVE 1 TO WS-SUB
061800     PERFORM 331-PRINT-ONE-VALUE-RATIO-ROW
061900        THRU 331-EXIT
062000       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
062100 330-EXIT.
062200     EXIT.
062300
062400*****************************************************************
062500*    PURPOSE  - PRINT ONE VALUE METRIC'S NAME/VALUE/RATING.
062600*    METRICS CW-VM-UNRATED (NO DATA OR NO BAND MATCHED) ARE
062700*    SKIPPED ENTIRELY RATHER THAN PRINTED WITH BLANKS.
062800*****************************************************************
062900
063000 331-PRINT-ONE-VALUE-RATIO-ROW.
063100*    UNRATED SLOTS HAPPEN WHEN STK.RATCLC HAD NO SOURCE DATA
063200*    FOR THAT METRIC (E.G. NO DIVIDEND PAID) - PRINTING A
063300*    BLANK ROW FOR THOSE WOULD JUST CLUTTER THE REPORT, SO
063400*    331 SKIPS THE ENTIRE ROW RATHER THAN PRINTING SPACES.
063500     IF NOT CW-VM-UNRATED(WS-SUB)
063600*    DISPLAY NAME COMES OFF THE CLASS-WORK TABLE ROW, NOT A
063700*    LOCAL LITERAL - STK.RATENG OWNS THE METRIC NAMES.
063800         MOVE CW-VM-DISPLAY-NAME(WS-SUB) TO WS-RL-NAME
063900*    VALUE FIELD IS EDITED WITH A TRAILING MINUS (PIC
064000*    ZZ,ZZ9.99-) SINCE SOME METRICS (E.G. EPS GROWTH) CAN
064100*    BE NEGATIVE.
064200         MOVE CW-VM-VALUE(WS-SUB)        TO WS-RL-VALUE
064300         EVALUATE TRUE
064400             WHEN CW-VM-RATED-GREAT(WS-SUB)
064500*    RATING WORDS ARE FIXED LITERALS, NOT MOVED FROM THE
064600*    CRITERIA TABLE - STK.RATENG CARRIES THE BAND BUT NOT
064700*    THE DISPLAY WORD FOR IT.
064800                 MOVE 'GREAT'  TO WS-RL-RATING
064900             WHEN CW-VM-RATED-GOOD(WS-SUB)
065000                 MOVE 'GOOD'   TO WS-RL-RATING
065100             WHEN CW-VM-RATED-NO-BUY(WS-SUB)
065200                 MOVE 'NO BUY' TO WS-RL-RATING
065300         END-EVALUATE
065400         WRITE DETAIL-PRINT-RECORD FROM WS-RATIO-LINE
065500             AFTER ADVANCING 1 LINES
065600     END-IF.
065700 331-EXIT.
065800     EXIT.
065900
066000*****************************************************************
066100*    PURPOSE  - GROWTH/MOMENTUM COUNTERPART OF 330, TEN SLOTS.
066200*****************************************************************
066300
066400 430-PRINT-GROWTH-RATIO-ROWS.
066500*    TEN SLOTS HERE VS. NINE ON THE VALUE SIDE - GROWTH HAS
066600*    ONE MORE RATED METRIC THAN VALUE (SEE STK.RATCLC).
066700     MOVE 1 TO WS-SUB
066800     PERFORM 431-PRINT-ONE-GROWTH-RATIO-ROW
066900        THRU 431-EXIT
067000       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
067100 430-EXIT.
067200     EXIT.
067300
067400*****************************************************************
067500*    PURPOSE  - GROWTH/MOMENTUM COUNTERPART OF 331.
067600*****************************************************************
067700
067800 431-PRINT-ONE-GROWTH-RATIO-ROW.
067900*    GROWTH/MOMENTUM COUNTERPART OF THE SKIP LOGIC IN 331.
068000     IF NOT CW-GM-UNRATED(WS-SUB)
068100*    GROWTH/MOMENTUM COUNTERPART OF THE NOTE IN 331.
068200         MOVE CW-GM-DISPLAY-NAME(WS-SUB) TO WS-RL-NAME
068300*    GROWTH/MOMENTUM COUNTERPART OF THE EDIT NOTE IN 331.
068400         MOVE CW-GM-VALUE(WS-SUB)        TO WS-RL-VALUE
068500         EVALUATE TRUE
068600             WHEN CW-GM-RATED-GREAT(WS-SUB)
068700*    GROWTH/MOMENTUM COUNTERPART OF THE NOTE IN 331.
068800                 MOVE 'GREAT'  TO WS-RL-RATING
068900             WHEN CW-GM-RATED-GOOD(WS-SUB)
069000                 MOVE 'GOOD'   TO WS-RL-RATING
069100             WHEN CW-GM-RATED-NO-BUY(WS-SUB)
069200                 MOVE 'NO BUY' TO WS-RL-RATING
069300         END-EVALUATE
069400         WRITE DETAIL-PRINT-RECORD FROM WS-RATIO-LINE
069500             AFTER ADVANCING 1 LINES
069600     END-IF.
069700 431-EXIT.
069800     EXIT.
069900
070000*****************************************************************
070100*    PURPOSE  - PRINT THE GREAT/GOOD/POOR INDICATOR COUNTS,
070200*    STRENGTH PERCENTAGE (TKT-1140) AND VERDICT SENTENCE FOR
070300*    WHICHEVER MODE IS CURRENTLY LOADED.
070400*****************************************************************
070500
070600 340-PRINT-SUMMARY-BLOCK.
070700*    THREE IDENTICAL WRITES OF WS-SUMMARY-COUNT-LINE WITH
070800*    DIFFERENT LABEL/COUNT/PCT VALUES - NOT A PERFORMED
070900*    LOOP, SINCE THE COLUMN ORDER (GREAT, GOOD, POOR) IS
071000*    FIXED BY THE RESEARCH DESK'S REPORT FORMAT MEMO.
071100     MOVE 'GREAT INDICATORS:' TO WS-SCL-LABEL
071200     MOVE WS-CUR-GREAT-CNT   TO WS-SCL-COUNT
071300*    TOTAL-RATED REPEATS ON ALL THREE SUMMARY-COUNT-LINE
071400*    WRITES SO EACH ROW SHOWS ITS OWN COUNT OVER THE SAME
071500*    DENOMINATOR (E.G. '4/9').
071600     MOVE WS-CUR-TOTAL-RATED TO WS-SCL-TOTAL
071700*    FIRST OF THREE SUMMARY-COUNT-LINE WRITES - GREAT ROW.
071800     MOVE WS-CUR-GREAT-PCT   TO WS-SCL-PCT
071900     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-COUNT-LINE
072000         AFTER ADVANCING 2 LINES
072100
072200     MOVE 'GOOD INDICATORS:' TO WS-SCL-LABEL
072300     MOVE WS-CUR-GOOD-CNT    TO WS-SCL-COUNT
072400     MOVE WS-CUR-TOTAL-RATED TO WS-SCL-TOTAL
072500*    SECOND OF THREE - GOOD ROW.
072600     MOVE WS-CUR-GOOD-PCT    TO WS-SCL-PCT
072700     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-COUNT-LINE
072800         AFTER ADVANCING 1 LINES
072900
073000     MOVE 'POOR INDICATORS:' TO WS-SCL-LABEL
073100     MOVE WS-CUR-NOBUY-CNT   TO WS-SCL-COUNT
073200     MOVE WS-CUR-TOTAL-RATED TO WS-SCL-TOTAL
073300*    THIRD OF THREE - POOR/NO-BUY ROW.  LABEL SAYS 'POOR' TO
073400*    COVER BOTH THE VALUE-SIDE 'NO BUY' AND THE GROWTH-SIDE
073500*    'POOR GROWTH OPPORTUNITY' WORDING.
073600     MOVE WS-CUR-NOBUY-PCT   TO WS-SCL-PCT
073700     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-COUNT-LINE
073800         AFTER ADVANCING 1 LINES
073900
074000*    STRENGTH LINE (TKT-1140) - PERCENT OF RATED METRICS THAT
074100*    CAME BACK EITHER GREAT OR GOOD, COMPUTED BY 350.  ADDED
074200*    AT THE RESEARCH DESK'S REQUEST SO THE READER DOES NOT
074300*    HAVE TO ADD THE GREAT AND GOOD PERCENTAGES BY HAND.
074400     MOVE WS-CUR-STRENGTH-PCT TO WS-SSL-PCT
074500     WRITE DETAIL-PRINT-RECORD FROM WS-SUMMARY-STRENGTH-LINE
074600         AFTER ADVANCING 1 LINES
074700
074800*    VERDICT SENTENCE FROM 300/400 - LAST LINE OF THE SECTION,
074900*    TWO BLANK LINES AFTER IT SO THE NEXT SECTION'S TOP-OF-
075000*    FORM DOES NOT LOOK CROWDED AGAINST THIS ONE ON A VIEWER
075100*    THAT DOES NOT HONOR THE PAGE EJECT.
075200     MOVE WS-CUR-VERDICT-TEXT TO WS-VL-TEXT
075300     WRITE DETAIL-PRINT-RECORD FROM WS-VERDICT-LINE
075400         AFTER ADVANCING 2 LINES.
075500 340-EXIT.
075600     EXIT.
075700
075800*****************************************************************
075900*    PURPOSE  - CLOSE BOTH FILES AND DISPLAY THE RUN COUNTS.
076000*****************************************************************
076100
076200 900-TERMINATE.
076300*    BOTH FILES CLOSED TOGETHER - NO STAGED CLOSE, NEITHER
076400*    FILE OUTLIVES THE OTHER IN THIS PROGRAM.
076500     CLOSE CLASS-WORK-FILE
076600           DETAIL-REPORT-FILE
076700
076800*    RUN COUNTS TO THE JOB LOG - DETAIL SECTIONS SHOULD ALWAYS
076900*    BE EXACTLY TWICE THE CLASS-WORK RECORDS READ (ONE VALUE
077000*    SECTION AND ONE GROWTH SECTION PER TICKER); OPERATIONS
077100*    CHECKS THIS BY EYE AGAINST THE STK.RATENG RUN LOG.
077200     DISPLAY 'STK.RPTBLD - CLASS-WORK RECORDS READ    = '
077300             WS-CLASSWK-READ-CNT
077400*    SECOND OF THE TWO RUN-COUNT DISPLAYS - SEE THE NOTE
077500*    ABOVE THE FIRST ONE FOR THE 2X RELATIONSHIP OPERATIONS
077600*    CHECKS FOR.
077700     DISPLAY 'STK.RPTBLD - DETAIL SECTIONS PRINTED    = '
077800             WS-DETAIL-SECTIONS-CNT.
077900*    STANDARD SECTION-EXIT PARAGRAPH - HOLDS THE PERFORM ...
078000*    THRU RANGE OPEN FOR A FUTURE STEP WITHOUT RENUMBERING
078100*    900-TERMINATE ITSELF.
078200 900-EXIT.
078300     EXIT.
078400
078500*****************************************************************
078600*    PURPOSE  - COMMON FILE-ERROR EXIT.  CLOSES WHAT IS OPEN AND
078700*    SETS RETURN-CODE 16 FOR THE JCL STEP CONDITION CODE TEST.
078800*****************************************************************
078900
079000*    REACHED FROM 100 OR 210 ON A BAD FILE STATUS - SEE THE
079100*    88-LEVELS ON WS-CLASSWK-STATUS/WS-DETRPT-STATUS ABOVE.
079200*    RETURN-CODE 16 IS THE SHOP-WIDE CONVENTION FOR A FATAL
079300*    FILE ERROR SO THE JCL COND STEP CAN SKIP EVERYTHING
079400*    DOWNSTREAM OF THIS STEP.
079500 950-ABEND-FILE-ERROR.
079600     CLOSE CLASS-WORK-FILE
079700           DETAIL-REPORT-FILE
079800     DISPLAY 'STK.RPTBLD - ABENDING ON FILE ERROR ABOVE'
079900*    16 MATCHES THE COND CODE THE JCL STEP AFTER THIS ONE
080000*    TESTS FOR - SAME CONVENTION AS STK.RATCLC AND STK.RATENG.
080100     MOVE 16 TO RETURN-CODE
080200     STOP RUN.
