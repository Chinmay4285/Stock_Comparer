000100*****************************************************************
000200* STK.RATCLC
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* STOCK RATIO CALCULATOR.  READS THE NIGHTLY STOCK-MASTER FEED
000600* AND THE MARKET-INDEX BENCHMARK RECORD AND BUILDS ONE RATIO
000700* WORK RECORD PER TICKER, CARRYING BOTH THE VALUE-MODE AND THE
000800* GROWTH/MOMENTUM-MODE METRIC SETS FOR THE RATING ENGINE
000900* (STK.RATENG) TO CLASSIFY.
001000*
001100* A ZERO IN ANY INPUT RATIO FIELD OTHER THAN THE DIVIDEND YIELD
001200* MEANS THE DATA VENDOR HAD NOTHING TO REPORT FOR THAT METRIC -
001300* IT IS CARRIED FORWARD AS NOT AVAILABLE, NOT AS A TRUE ZERO.
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    STOCK-RATIO-CALCULATOR.
001700 AUTHOR.        R. HALVERSEN.
001800 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
001900 DATE-WRITTEN.  04/09/1987.
002000 DATE-COMPILED.
002100 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002200*****************************************************************
002300*                     C H A N G E   L O G
002400*-----------------------------------------------------------
002500* DATE       BY   REQUEST    DESCRIPTION
002600*-----------------------------------------------------------
002700* 04/09/87   RH   PROJ-0114  ORIGINAL VALUE-MODE RATIO CALC.      PROJ0114
002800*                            NINE-METRIC VALUATION SET ONLY.      PROJ0114
002900* 05/02/87   RH   PROJ-0114  ADDED ZERO-MEANS-N/A EDIT ON ALL     PROJ0114
003000*                            RATIO FIELDS EXCEPT DIV YIELD.       PROJ0114
003100* 11/14/88   RH   CR-0233    DEBT/EQUITY NOW SUPPLIED BY VENDOR   CR0233  
003200*                            AS A PERCENT - DIVIDE BY 100 HERE    CR0233  
003300*                            RATHER THAN DOWNSTREAM.              CR0233  
003400* 02/02/90   TO   PROJ-0190  GROWTH/MOMENTUM PASS ADDED.  NEW     PROJ0190
003500*                            RATIO-WORK FILE REPLACES THE OLD     PROJ0190
003600*                            IN-LINE CALL TO THE RATING STEP.     PROJ0190
003700* 02/09/90   TO   PROJ-0190  PRICE PERFORMANCE (6M/1Y) AND        PROJ0190
003800*                            RELATIVE STRENGTH VS SP500 ADDED.    PROJ0190
003900* 03/15/90   TO   PROJ-0190  PE-GROWTH MOMENTUM SCORE ADDED,      PROJ0190
004000*                            CAPPED AT 1.5000 PER RESEARCH DESK.  PROJ0190
004100* 09/17/93   MO   TKT-1187   TRACE SWITCH (UPSI-0) ADDED FOR      TKT1187 
004200*                            RECONCILING RECORD COUNTS ON REQUEST TKT1187 
004300*                            FROM OPERATIONS.                     TKT1187 
004400* 06/23/98   TO   Y2K-0041   YEAR 2000 REVIEW - NO 2-DIGIT YEAR   Y2K0041 
004500*                            FIELDS IN THIS PROGRAM.  NO CHANGE   Y2K0041 
004600*                            REQUIRED, SIGNED OFF PER Y2K-0041.   Y2K0041 
004700* 01/11/99   MO   TKT-1509   MINOR - CLARIFIED COMMENTS ON THE    TKT1509 
004800*                            RELATIVE STRENGTH GUARD CONDITION.   TKT1509 
004900* 03/08/99   MO   TKT-1622   WORKING-STORAGE SCALARS PULLED OUT   TKT1622 
005000*                            OF 01-GROUPS TO 77-LEVEL ITEMS PER   TKT1622 
005100*                            STANDARDS REVIEW.  PARAGRAPH-LEVEL   TKT1622 
005200*                            COMMENTARY EXPANDED - SEE MEMO ON    TKT1622 
005300*                            FILE WITH TKT-1622.                  TKT1622 
005400*-----------------------------------------------------------
005500*    RUNS ON THE SAME IBM-370 CLASS HARDWARE AS THE REST OF THE
005600*    EQUITY RESEARCH BATCH SUITE.  UPSI-0 IS THE OPERATIONS TRACE
005700*    SWITCH - SET ON FROM THE JCL WHEN OPS WANTS RUN COUNTS ON
005800*    THE JOB LOG (SEE TKT-1187).
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-370.
006200 OBJECT-COMPUTER.  IBM-370.
006300 SPECIAL-NAMES.
006400     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
006500            OFF STATUS IS WS-TRACE-SWITCH-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    NIGHTLY VENDOR FEED - ONE RECORD PER TICKER, KEY-SEQUENCED
006900*    BY TICKER ON THE FEED (NOT RE-SORTED HERE).
007000     SELECT STOCK-MASTER-FILE  ASSIGN TO STOCKIN
007100            FILE STATUS IS WS-STOCKIN-STATUS.
007200*    BENCHMARK FEED - A SINGLE RECORD CARRYING THE CURRENT AND
007300*    ONE-YEAR-AGO INDEX LEVEL, USED FOR RELATIVE STRENGTH.
007400     SELECT MARKET-INDEX-FILE  ASSIGN TO MKTIDX
007500            FILE STATUS IS WS-MKTIDX-STATUS.
007600*    THIS PROGRAM'S OUTPUT - ONE RATIO-WORK RECORD PER TICKER,
007700*    PICKED UP NEXT BY STK.RATENG.
007800     SELECT RATIO-WORK-FILE    ASSIGN TO RATIOWK
007900            FILE STATUS IS WS-RATIOWK-STATUS.
008000
008100*    THREE FILES ONLY - STOCK-MASTER AND MARKET-INDEX IN, RATIO-
008200*    WORK OUT.  NO INTERNAL TABLES OF STOCK DATA ARE HELD HERE;
008300*    EACH STOCK-MASTER RECORD IS PROCESSED AND WRITTEN BEFORE THE
008400*    NEXT ONE IS READ.
008500 DATA DIVISION.
008600 FILE SECTION.
008700*    RECORD LAYOUT IN COPYBOOK STK.MAST01 - SEE THAT MEMBER FOR
008800*    THE FULL VALUATION/FRACTIONAL TABLE FIELD LIST.
008900 FD  STOCK-MASTER-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 200 CHARACTERS.
009200     COPY STK.MAST01.
009300
009400*    RECORD LAYOUT IN COPYBOOK MKT.INDX01.
009500 FD  MARKET-INDEX-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 30 CHARACTERS.
009800     COPY MKT.INDX01.
009900
010000*    RECORD LAYOUT IN COPYBOOK STK.RATWRK - SHARED WITH RATENG.
010100 FD  RATIO-WORK-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 298 CHARACTERS.
010400     COPY STK.RATWRK.
010500
010600 WORKING-STORAGE SECTION.
010700*****************************************************************
010800*    STANDALONE SCALAR WORK FIELDS - FILE STATUS SWITCHES, RUN
010900*    CONTROL SWITCHES, COUNTERS AND THE SUBSCRIPT USED TO DRIVE
011000*    THE VALUE-METRIC TABLE LOOPS.  DECLARED 77-LEVEL PER SHOP
011100*    STANDARD FOR ITEMS THAT ARE NOT PART OF A RECORD OR TABLE.
011200*    REORGANIZED FROM 01-GROUPS UNDER TKT-1622 (SEE CHANGE LOG).
011300*****************************************************************
011400 77  WS-STOCKIN-STATUS          PIC X(2)  VALUE SPACES.
011500     88  WS-STOCKIN-OK              VALUE '00'.
011600     88  WS-STOCKIN-EOF             VALUE '10'.
011700 77  WS-MKTIDX-STATUS           PIC X(2)  VALUE SPACES.
011800     88  WS-MKTIDX-OK               VALUE '00'.
011900 77  WS-RATIOWK-STATUS          PIC X(2)  VALUE SPACES.
012000     88  WS-RATIOWK-OK              VALUE '00'.
012100
012200 77  WS-END-OF-STOCK-MASTER-SW  PIC X(1)  VALUE 'N'.
012300     88  WS-END-OF-STOCK-MASTER     VALUE 'Y'.
012400 77  WS-MARKET-RETURN-SW        PIC X(1)  VALUE 'N'.
012500     88  WS-MARKET-RETURN-AVAILABLE VALUE 'Y'.
012600
012700*    RUN COUNTERS REPORTED AT 900-TERMINATE WHEN THE TRACE
012800*    SWITCH (UPSI-0) IS ON, PLUS THE VALUE-METRIC TABLE SUBSCRIPT
012900*    SHARED BY 310-COPY-VALUE-METRICS AND ITS CHILD PARAGRAPHS.
013000 77  WS-STOCKS-READ-CNT         PIC S9(6) COMP VALUE ZERO.
013100 77  WS-RATIOWK-WRITTEN-CNT     PIC S9(6) COMP VALUE ZERO.
013200 77  WS-SUB                     PIC S9(4) COMP VALUE ZERO.
013300
013400*    INTERMEDIATE COMPUTED VALUES CARRIED BETWEEN PARAGRAPHS -
013500*    MARKET RETURN (COMPUTED ONCE AT 110), THE TWO PRICE
013600*    PERFORMANCE FIGURES AND RELATIVE STRENGTH (330/340), AND
013700*    THE RAW PE/GROWTH MOMENTUM SCORE BEFORE ITS CAP (350).
013800 77  WS-MARKET-RETURN           PIC S9(3)V9(4) VALUE ZERO.
013900 77  WS-PRICE-PERF-6M           PIC S9(3)V9(4) VALUE ZERO.
014000 77  WS-PRICE-PERF-1Y           PIC S9(3)V9(4) VALUE ZERO.
014100 77  WS-RELATIVE-STRENGTH       PIC S9(3)V9(4) VALUE ZERO.
014200 77  WS-PE-GROWTH-RAW           PIC S9(3)V9(4) VALUE ZERO.
014300 77  WS-PE-GROWTH-CAP           PIC S9(1)V9(4) VALUE 1.5000.
014400
014500*****************************************************************
014600*    STATIC TABLE OF THE NINE VALUE-METRIC CODES, IN CRITERIA-
014700*    TABLE ORDER (SEE STK.RATENG FOR THE MATCHING BAND TABLE).
014800*    THE TWO-CHARACTER CODE FOR EACH SLOT IS CARRIED ON THE
014900*    OUTGOING RATIO-WORK RECORD (RW-VM-CODE) SO STK.RATENG CAN
015000*    CONFIRM ITS OWN CRITERIA-TABLE ROW ORDER HAS NOT DRIFTED
015100*    OUT OF STEP WITH THIS PROGRAM BEFORE RATING POSITIONALLY.
015200*****************************************************************
015300 01  WS-VALUE-METRIC-CODE-LIST.
015400     05  FILLER                     PIC X(18)
015500                               VALUE 'PEPBPSDEROCRDYPMPR'.
015600 01  WS-VALUE-METRIC-CODE-TABLE REDEFINES
015700                               WS-VALUE-METRIC-CODE-LIST.
015800     05  WS-VM-CODE-ENTRY           PIC X(2) OCCURS 9 TIMES.
015900
016000 PROCEDURE DIVISION.
016100*****************************************************************
016200*    MAIN CONTROL
016300*
016400*    PURPOSE  - TOP-LEVEL DRIVER.  OPENS FILES, DRIVES THE READ/
016500*               BUILD/WRITE LOOP ONE STOCK PER PASS, THEN CLOSES
016600*               OUT AND REPORTS RUN COUNTS.
016700*    INPUT    - NONE (CALLS 100-INITIALIZE, 200-PROCESS-STOCK).
016800*    OUTPUT   - NONE DIRECTLY; SEE CHILD PARAGRAPHS.
016900*****************************************************************
017000 000-MAIN-CONTROL.
017100     PERFORM 100-INITIALIZE
017200        THRU 100-EXIT
017300
017400     PERFORM 200-PROCESS-ONE-STOCK
017500        THRU 200-EXIT
017600       UNTIL WS-END-OF-STOCK-MASTER
017700
017800     PERFORM 900-TERMINATE
017900        THRU 900-EXIT
018000
018100     STOP RUN.
018200
018300*****************************************************************
018400*    INITIALIZATION - OPEN FILES, READ INDEX, PRIME STOCK READ
018500*
018600*    PURPOSE  - OPEN ALL THREE FILES, PRIME THE MARKET-INDEX READ
018700*               (SINGLE RECORD) AND THE FIRST STOCK-MASTER READ.
018800*    INPUT    - STOCK-MASTER-FILE, MARKET-INDEX-FILE (OPEN ONLY).
018900*    OUTPUT   - RATIO-WORK-FILE (OPEN ONLY).  ABENDS THROUGH
019000*               950-ABEND-FILE-ERROR ON ANY OPEN FAILURE.
019100*****************************************************************
019200 100-INITIALIZE.
019300     OPEN INPUT  STOCK-MASTER-FILE
019400     IF NOT WS-STOCKIN-OK
019500         DISPLAY 'STK.RATCLC - STOCK-MASTER OPEN FAILED, '
019600                 'STATUS ' WS-STOCKIN-STATUS
019700         GO TO 950-ABEND-FILE-ERROR
019800     END-IF
019900
020000     OPEN INPUT  MARKET-INDEX-FILE
020100     IF NOT WS-MKTIDX-OK
020200         DISPLAY 'STK.RATCLC - MARKET-INDEX OPEN FAILED, '
020300                 'STATUS ' WS-MKTIDX-STATUS
020400         GO TO 950-ABEND-FILE-ERROR
020500     END-IF
020600
020700     OPEN OUTPUT RATIO-WORK-FILE
020800     IF NOT WS-RATIOWK-OK
020900         DISPLAY 'STK.RATCLC - RATIO-WORK OPEN FAILED, '
021000                 'STATUS ' WS-RATIOWK-STATUS
021100         GO TO 950-ABEND-FILE-ERROR
021200     END-IF
021300
021400     PERFORM 110-READ-MARKET-INDEX
021500        THRU 110-EXIT
021600
021700     PERFORM 210-READ-STOCK-MASTER
021800        THRU 210-EXIT.
021900 100-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300*    READ THE MARKET-INDEX BENCHMARK RECORD (ONE RECORD, ONCE)
022400*    AND COMPUTE THE ONE-YEAR MARKET RETURN USED BY 340 BELOW.
022500*    MARKET RETURN IS COMPUTED ONCE PER RUN - IT DOES NOT VARY BY
022600*    TICKER, SO IT IS NOT RECOMPUTED INSIDE THE PER-STOCK LOOP.
022700*
022800*    INPUT    - MARKET-INDEX-FILE.
022900*    OUTPUT   - WS-MARKET-RETURN, WS-MARKET-RETURN-AVAILABLE.
023000*****************************************************************
023100 110-READ-MARKET-INDEX.
023200     READ MARKET-INDEX-FILE
023300         AT END
023400             DISPLAY 'STK.RATCLC - MARKET-INDEX FILE EMPTY, '
023500                     'RELATIVE STRENGTH WILL BE UNAVAILABLE'
023600     END-READ
023700
023800     IF MI-PRICE-1Y-AGO > ZERO
023900         COMPUTE WS-MARKET-RETURN ROUNDED =
024000            (MI-PRICE-CURRENT - MI-PRICE-1Y-AGO) / MI-PRICE-1Y-AGO
024100         SET WS-MARKET-RETURN-AVAILABLE TO TRUE
024200     END-IF.
024300 110-EXIT.
024400     EXIT.
024500
024600*****************************************************************
024700*    READ THE NEXT NIGHTLY STOCK-MASTER RECORD; SET THE END SWITCH
024800*    AT END OF FILE.  SHARED BY 100-INITIALIZE (PRIMING READ) AND
024900*    BY 200-PROCESS-ONE-STOCK (THE MAIN LOOP READ-AHEAD).
025000*
025100*    INPUT    - STOCK-MASTER-FILE.
025200*    OUTPUT   - STOCK-MASTER-RECORD, WS-END-OF-STOCK-MASTER,
025300*               WS-STOCKS-READ-CNT.
025400*****************************************************************
025500 210-READ-STOCK-MASTER.
025600     READ STOCK-MASTER-FILE
025700         AT END
025800             SET WS-END-OF-STOCK-MASTER TO TRUE
025900         NOT AT END
026000             ADD 1 TO WS-STOCKS-READ-CNT
026100     END-READ.
026200 210-EXIT.
026300     EXIT.
026400
026500*****************************************************************
026600*    PER-STOCK PROCESSING
026700*
026800*    PURPOSE  - BUILD ONE RATIO-WORK RECORD FROM THE CURRENT
026900*               STOCK-MASTER RECORD, WRITE IT, THEN READ AHEAD.
027000*    INPUT    - STOCK-MASTER-RECORD (CURRENT), WS-MARKET-RETURN.
027100*    OUTPUT   - RATIO-WORK-FILE (ONE RECORD WRITTEN PER CALL).
027200*****************************************************************
027300 200-PROCESS-ONE-STOCK.
027400     PERFORM 300-BUILD-RATIO-WORK-RECORD
027500        THRU 300-EXIT
027600
027700     WRITE RATIO-WORK-RECORD
027800     IF NOT WS-RATIOWK-OK
027900         DISPLAY 'STK.RATCLC - RATIO-WORK WRITE FAILED, '
028000                 'STATUS ' WS-RATIOWK-STATUS
028100         GO TO 950-ABEND-FILE-ERROR
028200     END-IF
028300     ADD 1 TO WS-RATIOWK-WRITTEN-CNT
028400
028500     PERFORM 210-READ-STOCK-MASTER
028600        THRU 210-EXIT.
028700 200-EXIT.
028800     EXIT.
028900
029000*****************************************************************
029100*    MOVE THE IDENTIFYING FIELDS (TICKER, NAME, CURRENCY, PRICE)
029200*    STRAIGHT ACROSS, THEN DRIVE THE VALUE-MODE AND GROWTH-MODE
029300*    METRIC BUILDERS BELOW TO FILL THE REST OF THE RECORD.
029400*
029500*    INPUT    - STOCK-MASTER-RECORD.
029600*    OUTPUT   - RATIO-WORK-RECORD (IDENTIFYING FIELDS ONLY - SEE
029700*               310/320 FOR THE METRIC TABLES).
029800*****************************************************************
029900 300-BUILD-RATIO-WORK-RECORD.
030000     MOVE SPACES               TO RATIO-WORK-RECORD
030100     MOVE SM-TICKER             TO RW-TICKER
030200     MOVE SM-COMPANY-NAME       TO RW-COMPANY-NAME
030300     MOVE SM-CURRENCY           TO RW-CURRENCY
030400     MOVE SM-CURRENT-PRICE      TO RW-CURRENT-PRICE
030500
030600     PERFORM 310-COPY-VALUE-METRICS
030700        THRU 310-EXIT
030800
030900     PERFORM 320-COMPUTE-GROWTH-METRICS
031000        THRU 320-EXIT.
031100 300-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500*    VALUE-MODE METRICS - SLOTS 1-4 ARE THE VALUATION GROUP
031600*    (PE, PB, PS, DEBT/EQUITY), SLOTS 5-9 ARE THE FIRST FIVE
031700*    ENTRIES OF THE FRACTIONAL GROUP (ROE THRU PEG).
031800*
031900*    PURPOSE  - DRIVE 311 AND 312 ACROSS THE NINE VALUE SLOTS.
032000*    INPUT    - SM-VALUATION-TABLE, SM-FRACTIONAL-TABLE.
032100*    OUTPUT   - RW-VALUE-METRIC-TABLE (ALL 9 ENTRIES).
032200*****************************************************************
032300 310-COPY-VALUE-METRICS.
032400     MOVE 1 TO WS-SUB
032500     PERFORM 311-SET-VALUATION-METRIC
032600        THRU 311-EXIT
032700       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4
032800
032900     MOVE 1 TO WS-SUB
033000     PERFORM 312-SET-FRACTIONAL-VALUE-METRIC
033100        THRU 312-EXIT
033200       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
033300 310-EXIT.
033400     EXIT.
033500
033600*    NOTE 11/14/88 (RH) - SLOT 4 IS DEBT/EQUITY, SUPPLIED BY THE
033700*    VENDOR AS A PERCENT; DIVIDE BY 100 TO GET THE FRACTION.
033800*****************************************************************
033900*    SLOTS 1-4 (PE, PRICE/BOOK, PRICE/SALES, DEBT/EQUITY).  A ZERO
034000*    INPUT MEANS THE VENDOR HAD NOTHING TO REPORT - CARRY THE SLOT
034100*    AS NOT AVAILABLE RATHER THAN A TRUE ZERO RATIO.
034200*
034300*    INPUT    - SM-VALUATION-TABLE(WS-SUB), WS-VM-CODE-ENTRY.
034400*    OUTPUT   - RW-VM-CODE/VALUE/AVAIL(WS-SUB).
034500*****************************************************************
034600 311-SET-VALUATION-METRIC.
034700     MOVE WS-VM-CODE-ENTRY(WS-SUB) TO RW-VM-CODE(WS-SUB)
034800     IF SM-VALUATION-TABLE(WS-SUB) = ZERO
034900         MOVE 'N'  TO RW-VM-AVAIL(WS-SUB)
035000         MOVE ZERO TO RW-VM-VALUE(WS-SUB)
035100     ELSE
035200         SET RW-VM-IS-AVAILABLE(WS-SUB) TO TRUE
035300         IF WS-SUB = 4
035400             COMPUTE RW-VM-VALUE(WS-SUB) ROUNDED =
035500                 SM-VALUATION-TABLE(WS-SUB) / 100
035600         ELSE
035700             MOVE SM-VALUATION-TABLE(WS-SUB)
035800                                    TO RW-VM-VALUE(WS-SUB)
035900         END-IF
036000     END-IF.
036100 311-EXIT.
036200     EXIT.
036300
036400*    NOTE 05/02/87 (RH) - FRACTIONAL SLOT 3 IS DIVIDEND YIELD;
036500*    IT DEFAULTS TO ZERO WHEN ABSENT AND IS ALWAYS RATED, SO IT
036600*    IS THE ONE METRIC IN THIS GROUP THAT SKIPS THE ZERO EDIT.
036700*****************************************************************
036800*    SLOTS 5-9 (ROE, CURRENT RATIO, DIVIDEND YIELD, PROFIT MARGIN,
036900*    PEG RATIO).  DIVIDEND YIELD (SLOT 3 OF THIS GROUP, SLOT 7
037000*    OVERALL) IS THE ONE METRIC SKIPPING THE ZERO-MEANS-N/A EDIT.
037100*
037200*    INPUT    - SM-FRACTIONAL-TABLE(WS-SUB), WS-VM-CODE-ENTRY.
037300*    OUTPUT   - RW-VM-CODE/VALUE/AVAIL(WS-SUB + 4).
037400*****************************************************************
037500 312-SET-FRACTIONAL-VALUE-METRIC.
037600     MOVE WS-VM-CODE-ENTRY(WS-SUB + 4) TO RW-VM-CODE(WS-SUB + 4)
037700     IF WS-SUB = 3
037800         SET RW-VM-IS-AVAILABLE(WS-SUB + 4) TO TRUE
037900         MOVE SM-FRACTIONAL-TABLE(WS-SUB)
038000                                TO RW-VM-VALUE(WS-SUB + 4)
038100     ELSE
038200         IF SM-FRACTIONAL-TABLE(WS-SUB) = ZERO
038300             MOVE 'N'  TO RW-VM-AVAIL(WS-SUB + 4)
038400             MOVE ZERO TO RW-VM-VALUE(WS-SUB + 4)
038500         ELSE
038600             SET RW-VM-IS-AVAILABLE(WS-SUB + 4) TO TRUE
038700             MOVE SM-FRACTIONAL-TABLE(WS-SUB)
038800                                    TO RW-VM-VALUE(WS-SUB + 4)
038900         END-IF
039000     END-IF.
039100 312-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500*    GROWTH/MOMENTUM METRICS - ADDED PROJ-0190, 02/02/90 (TO)
039600*
039700*    PURPOSE  - DRIVE THE TEN GROWTH/MOMENTUM SLOTS: FIVE DIRECT
039800*               MOVES (321), TWO PRICE-PERFORMANCE COMPUTES (330),
039900*               RELATIVE STRENGTH (340), ANALYST RECOMMENDATION
040000*               (IN-LINE BELOW) AND PE-GROWTH MOMENTUM (350).
040100*    INPUT    - SM-FRACTIONAL-TABLE, SM-ANALYST-REC, STOCK PRICES.
040200*    OUTPUT   - RW-GROWTH-METRIC-TABLE (ALL 10 ENTRIES).
040300*****************************************************************
040400 320-COMPUTE-GROWTH-METRICS.
040500     PERFORM 321-SET-GROWTH-DIRECT-METRICS
040600        THRU 321-EXIT
040700
040800     PERFORM 330-COMPUTE-PRICE-PERFORMANCE
040900        THRU 330-EXIT
041000
041100     PERFORM 340-COMPUTE-RELATIVE-STRENGTH
041200        THRU 340-EXIT
041300
041400     MOVE 'AR' TO RW-GM-CODE(9)
041500     IF SM-ANALYST-REC = ZERO
041600         MOVE 'N' TO RW-GM-AVAIL(9)
041700     ELSE
041800         SET RW-GM-IS-AVAILABLE(9) TO TRUE
041900         MOVE SM-ANALYST-REC TO RW-GM-VALUE(9)
042000     END-IF
042100
042200     PERFORM 350-COMPUTE-PE-GROWTH
042300        THRU 350-EXIT.
042400 320-EXIT.
042500     EXIT.
042600
042700*    FRACTIONAL SLOTS 6-10 ARE REVENUE-GROWTH, EARNINGS-GROWTH,
042800*    EPS-GROWTH, GROSS-MARGIN AND OPER-MARGIN, IN THAT ORDER -
042900*    THEY MAP TO GROWTH SLOTS 1, 2, 5, 6 AND 7 RESPECTIVELY, SO
043000*    THEY ARE MOVED DIRECTLY RATHER THAN THROUGH A SUBSCRIPT LOOP.
043100*****************************************************************
043200*    FRACTIONAL SLOTS 6-10 (REVENUE GROWTH, EARNINGS GROWTH, EPS
043300*    GROWTH, GROSS MARGIN, OPER MARGIN) MAP TO GROWTH SLOTS 1, 2,
043400*    5, 6 AND 7 - MOVED DIRECTLY RATHER THAN THROUGH A SUBSCRIPT
043500*    LOOP SINCE THE MAPPING IS NOT A STRAIGHT 1-FOR-1 SEQUENCE.
043600*
043700*    INPUT    - SM-FRACTIONAL-TABLE(6 THRU 10).
043800*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(1,2,5,6,7).
043900*****************************************************************
044000 321-SET-GROWTH-DIRECT-METRICS.
044100     MOVE 'RG' TO RW-GM-CODE(1)
044200     IF SM-REVENUE-GROWTH = ZERO
044300         MOVE 'N' TO RW-GM-AVAIL(1)
044400     ELSE
044500         SET RW-GM-IS-AVAILABLE(1) TO TRUE
044600         MOVE SM-REVENUE-GROWTH TO RW-GM-VALUE(1)
044700     END-IF
044800
044900     MOVE 'EG' TO RW-GM-CODE(2)
045000     IF SM-EARNINGS-GROWTH = ZERO
045100         MOVE 'N' TO RW-GM-AVAIL(2)
045200     ELSE
045300         SET RW-GM-IS-AVAILABLE(2) TO TRUE
045400         MOVE SM-EARNINGS-GROWTH TO RW-GM-VALUE(2)
045500     END-IF
045600
045700     MOVE 'QE' TO RW-GM-CODE(5)
045800     IF SM-EPS-GROWTH = ZERO
045900         MOVE 'N' TO RW-GM-AVAIL(5)
046000     ELSE
046100         SET RW-GM-IS-AVAILABLE(5) TO TRUE
046200         MOVE SM-EPS-GROWTH TO RW-GM-VALUE(5)
046300     END-IF
046400
046500     MOVE 'GM' TO RW-GM-CODE(6)
046600     IF SM-GROSS-MARGIN = ZERO
046700         MOVE 'N' TO RW-GM-AVAIL(6)
046800     ELSE
046900         SET RW-GM-IS-AVAILABLE(6) TO TRUE
047000         MOVE SM-GROSS-MARGIN TO RW-GM-VALUE(6)
047100     END-IF
047200
047300     MOVE 'OM' TO RW-GM-CODE(7)
047400     IF SM-OPER-MARGIN = ZERO
047500         MOVE 'N' TO RW-GM-AVAIL(7)
047600     ELSE
047700         SET RW-GM-IS-AVAILABLE(7) TO TRUE
047800         MOVE SM-OPER-MARGIN TO RW-GM-VALUE(7)
047900     END-IF.
048000 321-EXIT.
048100     EXIT.
048200
048300*****************************************************************
048400*    GROWTH SLOTS 3-4 (PRICE PERFORMANCE 6-MONTH AND 1-YEAR).
048500*    UNAVAILABLE WHEN THE PRIOR PRICE ON FILE IS ZERO (NEW LISTING
048600*    OR VENDOR GAP) RATHER THAN DIVIDING BY ZERO.
048700*
048800*    INPUT    - SM-CURRENT-PRICE, SM-PRICE-6M-AGO, SM-PRICE-1Y-AGO
048900*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(3,4), WS-PRICE-PERF-6M/1Y.
049000*****************************************************************
049100 330-COMPUTE-PRICE-PERFORMANCE.
049200     MOVE 'P6' TO RW-GM-CODE(3)
049300     IF SM-PRICE-6M-AGO > ZERO
049400         COMPUTE WS-PRICE-PERF-6M ROUNDED =
049500            (SM-CURRENT-PRICE - SM-PRICE-6M-AGO) / SM-PRICE-6M-AGO
049600         SET RW-GM-IS-AVAILABLE(3) TO TRUE
049700         MOVE WS-PRICE-PERF-6M TO RW-GM-VALUE(3)
049800     ELSE
049900         MOVE 'N' TO RW-GM-AVAIL(3)
050000     END-IF
050100
050200     MOVE 'P1' TO RW-GM-CODE(4)
050300     IF SM-PRICE-1Y-AGO > ZERO
050400         COMPUTE WS-PRICE-PERF-1Y ROUNDED =
050500            (SM-CURRENT-PRICE - SM-PRICE-1Y-AGO) / SM-PRICE-1Y-AGO
050600         SET RW-GM-IS-AVAILABLE(4) TO TRUE
050700         MOVE WS-PRICE-PERF-1Y TO RW-GM-VALUE(4)
050800     ELSE
050900         MOVE 'N' TO RW-GM-AVAIL(4)
051000     END-IF.
051100 330-EXIT.
051200     EXIT.
051300
051400*    NOTE 01/11/99 (MO) - BOTH THE MARKET RETURN AND THIS STOCK'S
051500*    1-YEAR PERFORMANCE MUST BE AVAILABLE OR RELATIVE STRENGTH
051600*    IS LEFT UNAVAILABLE, NOT DEFAULTED TO ZERO.
051700*****************************************************************
051800*    GROWTH SLOT 8 (RELATIVE STRENGTH VS. THE BENCHMARK INDEX).
051900*    BOTH THE MARKET RETURN (110) AND THIS STOCK'S 1-YEAR
052000*    PERFORMANCE (330) MUST BE AVAILABLE OR THE SLOT IS LEFT
052100*    UNAVAILABLE, NOT DEFAULTED TO ZERO.
052200*
052300*    INPUT    - WS-MARKET-RETURN-AVAILABLE, WS-PRICE-PERF-1Y,
052400*               RW-GM-IS-AVAILABLE(4).
052500*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(8).
052600*****************************************************************
052700 340-COMPUTE-RELATIVE-STRENGTH.
052800     MOVE 'RS' TO RW-GM-CODE(8)
052900     IF WS-MARKET-RETURN-AVAILABLE AND RW-GM-IS-AVAILABLE(4)
053000         COMPUTE WS-RELATIVE-STRENGTH ROUNDED =
053100             WS-PRICE-PERF-1Y - WS-MARKET-RETURN
053200         SET RW-GM-IS-AVAILABLE(8) TO TRUE
053300         MOVE WS-RELATIVE-STRENGTH TO RW-GM-VALUE(8)
053400     ELSE
053500         MOVE 'N' TO RW-GM-AVAIL(8)
053600     END-IF.
053700 340-EXIT.
053800     EXIT.
053900
054000*    NOTE 03/15/90 (TO) - MOMENTUM SCORE IS CAPPED AT 1.5000 PER
054100*    THE RESEARCH DESK - AN UNCAPPED SCORE ON A NEAR-ZERO PE CAN
054200*    RUN INTO THE HUNDREDS AND SWAMPS THE GROWTH CLASSIFICATION.
054300*****************************************************************
054400*    GROWTH SLOT 10 (PE/GROWTH MOMENTUM SCORE).  REQUIRES BOTH THE
054500*    PE RATIO (VALUE SLOT 1) AND EARNINGS GROWTH (GROWTH SLOT 2)
054600*    AVAILABLE AND POSITIVE.  CAPPED AT WS-PE-GROWTH-CAP (1.5000)
054700*    PER THE RESEARCH DESK - AN UNCAPPED SCORE ON A NEAR-ZERO PE
054800*    CAN RUN INTO THE HUNDREDS AND SWAMP THE GROWTH SCORE.
054900*
055000*    INPUT    - RW-VM-VALUE(1), RW-GM-VALUE(2), WS-PE-GROWTH-CAP.
055100*    OUTPUT   - RW-GM-CODE/VALUE/AVAIL(10).
055200*****************************************************************
055300 350-COMPUTE-PE-GROWTH.
055400     MOVE 'PG' TO RW-GM-CODE(10)
055500     IF RW-VM-IS-AVAILABLE(1) AND RW-VM-VALUE(1) > ZERO
055600             AND RW-GM-IS-AVAILABLE(2) AND RW-GM-VALUE(2) > ZERO
055700         COMPUTE WS-PE-GROWTH-RAW ROUNDED =
055800             (RW-GM-VALUE(2) / RW-VM-VALUE(1)) * 10
055900         IF WS-PE-GROWTH-RAW > WS-PE-GROWTH-CAP
056000             MOVE WS-PE-GROWTH-CAP TO RW-GM-VALUE(10)
056100         ELSE
056200             MOVE WS-PE-GROWTH-RAW TO RW-GM-VALUE(10)
056300         END-IF
056400         SET RW-GM-IS-AVAILABLE(10) TO TRUE
056500     ELSE
056600         MOVE 'N' TO RW-GM-AVAIL(10)
056700     END-IF.
056800 350-EXIT.
056900     EXIT.
057000
057100*****************************************************************
057200*    TERMINATION
057300*
057400*    PURPOSE  - CLOSE ALL FILES; WHEN THE TRACE SWITCH (UPSI-0) IS
057500*               ON, DISPLAY THE RUN COUNTS FOR THE OPERATOR LOG.
057600*    INPUT    - WS-STOCKS-READ-CNT, WS-RATIOWK-WRITTEN-CNT.
057700*    OUTPUT   - NONE (DISPLAY ONLY).
057800*****************************************************************
057900*    REVISION POINTER - THE COUNT DISPLAYS WERE ADDED UNDER
058000*    TKT-1187; SEE THE CHANGE LOG BEFORE CHANGING THIS PARAGRAPH.
058100 900-TERMINATE.
058200     CLOSE STOCK-MASTER-FILE
058300           MARKET-INDEX-FILE
058400           RATIO-WORK-FILE
058500
058600     IF WS-TRACE-SWITCH-ON
058700         DISPLAY 'STK.RATCLC - STOCK-MASTER RECORDS READ  = '
058800                 WS-STOCKS-READ-CNT
058900         DISPLAY 'STK.RATCLC - RATIO-WORK RECORDS WRITTEN = '
059000                 WS-RATIOWK-WRITTEN-CNT
059100     END-IF.
059200 900-EXIT.
059300     EXIT.
059400
059500*****************************************************************
059600*    COMMON FILE-ERROR ABEND PATH.  REACHED VIA GO TO FROM ANY
059700*    OPEN, READ OR WRITE CHECK ABOVE THAT FOUND A BAD FILE STATUS.
059800*    CLOSES WHATEVER IS OPEN AND ENDS THE RUN WITH RETURN-CODE 16
059900*    SO THE JCL STEP CONDITION CODE TEST CATCHES IT.
060000*****************************************************************
060100*    REVISION POINTER - RETURN-CODE 16 IS THE SHOP STANDARD FOR
060200*    "BATCH STEP FAILED, DO NOT RUN DOWNSTREAM STEPS" - DO NOT
060300*    CHANGE IT WITHOUT CHECKING WITH OPERATIONS.
060400 950-ABEND-FILE-ERROR.
060500     CLOSE STOCK-MASTER-FILE
060600           MARKET-INDEX-FILE
060700           RATIO-WORK-FILE
060800     DISPLAY 'STK.RATCLC - ABENDING ON FILE ERROR ABOVE'
060900     MOVE 16 TO RETURN-CODE
061000     STOP RUN.
