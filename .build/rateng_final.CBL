000100*****************************************************************
000200* STK.RATENG
000300* MERIDIAN FUND SERVICES, INC. - EQUITY RESEARCH GROUP
000400*
000500* STOCK RATING ENGINE.  READS THE RATIO WORK FILE BUILT BY
000600* STK.RATCLC AND RATES EACH AVAILABLE METRIC AGAINST THE FIXED
000700* VALUE AND GROWTH/MOMENTUM CRITERIA TABLES BELOW, THEN DERIVES
000800* THE OVERALL VALUE CLASSIFICATION AND GROWTH CLASSIFICATION FOR
000900* THE STOCK.  BOTH RESULTS ARE CARRIED ON ONE CLASS-WORK RECORD
001000* SO STK.RPTBLD AND STK.SUMRPT NEVER HAVE TO RE-RATE A STOCK.
001100*
001200* A METRIC THAT FALLS IN NO BAND (POSSIBLE ONLY AT THE EDGES OF
001300* A TABLE, E.G. A NEGATIVE ROE) IS LEFT UNRATED AND DOES NOT
001400* COUNT TOWARD THE CLASSIFICATION DENOMINATOR.
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    STOCK-RATING-ENGINE.
001800 AUTHOR.        R. HALVERSEN.
001900 INSTALLATION.  MERIDIAN FUND SERVICES - EQUITY RESEARCH GROUP.
002000 DATE-WRITTEN.  04/22/1987.
002100 DATE-COMPILED.
002200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*                     C H A N G E   L O G
002500*-----------------------------------------------------------
002600* DATE       BY   REQUEST    DESCRIPTION
002700*-----------------------------------------------------------
002800* 04/22/87   RH   PROJ-0114  ORIGINAL - VALUE CRITERIA TABLE AND  PROJ0114
002900*                            GREAT/GOOD/NO BUY CLASSIFICATION.    PROJ0114
003000* 11/22/88   RH   CR-0233    PEG RATIO ADDED TO VALUE TABLE.      CR0233  
003100* 02/09/90   TO   PROJ-0190  GROWTH/MOMENTUM CRITERIA TABLE AND   PROJ0190
003200*                            SECOND CLASSIFICATION PASS ADDED -   PROJ0190
003300*                            ONE CLASS-WORK RECORD NOW CARRIES    PROJ0190
003400*                            BOTH RESULTS FOR ONE TICKER.         PROJ0190
003500* 02/16/90   TO   PROJ-0190  RUN DATE/TIME NOW STAMPED HERE AND   PROJ0190
003600*                            CARRIED ON CLASS-WORK FOR STK.RPTBLD.PROJ0190
003700* 04/03/91   RH   TKT-0402   CURRENT RATIO BAND CORRECTED - VALUESTKT0402 
003800*                            OF 3.0 AND ABOVE ARE LEFT UNRATED,   TKT0402 
003900*                            MATCHING THE VALUE DESK'S ORIGINAL   TKT0402 
004000*                            RESEARCH MEMO (WAS WRONGLY OPEN-     TKT0402 
004100*                            ENDED IN THE 87 RELEASE).            TKT0402 
004200* 09/17/93   MO   TKT-1187   TRACE SWITCH (UPSI-0) ADDED.         TKT1187 
004300* 06/23/98   TO   Y2K-0041   RUN-DATE STAMP NOW BUILT WITH A      Y2K0041 
004400*                            CENTURY WINDOW (PIVOT YEAR 50) - THE Y2K0041 
004500*                            OLD PROGRAM STORED YYMMDD ONLY.      Y2K0041 
004600* 01/11/99   MO   TKT-1509   ANALYST RECOMMENDATION BAND UPPER    TKT1509 
004700*                            LIMIT CLARIFIED AT 5.0 PER RESEARCH  TKT1509 
004800*                            DESK (SCALE RUNS 1.00 - 5.00 ONLY).  TKT1509 
004900* 03/08/99   MO   TKT-1622   VALUE/GROWTH CRITERIA TABLES NOW     TKT1622 
005000*                            CARRY A METRIC CODE PER ROW (WS-VC-  TKT1622 
005100*                            CODE/WS-GC-CODE), CHECKED AGAINST    TKT1622 
005200*                            RW-VM-CODE/RW-GM-CODE BEFORE A SLOT  TKT1622 
005300*                            IS RATED, SO THE TWO PROGRAMS CANNOT TKT1622 
005400*                            DRIFT OUT OF STEP POSITIONALLY.      TKT1622 
005500*                            WORKING-STORAGE SCALARS ALSO SPLIT   TKT1622 
005600*                            OUT TO 77-LEVEL ITEMS PER STANDARDS. TKT1622 
005700*-----------------------------------------------------------
005800*****************************************************************
005900*    HARDWARE/COMPILER SECTION.  UPSI-0 IS THE OPERATOR-SET TRACE
006000*    SWITCH READ AT 100-INITIALIZE (SEE 900-TERMINATE) - ON FOR A
006100*    VERBOSE RUN, OFF FOR NORMAL PRODUCTION SCHEDULING.
006200*****************************************************************
006300
006400*****************************************************************
006500*    RATING METHODOLOGY OVERVIEW - KEPT HERE SO A NEW ANALYST CAN
006600*    READ ONE BLOCK AND UNDERSTAND HOW A TICKER GETS CLASSIFIED
006700*    WITHOUT TRACING THROUGH ALL THIRTEEN PARAGRAPHS BELOW.
006800*
006900*    EACH OF THE NINE VALUE METRICS AND TEN GROWTH/MOMENTUM
007000*    METRICS IS COMPARED, ONE AT A TIME, AGAINST A THREE-BAND
007100*    TABLE (GREAT / GOOD / NO BUY).  A METRIC WITH NO PRICE OR
007200*    FINANCIAL DATA BEHIND IT (RW-VM-AVAIL/RW-GM-AVAIL = 'N') IS
007300*    SKIPPED RATHER THAN COUNTED AGAINST THE STOCK.
007400*
007500*    THE PER-METRIC RATINGS ARE THEN ROLLED UP: THE FRACTION OF
007600*    RATED METRICS THAT LANDED GREAT, GOOD OR NO BUY DRIVES THE
007700*    OVERALL VALUE CLASSIFICATION (500-CLASSIFY-VALUE) AND THE
007800*    OVERALL GROWTH/MOMENTUM CLASSIFICATION (700-CLASSIFY-GROWTH)
007900*    INDEPENDENTLY - A STOCK CAN BE A GREAT VALUE AND A POOR
008000*    GROWTH OPPORTUNITY, OR VICE VERSA, AT THE SAME TIME.
008100*
008200*    THE VALUE AND GROWTH BAND TABLES BELOW ARE POSITIONAL - SLOT
008300*    1 OF WS-VALUE-CRITERIA-TABLE RATES SLOT 1 OF THE INCOMING
008400*    RW-VALUE-METRIC-TABLE, AND SO ON.  TKT-1622 ADDED THE WS-VC-
008500*    CODE/WS-GC-CODE CHECK AT 410/610 SO A ROW ADDED OR REORDERED
008600*    IN ONLY ONE OF THE TWO PROGRAMS IS CAUGHT AT RUN TIME RATHER
008700*    THAN SILENTLY MIS-RATING EVERY TICKER THAT FOLLOWS.
008800*****************************************************************
008900
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER.  IBM-370.
009300 OBJECT-COMPUTER.  IBM-370.
009400 SPECIAL-NAMES.
009500     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
009600            OFF STATUS IS WS-TRACE-SWITCH-OFF.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900*    INPUT - RATIO WORK RECORD LAYOUT IN COPYBOOK STK.RATWRK,
010000*    SHARED WITH STK.RATCLC.
010100     SELECT RATIO-WORK-FILE  ASSIGN TO RATIOWK
010200            FILE STATUS IS WS-RATIOWK-STATUS.
010300*    OUTPUT - CLASS WORK RECORD LAYOUT IN COPYBOOK STK.CLSWRK,
010400*    SHARED WITH STK.RPTBLD AND STK.SUMRPT.
010500     SELECT CLASS-WORK-FILE  ASSIGN TO CLASSWK
010600            FILE STATUS IS WS-CLASSWK-STATUS.
010700
010800*****************************************************************
010900*    TWO-FILE DESIGN.  NO INTERNAL SORT AND NO SUBORDINATE CALLED
011000*    PROGRAMS - THE VALUE AND GROWTH CRITERIA TABLES BELOW ARE THE
011100*    ONLY LOOKUP DATA THIS PROGRAM NEEDS, SO THEY ARE CARRIED IN
011200*    WORKING-STORAGE RATHER THAN AS A THIRD FILE.
011300*****************************************************************
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700* RATIO WORK FILE - ONE RECORD PER TICKER, BUILT BY STK.RATCLC.
011800 FD  RATIO-WORK-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 298 CHARACTERS.
012100     COPY STK.RATWRK.
012200
012300* CLASS WORK FILE - ONE RECORD PER TICKER, VALUE AND GROWTH
012400* CLASSIFICATIONS TOGETHER SO NO DOWNSTREAM PROGRAM RE-RATES.
012500 FD  CLASS-WORK-FILE
012600     LABEL RECORDS ARE STANDARD.
012700     COPY STK.CLSWRK.
012800*****************************************************************
012900*    CLASS-WORK-RECORD FIELD CROSS-REFERENCE - WHO SETS WHAT.
013000*    KEPT HERE BECAUSE THIS IS THE ONLY PROGRAM THAT POPULATES
013100*    THE WHOLE RECORD; STK.RPTBLD AND STK.SUMRPT ONLY READ IT.
013200*
013300*    CW-TICKER/COMPANY-NAME/CURRENCY/CURRENT-PRICE
013400*        SET BY 300 FROM THE INCOMING RATIO-WORK-RECORD, VERBATIM.
013500*
013600*    CW-RUN-DATE-CCYYMMDD, CW-RUN-TIME-HHMMSS
013700*        SET BY 300 FROM WS-DATE-TIME-STAMP (ACCEPT ... FROM DATE/
013800*        TIME IN 100-INITIALIZE) - ONE STAMP FOR THE WHOLE RUN.
013900*
014000*    CW-VALUE-METRIC-TABLE (9 OCCURRENCES)
014100*        CW-VM-DISPLAY-NAME, CW-VM-VALUE, CW-VM-RATING-CDE SET BY
014200*        410-RATE-ONE-VALUE-METRIC, ONE SLOT PER PASS THROUGH THE
014300*        400-RATE-VALUE-METRICS LOOP.
014400*
014500*    CW-VALUE-COUNT-GROUP, CW-VALUE-TOTAL-RATED, CW-VALUE-CLASS-
014600*    CDE - SET BY 500-CLASSIFY-VALUE.  SUMMARIZE THE TABLE
014700*    ABOVE, THEY DO NOT REPLACE IT.
014800*
014900*    CW-GROWTH-METRIC-TABLE (10 OCCURRENCES)
015000*        SAME ROLE AS CW-VALUE-METRIC-TABLE, SET BY 610-RATE-ONE-
015100*        GROWTH-METRIC OUT OF THE 600-RATE-GROWTH-METRICS LOOP.
015200*
015300*    CW-GROWTH-COUNT-GROUP, CW-GROWTH-TOTAL-RATED, CW-GROWTH-CLASS
015400*        SET BY 700-CLASSIFY-GROWTH, THE GROWTH-SIDE COUNTERPART
015500*        OF 500-CLASSIFY-VALUE.
015600*
015700*    NONE OF THE ABOVE ARE INITIALIZED BY HAND ONE FIELD AT A
015800*    TIME - 300-BUILD-CLASS-WORK-RECORD OPENS WITH INITIALIZE
015900*    CLASS-WORK-RECORD SO A METRIC THAT NEVER GETS RATED (E.G.
016000*    RW-VM-AVAIL = 'N' FOR ALL NINE SLOTS) LEAVES BEHIND LOW-
016100*    VALUES/SPACES RATHER THAN A STALE VALUE FROM THE PRIOR
016200*    TICKER'S RECORD.
016300*****************************************************************
016400
016500
016600 WORKING-STORAGE SECTION.
016700*****************************************************************
016800*    STANDALONE WORK FIELDS - FILE STATUS, SWITCHES, COUNTERS AND
016900*    EDIT ACCUMULATORS ARE CARRIED AS 77-LEVEL ITEMS PER DEPT.
017000*    PROGRAMMING STANDARDS (TKT-1622).  WS-DATE-TIME-STAMP BELOW
017100*    STAYS A GROUP ITEM BECAUSE OF ITS REDEFINES BREAKDOWN.
017200*****************************************************************
017300
017400*    VSAM/QSAM FEEDBACK CODE FROM THE LAST RATIO-WORK-FILE
017500*    I/O.  '00' IS NORMAL, '10' IS END OF FILE.
017600 77  WS-RATIOWK-STATUS          PIC X(2)  VALUE SPACES.
017700     88  WS-RATIOWK-OK   VALUE '00'.
017800     88  WS-RATIOWK-EOF  VALUE '10'.
017900*    FEEDBACK CODE FROM THE LAST CLASS-WORK-FILE WRITE.
018000 77  WS-CLASSWK-STATUS          PIC X(2)  VALUE SPACES.
018100     88  WS-CLASSWK-OK   VALUE '00'.
018200
018300*    DRIVES THE 210/000 READ LOOP - SET TO 'Y' ONLY BY THE
018400*    AT END CLAUSE IN 210-READ-RATIO-WORK.
018500 77  WS-END-OF-RATIO-WORK-SW    PIC X(1)  VALUE 'N'.
018600     88  WS-END-OF-RATIO-WORK VALUE 'Y'.
018700
018800*    RUN-CONTROL COUNTS, DISPLAYED AT 900-TERMINATE WHEN
018900*    THE TRACE SWITCH IS ON.
019000 77  WS-RATIOWK-READ-CNT        PIC S9(6) COMP  VALUE ZERO.
019100 77  WS-CLASSWK-WRITTEN-CNT     PIC S9(6) COMP  VALUE ZERO.
019200 77  WS-SUB                     PIC S9(4) COMP  VALUE ZERO.
019300
019400*****************************************************************
019500*    RUN DATE/TIME, STAMPED ONCE AT 100-INITIALIZE AND CARRIED
019600*    ONTO EVERY CLASS WORK RECORD FOR STK.RPTBLD'S HEADINGS.
019700*
019800*    NOTE 06/23/98 (TO) - Y2K-0041 ADDED THE CENTURY WINDOW; SEE
019900*    300-BUILD-CLASS-WORK-RECORD FOR THE PIVOT-YEAR-50 TEST.
020000*****************************************************************
020100
020200 01  WS-DATE-TIME-STAMP.
020300     05  WS-CURRENT-YYMMDD          PIC 9(6).
020400     05  WS-CURRENT-YYMMDD-GROUP REDEFINES WS-CURRENT-YYMMDD.
020500         10  WS-CURRENT-YY          PIC 9(2).
020600         10  WS-CURRENT-MM          PIC 9(2).
020700         10  WS-CURRENT-DD          PIC 9(2).
020800     05  WS-CURRENT-TIME-RAW        PIC 9(8).
020900     05  WS-CURRENT-TIME-GROUP REDEFINES WS-CURRENT-TIME-RAW.
021000         10  WS-CURRENT-HHMMSS      PIC 9(6).
021100         10  FILLER                 PIC 9(2).
021200
021300*    FRACTION OF RATED (NOT SKIPPED) VALUE METRICS THAT
021400*    CAME BACK GREAT/GOOD/NO BUY - FEEDS 500-CLASSIFY-VALUE.
021500*    REBUILT FRESH FOR EACH TICKER BY 400-RATE-VALUE-METRICS.
021600 77  WS-VALUE-GREAT-PCT         PIC S9(1)V9(4)  VALUE ZERO.
021700 77  WS-VALUE-GOOD-PCT          PIC S9(1)V9(4)  VALUE ZERO.
021800 77  WS-VALUE-NOBUY-PCT         PIC S9(1)V9(4)  VALUE ZERO.
021900*    SAME ROLE AS THE WS-VALUE-XXX-PCT FIELDS ABOVE, BUT
022000*    FOR THE TEN GROWTH/MOMENTUM METRICS AND 700-CLASSIFY-
022100*    GROWTH.
022200 77  WS-GROWTH-GREAT-PCT        PIC S9(1)V9(4)  VALUE ZERO.
022300 77  WS-GROWTH-GOOD-PCT         PIC S9(1)V9(4)  VALUE ZERO.
022400 77  WS-GROWTH-NOBUY-PCT        PIC S9(1)V9(4)  VALUE ZERO.
022500
022600*****************************************************************
022700*    VALUE CRITERIA TABLE - NINE METRICS, IN THE SAME ORDER THE
022800*    RATIO WORK RECORD CARRIES THEM.  EACH ROW GIVES THE HALF-
022900*    OPEN [MIN,MAX) BAND FOR GREAT, GOOD AND NO BUY.  99999.9999
023000*    STANDS FOR "INF"; -99999.9999 STANDS FOR "-INF".
023100*****************************************************************
023200     05  FILLER                     PIC X(1)  VALUE SPACE.
023300 01  WS-VALUE-CRITERIA-DATA.
023400*        DISPLAY NAME / GREAT-MIN,MAX / GOOD-MIN,MAX / NOBUY-MIN
023500     05  FILLER.
023600*        P/E:  GREAT [0,15)  GOOD [15,25)  NO BUY [25,INF)
023700         10  FILLER  PIC X(30) VALUE 'P/E RATIO'.
023800         10  FILLER  PIC X(2)  VALUE 'PE'.
023900         10  FILLER  PIC S9(5)V9(4) VALUE 0.
024000         10  FILLER  PIC S9(5)V9(4) VALUE 15.
024100         10  FILLER  PIC S9(5)V9(4) VALUE 15.
024200         10  FILLER  PIC S9(5)V9(4) VALUE 25.
024300         10  FILLER  PIC S9(5)V9(4) VALUE 25.
024400         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
024500     05  FILLER.
024600*        P/BOOK:  GREAT [0,1.5)  GOOD [1.5,3)
024700*        NO BUY [3,INF)
024800         10  FILLER  PIC X(30) VALUE 'PRICE/BOOK RATIO'.
024900         10  FILLER  PIC X(2)  VALUE 'PB'.
025000         10  FILLER  PIC S9(5)V9(4) VALUE 0.
025100         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
025200         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
025300         10  FILLER  PIC S9(5)V9(4) VALUE 3.
025400         10  FILLER  PIC S9(5)V9(4) VALUE 3.
025500         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
025600     05  FILLER.
025700*        P/SALES:  GREAT [0,2)  GOOD [2,4)  NO BUY [4,INF)
025800         10  FILLER  PIC X(30) VALUE 'PRICE/SALES RATIO'.
025900         10  FILLER  PIC X(2)  VALUE 'PS'.
026000         10  FILLER  PIC S9(5)V9(4) VALUE 0.
026100         10  FILLER  PIC S9(5)V9(4) VALUE 2.
026200         10  FILLER  PIC S9(5)V9(4) VALUE 2.
026300         10  FILLER  PIC S9(5)V9(4) VALUE 4.
026400         10  FILLER  PIC S9(5)V9(4) VALUE 4.
026500         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
026600     05  FILLER.
026700*        DEBT/EQUITY:  GREAT [0,.5)  GOOD [.5,1.5)
026800*        NO BUY [1.5,INF)
026900         10  FILLER  PIC X(30) VALUE 'DEBT TO EQUITY RATIO'.
027000         10  FILLER  PIC X(2)  VALUE 'DE'.
027100         10  FILLER  PIC S9(5)V9(4) VALUE 0.
027200         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
027300         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
027400         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
027500         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
027600         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
027700     05  FILLER.
027800*        ROE:  GREAT [.15,INF)  GOOD [.10,.15)  NO BUY [0,.10)
027900         10  FILLER  PIC X(30) VALUE 'RETURN ON EQUITY'.
028000         10  FILLER  PIC X(2)  VALUE 'RO'.
028100         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
028200         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
028300         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
028400         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
028500         10  FILLER  PIC S9(5)V9(4) VALUE 0.
028600         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
028700     05  FILLER.
028800*        CURRENT RATIO: GREAT[1.5,3) GOOD[1.0,1.5) NOBUY[0,1.0)
028900         10  FILLER  PIC X(30) VALUE 'CURRENT RATIO'.
029000         10  FILLER  PIC X(2)  VALUE 'CR'.
029100         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
029200         10  FILLER  PIC S9(5)V9(4) VALUE 3.
029300         10  FILLER  PIC S9(5)V9(4) VALUE 1.0.
029400         10  FILLER  PIC S9(5)V9(4) VALUE 1.5.
029500         10  FILLER  PIC S9(5)V9(4) VALUE 0.
029600         10  FILLER  PIC S9(5)V9(4) VALUE 1.0.
029700     05  FILLER.
029800*        DIV YIELD:  GREAT [.03,INF)  GOOD [.01,.03)
029900*        NO BUY [0,.01)
030000         10  FILLER  PIC X(30) VALUE 'DIVIDEND YIELD'.
030100         10  FILLER  PIC X(2)  VALUE 'DY'.
030200         10  FILLER  PIC S9(5)V9(4) VALUE 0.03.
030300         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
030400         10  FILLER  PIC S9(5)V9(4) VALUE 0.01.
030500         10  FILLER  PIC S9(5)V9(4) VALUE 0.03.
030600         10  FILLER  PIC S9(5)V9(4) VALUE 0.
030700         10  FILLER  PIC S9(5)V9(4) VALUE 0.01.
030800     05  FILLER.
030900*        MARGIN:  GREAT [.15,INF)  GOOD [.08,.15)  NO BUY [0,.08)
031000         10  FILLER  PIC X(30) VALUE 'PROFIT MARGIN'.
031100         10  FILLER  PIC X(2)  VALUE 'PM'.
031200         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
031300         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
031400         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
031500         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
031600         10  FILLER  PIC S9(5)V9(4) VALUE 0.
031700         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
031800     05  FILLER.
031900*        PEG:  GREAT [0,1)  GOOD [1,2)  NO BUY [2,INF)
032000         10  FILLER  PIC X(30) VALUE 'PEG RATIO'.
032100         10  FILLER  PIC X(2)  VALUE 'PR'.
032200         10  FILLER  PIC S9(5)V9(4) VALUE 0.
032300         10  FILLER  PIC S9(5)V9(4) VALUE 1.
032400         10  FILLER  PIC S9(5)V9(4) VALUE 1.
032500         10  FILLER  PIC S9(5)V9(4) VALUE 2.
032600         10  FILLER  PIC S9(5)V9(4) VALUE 2.
032700         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
032800*****************************************************************
032900*    TABLE VIEW OF THE NINE ROWS ABOVE.  WS-VC-CODE IS THE SAME
033000*    TWO-CHARACTER CODE STK.RATCLC STAMPS INTO RW-VM-CODE - 410
033100*    CHECKS THE TWO AGAINST EACH OTHER BEFORE RATING (TKT-1622).
033200*****************************************************************
033300
033400 01  WS-VALUE-CRITERIA-TABLE REDEFINES WS-VALUE-CRITERIA-DATA
033500                             OCCURS 9 TIMES
033600                             INDEXED BY WS-VC-NDX.
033700     05  WS-VC-DISPLAY-NAME         PIC X(30).
033800     05  WS-VC-CODE                PIC X(2).
033900*    SIX FIELDS PER ROW: GREAT-MIN/MAX, GOOD-MIN/MAX,
034000*    NOBUY-MIN/MAX.  A METRIC VALUE THAT FALLS BETWEEN
034100*    GOOD-MAX AND NOBUY-MIN (OR ABOVE NOBUY-MAX) MATCHES
034200*    NO BAND AND IS LEFT UNRATED BY 410.
034300     05  WS-VC-GREAT-MIN            PIC S9(5)V9(4).
034400     05  WS-VC-GREAT-MAX            PIC S9(5)V9(4).
034500     05  WS-VC-GOOD-MIN             PIC S9(5)V9(4).
034600     05  WS-VC-GOOD-MAX             PIC S9(5)V9(4).
034700     05  WS-VC-NOBUY-MIN            PIC S9(5)V9(4).
034800     05  WS-VC-NOBUY-MAX            PIC S9(5)V9(4).
034900
035000*****************************************************************
035100*    GROWTH/MOMENTUM CRITERIA TABLE - TEN METRICS, ADDED PROJ-0190
035200*****************************************************************
035300 01  WS-GROWTH-CRITERIA-DATA.
035400     05  FILLER.
035500*        REV GROWTH: GREAT[.20,INF) GOOD[.10,.20) NOBUY[0,.10)
035600         10  FILLER  PIC X(30) VALUE 'REVENUE GROWTH'.
035700         10  FILLER  PIC X(2)  VALUE 'RG'.
035800         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
035900         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
036000         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
036100         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
036200         10  FILLER  PIC S9(5)V9(4) VALUE 0.
036300         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
036400     05  FILLER.
036500*        EPS GROWTH: GREAT[.20,INF) GOOD[.10,.20) NOBUY[0,.10)
036600         10  FILLER  PIC X(30) VALUE 'EARNINGS GROWTH'.
036700         10  FILLER  PIC X(2)  VALUE 'EG'.
036800         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
036900         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
037000         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
037100         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
037200         10  FILLER  PIC S9(5)V9(4) VALUE 0.
037300         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
037400     05  FILLER.
037500*        PRICE PERF 6M: GREAT[.15,INF) GOOD[.05,.15)
037600*        NOBUY[-INF,.05)
037700         10  FILLER  PIC X(30) VALUE 'PRICE PERF - 6 MONTH'.
037800         10  FILLER  PIC X(2)  VALUE 'P6'.
037900         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
038000         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
038100         10  FILLER  PIC S9(5)V9(4) VALUE 0.05.
038200         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
038300         10  FILLER  PIC S9(5)V9(4) VALUE -99999.9999.
038400         10  FILLER  PIC S9(5)V9(4) VALUE 0.05.
038500     05  FILLER.
038600*        PRICE PERF 1Y: GREAT[.25,INF) GOOD[.10,.25)
038700*        NOBUY[-INF,.10)
038800         10  FILLER  PIC X(30) VALUE 'PRICE PERFORMANCE - 1 YEAR'.
038900         10  FILLER  PIC X(2)  VALUE 'P1'.
039000         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
039100         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
039200         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
039300         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
039400         10  FILLER  PIC S9(5)V9(4) VALUE -99999.9999.
039500         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
039600     05  FILLER.
039700*        QTRLY EPS GROWTH: GREAT[.15,INF) GOOD[.08,.15)
039800*        NOBUY[0,.08)
039900         10  FILLER  PIC X(30) VALUE 'EPS GROWTH - QUARTERLY'.
040000         10  FILLER  PIC X(2)  VALUE 'QE'.
040100         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
040200         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
040300         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
040400         10  FILLER  PIC S9(5)V9(4) VALUE 0.15.
040500         10  FILLER  PIC S9(5)V9(4) VALUE 0.
040600         10  FILLER  PIC S9(5)V9(4) VALUE 0.08.
040700     05  FILLER.
040800*        GROSS MARGIN: GREAT[.40,INF) GOOD[.25,.40) NOBUY[0,.25)
040900         10  FILLER  PIC X(30) VALUE 'GROSS MARGIN'.
041000         10  FILLER  PIC X(2)  VALUE 'GM'.
041100         10  FILLER  PIC S9(5)V9(4) VALUE 0.40.
041200         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
041300         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
041400         10  FILLER  PIC S9(5)V9(4) VALUE 0.40.
041500         10  FILLER  PIC S9(5)V9(4) VALUE 0.
041600         10  FILLER  PIC S9(5)V9(4) VALUE 0.25.
041700     05  FILLER.
041800*        OPER MARGIN: GREAT[.20,INF) GOOD[.10,.20) NOBUY[0,.10)
041900         10  FILLER  PIC X(30) VALUE 'OPERATING MARGIN'.
042000         10  FILLER  PIC X(2)  VALUE 'OM'.
042100         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
042200         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
042300         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
042400         10  FILLER  PIC S9(5)V9(4) VALUE 0.20.
042500         10  FILLER  PIC S9(5)V9(4) VALUE 0.
042600         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
042700     05  FILLER.
042800*        REL STRENGTH: GREAT[.10,INF) GOOD[0,.10) NOBUY[-INF,0)
042900         10  FILLER  PIC X(30) VALUE 'RELATIVE STRENGTH VS INDEX'.
043000         10  FILLER  PIC X(2)  VALUE 'RS'.
043100         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
043200         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
043300         10  FILLER  PIC S9(5)V9(4) VALUE 0.
043400         10  FILLER  PIC S9(5)V9(4) VALUE 0.10.
043500         10  FILLER  PIC S9(5)V9(4) VALUE -99999.9999.
043600         10  FILLER  PIC S9(5)V9(4) VALUE 0.
043700     05  FILLER.
043800*        ANALYST REC (LOWER IS BETTER): GREAT[1.0,2.5)
043900*        GOOD[2.5,3.5) NOBUY[3.5,INF)
044000         10  FILLER  PIC X(30) VALUE 'ANALYST RECOMMENDATION'.
044100         10  FILLER  PIC X(2)  VALUE 'AR'.
044200         10  FILLER  PIC S9(5)V9(4) VALUE 1.0.
044300         10  FILLER  PIC S9(5)V9(4) VALUE 2.5.
044400         10  FILLER  PIC S9(5)V9(4) VALUE 2.5.
044500         10  FILLER  PIC S9(5)V9(4) VALUE 3.5.
044600         10  FILLER  PIC S9(5)V9(4) VALUE 3.5.
044700         10  FILLER  PIC S9(5)V9(4) VALUE 5.0.
044800     05  FILLER.
044900*        PE/GROWTH SCORE: GREAT[.8,INF) GOOD[.5,.8) NOBUY[0,.5)
045000         10  FILLER  PIC X(30) VALUE 'PE/GROWTH MOMENTUM SCORE'.
045100         10  FILLER  PIC X(2)  VALUE 'PG'.
045200         10  FILLER  PIC S9(5)V9(4) VALUE 0.8.
045300         10  FILLER  PIC S9(5)V9(4) VALUE 99999.9999.
045400         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
045500         10  FILLER  PIC S9(5)V9(4) VALUE 0.8.
045600         10  FILLER  PIC S9(5)V9(4) VALUE 0.
045700         10  FILLER  PIC S9(5)V9(4) VALUE 0.5.
045800*****************************************************************
045900*    TABLE VIEW OF THE TEN ROWS ABOVE.  WS-GC-CODE IS CHECKED
046000*    AGAINST RW-GM-CODE AT 610 THE SAME WAY WS-VC-CODE IS AT 410.
046100*****************************************************************
046200
046300 01  WS-GROWTH-CRITERIA-TABLE REDEFINES WS-GROWTH-CRITERIA-DATA
046400                              OCCURS 10 TIMES
046500                              INDEXED BY WS-GC-NDX.
046600     05  WS-GC-DISPLAY-NAME         PIC X(30).
046700     05  WS-GC-CODE                PIC X(2).
046800*    SAME SIX-FIELD LAYOUT AS WS-VALUE-CRITERIA-TABLE
046900*    ABOVE, READ BY 610 INSTEAD OF 410.
047000     05  WS-GC-GREAT-MIN            PIC S9(5)V9(4).
047100     05  WS-GC-GREAT-MAX            PIC S9(5)V9(4).
047200     05  WS-GC-GOOD-MIN             PIC S9(5)V9(4).
047300     05  WS-GC-GOOD-MAX             PIC S9(5)V9(4).
047400     05  WS-GC-NOBUY-MIN            PIC S9(5)V9(4).
047500     05  WS-GC-NOBUY-MAX            PIC S9(5)V9(4).
047600
047700*****************************************************************
047800*    PARAGRAPH NUMBERING FOLLOWS DEPT. CONVENTION - 0XX/1XX/2XX
047900*    ARE CONTROL AND I/O, 3XX BUILDS THE OUTPUT RECORD, 4XX/5XX
048000*    RATE AND CLASSIFY VALUE METRICS, 6XX/7XX DO THE SAME FOR
048100*    GROWTH/MOMENTUM METRICS, AND 9XX IS TERMINATION/ABEND.
048200*****************************************************************
048300
048400 PROCEDURE DIVISION.
048500*****************************************************************
048600*    PURPOSE  - TOP-LEVEL DRIVER.  OPENS THE RATIO WORK FILE
048700*    STK.RATCLC BUILT AND THE CLASS WORK FILE THIS PROGRAM
048800*    PRODUCES, DRIVES THE READ/RATE/WRITE LOOP ONE TICKER AT
048900*    A TIME, THEN CLOSES OUT.
049000*
049100*    INPUT    - RATIO-WORK-FILE (STK.RATCLC OUTPUT).
049200*    OUTPUT   - CLASS-WORK-FILE (STK.RPTBLD/STK.SUMRPT INPUT).
049300*****************************************************************
049400
049500 000-MAIN-CONTROL.
049600     PERFORM 100-INITIALIZE
049700        THRU 100-EXIT
049800
049900     PERFORM 200-PROCESS-ONE-STOCK
050000        THRU 200-EXIT
050100       UNTIL WS-END-OF-RATIO-WORK
050200
050300     PERFORM 900-TERMINATE
050400        THRU 900-EXIT
050500
050600     STOP RUN.
050700
050800*****************************************************************
050900*    PURPOSE  - OPEN BOTH FILES, STAMP THE RUN DATE/TIME, AND
051000*    PRIME THE READ LOOP WITH THE FIRST RATIO WORK RECORD.
051100*
051200*    NOTE 09/17/93 (MO) - UPSI-0 ON TURNS ON THE READ/WRITE
051300*    COUNT TRACE DISPLAYED AT 900-TERMINATE.
051400*****************************************************************
051500
051600 100-INITIALIZE.
051700*    BOTH FILES ARE ABENDED ON A BAD OPEN - THERE IS NOTHING
051800*    USEFUL THIS PROGRAM CAN DO WITHOUT THEM.
051900     OPEN INPUT  RATIO-WORK-FILE
052000     IF NOT WS-RATIOWK-OK
052100         DISPLAY 'STK.RATENG - RATIO-WORK OPEN FAILED, '
052200                 'STATUS ' WS-RATIOWK-STATUS
052300         GO TO 950-ABEND-FILE-ERROR
052400     END-IF
052500
052600     OPEN OUTPUT CLASS-WORK-FILE
052700     IF NOT WS-CLASSWK-OK
052800         DISPLAY 'STK.RATENG - CLASS-WORK OPEN FAILED, '
052900                 'STATUS ' WS-CLASSWK-STATUS
053000         GO TO 950-ABEND-FILE-ERROR
053100     END-IF
053200
053300*    ONE RUN DATE/TIME STAMP, TAKEN ONCE AND CARRIED ONTO
053400*    EVERY CLASS WORK RECORD WRITTEN THIS RUN.
053500     ACCEPT WS-CURRENT-YYMMDD FROM DATE
053600     ACCEPT WS-CURRENT-TIME-RAW FROM TIME
053700
053800     PERFORM 210-READ-RATIO-WORK
053900        THRU 210-EXIT.
054000 100-EXIT.
054100     EXIT.
054200
054300*****************************************************************
054400*    PURPOSE  - READ ONE RATIO WORK RECORD.  SHARED BY
054500*    100-INITIALIZE (PRIMING READ) AND 200-PROCESS-ONE-STOCK
054600*    (LOOP READ) SO THE END-OF-FILE TEST LIVES IN ONE PLACE.
054700*****************************************************************
054800
054900 210-READ-RATIO-WORK.
055000*    NO FILE-STATUS CHECK HERE BEYOND AT END/NOT AT END -
055100*    A DAMAGED RATIO-WORK-FILE WOULD HAVE FAILED THE OPEN
055200*    STATUS TEST IN 100-INITIALIZE.
055300     READ RATIO-WORK-FILE
055400         AT END
055500             SET WS-END-OF-RATIO-WORK TO TRUE
055600         NOT AT END
055700             ADD 1 TO WS-RATIOWK-READ-CNT
055800     END-READ.
055900 210-EXIT.
056000     EXIT.
056100
056200*****************************************************************
056300*    PURPOSE  - RATE ONE TICKER AND WRITE ITS CLASS WORK
056400*    RECORD, THEN READ THE NEXT RATIO WORK RECORD FOR THE
056500*    NEXT PASS THROUGH 000-MAIN-CONTROL'S UNTIL TEST.
056600*****************************************************************
056700
056800 200-PROCESS-ONE-STOCK.
056900     PERFORM 300-BUILD-CLASS-WORK-RECORD
057000        THRU 300-EXIT
057100
057200*    THE RECORD BUILT BY 300 IS WRITTEN BEFORE THE NEXT
057300*    READ SO A MID-RUN ABEND NEVER LOSES A COMPLETED
057400*    RATING.
057500     WRITE CLASS-WORK-RECORD
057600     IF NOT WS-CLASSWK-OK
057700         DISPLAY 'STK.RATENG - CLASS-WORK WRITE FAILED, '
057800                 'STATUS ' WS-CLASSWK-STATUS
057900         GO TO 950-ABEND-FILE-ERROR
058000     END-IF
058100     ADD 1 TO WS-CLASSWK-WRITTEN-CNT
058200
058300     PERFORM 210-READ-RATIO-WORK
058400        THRU 210-EXIT.
058500 200-EXIT.
058600     EXIT.
058700
058800*    NOTE 06/23/98 (TO) - CENTURY WINDOW, PIVOT YEAR 50.  YEARS
058900*    00-49 ARE TAKEN AS 20XX, YEARS 50-99 AS 19XX.
059000*****************************************************************
059100*    PURPOSE  - CARRY THE TICKER'S IDENTIFYING FIELDS AND RUN
059200*    DATE/TIME FORWARD ONTO THE CLASS WORK RECORD, THEN DRIVE
059300*    BOTH RATING PASSES (VALUE, THEN GROWTH/MOMENTUM).
059400*
059500*    INPUT    - RATIO-WORK-RECORD, WS-CURRENT-YY/MM/DD/HHMMSS.
059600*    OUTPUT   - CLASS-WORK-RECORD HEADER FIELDS.
059700*****************************************************************
059800
059900 300-BUILD-CLASS-WORK-RECORD.
060000     INITIALIZE CLASS-WORK-RECORD
060100
060200*    CARRY THE IDENTIFYING AND PRICING FIELDS STRAIGHT
060300*    ACROSS FROM THE RATIO-WORK RECORD - NONE OF THEM
060400*    PARTICIPATE IN THE RATING LOGIC BELOW.
060500     MOVE RW-TICKER              TO CW-TICKER
060600     MOVE RW-COMPANY-NAME        TO CW-COMPANY-NAME
060700     MOVE RW-CURRENCY            TO CW-CURRENCY
060800     MOVE RW-CURRENT-PRICE       TO CW-CURRENT-PRICE
060900
061000*    Y2K-0041 (06/23/98) - PIVOT YEAR 50.  00-49 READS AS 20XX,
061100*    50-99 AS 19XX.  MATCHES THE WINDOW STK.RATCLC USES.
061200     IF WS-CURRENT-YY < 50
061300         MOVE 20 TO CW-RUN-DATE-CC
061400     ELSE
061500         MOVE 19 TO CW-RUN-DATE-CC
061600     END-IF
061700     MOVE WS-CURRENT-YY          TO CW-RUN-DATE-YY
061800     MOVE WS-CURRENT-MM          TO CW-RUN-DATE-MM
061900     MOVE WS-CURRENT-DD          TO CW-RUN-DATE-DD
062000     MOVE WS-CURRENT-HHMMSS      TO CW-RUN-TIME-HHMMSS
062100
062200*    FROM HERE DOWN, VALUE AND GROWTH ARE RATED AND
062300*    CLASSIFIED INDEPENDENTLY - NEITHER SIDE LOOKS AT THE
062400*    OTHER'S WORK FIELDS OR RESULT.
062500     PERFORM 400-RATE-VALUE-METRICS
062600        THRU 400-EXIT
062700
062800     PERFORM 500-CLASSIFY-VALUE
062900        THRU 500-EXIT
063000
063100     PERFORM 600-RATE-GROWTH-METRICS
063200        THRU 600-EXIT
063300
063400     PERFORM 700-CLASSIFY-GROWTH
063500        THRU 700-EXIT.
063600 300-EXIT.
063700     EXIT.
063800
063900*****************************************************************
064000*    VALUE-MODE RATING
064100*****************************************************************
064200*****************************************************************
064300*    PURPOSE  - DRIVE 410 ACROSS ALL NINE VALUE-MODE METRIC
064400*    SLOTS, SUBSCRIPT ORDER MATCHING WS-VALUE-CRITERIA-TABLE.
064500*****************************************************************
064600
064700 400-RATE-VALUE-METRICS.
064800*    NINE VALUE-METRIC SLOTS - SEE THE ROW NOTES ABOVE ON
064900*    WS-VALUE-CRITERIA-DATA FOR THE BAND CUTOFFS BY SLOT.
065000     MOVE 1 TO WS-SUB
065100     PERFORM 410-RATE-ONE-VALUE-METRIC
065200        THRU 410-EXIT
065300       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
065400 400-EXIT.
065500     EXIT.
065600
065700*****************************************************************
065800*    PURPOSE  - RATE ONE VALUE METRIC AGAINST ITS CRITERIA-
065900*    TABLE ROW.  AN UNAVAILABLE METRIC IS LEFT UNRATED; A
066000*    METRIC IN NO BAND (POSSIBLE AT THE EDGES, E.G. A NEGATIVE
066100*    ROE) IS ALSO LEFT UNRATED RATHER THAN FORCED INTO THE
066200*    NEAREST BAND.
066300*
066400*    INPUT    - RW-VM-CODE/VALUE/AVAIL(WS-SUB), WS-VC-XXX.
066500*    OUTPUT   - CW-VM-DISPLAY-NAME/VALUE(WS-SUB), CW-VM-RATED-
066600*    XXX(WS-SUB).
066700*****************************************************************
066800
066900 410-RATE-ONE-VALUE-METRIC.
067000     MOVE WS-VC-DISPLAY-NAME(WS-SUB) TO CW-VM-DISPLAY-NAME(WS-SUB)
067100
067200*    TKT-1622 - CONFIRM THIS TABLE ROW STILL LINES UP WITH THE
067300*    CODE STK.RATCLC STAMPED ON THE RATIO WORK RECORD BEFORE
067400*    RATING THE SLOT POSITIONALLY.
067500     IF RW-VM-CODE(WS-SUB) NOT = WS-VC-CODE(WS-SUB)
067600         DISPLAY 'STK.RATENG - VALUE CRITERIA TABLE OUT OF STEP, '
067700                 'SLOT ' WS-SUB ' EXPECTED ' WS-VC-CODE(WS-SUB)
067800                 ' FOUND ' RW-VM-CODE(WS-SUB)
067900         GO TO 950-ABEND-FILE-ERROR
068000     END-IF
068100
068200     IF RW-VM-NOT-AVAILABLE(WS-SUB)
068300         MOVE ZERO TO CW-VM-VALUE(WS-SUB)
068400         SET CW-VM-UNRATED(WS-SUB) TO TRUE
068500     ELSE
068600         MOVE RW-VM-VALUE(WS-SUB) TO CW-VM-VALUE(WS-SUB)
068700         SET CW-VM-UNRATED(WS-SUB) TO TRUE
068800         IF RW-VM-VALUE(WS-SUB) >= WS-VC-GREAT-MIN(WS-SUB)
068900            AND RW-VM-VALUE(WS-SUB) <  WS-VC-GREAT-MAX(WS-SUB)
069000             SET CW-VM-RATED-GREAT(WS-SUB) TO TRUE
069100             ADD 1 TO CW-VALUE-GREAT-CNT
069200             ADD 1 TO CW-VALUE-TOTAL-RATED
069300         ELSE
069400             IF RW-VM-VALUE(WS-SUB) >= WS-VC-GOOD-MIN(WS-SUB)
069500                AND RW-VM-VALUE(WS-SUB) <  WS-VC-GOOD-MAX(WS-SUB)
069600                 SET CW-VM-RATED-GOOD(WS-SUB) TO TRUE
069700                 ADD 1 TO CW-VALUE-GOOD-CNT
069800                 ADD 1 TO CW-VALUE-TOTAL-RATED
069900             ELSE
070000                 IF RW-VM-VALUE(WS-SUB) >= WS-VC-NOBUY-MIN(WS-SUB)
070100                    AND RW-VM-VALUE(WS-SUB) <
070200                        WS-VC-NOBUY-MAX(WS-SUB)
070300                     SET CW-VM-RATED-NO-BUY(WS-SUB) TO TRUE
070400                     ADD 1 TO CW-VALUE-NOBUY-CNT
070500                     ADD 1 TO CW-VALUE-TOTAL-RATED
070600                 END-IF
070700             END-IF
070800         END-IF
070900     END-IF.
071000 410-EXIT.
071100     EXIT.
071200
071300*    NOTE 04/22/87 (RH) / 04/03/91 (RH) - THRESHOLDS PER THE
071400*    VALUE DESK'S SCREENING MEMO.  A ZERO-RATED STOCK IS
071500*    INSUFFICIENT DATA, NOT AN AUTOMATIC NO BUY.
071600*****************************************************************
071700*    PURPOSE  - ROLL THE NINE VALUE METRIC RATINGS UP INTO ONE
071800*    OVERALL VALUE CLASSIFICATION FOR THE TICKER.
071900*
072000*    NOTE 04/22/87 (RH) / 04/03/91 (RH) - THRESHOLDS PER THE
072100*    VALUE DESK'S SCREENING MEMO.  A ZERO-RATED STOCK IS
072200*    INSUFFICIENT DATA, NOT AN AUTOMATIC NO BUY.
072300*****************************************************************
072400
072500 500-CLASSIFY-VALUE.
072600*    A TICKER WITH NO RATED VALUE METRICS AT ALL (EVERY
072700*    RW-VM-AVAIL = 'N') CANNOT BE CLASSIFIED - LEFT AS
072800*    CW-VALUE-INSUFFICIENT-DATA RATHER THAN A DIVIDE BY
072900*    ZERO ON THE PERCENTAGES BELOW.
073000     IF CW-VALUE-TOTAL-RATED = ZERO
073100         SET CW-VALUE-INSUFFICIENT-DATA TO TRUE
073200     ELSE
073300         COMPUTE WS-VALUE-GREAT-PCT ROUNDED =
073400             CW-VALUE-GREAT-CNT / CW-VALUE-TOTAL-RATED
073500         COMPUTE WS-VALUE-GOOD-PCT ROUNDED =
073600             CW-VALUE-GOOD-CNT / CW-VALUE-TOTAL-RATED
073700         COMPUTE WS-VALUE-NOBUY-PCT ROUNDED =
073800             CW-VALUE-NOBUY-CNT / CW-VALUE-TOTAL-RATED
073900
074000*    GREAT BUY - AT LEAST HALF THE RATED METRICS CAME
074100*    BACK GREAT AND NO MORE THAN A FIFTH CAME BACK NO
074200*    BUY.  RESEARCH DESK CUTOFFS, PROJ-0114.
074300         IF WS-VALUE-GREAT-PCT >= 0.5
074400            AND WS-VALUE-NOBUY-PCT <= 0.2
074500             SET CW-VALUE-GREAT-BUY TO TRUE
074600         ELSE
074700*    GOOD BUY - AT LEAST SIX IN TEN RATED GREAT OR GOOD
074800*    AND NO MORE THAN THREE IN TEN CAME BACK NO BUY.
074900*    ANYTHING THAT FAILS BOTH TESTS IS CW-VALUE-NO-BUY.
075000             IF (WS-VALUE-GREAT-PCT + WS-VALUE-GOOD-PCT) >= 0.6
075100                AND WS-VALUE-NOBUY-PCT <= 0.3
075200                 SET CW-VALUE-GOOD-BUY TO TRUE
075300             ELSE
075400                 SET CW-VALUE-NO-BUY TO TRUE
075500             END-IF
075600         END-IF
075700     END-IF.
075800 500-EXIT.
075900     EXIT.
076000
076100*****************************************************************
076200*    GROWTH/MOMENTUM RATING - ADDED PROJ-0190, 02/09/90 (TO)
076300*****************************************************************
076400*****************************************************************
076500*    PURPOSE  - DRIVE 610 ACROSS ALL TEN GROWTH/MOMENTUM
076600*    METRIC SLOTS, ORDER MATCHING WS-GROWTH-CRITERIA-TABLE.
076700*    ADDED PROJ-0190, 02/09/90 (TO).
076800*****************************************************************
076900
077000 600-RATE-GROWTH-METRICS.
077100*    TEN GROWTH/MOMENTUM SLOTS - SEE THE ROW NOTES ABOVE ON
077200*    WS-GROWTH-CRITERIA-DATA FOR THE BAND CUTOFFS BY SLOT.
077300     MOVE 1 TO WS-SUB
077400     PERFORM 610-RATE-ONE-GROWTH-METRIC
077500        THRU 610-EXIT
077600       VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
077700 600-EXIT.
077800     EXIT.
077900
078000*****************************************************************
078100*    PURPOSE  - RATE ONE GROWTH/MOMENTUM METRIC AGAINST ITS
078200*    CRITERIA-TABLE ROW.  SAME UNAVAILABLE/NO-BAND HANDLING
078300*    AS 410.
078400*
078500*    INPUT    - RW-GM-CODE/VALUE/AVAIL(WS-SUB), WS-GC-XXX.
078600*    OUTPUT   - CW-GM-DISPLAY-NAME/VALUE(WS-SUB), CW-GM-RATED-
078700*    XXX(WS-SUB).
078800*****************************************************************
078900
079000 610-RATE-ONE-GROWTH-METRIC.
079100     MOVE WS-GC-DISPLAY-NAME(WS-SUB) TO CW-GM-DISPLAY-NAME(WS-SUB)
079200
079300*    TKT-1622 - SAME GUARD AS 410, GROWTH SIDE.  A CODE MISMATCH
079400*    MEANS THE TWO TABLES DRIFTED - ABEND RATHER THAN MIS-RATE.
079500     IF RW-GM-CODE(WS-SUB) NOT = WS-GC-CODE(WS-SUB)
079600         DISPLAY 'STK.RATENG - GROWTH CRITERIA TABLE OUT OF STEP,'
079700                 'SLOT ' WS-SUB ' EXPECTED ' WS-GC-CODE(WS-SUB)
079800                 ' FOUND ' RW-GM-CODE(WS-SUB)
079900         GO TO 950-ABEND-FILE-ERROR
080000     END-IF
080100
080200     IF RW-GM-NOT-AVAILABLE(WS-SUB)
080300         MOVE ZERO TO CW-GM-VALUE(WS-SUB)
080400         SET CW-GM-UNRATED(WS-SUB) TO TRUE
080500     ELSE
080600         MOVE RW-GM-VALUE(WS-SUB) TO CW-GM-VALUE(WS-SUB)
080700         SET CW-GM-UNRATED(WS-SUB) TO TRUE
080800         IF RW-GM-VALUE(WS-SUB) >= WS-GC-GREAT-MIN(WS-SUB)
080900            AND RW-GM-VALUE(WS-SUB) <  WS-GC-GREAT-MAX(WS-SUB)
081000             SET CW-GM-RATED-GREAT(WS-SUB) TO TRUE
081100             ADD 1 TO CW-GROWTH-GREAT-CNT
081200             ADD 1 TO CW-GROWTH-TOTAL-RATED
081300         ELSE
081400             IF RW-GM-VALUE(WS-SUB) >= WS-GC-GOOD-MIN(WS-SUB)
081500                AND RW-GM-VALUE(WS-SUB) <  WS-GC-GOOD-MAX(WS-SUB)
081600                 SET CW-GM-RATED-GOOD(WS-SUB) TO TRUE
081700                 ADD 1 TO CW-GROWTH-GOOD-CNT
081800                 ADD 1 TO CW-GROWTH-TOTAL-RATED
081900             ELSE
082000                 IF RW-GM-VALUE(WS-SUB) >= WS-GC-NOBUY-MIN(WS-SUB)
082100                    AND RW-GM-VALUE(WS-SUB) <
082200                        WS-GC-NOBUY-MAX(WS-SUB)
082300                     SET CW-GM-RATED-NO-BUY(WS-SUB) TO TRUE
082400                     ADD 1 TO CW-GROWTH-NOBUY-CNT
082500                     ADD 1 TO CW-GROWTH-TOTAL-RATED
082600                 END-IF
082700             END-IF
082800         END-IF
082900     END-IF.
083000 610-EXIT.
083100     EXIT.
083200
083300*****************************************************************
083400*    PURPOSE  - ROLL THE TEN GROWTH METRIC RATINGS UP INTO ONE
083500*    OVERALL GROWTH/MOMENTUM CLASSIFICATION FOR THE TICKER.
083600*    BANDS ARE LOOSER THAN THE VALUE SIDE - GROWTH METRICS
083700*    ARE NOISIER.
083800*****************************************************************
083900
084000 700-CLASSIFY-GROWTH.
084100*    GROWTH-SIDE COUNTERPART OF THE VALUE-SIDE TEST ABOVE -
084200*    SAME REASON, DIFFERENT COUNTER GROUP.
084300     IF CW-GROWTH-TOTAL-RATED = ZERO
084400         SET CW-GROWTH-INSUFFICIENT-DATA TO TRUE
084500     ELSE
084600         COMPUTE WS-GROWTH-GREAT-PCT ROUNDED =
084700             CW-GROWTH-GREAT-CNT / CW-GROWTH-TOTAL-RATED
084800         COMPUTE WS-GROWTH-GOOD-PCT ROUNDED =
084900             CW-GROWTH-GOOD-CNT / CW-GROWTH-TOTAL-RATED
085000         COMPUTE WS-GROWTH-NOBUY-PCT ROUNDED =
085100             CW-GROWTH-NOBUY-CNT / CW-GROWTH-TOTAL-RATED
085200
085300*    GREAT OPPORTUNITY - THE GROWTH DESK'S CUTOFFS RUN
085400*    LOOSER THAN THE VALUE DESK'S (PROJ-0190); MOMENTUM
085500*    METRICS ARE NOISIER TICKER TO TICKER THAN THE VALUE
085600*    RATIOS ABOVE.
085700         IF WS-GROWTH-GREAT-PCT >= 0.4
085800            AND WS-GROWTH-NOBUY-PCT <= 0.3
085900             SET CW-GROWTH-GREAT-OPPTY TO TRUE
086000         ELSE
086100*    GOOD OPPORTUNITY - HALF OR MORE GREAT/GOOD AND NO
086200*    MORE THAN FOUR IN TEN NO BUY.  ANYTHING ELSE IS
086300*    CW-GROWTH-POOR-OPPTY.
086400             IF (WS-GROWTH-GREAT-PCT + WS-GROWTH-GOOD-PCT) >= 0.5
086500                AND WS-GROWTH-NOBUY-PCT <= 0.4
086600                 SET CW-GROWTH-GOOD-OPPTY TO TRUE
086700             ELSE
086800                 SET CW-GROWTH-POOR-OPPTY TO TRUE
086900             END-IF
087000         END-IF
087100     END-IF.
087200 700-EXIT.
087300     EXIT.
087400
087500*****************************************************************
087600*    PURPOSE  - CLOSE BOTH FILES AND, WHEN THE UPSI-0 TRACE
087700*    SWITCH IS ON, DISPLAY THE READ/WRITE COUNTS FOR THE
087800*    OPERATOR.
087900*
088000*    NOTE 09/17/93 (MO) - TKT-1187 ADDED THE TRACE SWITCH.
088100*****************************************************************
088200
088300 900-TERMINATE.
088400     CLOSE RATIO-WORK-FILE
088500           CLASS-WORK-FILE
088600
088700*    UPSI-0 (SET ON THE JCL EXEC CARD) TURNS THIS ON FOR
088800*    A TEST RUN WITHOUT RECOMPILING.
088900     IF WS-TRACE-SWITCH-ON
089000*    COUNTS ONLY - THE ACTUAL RATINGS ARE ON STK.CLSWRK,
089100*    NOT IN THIS DISPLAY.
089200         DISPLAY 'STK.RATENG - RATIO-WORK RECORDS READ    = '
089300                 WS-RATIOWK-READ-CNT
089400         DISPLAY 'STK.RATENG - CLASS-WORK RECORDS WRITTEN = '
089500                 WS-CLASSWK-WRITTEN-CNT
089600     END-IF.
089700 900-EXIT.
089800     EXIT.
089900
090000*****************************************************************
090100*    PURPOSE  - COMMON FILE-ERROR AND TABLE-DRIFT EXIT.
090200*    CLOSES WHAT IS OPEN, DISPLAYS THE OFFENDING STATUS OR
090300*    CODE MISMATCH (ALREADY ON THE SCREEN FROM THE CALLING
090400*    PARAGRAPH), AND SETS RETURN-CODE 16 SO THE JCL STEP
090500*    CONDITION CODE TEST CATCHES IT.
090600*****************************************************************
090700
090800*    REACHED FROM 100/200/210 ON A BAD FILE STATUS, OR FROM
090900*    410/610 ON A WS-VC-CODE/WS-GC-CODE MISMATCH (TKT-1622).
091000 950-ABEND-FILE-ERROR.
091100     CLOSE RATIO-WORK-FILE
091200           CLASS-WORK-FILE
091300     DISPLAY 'STK.RATENG - ABENDING ON FILE ERROR ABOVE'
091400     MOVE 16 TO RETURN-CODE
091500     STOP RUN.
